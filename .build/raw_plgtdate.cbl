*--------------------------------------------------------------------
* PLGTDATE.CBL
* COMMON PROCEDURE - OBTAINS TODAY'S DATE FOR THE RUN AND WINDOWS
* THE 2-DIGIT YEAR RETURNED BY "ACCEPT FROM DATE" INTO A 4-DIGIT
* CENTURY.  COPIED INTO THE PROCEDURE DIVISION OF EVERY PROGRAM THAT
* NEEDS TO KNOW "TODAY" (CODE GENERATION, "NOT LATER THAN RUN DATE").
*--------------------------------------------------------------------
* 1998-11-03 LFS  REQ-1997   ORIGINAL - CENTURY HARD-CODED TO 19
* 1999-08-19 LFS  Y2K-0042   WINDOWED CENTURY - PIVOT YEAR 50
*--------------------------------------------------------------------
 0100-GET-RUN-DATE.

     ACCEPT WS-RUN-DATE-RAW FROM DATE.

     IF WS-RUN-DATE-YY IS LESS THAN WS-CENTURY-PIVOT-YEAR
        MOVE WS-CENTURY-2000 TO WS-RUN-DATE-CC
     ELSE
        MOVE WS-CENTURY-1900 TO WS-RUN-DATE-CC.

     MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-YY-OF-CCYY.
     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-MM-OF-CCYY.
     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD-OF-CCYY.

 0100-GET-RUN-DATE-EXIT.
     EXIT.
