*--------------------------------------------------------------------
* wsvaldt.cbl
* PARAMETER AREA SHARED WITH PLVALDT.CBL.
*--------------------------------------------------------------------
* 2001-02-06 RDC  REQ-2211   ORIGINAL
*--------------------------------------------------------------------
 77  VLDT-DATE-TO-CHECK             PIC 9(08).

 01  WS-VLDT-RESULT                 PIC X(01).
     88  VLDT-DATE-IS-VALID         VALUE "Y".
     88  VLDT-DATE-IS-BLANK         VALUE "B".
     88  VLDT-DATE-IS-FUTURE        VALUE "F".
