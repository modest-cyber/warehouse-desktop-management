*--------------------------------------------------------------------
* SLPROD.CBL
* SELECT CLAUSES FOR THE PRODUCT MASTER OLD/NEW GENERATION PAIR.
*--------------------------------------------------------------------
* 2001-03-19 RDC  REQ-2231   ORIGINAL
*--------------------------------------------------------------------
     SELECT PRODUCT-MASTER-OLD
            ASSIGN TO PRMASOLD
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PRMASOLD-STATUS.

     SELECT PRODUCT-MASTER-NEW
            ASSIGN TO PRMASNEW
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PRMASNEW-STATUS.
