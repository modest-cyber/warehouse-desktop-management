*--------------------------------------------------------------------
* PLVALDT.CBL
* COMMON PROCEDURE - VALIDATES A MOVEMENT RECORD DATE: MUST BE PRESENT
* AND MUST NOT BE LATER THAN THE RUN DATE (WS-RUN-DATE-CCYYMMDD, SET
* BY PLGTDATE.CBL EARLIER IN THE RUN).  CALLER MOVES THE DATE TO CHECK
* INTO VLDT-DATE-TO-CHECK AND PERFORMS 0100-.
*--------------------------------------------------------------------
* 2001-02-06 RDC  REQ-2211   ORIGINAL
*--------------------------------------------------------------------
 0100-VALIDATE-RECORD-DATE.

     IF VLDT-DATE-TO-CHECK = ZEROS
        SET VLDT-DATE-IS-BLANK TO TRUE
     ELSE
        IF VLDT-DATE-TO-CHECK > WS-RUN-DATE-CCYYMMDD
           SET VLDT-DATE-IS-FUTURE TO TRUE
        ELSE
           SET VLDT-DATE-IS-VALID TO TRUE.

 0100-VALIDATE-RECORD-DATE-EXIT.
     EXIT.
