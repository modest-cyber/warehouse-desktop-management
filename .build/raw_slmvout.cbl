*--------------------------------------------------------------------
* SLMVOUT.CBL
* SELECT CLAUSE FOR THE POSTED MOVEMENT (STOCK-RECORD) FILE - THE
* PERMANENT HISTORY USED BY stock-statistics.cob AND CARRIED FORWARD
* RUN TO RUN.
*--------------------------------------------------------------------
* 2001-04-23 RDC  REQ-2236   ORIGINAL
*--------------------------------------------------------------------
     SELECT POSTED-MOVEMENT-FILE
            ASSIGN TO MVMTOUT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-MVMTOUT-STATUS.
