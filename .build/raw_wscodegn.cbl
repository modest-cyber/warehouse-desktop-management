*--------------------------------------------------------------------
* wscodegn.cbl
* PARAMETER AREA SHARED WITH PLCODEGN.CBL.  THE CALLING PROGRAM MOVES
* CDGN-PREFIX/CDGN-DATE AND PERFORMS THE WANTED PARAGRAPH; THE NEW
* SEQUENCE/CODE COMES BACK IN CDGN-NEXT-SEQ/CDGN-NEW-CODE.
*--------------------------------------------------------------------
* 2001-02-06 RDC  REQ-2211   ORIGINAL
*--------------------------------------------------------------------
 01  CDGN-PARAMETERS.
     05  CDGN-PREFIX                PIC X(04).
     05  CDGN-DATE                  PIC 9(08).
     05  CDGN-NEW-CODE              PIC X(15).
     05  FILLER                     PIC X(08).

 77  CDGN-NEXT-SEQ                  PIC 9(06) COMP.
 77  CDGN-NEXT-SEQ-4                PIC 9(04).
 77  WS-SEQCTL-STATUS               PIC X(02).
     88  SEQCTL-OK                  VALUE "00".
