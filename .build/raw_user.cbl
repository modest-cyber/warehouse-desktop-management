 IDENTIFICATION DIVISION.
 PROGRAM-ID.    USER-MAINTENANCE.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  01/05/1989.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* MAINTAINS THE OPERATOR/USER MASTER AGAINST A BATCH TRANSACTION FILE
* OF ADD / CHANGE-PASSWORD / RESET-PASSWORD / DELETE / LOGIN-CHECK
* REQUESTS, SAME TWO-PASS OLD-MASTER/NEW-MASTER TECHNIQUE USED
* THROUGHOUT THIS SYSTEM, PLUS A THIRD PASS THAT REPORTS SIGN-ON
* PASS/FAIL WITHOUT TOUCHING THE MASTER.  THE PASSWORD ITSELF NEVER
* PASSES THROUGH THIS PROGRAM IN THE CLEAR - THE TRANSACTION CARRIES A
* 32-CHARACTER HEX DIGEST ALREADY COMPUTED UP FRONT, AND ALL THIS
* PROGRAM DOES IS CONFIRM THE DIGEST IS PROPERLY FORMED AND STORE OR
* COMPARE IT.
*--------------------------------------------------------------------
* 1989-01-05 RDC  REQ-0801   ORIGINAL - OPERATOR-INITIALS TABLE
*                             CHECKED BY THE NIGHTLY POSTING RUN
*                             BEFORE ACCEPTING A BATCH SUBMISSION
* 1991-09-30 JTK  REQ-1050   ADDED A STATUS BYTE SO A CLERK COULD BE
*                             SUSPENDED WITHOUT DELETING THE RECORD
* 1994-07-26 RDC  REQ-1199   OPERATOR TABLE CONVERTED TO A PROPER
*                             OLD-MASTER/NEW-MASTER FILE PAIR, SAME
*                             TECHNIQUE AS THE OTHER MASTER FILES
* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE REVIEW - PROGRAM
*                             CARRIES NO DATE FIELDS, CERTIFIED
*                             COMPLIANT AS-IS
* 2001-04-09 RDC  REQ-2234   REWRITTEN AS USER-MAINTENANCE - ADDS A
*                             HASHED PASSWORD, A ROLE, AND FOUR
*                             DISTINCT ACTIONS (ADD, CHANGE PASSWORD,
*                             ADMINISTRATIVE RESET, DELETE) NOW THAT
*                             OPERATORS SIGN ON THROUGH THE NEW
*                             ON-LINE ENTRY SCREENS
* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
*                             TRANSACTION IS REJECTED
* 2004-03-15 RDC  REQ-2611   DELETE NOW ALSO REFUSED WHEN THE
*                             REQUESTING OPERATOR'S OWN ID MATCHES THE
*                             ID BEING DELETED - PAYROLL INTERFACE
*                             TEAM LOCKED THEMSELVES OUT CHASING A
*                             TYPO IN A TRANSACTION FILE
* 2009-09-08 JTK  REQ-3103   ADDED A THIRD PASS, LOGIN CHECK, FOR THE
*                             NEW ACTION "L" - THE USERNAME TABLE LOADED
*                             AT START-UP NOW ALSO CARRIES EACH USER'S
*                             PASSWORD HASH AND STATUS BYTE SO A SIGN-ON
*                             ATTEMPT CAN BE CONFIRMED WITHOUT A SECOND
*                             PASS OF THE MASTER FILE; A USER ADDED BY
*                             THIS SAME RUN IS ALSO REGISTERED IN THE
*                             TABLE, SO A LOGIN CHECK FOR A BRAND-NEW
*                             OPERATOR SUBMITTED LATER IN THE SAME
*                             TRANSACTION FILE STILL SUCCEEDS
* 2009-11-17 JTK  REQ-3121   CORRECTED THE PROTECTED-USERNAME LITERAL
*                             IN 1340- FROM "ADMIN" TO "admin" - THE
*                             ENTRY SCREENS STORE USERNAMES VERBATIM
*                             WITH NO CASE-FOLDING, AND THE ACTUAL
*                             DEFAULT ACCOUNT IS LOWERCASE, SO THE OLD
*                             LITERAL NEVER MATCHED IT; SAME FIX
*                             APPLIED TO THE DEFAULT ROLE LITERAL IN
*                             2120- FOR CONSISTENCY
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLUSER.CBL".
     COPY "SLUSRTX.CBL".
     COPY "SLSEQCT.CBL".

 DATA DIVISION.
 FILE SECTION.
     COPY "FDUSER.CBL".
     COPY "FDUSRTX.CBL".
     COPY "FDSEQCT.CBL".

 WORKING-STORAGE SECTION.
 COPY "wscodegn.cbl".

 01  WS-FILE-STATUSES.
     05  WS-USMASOLD-STATUS          PIC X(02).
         88  USMASOLD-OK             VALUE "00".
         88  USMASOLD-EOF            VALUE "10".
     05  WS-USMASNEW-STATUS          PIC X(02).
         88  USMASNEW-OK             VALUE "00".
     05  WS-USTRANS-STATUS           PIC X(02).
         88  USTRANS-OK              VALUE "00".
         88  USTRANS-EOF             VALUE "10".
     05  FILLER                      PIC X(02) VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(08).

 01  WS-SWITCHES.
     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
         88  OLD-MASTER-AT-EOF       VALUE "Y".
     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
         88  TRANSACTION-AT-EOF      VALUE "Y".
     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
         88  ANY-TRANSACTION-REJECTED VALUE "Y".
     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
         88  THIS-TRANSACTION-REJECTED VALUE "Y".
     05  FILLER                      PIC X(01).

 01  WS-MATCH-KEYS.
     05  WS-OLD-KEY                  PIC 9(06)  COMP.
     05  WS-TXN-KEY                  PIC 9(06)  COMP.
     05  FILLER                      PIC X(01).

 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.

*--------------------------------------------------------------------
* USERNAME TABLE - LOADED FROM THE OLD MASTER AT START-UP, AND ALSO
* UPDATED WHEN A NEW OPERATOR IS ADDED (SEE 2120-).  USERNAME IS USED
* BY THE ADD PASS FOR THE DUPLICATE-USERNAME CHECK; PASSWORD AND
* STATUS ARE CARRIED AS WELL SO THE LOGIN-CHECK PASS (SECTION 3) CAN
* CONFIRM A SIGN-ON WITHOUT A SEPARATE KEYED READ OF THE MASTER.
*--------------------------------------------------------------------
 01  WS-USERNAME-TABLE.
     05  WS-USERNAME-ENTRY           OCCURS 2000 TIMES.
         10  WS-UN-USERNAME           PIC X(20).
         10  WS-UN-PASSWORD           PIC X(32).
         10  WS-UN-STATUS             PIC 9(01).
             88  WS-UN-ENABLED        VALUE 1.
             88  WS-UN-DISABLED       VALUE 0.
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-USERNAME-TABLE.
     05  WS-USERNAME-ENTRY-X         PIC X(106001).

 77  WS-USERNAME-TABLE-COUNT         PIC 9(04)  COMP VALUE ZERO.
 77  WS-USERNAME-SEARCH-SUB          PIC 9(04)  COMP.
 77  WS-USERNAME-FOUND-SW            PIC X(01).
     88  WS-USERNAME-ALREADY-USED    VALUE "Y".

 77  WS-CURRENT-PASSWORD             PIC X(32).
 77  WS-CURRENT-STATUS               PIC 9(01).

*--------------------------------------------------------------------
* PASSWORD-TOKEN FORMAT CHECK - CONFIRMS THE INCOMING VALUE IS A
* FULL 32-CHARACTER HEX DIGEST.  THE CLEAR PASSWORD ITSELF, AND ITS
* SIX-CHARACTER MINIMUM LENGTH, ARE ENFORCED BY THE ENTRY SCREEN
* BEFORE THE DIGEST EVER REACHES THIS PROGRAM.
*--------------------------------------------------------------------
 77  WS-PW-WORK                      PIC X(32).
 77  WS-PW-LEN                       PIC 9(02)  COMP.
 77  WS-PW-VALID-SW                  PIC X(01).
     88  WS-PASSWORD-FORMAT-OK       VALUE "Y".
     88  WS-PASSWORD-FORMAT-BAD      VALUE "N".

 77  WS-NAME-LEN                     PIC 9(02)  COMP.
 77  WS-SCAN-SUB                     PIC 9(02)  COMP.
 77  WS-ONE-CHAR                     PIC X(01).

 01  WS-CONTROL-COUNTS.
     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
     05  WS-PASSWORDS-CHANGED        PIC 9(05)  COMP VALUE ZERO.
     05  WS-PASSWORDS-RESET          PIC 9(05)  COMP VALUE ZERO.
     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
     05  WS-LOGIN-SUCCESSES          PIC 9(05)  COMP VALUE ZERO.
     05  WS-LOGIN-FAILURES           PIC 9(05)  COMP VALUE ZERO.
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-CONTROL-COUNTS.
     05  WS-CONTROL-COUNTS-ALL       PIC X(15).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-MATCH-CHANGES-AND-DELETES
        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
     PERFORM 3000-PROCESS-LOGIN-CHECKS
        THRU 3000-PROCESS-LOGIN-CHECKS-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     IF ANY-TRANSACTION-REJECTED
        MOVE 8 TO RETURN-CODE
     ELSE
        MOVE 0 TO RETURN-CODE.

     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     OPEN INPUT  USER-MASTER-OLD
          INPUT  USER-TRANSACTION-FILE
          OUTPUT USER-MASTER-NEW
          I-O    SEQUENCE-CONTROL-FILE.

     PERFORM 0210-LOAD-USERNAME-TABLE THRU 0210-LOAD-USERNAME-TABLE-EXIT.
     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-USERNAME-TABLE.

     READ USER-MASTER-OLD RECORD
          AT END SET USMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-USERNAME-ENTRY UNTIL USMASOLD-EOF.

     CLOSE USER-MASTER-OLD.
     OPEN INPUT USER-MASTER-OLD.
     SET USMASOLD-OK TO TRUE.

 0210-LOAD-USERNAME-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-USERNAME-ENTRY.

     IF US-USERNAME OF OLD-USER-RECORD NOT = SPACES
        ADD 1 TO WS-USERNAME-TABLE-COUNT
        MOVE US-USERNAME OF OLD-USER-RECORD
          TO WS-UN-USERNAME (WS-USERNAME-TABLE-COUNT)
        MOVE US-PASSWORD OF OLD-USER-RECORD
          TO WS-UN-PASSWORD (WS-USERNAME-TABLE-COUNT)
        MOVE US-STATUS OF OLD-USER-RECORD
          TO WS-UN-STATUS (WS-USERNAME-TABLE-COUNT).

     READ USER-MASTER-OLD RECORD
          AT END SET USMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-USERNAME-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-READ-OLD-MASTER-NEXT.

     READ USER-MASTER-OLD RECORD
          AT END
              SET OLD-MASTER-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-OLD-KEY
          NOT AT END
              MOVE US-ID OF OLD-USER-RECORD TO WS-OLD-KEY.

 0220-READ-OLD-MASTER-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0230-READ-TRANSACTION-NEXT.

     READ USER-TRANSACTION-FILE RECORD
          AT END
              SET TRANSACTION-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-TXN-KEY
          NOT AT END
              MOVE USTX-ID TO WS-TXN-KEY.

     IF NOT TRANSACTION-AT-EOF AND USTX-ADD-USER
        PERFORM 0230-READ-TRANSACTION-NEXT.

 0230-READ-TRANSACTION-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-MATCH-CHANGES-AND-DELETES.

     IF WS-OLD-KEY < WS-TXN-KEY
        WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
        PERFORM 0220-READ-OLD-MASTER-NEXT
     ELSE
        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
           PERFORM 1200-APPLY-CHANGE-OR-DELETE
              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
        ELSE
           DISPLAY "USER-MAINTENANCE - TRANSACTION ID NOT ON FILE "
                   USTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           PERFORM 0230-READ-TRANSACTION-NEXT.

 1000-MATCH-CHANGES-AND-DELETES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-APPLY-CHANGE-OR-DELETE.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF USTX-CHANGE-PASSWORD
        PERFORM 1300-VALIDATE-CHANGE-PASSWORD
           THRU 1300-VALIDATE-CHANGE-PASSWORD-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
        ELSE
           MOVE USTX-NEW-PASSWORD TO US-PASSWORD OF OLD-USER-RECORD
           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
           ADD 1 TO WS-PASSWORDS-CHANGED
     ELSE
     IF USTX-RESET-PASSWORD
        PERFORM 1320-VALIDATE-RESET-PASSWORD
           THRU 1320-VALIDATE-RESET-PASSWORD-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
        ELSE
           MOVE USTX-NEW-PASSWORD TO US-PASSWORD OF OLD-USER-RECORD
           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
           ADD 1 TO WS-PASSWORDS-RESET
     ELSE
     IF USTX-DELETE-USER
        PERFORM 1340-CHECK-DELETE-ALLOWED
           THRU 1340-CHECK-DELETE-ALLOWED-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
        ELSE
           ADD 1 TO WS-DELETES-APPLIED.

     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 1200-APPLY-CHANGE-OR-DELETE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-VALIDATE-CHANGE-PASSWORD.

     IF USTX-OLD-PASSWORD NOT = US-PASSWORD OF OLD-USER-RECORD
        DISPLAY "USER-MAINTENANCE - OLD PASSWORD WRONG, ID " USTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        MOVE USTX-NEW-PASSWORD TO WS-PW-WORK
        PERFORM 1360-VALIDATE-PASSWORD-TOKEN
           THRU 1360-VALIDATE-PASSWORD-TOKEN-EXIT
        IF WS-PASSWORD-FORMAT-BAD
           DISPLAY "USER-MAINTENANCE - BAD NEW PASSWORD, ID " USTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

 1300-VALIDATE-CHANGE-PASSWORD-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1320-VALIDATE-RESET-PASSWORD.

     MOVE USTX-NEW-PASSWORD TO WS-PW-WORK.
     PERFORM 1360-VALIDATE-PASSWORD-TOKEN
        THRU 1360-VALIDATE-PASSWORD-TOKEN-EXIT.

     IF WS-PASSWORD-FORMAT-BAD
        DISPLAY "USER-MAINTENANCE - BAD RESET PASSWORD, ID " USTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

 1320-VALIDATE-RESET-PASSWORD-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1340-CHECK-DELETE-ALLOWED.

     IF US-USERNAME OF OLD-USER-RECORD = "admin"
        DISPLAY "USER-MAINTENANCE - CANNOT DELETE ADMIN, ID " USTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
           AND USTX-ID = USTX-REQUESTED-BY-ID
        DISPLAY "USER-MAINTENANCE - CANNOT DELETE YOUR OWN ID, ID "
                USTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

 1340-CHECK-DELETE-ALLOWED-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1360-VALIDATE-PASSWORD-TOKEN.

     SET WS-PASSWORD-FORMAT-OK TO TRUE.
     MOVE 0 TO WS-PW-LEN.
     PERFORM 1362-CHECK-ONE-PW-LEN-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 32.

     IF WS-PW-LEN NOT = 32
        SET WS-PASSWORD-FORMAT-BAD TO TRUE
     ELSE
        PERFORM 1364-CHECK-ONE-PW-HEX-CHAR
           VARYING WS-SCAN-SUB FROM 1 BY 1
             UNTIL WS-SCAN-SUB > 32.

 1360-VALIDATE-PASSWORD-TOKEN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1362-CHECK-ONE-PW-LEN-CHAR.

     IF WS-PW-WORK (WS-SCAN-SUB:1) NOT = SPACE
        MOVE WS-SCAN-SUB TO WS-PW-LEN.

 1362-CHECK-ONE-PW-LEN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1364-CHECK-ONE-PW-HEX-CHAR.

     MOVE WS-PW-WORK (WS-SCAN-SUB:1) TO WS-ONE-CHAR.

     IF WS-ONE-CHAR IS NOT NUMERIC
           AND (WS-ONE-CHAR < "A" OR WS-ONE-CHAR > "F")
        SET WS-PASSWORD-FORMAT-BAD TO TRUE.

 1364-CHECK-ONE-PW-HEX-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1366-CHECK-ONE-USERNAME-LEN-CHAR.

     IF USTX-USERNAME (WS-SCAN-SUB:1) NOT = SPACE
        MOVE WS-SCAN-SUB TO WS-NAME-LEN.

 1366-CHECK-ONE-USERNAME-LEN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1410-CHECK-ONE-USERNAME-ENTRY.

     IF WS-UN-USERNAME (WS-USERNAME-SEARCH-SUB) = USTX-USERNAME
        SET WS-USERNAME-ALREADY-USED TO TRUE.

 1410-CHECK-ONE-USERNAME-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
* LOGIN-CHECK LOOKUP - THIS SHOP'S TABLE SEARCHES NEVER EXIT EARLY ON
* A HIT (SEE STOCK-STATISTICS 3350-), SO THE MATCHED PASSWORD AND
* STATUS ARE CAPTURED RIGHT HERE, DURING THE SCAN, RATHER THAN BEING
* RECOVERED AFTERWARD FROM THE FINAL SUBSCRIPT VALUE.
*--------------------------------------------------------------------
 1420-FIND-LOGIN-ENTRY.

     IF WS-UN-USERNAME (WS-USERNAME-SEARCH-SUB) = USTX-USERNAME
        SET WS-USERNAME-ALREADY-USED TO TRUE
        MOVE WS-UN-PASSWORD (WS-USERNAME-SEARCH-SUB)
          TO WS-CURRENT-PASSWORD
        MOVE WS-UN-STATUS (WS-USERNAME-SEARCH-SUB)
          TO WS-CURRENT-STATUS.

 1420-FIND-LOGIN-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2000-APPEND-THE-ADDS.

     CLOSE USER-MASTER-NEW
           USER-TRANSACTION-FILE.
     OPEN EXTEND USER-MASTER-NEW.
     OPEN INPUT  USER-TRANSACTION-FILE.
     MOVE "N" TO WS-TRANSACTION-EOF-SW.

     READ USER-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.

 2000-APPEND-THE-ADDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2050-APPEND-ONE-TRANSACTION.

     IF USTX-ADD-USER
        PERFORM 2100-ADD-ONE-USER THRU 2100-ADD-ONE-USER-EXIT.

     READ USER-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 2050-APPEND-ONE-TRANSACTION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-ADD-ONE-USER.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF USTX-USERNAME = SPACES
        DISPLAY "USER-MAINTENANCE - USERNAME BLANK ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        MOVE 0 TO WS-NAME-LEN
        PERFORM 1366-CHECK-ONE-USERNAME-LEN-CHAR
           VARYING WS-SCAN-SUB FROM 1 BY 1
             UNTIL WS-SCAN-SUB > 20
        IF WS-NAME-LEN < 3
           DISPLAY "USER-MAINTENANCE - USERNAME TOO SHORT ON ADD"
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF USTX-STATUS NOT = 0 AND USTX-STATUS NOT = 1
        DISPLAY "USER-MAINTENANCE - BAD STATUS ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        MOVE USTX-NEW-PASSWORD TO WS-PW-WORK
        PERFORM 1360-VALIDATE-PASSWORD-TOKEN
           THRU 1360-VALIDATE-PASSWORD-TOKEN-EXIT
        IF WS-PASSWORD-FORMAT-BAD
           DISPLAY "USER-MAINTENANCE - BAD PASSWORD ON ADD"
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     MOVE "N" TO WS-USERNAME-FOUND-SW.
     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 1410-CHECK-ONE-USERNAME-ENTRY
           VARYING WS-USERNAME-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-USERNAME-SEARCH-SUB > WS-USERNAME-TABLE-COUNT
        IF WS-USERNAME-ALREADY-USED
           DISPLAY "USER-MAINTENANCE - DUPLICATE USERNAME "
                   USTX-USERNAME
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 2120-ASSIGN-ID-AND-WRITE
           THRU 2120-ASSIGN-ID-AND-WRITE-EXIT.

 2100-ADD-ONE-USER-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2120-ASSIGN-ID-AND-WRITE.

     ADD 1 TO WS-USERNAME-TABLE-COUNT.
     MOVE USTX-USERNAME TO WS-UN-USERNAME (WS-USERNAME-TABLE-COUNT).
     MOVE USTX-NEW-PASSWORD TO WS-UN-PASSWORD (WS-USERNAME-TABLE-COUNT).
     MOVE USTX-STATUS TO WS-UN-STATUS (WS-USERNAME-TABLE-COUNT).

     MOVE "USID" TO CDGN-PREFIX.
     MOVE ZEROS  TO CDGN-DATE.
     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE CDGN-NEXT-SEQ    TO US-ID        OF NEW-USER-RECORD.
     MOVE USTX-USERNAME    TO US-USERNAME  OF NEW-USER-RECORD.
     MOVE USTX-NEW-PASSWORD TO US-PASSWORD OF NEW-USER-RECORD.
     MOVE USTX-REAL-NAME   TO US-REAL-NAME OF NEW-USER-RECORD.
     MOVE "admin"          TO US-ROLE      OF NEW-USER-RECORD.
     MOVE USTX-STATUS      TO US-STATUS    OF NEW-USER-RECORD.
     WRITE NEW-USER-RECORD.
     ADD 1 TO WS-ADDS-APPLIED.

 2120-ASSIGN-ID-AND-WRITE-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SECTION 3 - LOGIN CHECK.  THIRD PASS OF THE TRANSACTION FILE, AFTER
* THE MASTER IS FULLY REBUILT.  NO MASTER RECORD IS WRITTEN HERE -
* EACH "L" TRANSACTION IS ONLY LOOKED UP AGAINST THE USERNAME TABLE
* (WHICH BY NOW ALSO HOLDS ANY OPERATOR ADDED EARLIER IN THIS SAME
* RUN) AND THE PASS/FAIL RESULT IS REPORTED.
*--------------------------------------------------------------------
 3000-PROCESS-LOGIN-CHECKS.

     CLOSE USER-TRANSACTION-FILE.
     OPEN INPUT USER-TRANSACTION-FILE.
     MOVE "N" TO WS-TRANSACTION-EOF-SW.

     READ USER-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

     PERFORM 3050-PROCESS-ONE-LOGIN-CHECK UNTIL TRANSACTION-AT-EOF.

 3000-PROCESS-LOGIN-CHECKS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3050-PROCESS-ONE-LOGIN-CHECK.

     IF USTX-LOGIN-CHECK
        PERFORM 3100-CHECK-ONE-LOGIN THRU 3100-CHECK-ONE-LOGIN-EXIT.

     READ USER-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 3050-PROCESS-ONE-LOGIN-CHECK-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3100-CHECK-ONE-LOGIN.

     MOVE "N" TO WS-USERNAME-FOUND-SW.
     PERFORM 1420-FIND-LOGIN-ENTRY
        VARYING WS-USERNAME-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-USERNAME-SEARCH-SUB > WS-USERNAME-TABLE-COUNT.

     IF NOT WS-USERNAME-ALREADY-USED
        DISPLAY "USER-MAINTENANCE - LOGIN FAILED, UNKNOWN USER "
                USTX-USERNAME
        ADD 1 TO WS-LOGIN-FAILURES
     ELSE
     IF WS-CURRENT-STATUS NOT = 1
        DISPLAY "USER-MAINTENANCE - LOGIN FAILED, DISABLED "
                USTX-USERNAME
        ADD 1 TO WS-LOGIN-FAILURES
     ELSE
     IF WS-CURRENT-PASSWORD NOT = USTX-LOGIN-PASSWORD
        DISPLAY "USER-MAINTENANCE - LOGIN FAILED, BAD PASSWORD "
                USTX-USERNAME
        ADD 1 TO WS-LOGIN-FAILURES
     ELSE
        DISPLAY "USER-MAINTENANCE - LOGIN OK " USTX-USERNAME
        ADD 1 TO WS-LOGIN-SUCCESSES.

 3100-CHECK-ONE-LOGIN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     CLOSE USER-MASTER-OLD
           USER-MASTER-NEW
           USER-TRANSACTION-FILE
           SEQUENCE-CONTROL-FILE.

     DISPLAY "USER-MAINTENANCE - ADDS: "      WS-ADDS-APPLIED
             " PW-CHANGED: "  WS-PASSWORDS-CHANGED
             " PW-RESET: "    WS-PASSWORDS-RESET
             " DELETES: "     WS-DELETES-APPLIED
             " REJECTS: "     WS-REJECTS.
     DISPLAY "USER-MAINTENANCE - LOGIN-OK: "  WS-LOGIN-SUCCESSES
             " LOGIN-FAILED: " WS-LOGIN-FAILURES.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLCODEGN.CBL".
