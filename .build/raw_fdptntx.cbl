*--------------------------------------------------------------------
* FDPTNTX.CBL
* SUPPLIER/CLIENT MAINTENANCE-TRANSACTION RECORD - ONE ADD, CHANGE OR
* DELETE REQUEST AGAINST THE PARTNER MASTER.  PTTX-CODE MAY ARRIVE
* BLANK ON AN ADD - THE PROGRAM THEN GENERATES ONE FROM PLCODEGN.CBL,
* PREFIX "SUP" OR "CLI" DEPENDING ON PTTX-TYPE.
*--------------------------------------------------------------------
* 2001-03-26 RDC  REQ-2232   ORIGINAL
* 2001-09-04 RDC  REQ-2267   ADDED PTTX-CODE, SAME AS THE WAREHOUSE
*                             TRANSACTION FILE
*--------------------------------------------------------------------
     FD  PARTNER-TRANSACTION-FILE
         LABEL RECORDS ARE STANDARD.

     01  PARTNER-TRANSACTION-RECORD.
         05  PTTX-ACTION-CODE            PIC X(01).
             88  PTTX-ADD-PARTNER        VALUE "A".
             88  PTTX-CHANGE-PARTNER     VALUE "C".
             88  PTTX-DELETE-PARTNER     VALUE "D".
         05  PTTX-ID                     PIC 9(06).
         05  PTTX-CODE                   PIC X(15).
         05  PTTX-NAME                   PIC X(30).
         05  PTTX-TYPE                   PIC 9(01).
         05  PTTX-CONTACT                PIC X(20).
         05  PTTX-PHONE                  PIC X(15).
         05  PTTX-EMAIL                  PIC X(40).
         05  PTTX-ADDRESS                PIC X(40).
         05  PTTX-STATUS                 PIC 9(01).
         05  FILLER                      PIC X(01).
