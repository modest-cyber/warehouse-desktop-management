 IDENTIFICATION DIVISION.
 PROGRAM-ID.    STOCK-POSTING.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  09/04/1990.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* VALIDATES AND POSTS THE NIGHT'S RECEIPTS AND ISSUES AGAINST THE
* INVENTORY BALANCE FILE.  RUNS IN TWO PASSES:
*   PASS 1 - READS THE MOVEMENT-REQUEST FILE IN ARRIVAL ORDER,
*            VALIDATES EACH RECORD AGAINST THE WAREHOUSE/PRODUCT
*            TABLES, ASSIGNS THE DOCUMENT NUMBER, AND WRITES EVERY
*            RECORD THAT PASSES TO A WORK FILE; FAILURES GO STRAIGHT
*            TO THE REJECT REPORT.
*   PASS 2 - SORTS THE WORK FILE BY WAREHOUSE/PRODUCT (KEEPING
*            ARRIVAL ORDER WITHIN A WAREHOUSE/PRODUCT PAIR), THEN
*            MERGES IT AGAINST THE INVENTORY BALANCE FILE SO THAT
*            EVERY MOVEMENT AGAINST THE SAME BALANCE IS APPLIED IN
*            THE ORDER IT ARRIVED, ONE RUNNING QUANTITY AT A TIME.
*--------------------------------------------------------------------
* 1990-09-04 RDC  REQ-0955   ORIGINAL - WRITTEN WHEN THE MANUAL
*                             RECEIVING LEDGER WAS RETIRED
* 1992-03-11 JTK  REQ-1062   A STOCK-OUT CAN NO LONGER DRIVE A
*                             BALANCE NEGATIVE - REJECTED INSTEAD,
*                             AFTER A WAREHOUSE OVER-ISSUED STOCK IT
*                             DID NOT HAVE
* 1994-07-26 RDC  REQ-1199   WAREHOUSE/PRODUCT EXISTENCE AND STATUS
*                             CHECKS MOVED TO IN-MEMORY TABLES, SAME
*                             TECHNIQUE AS THE MASTER MAINTENANCE RUNS
* 1998-11-03 LFS  REQ-1997   RUN-DATE NOW COMES FROM THE SHARED
*                             wsdate.cbl/PLGTDATE.CBL COPYBOOKS
* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE - CENTURY WINDOW ON
*                             THE RUN DATE AND ON EVERY RECORD DATE
* 2001-02-06 RDC  REQ-2211   RECORD-DATE "NOT LATER THAN RUN DATE"
*                             CHECK MOVED TO THE SHARED PLVALDT.CBL
* 2001-04-16 RDC  REQ-2235   INVENTORY BALANCE FILE RESHAPED TO THE
*                             CURRENT OLD-MASTER/NEW-MASTER LAYOUT
* 2001-04-23 RDC  REQ-2236   MOVEMENT-REQUEST AND POSTED-MOVEMENT
*                             FILES RENAMED AND RESHAPED TO THE
*                             CURRENT LAYOUT
* 2003-05-30 RDC  REQ-2390   DOCUMENT-NUMBER GENERATION (RK/CK + DATE
*                             + DAILY SEQUENCE) MOVED ONTO THE NEW
*                             PLCODEGN.CBL BUILDER
* 2004-07-14 RDC  REQ-2558   SR-ID NOW PULLED FROM THE SEQUENCE-
*                             CONTROL FILE'S SRID COUNTER INSTEAD OF
*                             BEING THE RECORD'S POSITION IN THE FILE
* 2005-06-14 LFS  REQ-2700   SORT/MERGE TECHNIQUE INTRODUCED FOR THE
*                             INVENTORY UPDATE PASS - A RANDOM-ACCESS
*                             REWRITE COULD NOT KEEP TWO MOVEMENTS
*                             AGAINST THE SAME BALANCE IN ARRIVAL
*                             ORDER WHEN BOTH FELL IN ONE RUN
* 2009-11-17 JTK  REQ-3015   2100- REFERENCED WS-OLD-COMPARE-WH/-PR
*                             AND WS-SRT-COMPARE-WH/-PR WITH NO
*                             WORKING-STORAGE DECLARATION BEHIND THEM
*                             - ADDED THE FOUR PIC 9(06) 77-ITEMS NEXT
*                             TO WS-HIGH-KEY
* 2009-12-08 JTK  REQ-3130   1310-/1320- WERE ONLY EVER SETTING THE
*                             FOUND SWITCH TO "E" ON AN ENABLED MATCH,
*                             SO 1300-'S "NOT FOUND" TEST WAS TRUE FOR
*                             EVERY ENABLED WAREHOUSE/PRODUCT TOO -
*                             REBUILT AS A PLAIN FOUND SWITCH PLUS A
*                             CAPTURED STATUS, CLASSIFIED INTO A
*                             THREE-WAY RESULT FIELD (OK/NOT-FOUND/
*                             DISABLED), SAME SHAPE AS WS-BI-CHECK-
*                             RESULT IN PRODUCT-MAINTENANCE.COB; ALSO
*                             DROPPED A STRAY MOVE OF MRQ-WAREHOUSE-ID
*                             INTO WS-PT-RECEIPT-COUNT IN 1900- THAT
*                             WAS NEVER READ BEFORE BEING OVERWRITTEN
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLMVIN.CBL".
     COPY "SLMVOUT.CBL".
     COPY "SLWRHSE.CBL".
     COPY "SLPROD.CBL".
     COPY "SLINVEN.CBL".
     COPY "SLSEQCT.CBL".

     SELECT WORK-MOVEMENT-FILE
            ASSIGN TO MVMTWORK
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-MVMTWORK-STATUS.

     SELECT SORTED-MOVEMENT-FILE
            ASSIGN TO MVMTSORT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-MVMTSORT-STATUS.

     SELECT SORT-WORK-FILE
            ASSIGN TO MVMTSWRK.

     SELECT REJECT-REPORT-FILE
            ASSIGN TO POSTRPT
            ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.
     COPY "FDMVIN.CBL".
     COPY "FDMVOUT.CBL".
     COPY "FDWRHSE.CBL".
     COPY "FDPROD.CBL".
     COPY "FDINVEN.CBL".
     COPY "FDSEQCT.CBL".

*--------------------------------------------------------------------
* WORK-MOVEMENT-RECORD - ONE RECORD PER MOVEMENT THAT PASSED PASS 1,
* CARRYING ITS AUTO-GENERATED DOCUMENT NUMBER AND ITS ARRIVAL SEQUENCE
* NUMBER (THE SORT'S TIE-BREAKER KEY).  SORTED-MOVEMENT-RECORD AND
* SORT-WORK-RECORD ARE BYTE-FOR-BYTE THE SAME SHAPE.
*--------------------------------------------------------------------
 FD  WORK-MOVEMENT-FILE
     LABEL RECORDS ARE STANDARD.

 01  WORK-MOVEMENT-RECORD.
     05  WMV-WAREHOUSE-ID            PIC 9(06).
     05  WMV-PRODUCT-ID              PIC 9(06).
     05  WMV-ARRIVAL-SEQ             PIC 9(06).
     05  WMV-RECORD-NO               PIC X(14).
     05  WMV-TYPE                    PIC 9(01).
     05  WMV-QUANTITY                PIC 9(07).
     05  WMV-UNIT-PRICE              PIC S9(7)V99.
     05  WMV-TOTAL-AMOUNT            PIC S9(11)V99.
     05  WMV-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  WMV-OPERATOR                PIC X(20).
     05  WMV-RECORD-DATE             PIC 9(08).
     05  WMV-REMARK                  PIC X(40).
     05  FILLER                      PIC X(05).

 FD  SORTED-MOVEMENT-FILE
     LABEL RECORDS ARE STANDARD.

 01  SORTED-MOVEMENT-RECORD.
     05  SMV-WAREHOUSE-ID            PIC 9(06).
     05  SMV-PRODUCT-ID              PIC 9(06).
     05  SMV-ARRIVAL-SEQ             PIC 9(06).
     05  SMV-RECORD-NO               PIC X(14).
     05  SMV-TYPE                    PIC 9(01).
     05  SMV-QUANTITY                PIC 9(07).
     05  SMV-UNIT-PRICE              PIC S9(7)V99.
     05  SMV-TOTAL-AMOUNT            PIC S9(11)V99.
     05  SMV-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  SMV-OPERATOR                PIC X(20).
     05  SMV-RECORD-DATE             PIC 9(08).
     05  SMV-REMARK                  PIC X(40).
     05  FILLER                      PIC X(05).

 SD  SORT-WORK-FILE.

 01  SORT-WORK-RECORD.
     05  SWK-WAREHOUSE-ID            PIC 9(06).
     05  SWK-PRODUCT-ID              PIC 9(06).
     05  SWK-ARRIVAL-SEQ             PIC 9(06).
     05  SWK-RECORD-NO               PIC X(14).
     05  SWK-TYPE                    PIC 9(01).
     05  SWK-QUANTITY                PIC 9(07).
     05  SWK-UNIT-PRICE              PIC S9(7)V99.
     05  SWK-TOTAL-AMOUNT            PIC S9(11)V99.
     05  SWK-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  SWK-OPERATOR                PIC X(20).
     05  SWK-RECORD-DATE             PIC 9(08).
     05  SWK-REMARK                  PIC X(40).
     05  FILLER                      PIC X(05).

 FD  REJECT-REPORT-FILE
     LABEL RECORDS ARE OMITTED.

 01  PRINTER-RECORD                  PIC X(100).

 WORKING-STORAGE SECTION.
     COPY "wsdate.cbl".
     COPY "wsvaldt.cbl".
     COPY "wscodegn.cbl".
     COPY "wsprint.cbl".

 01  TITLE                           PIC X(40)
         VALUE "WAREHOUSE SERVICES - STOCK POSTING RUN".
 01  HEADING-1                       PIC X(60)
         VALUE "WAREHOUSE  PRODUCT  DOC-NUMBER      TYPE  MESSAGE".
 01  HEADING-2                       PIC X(60)
         VALUE "---------  -------  --------------  ----  -------".
 77  PAGE-NUMBER                     PIC 9(03)  COMP VALUE ZERO.

 01  WS-FILE-STATUSES.
     05  WS-MVMTIN-STATUS            PIC X(02).
         88  MVMTIN-OK               VALUE "00".
         88  MVMTIN-EOF              VALUE "10".
     05  WS-MVMTOUT-STATUS           PIC X(02).
         88  MVMTOUT-OK              VALUE "00".
     05  WS-WHMASOLD-STATUS          PIC X(02).
         88  WHMASOLD-OK             VALUE "00".
         88  WHMASOLD-EOF            VALUE "10".
     05  WS-PRMASOLD-STATUS          PIC X(02).
         88  PRMASOLD-OK             VALUE "00".
         88  PRMASOLD-EOF            VALUE "10".
     05  WS-INVMASOLD-STATUS         PIC X(02).
         88  INVMASOLD-OK            VALUE "00".
         88  INVMASOLD-EOF           VALUE "10".
     05  WS-INVMASNEW-STATUS         PIC X(02).
         88  INVMASNEW-OK            VALUE "00".
     05  WS-MVMTWORK-STATUS          PIC X(02).
         88  MVMTWORK-OK             VALUE "00".
     05  WS-MVMTSORT-STATUS          PIC X(02).
         88  MVMTSORT-OK             VALUE "00".
         88  MVMTSORT-EOF            VALUE "10".
     05  FILLER                      PIC X(02)  VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(18).

 01  WS-SWITCHES.
     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
         88  TRANSACTION-AT-EOF      VALUE "Y".
     05  WS-OLD-BALANCE-EOF-SW       PIC X(01)  VALUE "N".
         88  OLD-BALANCE-AT-EOF      VALUE "Y".
     05  WS-SORTED-EOF-SW            PIC X(01)  VALUE "N".
         88  SORTED-AT-EOF           VALUE "Y".
     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
         88  THIS-TRANSACTION-REJECTED VALUE "Y".
     05  WS-BALANCE-EXISTS-SW        PIC X(01)  VALUE "N".
         88  WS-BALANCE-ON-FILE      VALUE "Y".
     05  WS-GROUP-POSTED-SW          PIC X(01)  VALUE "N".
         88  WS-GROUP-HAD-A-POST     VALUE "Y".
     05  FILLER                      PIC X(01).

*--------------------------------------------------------------------
* WAREHOUSE AND PRODUCT EXISTENCE/STATUS TABLES, LOADED ONCE AT
* START-UP - SAME TECHNIQUE AS THE CODE-UNIQUENESS TABLES IN THE
* MASTER MAINTENANCE PROGRAMS, JUST KEYED ON ID INSTEAD OF CODE.
*--------------------------------------------------------------------
 01  WS-WAREHOUSE-TABLE.
     05  WS-WAREHOUSE-ENTRY          OCCURS 1000 TIMES.
         10  WS-WH-TAB-ID            PIC 9(06).
         10  WS-WH-TAB-STATUS        PIC 9(01).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-WAREHOUSE-TABLE.
     05  WS-WAREHOUSE-ENTRY-X        PIC X(7001).

 77  WS-WAREHOUSE-TABLE-COUNT        PIC 9(04)  COMP VALUE ZERO.
 77  WS-WH-SEARCH-SUB                PIC 9(04)  COMP.
 77  WS-WH-FOUND-SW                  PIC X(01).
     88  WS-WAREHOUSE-ENTRY-FOUND    VALUE "Y".
 77  WS-WH-FOUND-STATUS              PIC 9(01).
 77  WS-WH-CHECK-RESULT              PIC X(01).
     88  WS-WH-CHECK-OK              VALUE "1".
     88  WS-WH-CHECK-NOT-FOUND       VALUE "2".
     88  WS-WH-CHECK-DISABLED        VALUE "3".

 01  WS-PRODUCT-TABLE.
     05  WS-PRODUCT-ENTRY            OCCURS 5000 TIMES.
         10  WS-PR-TAB-ID            PIC 9(06).
         10  WS-PR-TAB-STATUS        PIC 9(01).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-PRODUCT-TABLE.
     05  WS-PRODUCT-ENTRY-X          PIC X(35001).

 77  WS-PRODUCT-TABLE-COUNT          PIC 9(04)  COMP VALUE ZERO.
 77  WS-PR-SEARCH-SUB                PIC 9(04)  COMP.
 77  WS-PR-FOUND-SW                  PIC X(01).
     88  WS-PRODUCT-ENTRY-FOUND      VALUE "Y".
 77  WS-PR-FOUND-STATUS              PIC 9(01).
 77  WS-PR-CHECK-RESULT              PIC X(01).
     88  WS-PR-CHECK-OK              VALUE "1".
     88  WS-PR-CHECK-NOT-FOUND       VALUE "2".
     88  WS-PR-CHECK-DISABLED        VALUE "3".

 77  WS-ARRIVAL-SEQ                  PIC 9(06)  COMP VALUE ZERO.
 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.

*--------------------------------------------------------------------
* PASS 2 BALANCED-MERGE COMPARE FIELDS - ONE WAREHOUSE/PRODUCT KEY
* COPIED FROM THE OLD BALANCE SIDE, ONE FROM THE SORTED MOVEMENT
* SIDE, SO 2100-PROCESS-ONE-MERGE-STEP CAN COMPARE THEM WITHOUT
* DISTURBING THE RECORD AREAS THEMSELVES AT END OF FILE.
*--------------------------------------------------------------------
 77  WS-OLD-COMPARE-WH                PIC 9(06).
 77  WS-OLD-COMPARE-PR                PIC 9(06).
 77  WS-SRT-COMPARE-WH                PIC 9(06).
 77  WS-SRT-COMPARE-PR                PIC 9(06).

*--------------------------------------------------------------------
* RUNNING TOTALS CARRIED ACROSS ONE WAREHOUSE/PRODUCT GROUP DURING
* PASS 2.
*--------------------------------------------------------------------
 01  WS-GROUP-WORK.
     05  WS-GROUP-WAREHOUSE-ID       PIC 9(06).
     05  WS-GROUP-PRODUCT-ID         PIC 9(06).
     05  WS-RUNNING-QUANTITY         PIC S9(09) COMP.
     05  WS-RUNNING-LAST-IN-DATE     PIC 9(08).
     05  WS-RUNNING-LAST-OUT-DATE    PIC 9(08).
     05  FILLER                      PIC X(01).

 01  WS-REJECT-MESSAGE               PIC X(40).

 01  WS-CONTROL-COUNTS.
     05  WS-RECEIPT-COUNT            PIC 9(07)  COMP VALUE ZERO.
     05  WS-RECEIPT-QUANTITY         PIC 9(09)  COMP VALUE ZERO.
     05  WS-ISSUE-COUNT              PIC 9(07)  COMP VALUE ZERO.
     05  WS-ISSUE-QUANTITY           PIC 9(09)  COMP VALUE ZERO.
     05  WS-REJECT-COUNT             PIC 9(07)  COMP VALUE ZERO.
     05  FILLER                      PIC X(01).

 01  WS-MONEY-TOTALS.
     05  WS-RECEIPT-AMOUNT           PIC S9(11)V99 VALUE ZERO.
     05  WS-ISSUE-AMOUNT             PIC S9(11)V99 VALUE ZERO.
     05  FILLER                      PIC X(01).

 01  WS-PRINT-TOTALS.
     05  WS-PT-RECEIPT-COUNT         PIC ZZZ,ZZ9.
     05  WS-PT-RECEIPT-QUANTITY      PIC ZZZ,ZZZ,ZZ9.
     05  WS-PT-RECEIPT-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  WS-PT-ISSUE-COUNT           PIC ZZZ,ZZ9.
     05  WS-PT-ISSUE-QUANTITY        PIC ZZZ,ZZZ,ZZ9.
     05  WS-PT-ISSUE-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  WS-PT-REJECT-COUNT          PIC ZZZ,ZZ9.
     05  FILLER                      PIC X(01).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-VALIDATE-ALL-MOVEMENTS
        THRU 1000-VALIDATE-ALL-MOVEMENTS-EXIT.
     CLOSE MOVEMENT-REQUEST-FILE
           WORK-MOVEMENT-FILE.

     SORT SORT-WORK-FILE
        ON ASCENDING KEY SWK-WAREHOUSE-ID
                         SWK-PRODUCT-ID
                         SWK-ARRIVAL-SEQ
        USING WORK-MOVEMENT-FILE
        GIVING SORTED-MOVEMENT-FILE.

     PERFORM 2000-MERGE-AND-POST-INVENTORY
        THRU 2000-MERGE-AND-POST-INVENTORY-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     IF WS-REJECT-COUNT NOT = ZERO
        MOVE 8 TO RETURN-CODE
     ELSE
        MOVE 0 TO RETURN-CODE.

     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     PERFORM 0100-GET-RUN-DATE.

     OPEN INPUT  MOVEMENT-REQUEST-FILE
          INPUT  WAREHOUSE-MASTER-OLD
          INPUT  PRODUCT-MASTER-OLD
          OUTPUT WORK-MOVEMENT-FILE
          I-O    SEQUENCE-CONTROL-FILE
          OUTPUT REJECT-REPORT-FILE.

     PERFORM PRINT-HEADINGS.
     PERFORM 0210-LOAD-WAREHOUSE-TABLE
        THRU 0210-LOAD-WAREHOUSE-TABLE-EXIT.
     PERFORM 0220-LOAD-PRODUCT-TABLE
        THRU 0220-LOAD-PRODUCT-TABLE-EXIT.

     READ MOVEMENT-REQUEST-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-WAREHOUSE-TABLE.

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END SET WHMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-WAREHOUSE-ENTRY UNTIL WHMASOLD-EOF.

     CLOSE WAREHOUSE-MASTER-OLD.

 0210-LOAD-WAREHOUSE-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-WAREHOUSE-ENTRY.

     ADD 1 TO WS-WAREHOUSE-TABLE-COUNT.
     MOVE WH-ID OF OLD-WAREHOUSE-RECORD
       TO WS-WH-TAB-ID (WS-WAREHOUSE-TABLE-COUNT).
     MOVE WH-STATUS OF OLD-WAREHOUSE-RECORD
       TO WS-WH-TAB-STATUS (WS-WAREHOUSE-TABLE-COUNT).

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END SET WHMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-WAREHOUSE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-LOAD-PRODUCT-TABLE.

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

     PERFORM 0225-LOAD-ONE-PRODUCT-ENTRY UNTIL PRMASOLD-EOF.

     CLOSE PRODUCT-MASTER-OLD.

 0220-LOAD-PRODUCT-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0225-LOAD-ONE-PRODUCT-ENTRY.

     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
     MOVE PR-ID OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-ID (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-STATUS OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-STATUS (WS-PRODUCT-TABLE-COUNT).

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

 0225-LOAD-ONE-PRODUCT-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-VALIDATE-ALL-MOVEMENTS.

     PERFORM 1100-VALIDATE-ONE-MOVEMENT
        THRU 1100-VALIDATE-ONE-MOVEMENT-EXIT
        UNTIL TRANSACTION-AT-EOF.

 1000-VALIDATE-ALL-MOVEMENTS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1100-VALIDATE-ONE-MOVEMENT.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
     ADD 1 TO WS-ARRIVAL-SEQ.

     IF MRQ-RECORD-NO = SPACES
        PERFORM 1110-GENERATE-RECORD-NO
           THRU 1110-GENERATE-RECORD-NO-EXIT.

     PERFORM 1200-VALIDATE-MOVEMENT-FIELDS
        THRU 1200-VALIDATE-MOVEMENT-FIELDS-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 1300-CHECK-WAREHOUSE-AND-PRODUCT
           THRU 1300-CHECK-WAREHOUSE-AND-PRODUCT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 1400-WRITE-WORK-RECORD
           THRU 1400-WRITE-WORK-RECORD-EXIT.

     READ MOVEMENT-REQUEST-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 1100-VALIDATE-ONE-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1110-GENERATE-RECORD-NO.

     IF MRQ-IS-STOCK-IN
        MOVE "RK" TO CDGN-PREFIX
     ELSE
        MOVE "CK" TO CDGN-PREFIX.

     MOVE MRQ-RECORD-DATE TO CDGN-DATE.
     PERFORM 0200-BUILD-DOCUMENT-CODE.
     MOVE CDGN-NEW-CODE (1:14) TO MRQ-RECORD-NO.

 1110-GENERATE-RECORD-NO-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-VALIDATE-MOVEMENT-FIELDS.

     IF MRQ-RECORD-NO = SPACES
        MOVE "DOCUMENT NUMBER BLANK" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED
           AND MRQ-TYPE NOT = 1 AND MRQ-TYPE NOT = 2
        MOVE "MOVEMENT TYPE MUST BE 1 OR 2" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED
           AND (MRQ-WAREHOUSE-ID = ZERO OR MRQ-PRODUCT-ID = ZERO)
        MOVE "WAREHOUSE/PRODUCT ID MISSING" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED AND MRQ-QUANTITY = ZERO
        MOVE "QUANTITY MUST BE GREATER THAN ZERO" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED AND MRQ-UNIT-PRICE < ZERO
        MOVE "UNIT PRICE CANNOT BE NEGATIVE" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED
        MOVE MRQ-RECORD-DATE TO VLDT-DATE-TO-CHECK
        PERFORM 0100-VALIDATE-RECORD-DATE
        IF NOT VLDT-DATE-IS-VALID
           MOVE "RECORD DATE MISSING OR IN THE FUTURE"
             TO WS-REJECT-MESSAGE
           PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

 1200-VALIDATE-MOVEMENT-FIELDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-CHECK-WAREHOUSE-AND-PRODUCT.

     MOVE "N" TO WS-WH-FOUND-SW.
     MOVE 0   TO WS-WH-FOUND-STATUS.
     PERFORM 1310-CHECK-ONE-WAREHOUSE-ENTRY
        VARYING WS-WH-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-WH-SEARCH-SUB > WS-WAREHOUSE-TABLE-COUNT.

     IF NOT WS-WAREHOUSE-ENTRY-FOUND
        SET WS-WH-CHECK-NOT-FOUND TO TRUE
     ELSE
        IF WS-WH-FOUND-STATUS NOT = 1
           SET WS-WH-CHECK-DISABLED TO TRUE
        ELSE
           SET WS-WH-CHECK-OK TO TRUE.

     IF WS-WH-CHECK-NOT-FOUND
        MOVE "WAREHOUSE DOES NOT EXIST" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT
     ELSE
        IF WS-WH-CHECK-DISABLED
           MOVE "WAREHOUSE IS DISABLED" TO WS-REJECT-MESSAGE
           PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 1330-CHECK-PRODUCT-AND-REJECT
           THRU 1330-CHECK-PRODUCT-AND-REJECT-EXIT.

 1300-CHECK-WAREHOUSE-AND-PRODUCT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SPLIT OUT OF 1300- SO THE PRODUCT NOT-FOUND/DISABLED TEST CAN END
* WITH ITS OWN PERIOD WITHOUT NESTING INSIDE THE CLASSIFICATION IF -
* SAME COBOL-74 DANGLING-IF/ELSE REASON 2110-CHOOSE-PARTNER-PREFIX
* WAS SPLIT OUT IN PARTNER-MAINTENANCE.COB.
*--------------------------------------------------------------------
 1330-CHECK-PRODUCT-AND-REJECT.

     MOVE "N" TO WS-PR-FOUND-SW.
     MOVE 0   TO WS-PR-FOUND-STATUS.
     PERFORM 1320-CHECK-ONE-PRODUCT-ENTRY
        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.

     IF NOT WS-PRODUCT-ENTRY-FOUND
        SET WS-PR-CHECK-NOT-FOUND TO TRUE
     ELSE
        IF WS-PR-FOUND-STATUS NOT = 1
           SET WS-PR-CHECK-DISABLED TO TRUE
        ELSE
           SET WS-PR-CHECK-OK TO TRUE.

     IF WS-PR-CHECK-NOT-FOUND
        MOVE "PRODUCT DOES NOT EXIST" TO WS-REJECT-MESSAGE
        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT
     ELSE
        IF WS-PR-CHECK-DISABLED
           MOVE "PRODUCT IS DISABLED" TO WS-REJECT-MESSAGE
           PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.

 1330-CHECK-PRODUCT-AND-REJECT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1310-CHECK-ONE-WAREHOUSE-ENTRY.

     IF WS-WH-TAB-ID (WS-WH-SEARCH-SUB) = MRQ-WAREHOUSE-ID
        SET WS-WAREHOUSE-ENTRY-FOUND TO TRUE
        MOVE WS-WH-TAB-STATUS (WS-WH-SEARCH-SUB) TO WS-WH-FOUND-STATUS.

 1310-CHECK-ONE-WAREHOUSE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1320-CHECK-ONE-PRODUCT-ENTRY.

     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB) = MRQ-PRODUCT-ID
        SET WS-PRODUCT-ENTRY-FOUND TO TRUE
        MOVE WS-PR-TAB-STATUS (WS-PR-SEARCH-SUB) TO WS-PR-FOUND-STATUS.

 1320-CHECK-ONE-PRODUCT-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1400-WRITE-WORK-RECORD.

     MOVE MRQ-WAREHOUSE-ID       TO WMV-WAREHOUSE-ID.
     MOVE MRQ-PRODUCT-ID         TO WMV-PRODUCT-ID.
     MOVE WS-ARRIVAL-SEQ         TO WMV-ARRIVAL-SEQ.
     MOVE MRQ-RECORD-NO          TO WMV-RECORD-NO.
     MOVE MRQ-TYPE               TO WMV-TYPE.
     MOVE MRQ-QUANTITY           TO WMV-QUANTITY.
     MOVE MRQ-UNIT-PRICE         TO WMV-UNIT-PRICE.
     COMPUTE WMV-TOTAL-AMOUNT = MRQ-QUANTITY * MRQ-UNIT-PRICE.
     MOVE MRQ-SUPPLIER-CLIENT-ID TO WMV-SUPPLIER-CLIENT-ID.
     MOVE MRQ-OPERATOR           TO WMV-OPERATOR.
     MOVE MRQ-RECORD-DATE        TO WMV-RECORD-DATE.
     MOVE MRQ-REMARK             TO WMV-REMARK.
     MOVE SPACES                 TO FILLER OF WORK-MOVEMENT-RECORD.

     WRITE WORK-MOVEMENT-RECORD.

 1400-WRITE-WORK-RECORD-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1900-REJECT-MOVEMENT.

     SET THIS-TRANSACTION-REJECTED TO TRUE.
     ADD 1 TO WS-REJECT-COUNT.

     MOVE SPACES TO PRINTER-RECORD.
     STRING MRQ-WAREHOUSE-ID  DELIMITED BY SIZE
            "   "             DELIMITED BY SIZE
            MRQ-PRODUCT-ID    DELIMITED BY SIZE
            "   "             DELIMITED BY SIZE
            MRQ-RECORD-NO     DELIMITED BY SIZE
            "  "              DELIMITED BY SIZE
            MRQ-TYPE          DELIMITED BY SIZE
            "  "              DELIMITED BY SIZE
            WS-REJECT-MESSAGE DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

 1900-REJECT-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2000-MERGE-AND-POST-INVENTORY.

     OPEN INPUT INVENTORY-BALANCE-OLD
          INPUT SORTED-MOVEMENT-FILE
          OUTPUT INVENTORY-BALANCE-NEW
          OUTPUT POSTED-MOVEMENT-FILE.

     PERFORM 2010-READ-OLD-BALANCE-NEXT.
     PERFORM 2020-READ-SORTED-NEXT.

     PERFORM 2100-PROCESS-ONE-MERGE-STEP
        THRU 2100-PROCESS-ONE-MERGE-STEP-EXIT
        UNTIL OLD-BALANCE-AT-EOF AND SORTED-AT-EOF.

     CLOSE INVENTORY-BALANCE-OLD
           INVENTORY-BALANCE-NEW
           SORTED-MOVEMENT-FILE
           POSTED-MOVEMENT-FILE.

 2000-MERGE-AND-POST-INVENTORY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2010-READ-OLD-BALANCE-NEXT.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET OLD-BALANCE-AT-EOF TO TRUE.

 2010-READ-OLD-BALANCE-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2020-READ-SORTED-NEXT.

     READ SORTED-MOVEMENT-FILE RECORD
          AT END SET SORTED-AT-EOF TO TRUE.

 2020-READ-SORTED-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-PROCESS-ONE-MERGE-STEP.

     IF OLD-BALANCE-AT-EOF
        MOVE WS-HIGH-KEY TO WS-OLD-COMPARE-WH
        MOVE WS-HIGH-KEY TO WS-OLD-COMPARE-PR
     ELSE
        MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
          TO WS-OLD-COMPARE-WH
        MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
          TO WS-OLD-COMPARE-PR.

     IF SORTED-AT-EOF
        MOVE WS-HIGH-KEY TO WS-SRT-COMPARE-WH
        MOVE WS-HIGH-KEY TO WS-SRT-COMPARE-PR
     ELSE
        MOVE SMV-WAREHOUSE-ID TO WS-SRT-COMPARE-WH
        MOVE SMV-PRODUCT-ID   TO WS-SRT-COMPARE-PR.

     IF WS-OLD-COMPARE-WH < WS-SRT-COMPARE-WH
        PERFORM 2200-CARRY-FORWARD-OLD-BALANCE
           THRU 2200-CARRY-FORWARD-OLD-BALANCE-EXIT
     ELSE
     IF WS-OLD-COMPARE-WH = WS-SRT-COMPARE-WH
           AND WS-OLD-COMPARE-PR < WS-SRT-COMPARE-PR
        PERFORM 2200-CARRY-FORWARD-OLD-BALANCE
           THRU 2200-CARRY-FORWARD-OLD-BALANCE-EXIT
     ELSE
     IF WS-OLD-COMPARE-WH = WS-SRT-COMPARE-WH
           AND WS-OLD-COMPARE-PR = WS-SRT-COMPARE-PR
           AND NOT OLD-BALANCE-AT-EOF
        PERFORM 2300-PROCESS-EXISTING-BALANCE-GROUP
           THRU 2300-PROCESS-EXISTING-BALANCE-GROUP-EXIT
     ELSE
        PERFORM 2400-PROCESS-NEW-BALANCE-GROUP
           THRU 2400-PROCESS-NEW-BALANCE-GROUP-EXIT.

 2100-PROCESS-ONE-MERGE-STEP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2200-CARRY-FORWARD-OLD-BALANCE.

     WRITE NEW-INVENTORY-RECORD FROM OLD-INVENTORY-RECORD.
     PERFORM 2010-READ-OLD-BALANCE-NEXT.

 2200-CARRY-FORWARD-OLD-BALANCE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2300-PROCESS-EXISTING-BALANCE-GROUP.

     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
       TO WS-GROUP-WAREHOUSE-ID.
     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
       TO WS-GROUP-PRODUCT-ID.
     MOVE INV-QUANTITY OF OLD-INVENTORY-RECORD
       TO WS-RUNNING-QUANTITY.
     MOVE INV-LAST-IN-DATE OF OLD-INVENTORY-RECORD
       TO WS-RUNNING-LAST-IN-DATE.
     MOVE INV-LAST-OUT-DATE OF OLD-INVENTORY-RECORD
       TO WS-RUNNING-LAST-OUT-DATE.
     SET WS-BALANCE-ON-FILE TO TRUE.

     PERFORM 2500-APPLY-GROUP-MOVEMENTS
        THRU 2500-APPLY-GROUP-MOVEMENTS-EXIT
        UNTIL SORTED-AT-EOF
           OR SMV-WAREHOUSE-ID NOT = WS-GROUP-WAREHOUSE-ID
           OR SMV-PRODUCT-ID   NOT = WS-GROUP-PRODUCT-ID.

     MOVE WS-GROUP-WAREHOUSE-ID
       TO INV-WAREHOUSE-ID OF NEW-INVENTORY-RECORD.
     MOVE WS-GROUP-PRODUCT-ID
       TO INV-PRODUCT-ID OF NEW-INVENTORY-RECORD.
     MOVE WS-RUNNING-QUANTITY
       TO INV-QUANTITY OF NEW-INVENTORY-RECORD.
     MOVE WS-RUNNING-LAST-IN-DATE
       TO INV-LAST-IN-DATE OF NEW-INVENTORY-RECORD.
     MOVE WS-RUNNING-LAST-OUT-DATE
       TO INV-LAST-OUT-DATE OF NEW-INVENTORY-RECORD.
     MOVE SPACES TO FILLER OF NEW-INVENTORY-RECORD.
     WRITE NEW-INVENTORY-RECORD.

     PERFORM 2010-READ-OLD-BALANCE-NEXT.

 2300-PROCESS-EXISTING-BALANCE-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2400-PROCESS-NEW-BALANCE-GROUP.

     MOVE SMV-WAREHOUSE-ID TO WS-GROUP-WAREHOUSE-ID.
     MOVE SMV-PRODUCT-ID   TO WS-GROUP-PRODUCT-ID.
     MOVE ZERO             TO WS-RUNNING-QUANTITY.
     MOVE ZERO             TO WS-RUNNING-LAST-IN-DATE.
     MOVE ZERO             TO WS-RUNNING-LAST-OUT-DATE.
     MOVE "N" TO WS-BALANCE-EXISTS-SW.
     MOVE "N" TO WS-GROUP-POSTED-SW.

     PERFORM 2500-APPLY-GROUP-MOVEMENTS
        THRU 2500-APPLY-GROUP-MOVEMENTS-EXIT
        UNTIL SORTED-AT-EOF
           OR SMV-WAREHOUSE-ID NOT = WS-GROUP-WAREHOUSE-ID
           OR SMV-PRODUCT-ID   NOT = WS-GROUP-PRODUCT-ID.

     IF WS-GROUP-HAD-A-POST
        MOVE WS-GROUP-WAREHOUSE-ID
          TO INV-WAREHOUSE-ID OF NEW-INVENTORY-RECORD
        MOVE WS-GROUP-PRODUCT-ID
          TO INV-PRODUCT-ID OF NEW-INVENTORY-RECORD
        MOVE WS-RUNNING-QUANTITY
          TO INV-QUANTITY OF NEW-INVENTORY-RECORD
        MOVE WS-RUNNING-LAST-IN-DATE
          TO INV-LAST-IN-DATE OF NEW-INVENTORY-RECORD
        MOVE WS-RUNNING-LAST-OUT-DATE
          TO INV-LAST-OUT-DATE OF NEW-INVENTORY-RECORD
        MOVE SPACES TO FILLER OF NEW-INVENTORY-RECORD
        WRITE NEW-INVENTORY-RECORD.

 2400-PROCESS-NEW-BALANCE-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2500-APPLY-GROUP-MOVEMENTS.

     IF SMV-TYPE = 1
        PERFORM 2600-APPLY-STOCK-IN THRU 2600-APPLY-STOCK-IN-EXIT
     ELSE
        PERFORM 2700-APPLY-STOCK-OUT THRU 2700-APPLY-STOCK-OUT-EXIT.

     PERFORM 2020-READ-SORTED-NEXT.

 2500-APPLY-GROUP-MOVEMENTS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2600-APPLY-STOCK-IN.

     ADD SMV-QUANTITY TO WS-RUNNING-QUANTITY.
     MOVE SMV-RECORD-DATE TO WS-RUNNING-LAST-IN-DATE.
     SET WS-BALANCE-ON-FILE TO TRUE.
     SET WS-GROUP-HAD-A-POST TO TRUE.

     PERFORM 2800-POST-ONE-MOVEMENT THRU 2800-POST-ONE-MOVEMENT-EXIT.

     ADD 1 TO WS-RECEIPT-COUNT.
     ADD SMV-QUANTITY TO WS-RECEIPT-QUANTITY.
     ADD SMV-TOTAL-AMOUNT TO WS-RECEIPT-AMOUNT.

 2600-APPLY-STOCK-IN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2700-APPLY-STOCK-OUT.

     IF NOT WS-BALANCE-ON-FILE
        MOVE "INVENTORY DOES NOT EXIST" TO WS-REJECT-MESSAGE
        PERFORM 2900-REJECT-POSTED-MOVEMENT
           THRU 2900-REJECT-POSTED-MOVEMENT-EXIT
     ELSE
     IF WS-RUNNING-QUANTITY < SMV-QUANTITY
        MOVE "INSUFFICIENT STOCK QUANTITY" TO WS-REJECT-MESSAGE
        PERFORM 2900-REJECT-POSTED-MOVEMENT
           THRU 2900-REJECT-POSTED-MOVEMENT-EXIT
     ELSE
        SUBTRACT SMV-QUANTITY FROM WS-RUNNING-QUANTITY
        MOVE SMV-RECORD-DATE TO WS-RUNNING-LAST-OUT-DATE
        PERFORM 2800-POST-ONE-MOVEMENT THRU 2800-POST-ONE-MOVEMENT-EXIT
        ADD 1 TO WS-ISSUE-COUNT
        ADD SMV-QUANTITY TO WS-ISSUE-QUANTITY
        ADD SMV-TOTAL-AMOUNT TO WS-ISSUE-AMOUNT.

 2700-APPLY-STOCK-OUT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2800-POST-ONE-MOVEMENT.

     MOVE "SRID" TO CDGN-PREFIX.
     MOVE ZEROS  TO CDGN-DATE.
     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE CDGN-NEXT-SEQ              TO SR-ID.
     MOVE SMV-RECORD-NO              TO SR-RECORD-NO.
     MOVE SMV-TYPE                   TO SR-TYPE.
     MOVE SMV-WAREHOUSE-ID           TO SR-WAREHOUSE-ID.
     MOVE SMV-PRODUCT-ID             TO SR-PRODUCT-ID.
     MOVE SMV-QUANTITY               TO SR-QUANTITY.
     MOVE SMV-UNIT-PRICE             TO SR-UNIT-PRICE.
     MOVE SMV-TOTAL-AMOUNT           TO SR-TOTAL-AMOUNT.
     MOVE SMV-SUPPLIER-CLIENT-ID     TO SR-SUPPLIER-CLIENT-ID.
     MOVE SMV-OPERATOR               TO SR-OPERATOR.
     MOVE SMV-RECORD-DATE            TO SR-RECORD-DATE.
     MOVE SMV-REMARK                 TO SR-REMARK.
     MOVE SPACES                     TO FILLER OF POSTED-MOVEMENT-RECORD.

     WRITE POSTED-MOVEMENT-RECORD.

 2800-POST-ONE-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2900-REJECT-POSTED-MOVEMENT.

     ADD 1 TO WS-REJECT-COUNT.

     MOVE SPACES TO PRINTER-RECORD.
     STRING SMV-WAREHOUSE-ID  DELIMITED BY SIZE
            "   "             DELIMITED BY SIZE
            SMV-PRODUCT-ID    DELIMITED BY SIZE
            "   "             DELIMITED BY SIZE
            SMV-RECORD-NO     DELIMITED BY SIZE
            "  "              DELIMITED BY SIZE
            SMV-TYPE          DELIMITED BY SIZE
            "  "              DELIMITED BY SIZE
            WS-REJECT-MESSAGE DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

 2900-REJECT-POSTED-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     PERFORM FINALIZE-PAGE.

     MOVE WS-RECEIPT-COUNT    TO WS-PT-RECEIPT-COUNT.
     MOVE WS-RECEIPT-QUANTITY TO WS-PT-RECEIPT-QUANTITY.
     MOVE WS-RECEIPT-AMOUNT   TO WS-PT-RECEIPT-AMOUNT.
     MOVE WS-ISSUE-COUNT      TO WS-PT-ISSUE-COUNT.
     MOVE WS-ISSUE-QUANTITY   TO WS-PT-ISSUE-QUANTITY.
     MOVE WS-ISSUE-AMOUNT     TO WS-PT-ISSUE-AMOUNT.
     MOVE WS-REJECT-COUNT     TO WS-PT-REJECT-COUNT.

     MOVE SPACES TO PRINTER-RECORD.
     STRING "POSTED RECEIPTS - COUNT " DELIMITED BY SIZE
            WS-PT-RECEIPT-COUNT        DELIMITED BY SIZE
            " QTY "                    DELIMITED BY SIZE
            WS-PT-RECEIPT-QUANTITY     DELIMITED BY SIZE
            " AMOUNT "                 DELIMITED BY SIZE
            WS-PT-RECEIPT-AMOUNT       DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.

     MOVE SPACES TO PRINTER-RECORD.
     STRING "POSTED ISSUES   - COUNT " DELIMITED BY SIZE
            WS-PT-ISSUE-COUNT          DELIMITED BY SIZE
            " QTY "                    DELIMITED BY SIZE
            WS-PT-ISSUE-QUANTITY       DELIMITED BY SIZE
            " AMOUNT "                 DELIMITED BY SIZE
            WS-PT-ISSUE-AMOUNT         DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.

     MOVE SPACES TO PRINTER-RECORD.
     STRING "REJECTED RECORDS - COUNT " DELIMITED BY SIZE
            WS-PT-REJECT-COUNT          DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.

     CLOSE REJECT-REPORT-FILE
           SEQUENCE-CONTROL-FILE.

     DISPLAY "STOCK-POSTING - RECEIPTS: " WS-RECEIPT-COUNT
             " ISSUES: " WS-ISSUE-COUNT
             " REJECTS: " WS-REJECT-COUNT.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLGTDATE.CBL".
 COPY "PLVALDT.CBL".
 COPY "PLCODEGN.CBL".
 COPY "PLPRINT.CBL".
