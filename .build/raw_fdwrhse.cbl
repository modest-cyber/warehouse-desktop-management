*--------------------------------------------------------------------
* FDWRHSE.CBL
* WAREHOUSE MASTER RECORD LAYOUT.  THE OLD-MASTER/NEW-MASTER PASS
* SHARES ONE LAYOUT, QUALIFIED "OF OLD-WAREHOUSE-RECORD" OR "OF
* NEW-WAREHOUSE-RECORD" WHEN A FIELD NAME ALONE IS AMBIGUOUS.
*--------------------------------------------------------------------
* 2001-03-12 RDC  REQ-2230   ORIGINAL
* 2001-03-12 RDC  REQ-2230   WH-CAPACITY WIDENED TO S9(9)V99 PER
*                             WAREHOUSE SERVICES REQUEST
*--------------------------------------------------------------------
     FD  WAREHOUSE-MASTER-OLD
         LABEL RECORDS ARE STANDARD.

     01  OLD-WAREHOUSE-RECORD.
         05  WH-ID              OF OLD-WAREHOUSE-RECORD   PIC 9(06).
         05  WH-CODE            OF OLD-WAREHOUSE-RECORD   PIC X(14).
         05  WH-NAME            OF OLD-WAREHOUSE-RECORD   PIC X(30).
         05  WH-ADDRESS         OF OLD-WAREHOUSE-RECORD   PIC X(40).
         05  WH-MANAGER         OF OLD-WAREHOUSE-RECORD   PIC X(20).
         05  WH-PHONE           OF OLD-WAREHOUSE-RECORD   PIC X(15).
         05  WH-CAPACITY        OF OLD-WAREHOUSE-RECORD   PIC S9(9)V99.
         05  WH-STATUS          OF OLD-WAREHOUSE-RECORD   PIC 9(01).
             88  WH-ENABLED     OF OLD-WAREHOUSE-RECORD   VALUE 1.
             88  WH-DISABLED    OF OLD-WAREHOUSE-RECORD   VALUE 0.
         05  FILLER             OF OLD-WAREHOUSE-RECORD   PIC X(17).

     FD  WAREHOUSE-MASTER-NEW
         LABEL RECORDS ARE STANDARD.

     01  NEW-WAREHOUSE-RECORD.
         05  WH-ID              OF NEW-WAREHOUSE-RECORD   PIC 9(06).
         05  WH-CODE            OF NEW-WAREHOUSE-RECORD   PIC X(14).
         05  WH-NAME            OF NEW-WAREHOUSE-RECORD   PIC X(30).
         05  WH-ADDRESS         OF NEW-WAREHOUSE-RECORD   PIC X(40).
         05  WH-MANAGER         OF NEW-WAREHOUSE-RECORD   PIC X(20).
         05  WH-PHONE           OF NEW-WAREHOUSE-RECORD   PIC X(15).
         05  WH-CAPACITY        OF NEW-WAREHOUSE-RECORD   PIC S9(9)V99.
         05  WH-STATUS          OF NEW-WAREHOUSE-RECORD   PIC 9(01).
             88  WH-ENABLED     OF NEW-WAREHOUSE-RECORD   VALUE 1.
             88  WH-DISABLED    OF NEW-WAREHOUSE-RECORD   VALUE 0.
         05  FILLER             OF NEW-WAREHOUSE-RECORD   PIC X(17).
