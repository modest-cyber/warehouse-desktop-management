*--------------------------------------------------------------------
* SLUSRTX.CBL
* SELECT CLAUSE FOR THE USER MAINTENANCE-TRANSACTION FILE.
*--------------------------------------------------------------------
* 2001-04-09 RDC  REQ-2234   ORIGINAL
*--------------------------------------------------------------------
     SELECT USER-TRANSACTION-FILE
            ASSIGN TO USTRANS
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-USTRANS-STATUS.
