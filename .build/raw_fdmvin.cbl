*--------------------------------------------------------------------
* FDMVIN.CBL
* MOVEMENT-REQUEST RECORD LAYOUT - WHAT ARRIVES AHEAD OF POSTING.
* MRQ-RECORD-NO AND MRQ-TOTAL-AMOUNT ARE BLANK/ZERO ON INPUT; THEY
* ARE FILLED IN BY stock-posting.cob's 0100-/0500- PARAGRAPHS AND
* CARRIED FORWARD ONTO THE POSTED MOVEMENT RECORD (FDMVOUT.CBL).
*--------------------------------------------------------------------
* 2001-04-23 RDC  REQ-2236   ORIGINAL
*--------------------------------------------------------------------
     FD  MOVEMENT-REQUEST-FILE
         LABEL RECORDS ARE STANDARD.

     01  MOVEMENT-REQUEST-RECORD.
         05  MRQ-RECORD-NO               PIC X(14).
         05  MRQ-TYPE                    PIC 9(01).
             88  MRQ-IS-STOCK-IN         VALUE 1.
             88  MRQ-IS-STOCK-OUT        VALUE 2.
         05  MRQ-WAREHOUSE-ID            PIC 9(06).
         05  MRQ-PRODUCT-ID              PIC 9(06).
         05  MRQ-QUANTITY                PIC 9(07).
         05  MRQ-UNIT-PRICE              PIC S9(7)V99.
         05  MRQ-SUPPLIER-CLIENT-ID      PIC 9(06).
         05  MRQ-OPERATOR                PIC X(20).
         05  MRQ-RECORD-DATE             PIC 9(08).
         05  MRQ-REMARK                  PIC X(40).
         05  FILLER                      PIC X(10).
