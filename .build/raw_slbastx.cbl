*--------------------------------------------------------------------
* SLBASTX.CBL
* SELECT CLAUSE FOR THE BASE-INFO MAINTENANCE-TRANSACTION FILE.
*--------------------------------------------------------------------
* 2001-04-02 RDC  REQ-2233   ORIGINAL
*--------------------------------------------------------------------
     SELECT BASEINFO-TRANSACTION-FILE
            ASSIGN TO BITRANS
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-BITRANS-STATUS.
