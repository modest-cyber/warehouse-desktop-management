 IDENTIFICATION DIVISION.
 PROGRAM-ID.    WAREHOUSE-MAINTENANCE.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  03/12/1989.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* MAINTAINS THE WAREHOUSE MASTER AGAINST A BATCH TRANSACTION FILE OF
* ADD/CHANGE/DELETE REQUESTS - THE SAME TWO-PASS OLD-MASTER/NEW-MASTER
* TECHNIQUE USED THROUGHOUT THIS SYSTEM.  A DELETE IS REFUSED WHILE
* THE WAREHOUSE STILL CARRIES AN INVENTORY BALANCE OR APPEARS ON THE
* POSTED MOVEMENT HISTORY, SO THE IN-USE TABLE IS BUILT FROM BOTH OF
* THOSE FILES BEFORE THE MATCH-MERGE BEGINS.
*--------------------------------------------------------------------
* 1989-03-12 RDC  REQ-0871   ORIGINAL
* 1991-02-18 JTK  REQ-1003   ADDED DELETE REFERENCE-IN-USE CHECK
*                             AGAINST THE INVENTORY BALANCE FILE
* 1994-07-26 RDC  REQ-1199   CODE-UNIQUENESS TABLE ADDED
* 1996-05-14 JTK  REQ-1340   IN-USE CHECK EXTENDED TO THE POSTED
*                             MOVEMENT HISTORY FILE - A WAREHOUSE WITH
*                             ZERO CURRENT BALANCE BUT PRIOR MOVEMENTS
*                             WAS BEING DELETED AND BREAKING THE
*                             STATISTICS RUN
* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
* 2001-09-04 RDC  REQ-2267   ADD NOW ACCEPTS AN OPERATOR-SUPPLIED
*                             WHTX-CODE, GENERATING ONE ONLY WHEN LEFT
*                             BLANK
* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
*                             TRANSACTION IS REJECTED
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLWRHSE.CBL".
     COPY "SLWRHTX.CBL".
     COPY "SLSEQCT.CBL".
     COPY "SLINVEN.CBL".
     COPY "SLMVOUT.CBL".

 DATA DIVISION.
 FILE SECTION.
     COPY "FDWRHSE.CBL".
     COPY "FDWRHTX.CBL".
     COPY "FDSEQCT.CBL".
     COPY "FDINVEN.CBL".
     COPY "FDMVOUT.CBL".

 WORKING-STORAGE SECTION.
 COPY "wsdate.cbl".
 COPY "wscodegn.cbl".

 01  WS-FILE-STATUSES.
     05  WS-WHMASOLD-STATUS          PIC X(02).
         88  WHMASOLD-OK             VALUE "00".
         88  WHMASOLD-EOF            VALUE "10".
     05  WS-WHMASNEW-STATUS          PIC X(02).
         88  WHMASNEW-OK             VALUE "00".
     05  WS-WHTRANS-STATUS           PIC X(02).
         88  WHTRANS-OK              VALUE "00".
         88  WHTRANS-EOF             VALUE "10".
     05  WS-INVMASOLD-STATUS         PIC X(02).
         88  INVMASOLD-OK            VALUE "00".
         88  INVMASOLD-EOF           VALUE "10".
     05  WS-INVMASNEW-STATUS         PIC X(02).
     05  WS-MVMTOUT-STATUS           PIC X(02).
         88  MVMTOUT-OK              VALUE "00".
         88  MVMTOUT-EOF             VALUE "10".
     05  FILLER                      PIC X(02) VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(14).

 01  WS-SWITCHES.
     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
         88  OLD-MASTER-AT-EOF       VALUE "Y".
     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
         88  TRANSACTION-AT-EOF      VALUE "Y".
     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
         88  ANY-TRANSACTION-REJECTED VALUE "Y".
     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
         88  THIS-TRANSACTION-REJECTED VALUE "Y".
     05  FILLER                      PIC X(01).

 01  WS-MATCH-KEYS.
     05  WS-OLD-KEY                  PIC 9(06)  COMP.
     05  WS-TXN-KEY                  PIC 9(06)  COMP.
     05  FILLER                      PIC X(01).

 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.

*--------------------------------------------------------------------
* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP.
*--------------------------------------------------------------------
 01  WS-CODE-TABLE.
     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
                                      PIC X(14).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-CODE-TABLE.
     05  WS-CODE-ENTRY-X             PIC X(28001).

 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
 77  WS-CODE-FOUND-SW                PIC X(01).
     88  WS-CODE-ALREADY-USED        VALUE "Y".

*--------------------------------------------------------------------
* WAREHOUSE-IN-USE TABLE - ONE ENTRY PER WAREHOUSE ID SEEN ON THE
* INVENTORY BALANCE FILE OR THE POSTED MOVEMENT HISTORY FILE.
*--------------------------------------------------------------------
 01  WS-WH-USED-TABLE.
     05  WS-WH-USED-ENTRY            OCCURS 3000 TIMES
                                      PIC 9(06) COMP.
     05  FILLER                      PIC X(01).

 77  WS-WH-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
 77  WS-WH-USED-SEARCH-SUB           PIC 9(04)  COMP.
 77  WS-WH-ID-TO-RECORD              PIC 9(06)  COMP.
 77  WS-WH-USED-FOUND-SW             PIC X(01).
     88  WS-WAREHOUSE-IN-USE         VALUE "Y".

 01  WS-CONTROL-COUNTS.
     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
     05  FILLER                      PIC X(01).

*--------------------------------------------------------------------
* RUN-HEADER LINE FOR THE OPERATOR LOG - SAME BANNER SHAPE AS THE
* NIGHTLY DRIVER'S OWN HEADER LINE.
*--------------------------------------------------------------------
 01  WS-RUN-BANNER.
     05  FILLER                      PIC X(20)
                                      VALUE "WHSE MAINT RUN DATE ".
     05  WS-RUN-BANNER-DATE          PIC 9(08).
     05  FILLER                      PIC X(10) VALUE SPACES.

 01  FILLER REDEFINES WS-RUN-BANNER.
     05  WS-RUN-BANNER-ALL           PIC X(38).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-MATCH-CHANGES-AND-DELETES
        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     IF ANY-TRANSACTION-REJECTED
        MOVE 8 TO RETURN-CODE
     ELSE
        MOVE 0 TO RETURN-CODE.

     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     PERFORM 0100-GET-RUN-DATE.
     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-BANNER-DATE.
     DISPLAY WS-RUN-BANNER.

     OPEN INPUT  WAREHOUSE-MASTER-OLD
          INPUT  WAREHOUSE-TRANSACTION-FILE
          OUTPUT WAREHOUSE-MASTER-NEW
          I-O    SEQUENCE-CONTROL-FILE.

     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
     PERFORM 0240-LOAD-WH-USED-TABLE THRU 0240-LOAD-WH-USED-TABLE-EXIT.
     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-CODE-TABLE.

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END SET WHMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL WHMASOLD-EOF.

     CLOSE WAREHOUSE-MASTER-OLD.
     OPEN INPUT WAREHOUSE-MASTER-OLD.
     SET WHMASOLD-OK TO TRUE.

 0210-LOAD-CODE-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-CODE-ENTRY.

     IF WH-CODE OF OLD-WAREHOUSE-RECORD NOT = SPACES
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE WH-CODE OF OLD-WAREHOUSE-RECORD
          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END SET WHMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-READ-OLD-MASTER-NEXT.

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END
              SET OLD-MASTER-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-OLD-KEY
          NOT AT END
              MOVE WH-ID OF OLD-WAREHOUSE-RECORD TO WS-OLD-KEY.

 0220-READ-OLD-MASTER-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0230-READ-TRANSACTION-NEXT.

     READ WAREHOUSE-TRANSACTION-FILE RECORD
          AT END
              SET TRANSACTION-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-TXN-KEY
          NOT AT END
              MOVE WHTX-ID TO WS-TXN-KEY.

     IF NOT TRANSACTION-AT-EOF AND WHTX-ADD-WAREHOUSE
        PERFORM 0230-READ-TRANSACTION-NEXT.

 0230-READ-TRANSACTION-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0240-LOAD-WH-USED-TABLE.

     OPEN INPUT INVENTORY-BALANCE-OLD.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET INVMASOLD-EOF TO TRUE.

     PERFORM 0245-LOAD-WH-USED-FROM-INVENTORY UNTIL INVMASOLD-EOF.

     CLOSE INVENTORY-BALANCE-OLD.
     SET INVMASOLD-OK TO TRUE.

     OPEN INPUT POSTED-MOVEMENT-FILE.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MVMTOUT-EOF TO TRUE.

     PERFORM 0250-LOAD-WH-USED-FROM-MOVEMENT UNTIL MVMTOUT-EOF.

     CLOSE POSTED-MOVEMENT-FILE.
     SET MVMTOUT-OK TO TRUE.

 0240-LOAD-WH-USED-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0245-LOAD-WH-USED-FROM-INVENTORY.

     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
       TO WS-WH-ID-TO-RECORD.
     PERFORM 0260-RECORD-WH-AS-USED THRU 0260-RECORD-WH-AS-USED-EXIT.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET INVMASOLD-EOF TO TRUE.

 0245-LOAD-WH-USED-FROM-INVENTORY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0250-LOAD-WH-USED-FROM-MOVEMENT.

     MOVE SR-WAREHOUSE-ID TO WS-WH-ID-TO-RECORD.
     PERFORM 0260-RECORD-WH-AS-USED THRU 0260-RECORD-WH-AS-USED-EXIT.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MVMTOUT-EOF TO TRUE.

 0250-LOAD-WH-USED-FROM-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* CALLER MOVES THE ID TO WS-WH-ID-TO-RECORD FIRST; THIS PARAGRAPH
* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
*--------------------------------------------------------------------
 0260-RECORD-WH-AS-USED.

     MOVE "N" TO WS-WH-USED-FOUND-SW.
     PERFORM 0265-CHECK-ONE-WH-USED-ENTRY
        VARYING WS-WH-USED-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-WH-USED-SEARCH-SUB > WS-WH-USED-COUNT.

     IF NOT WS-WAREHOUSE-IN-USE
        ADD 1 TO WS-WH-USED-COUNT
        MOVE WS-WH-ID-TO-RECORD TO WS-WH-USED-ENTRY (WS-WH-USED-COUNT).

 0260-RECORD-WH-AS-USED-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0265-CHECK-ONE-WH-USED-ENTRY.

     IF WS-WH-USED-ENTRY (WS-WH-USED-SEARCH-SUB) = WS-WH-ID-TO-RECORD
        SET WS-WAREHOUSE-IN-USE TO TRUE.

 0265-CHECK-ONE-WH-USED-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-MATCH-CHANGES-AND-DELETES.

     IF WS-OLD-KEY < WS-TXN-KEY
        WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
        PERFORM 0220-READ-OLD-MASTER-NEXT
     ELSE
        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
           PERFORM 1200-APPLY-CHANGE-OR-DELETE
              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
        ELSE
           DISPLAY "WAREHOUSE-MAINTENANCE - TRANSACTION ID NOT ON FILE "
                   WHTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           PERFORM 0230-READ-TRANSACTION-NEXT.

 1000-MATCH-CHANGES-AND-DELETES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-APPLY-CHANGE-OR-DELETE.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF WHTX-CHANGE-WAREHOUSE
        PERFORM 1300-VALIDATE-WAREHOUSE-FIELDS
           THRU 1300-VALIDATE-WAREHOUSE-FIELDS-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
        ELSE
           MOVE WHTX-CODE     TO WH-CODE     OF OLD-WAREHOUSE-RECORD
           MOVE WHTX-NAME     TO WH-NAME     OF OLD-WAREHOUSE-RECORD
           MOVE WHTX-ADDRESS  TO WH-ADDRESS  OF OLD-WAREHOUSE-RECORD
           MOVE WHTX-MANAGER  TO WH-MANAGER  OF OLD-WAREHOUSE-RECORD
           MOVE WHTX-PHONE    TO WH-PHONE    OF OLD-WAREHOUSE-RECORD
           MOVE WHTX-CAPACITY TO WH-CAPACITY OF OLD-WAREHOUSE-RECORD
           MOVE WHTX-STATUS   TO WH-STATUS   OF OLD-WAREHOUSE-RECORD
           WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
           ADD 1 TO WS-CHANGES-APPLIED
     ELSE
        IF WHTX-DELETE-WAREHOUSE
           MOVE "N" TO WS-WH-USED-FOUND-SW
           PERFORM 1420-CHECK-ONE-WH-DELETE-ENTRY
              VARYING WS-WH-USED-SEARCH-SUB FROM 1 BY 1
                UNTIL WS-WH-USED-SEARCH-SUB > WS-WH-USED-COUNT
           IF WS-WAREHOUSE-IN-USE
              DISPLAY "WAREHOUSE-MAINTENANCE - ID " WHTX-ID
                      " STILL HOLDS INVENTORY OR MOVEMENT HISTORY"
              WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
           ELSE
              ADD 1 TO WS-DELETES-APPLIED.

     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 1200-APPLY-CHANGE-OR-DELETE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-VALIDATE-WAREHOUSE-FIELDS.

     IF WHTX-NAME = SPACES OR WHTX-CODE = SPACES
        DISPLAY "WAREHOUSE-MAINTENANCE - NAME/CODE BLANK, ID " WHTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF WHTX-CAPACITY < 0
        DISPLAY "WAREHOUSE-MAINTENANCE - NEGATIVE CAPACITY, ID " WHTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF WHTX-STATUS NOT = 0 AND WHTX-STATUS NOT = 1
        DISPLAY "WAREHOUSE-MAINTENANCE - BAD STATUS, ID " WHTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND WHTX-CODE NOT = SPACES
        PERFORM 1310-CHECK-CODE-EXCLUDING-SELF
           THRU 1310-CHECK-CODE-EXCLUDING-SELF-EXIT
        IF WS-CODE-ALREADY-USED
           DISPLAY "WAREHOUSE-MAINTENANCE - DUPLICATE CODE " WHTX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

 1300-VALIDATE-WAREHOUSE-FIELDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1310-CHECK-CODE-EXCLUDING-SELF.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF WHTX-CODE NOT = WH-CODE OF OLD-WAREHOUSE-RECORD
        PERFORM 1410-CHECK-ONE-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.

 1310-CHECK-CODE-EXCLUDING-SELF-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1410-CHECK-ONE-CODE-ENTRY.

     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = WHTX-CODE
        SET WS-CODE-ALREADY-USED TO TRUE.

 1410-CHECK-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1420-CHECK-ONE-WH-DELETE-ENTRY.

     IF WS-WH-USED-ENTRY (WS-WH-USED-SEARCH-SUB)
           = WH-ID OF OLD-WAREHOUSE-RECORD
        SET WS-WAREHOUSE-IN-USE TO TRUE.

 1420-CHECK-ONE-WH-DELETE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2000-APPEND-THE-ADDS.

     CLOSE WAREHOUSE-MASTER-NEW
           WAREHOUSE-TRANSACTION-FILE.
     OPEN EXTEND WAREHOUSE-MASTER-NEW.
     OPEN INPUT  WAREHOUSE-TRANSACTION-FILE.
     MOVE "N" TO WS-TRANSACTION-EOF-SW.

     READ WAREHOUSE-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.

 2000-APPEND-THE-ADDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2050-APPEND-ONE-TRANSACTION.

     IF WHTX-ADD-WAREHOUSE
        PERFORM 2100-ADD-ONE-WAREHOUSE THRU 2100-ADD-ONE-WAREHOUSE-EXIT.

     READ WAREHOUSE-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 2050-APPEND-ONE-TRANSACTION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-ADD-ONE-WAREHOUSE.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF WHTX-NAME = SPACES
        DISPLAY "WAREHOUSE-MAINTENANCE - NAME BLANK ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF WHTX-CAPACITY < 0
        DISPLAY "WAREHOUSE-MAINTENANCE - NEGATIVE CAPACITY ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF WHTX-STATUS NOT = 0 AND WHTX-STATUS NOT = 1
        DISPLAY "WAREHOUSE-MAINTENANCE - BAD STATUS ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF NOT THIS-TRANSACTION-REJECTED AND WHTX-CODE NOT = SPACES
        PERFORM 1410-CHECK-ONE-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
        IF WS-CODE-ALREADY-USED
           DISPLAY "WAREHOUSE-MAINTENANCE - DUPLICATE CODE " WHTX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 2120-ASSIGN-CODE-AND-WRITE
           THRU 2120-ASSIGN-CODE-AND-WRITE-EXIT.

 2100-ADD-ONE-WAREHOUSE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2120-ASSIGN-CODE-AND-WRITE.

     IF WHTX-CODE = SPACES
        MOVE "WH"                 TO CDGN-PREFIX
        MOVE WS-RUN-DATE-CCYYMMDD TO CDGN-DATE
        PERFORM 0200-BUILD-DOCUMENT-CODE
        MOVE CDGN-NEW-CODE        TO WHTX-CODE
     ELSE
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE WHTX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     MOVE "WHID" TO CDGN-PREFIX.
     MOVE ZEROS  TO CDGN-DATE.
     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE CDGN-NEXT-SEQ   TO WH-ID       OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-CODE       TO WH-CODE     OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-NAME       TO WH-NAME     OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-ADDRESS    TO WH-ADDRESS  OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-MANAGER    TO WH-MANAGER  OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-PHONE      TO WH-PHONE    OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-CAPACITY   TO WH-CAPACITY OF NEW-WAREHOUSE-RECORD.
     MOVE WHTX-STATUS     TO WH-STATUS   OF NEW-WAREHOUSE-RECORD.
     WRITE NEW-WAREHOUSE-RECORD.
     ADD 1 TO WS-ADDS-APPLIED.

 2120-ASSIGN-CODE-AND-WRITE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     CLOSE WAREHOUSE-MASTER-OLD
           WAREHOUSE-MASTER-NEW
           WAREHOUSE-TRANSACTION-FILE
           SEQUENCE-CONTROL-FILE.

     DISPLAY "WAREHOUSE-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
             " CHANGES: " WS-CHANGES-APPLIED
             " DELETES: " WS-DELETES-APPLIED
             " REJECTS: " WS-REJECTS.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLGTDATE.CBL".
 COPY "PLCODEGN.CBL".
