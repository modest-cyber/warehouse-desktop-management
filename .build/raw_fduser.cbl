*--------------------------------------------------------------------
* FDUSER.CBL
* OPERATOR/USER MASTER RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
* US-PASSWORD IS A HASHED TOKEN PRODUCED AHEAD OF THIS RUN; THE
* BATCH LAYER NEVER COMPUTES IT, ONLY COMPARES IT ON THE LOGIN CHECK.
*--------------------------------------------------------------------
* 2001-04-09 RDC  REQ-2234   ORIGINAL
*--------------------------------------------------------------------
     FD  USER-MASTER-OLD
         LABEL RECORDS ARE STANDARD.

     01  OLD-USER-RECORD.
         05  US-ID              OF OLD-USER-RECORD        PIC 9(06).
         05  US-USERNAME        OF OLD-USER-RECORD        PIC X(20).
         05  US-PASSWORD        OF OLD-USER-RECORD        PIC X(32).
         05  US-REAL-NAME       OF OLD-USER-RECORD        PIC X(20).
         05  US-ROLE            OF OLD-USER-RECORD        PIC X(10).
         05  US-STATUS          OF OLD-USER-RECORD        PIC 9(01).
             88  US-ENABLED     OF OLD-USER-RECORD        VALUE 1.
             88  US-DISABLED    OF OLD-USER-RECORD        VALUE 0.
         05  FILLER             OF OLD-USER-RECORD        PIC X(01).

     FD  USER-MASTER-NEW
         LABEL RECORDS ARE STANDARD.

     01  NEW-USER-RECORD.
         05  US-ID              OF NEW-USER-RECORD        PIC 9(06).
         05  US-USERNAME        OF NEW-USER-RECORD        PIC X(20).
         05  US-PASSWORD        OF NEW-USER-RECORD        PIC X(32).
         05  US-REAL-NAME       OF NEW-USER-RECORD        PIC X(20).
         05  US-ROLE            OF NEW-USER-RECORD        PIC X(10).
         05  US-STATUS          OF NEW-USER-RECORD        PIC 9(01).
             88  US-ENABLED     OF NEW-USER-RECORD        VALUE 1.
             88  US-DISABLED    OF NEW-USER-RECORD        VALUE 0.
         05  FILLER             OF NEW-USER-RECORD        PIC X(01).
