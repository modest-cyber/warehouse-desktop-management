*--------------------------------------------------------------------
* FDPRDTX.CBL
* PRODUCT MAINTENANCE-TRANSACTION RECORD - ONE ADD, CHANGE OR DELETE
* REQUEST AGAINST THE PRODUCT MASTER.  PRTX-CODE MAY ARRIVE BLANK ON
* AN ADD - THE PROGRAM THEN GENERATES ONE FROM PLCODEGN.CBL.
*--------------------------------------------------------------------
* 2001-03-19 RDC  REQ-2231   ORIGINAL
* 2001-09-04 RDC  REQ-2267   ADDED PRTX-CODE, SAME AS THE WAREHOUSE
*                             TRANSACTION FILE
*--------------------------------------------------------------------
     FD  PRODUCT-TRANSACTION-FILE
         LABEL RECORDS ARE STANDARD.

     01  PRODUCT-TRANSACTION-RECORD.
         05  PRTX-ACTION-CODE            PIC X(01).
             88  PRTX-ADD-PRODUCT        VALUE "A".
             88  PRTX-CHANGE-PRODUCT     VALUE "C".
             88  PRTX-DELETE-PRODUCT     VALUE "D".
         05  PRTX-ID                     PIC 9(06).
         05  PRTX-CODE                   PIC X(13).
         05  PRTX-NAME                   PIC X(30).
         05  PRTX-CATEGORY-ID            PIC 9(06).
         05  PRTX-UNIT-ID                PIC 9(06).
         05  PRTX-SPEC                   PIC X(20).
         05  PRTX-PRICE                  PIC S9(7)V99.
         05  PRTX-MIN-STOCK              PIC 9(07).
         05  PRTX-MAX-STOCK              PIC 9(07).
         05  PRTX-STATUS                 PIC 9(01).
         05  FILLER                      PIC X(02).
