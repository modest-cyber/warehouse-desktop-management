 IDENTIFICATION DIVISION.
 PROGRAM-ID.    STOCK-BATCH-DRIVER.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  03/14/1989.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* THIS IS THE NIGHTLY JOB-STEP DRIVER FOR THE WAREHOUSE STOCK SYSTEM.
* IT REPLACES THE OLD "ACCOUNTS-PAYABLE-SYSTEM" OPERATOR MENU - THERE
* IS NO OPERATOR AT THIS HOUR, SO EVERY STEP RUNS UNCONDITIONALLY, IN
* A FIXED ORDER, AND THE RUN STOPS COLD ON THE FIRST STEP THAT COMES
* BACK WITH A BAD RETURN-CODE.
*
* STEP ORDER:
*   1 - WAREHOUSE MASTER MAINTENANCE
*   2 - PRODUCT MASTER MAINTENANCE
*   3 - SUPPLIER/CLIENT MASTER MAINTENANCE
*   4 - BASE-INFO (CATEGORY/UNIT) MASTER MAINTENANCE
*   5 - USER (OPERATOR) MAINTENANCE
*   6 - STOCK POSTING (RECEIPTS AND ISSUES)
*   7 - INVENTORY WARNING REPORT
*   8 - QUERY AND STATISTICS REPORT
*--------------------------------------------------------------------
* 1989-03-14 RDC  REQ-0870   ORIGINAL - FIVE MASTER STEPS ONLY, NO
*                             POSTING (POSTING WAS STILL A MANUAL
*                             LEDGER ENTRY AT CUT-OVER)
* 1990-09-04 RDC  REQ-0955   ADDED STEP 6 (STOCK POSTING) WHEN THE
*                             MANUAL LEDGER WAS RETIRED
* 1992-06-22 JTK  REQ-1087   ADDED STEPS 7-8 (WARNING, STATISTICS)
* 1995-01-30 RDC  REQ-1244   DRIVER NOW STOPS COLD ON A FAILED MASTER
*                             STEP INSTEAD OF SKIPPING TO POSTING
* 1998-11-03 LFS  REQ-1997   RUN-DATE ACQUISITION MOVED INTO SHARED
*                             wsdate.cbl/PLGTDATE.CBL COPYBOOKS
* 1999-08-23 LFS  Y2K-0042   CENTURY-WINDOW FIX - SEE wsdate.cbl
* 2002-11-14 RDC  REQ-2401   ADDED UPSI-0 RERUN SWITCH - OPERATIONS
*                             ASKED FOR A WAY TO RESUME AT STEP 6
*                             WITHOUT RE-RUNNING THE MASTER STEPS
* 2004-07-14 RDC  REQ-2558   STEP-STATUS TABLE WIDENED TO 8 STEPS
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED
            OFF STATUS IS WS-NORMAL-RUN.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------
* RUN-DATE WORKING STORAGE, SHARED WITH EVERY STEP THAT STAMPS A
* MASTER OR MOVEMENT RECORD.
*--------------------------------------------------------------------
 COPY "wsdate.cbl".

*--------------------------------------------------------------------
* JOB-STEP CONTROL TABLE - ONE ENTRY PER STEP ABOVE, AND TWO VIEWS OF
* THE SAME BYTES SO A SINGLE COMPARE CAN ASK "DID EVERY STEP COME BACK
* CLEAN" WITHOUT A PERFORM-VARYING LOOP.
*--------------------------------------------------------------------
 01  WS-JOB-STEP-STATUS-TABLE.
     05  WS-JOB-STEP-STATUS          OCCURS 8 TIMES
                                      PIC X(01).
         88  WS-STEP-OK              VALUE "0".
         88  WS-STEP-FAILED          VALUE "8".
     05  FILLER                      PIC X(02) VALUE SPACES.

 01  FILLER REDEFINES WS-JOB-STEP-STATUS-TABLE.
     05  WS-JOB-STEP-STATUS-ALL      PIC X(08).
         88  WS-ALL-STEPS-OK         VALUE "00000000".
     05  FILLER                      PIC X(02).

 77  WS-STEP-SUBSCRIPT               PIC 9(02)  COMP.

*--------------------------------------------------------------------
* RUN TIMESTAMP FOR THE JOB BANNER - KEPT AS ONE NUMERIC TIMESTAMP
* AND REDEFINED AS A SINGLE DISPLAY STRING FOR THE HEADER LINE.
*--------------------------------------------------------------------
 01  WS-RUN-TIMESTAMP.
     05  WS-RUN-TIMESTAMP-DATE       PIC 9(08).
     05  WS-RUN-TIMESTAMP-TIME       PIC 9(06).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-RUN-TIMESTAMP.
     05  WS-RUN-TIMESTAMP-DISPLAY    PIC X(15).

 01  WS-JOB-BANNER.
     05  FILLER                      PIC X(20)
                                      VALUE "STOCK BATCH RUN DATE".
     05  FILLER                      PIC X(02) VALUE SPACES.
     05  WS-BANNER-DATE              PIC 9(08).
     05  FILLER                      PIC X(04) VALUE SPACES.
     05  WS-BANNER-TIME              PIC X(15).
     05  FILLER                      PIC X(21) VALUE SPACES.

 01  FILLER REDEFINES WS-JOB-BANNER.
     05  WS-JOB-BANNER-ALL           PIC X(70).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-RUN-THE-JOB.

     PERFORM 0200-INITIALIZE-THE-RUN.
     PERFORM 0300-RUN-ALL-JOB-STEPS THRU 0300-RUN-ALL-JOB-STEPS-EXIT.
     PERFORM 0900-FINISH-THE-RUN.

     STOP RUN.

 0100-RUN-THE-JOB-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE-THE-RUN.

     MOVE "00000000" TO WS-JOB-STEP-STATUS-ALL.
     PERFORM 0100-GET-RUN-DATE.
     MOVE WS-RUN-DATE-CCYYMMDD TO WS-BANNER-DATE
                                   WS-RUN-TIMESTAMP-DATE.
     ACCEPT WS-RUN-TIMESTAMP-TIME FROM TIME.
     MOVE WS-RUN-TIMESTAMP-DISPLAY TO WS-BANNER-TIME.
     DISPLAY WS-JOB-BANNER.

     IF WS-RERUN-REQUESTED
        DISPLAY "UPSI-0 ON  - RERUN REQUESTED, MASTER STEPS SKIPPED"
     ELSE
        DISPLAY "UPSI-0 OFF - NORMAL RUN, ALL STEPS EXECUTE".

 0200-INITIALIZE-THE-RUN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0300-RUN-ALL-JOB-STEPS.

     IF WS-NORMAL-RUN
        CALL "WAREHOUSE-MAINTENANCE"
        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (1)
        IF WS-STEP-FAILED (1)
           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     IF WS-NORMAL-RUN
        CALL "PRODUCT-MAINTENANCE"
        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (2)
        IF WS-STEP-FAILED (2)
           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     IF WS-NORMAL-RUN
        CALL "PARTNER-MAINTENANCE"
        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (3)
        IF WS-STEP-FAILED (3)
           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     IF WS-NORMAL-RUN
        CALL "BASEINFO-MAINTENANCE"
        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (4)
        IF WS-STEP-FAILED (4)
           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     IF WS-NORMAL-RUN
        CALL "USER-MAINTENANCE"
        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (5)
        IF WS-STEP-FAILED (5)
           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     CALL "STOCK-POSTING".
     MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (6).
     IF WS-STEP-FAILED (6)
        GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     CALL "INVENTORY-WARNING".
     MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (7).
     IF WS-STEP-FAILED (7)
        GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.

     CALL "STOCK-STATISTICS".
     MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (8).

 0300-RUN-ALL-JOB-STEPS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0900-FINISH-THE-RUN.

     IF WS-ALL-STEPS-OK
        DISPLAY "STOCK-BATCH-DRIVER - ALL STEPS COMPLETED NORMALLY"
     ELSE
        DISPLAY "STOCK-BATCH-DRIVER - RUN STOPPED, STEP STATUS TABLE:"
        PERFORM 0910-DISPLAY-STEP-STATUSES
           VARYING WS-STEP-SUBSCRIPT FROM 1 BY 1
             UNTIL WS-STEP-SUBSCRIPT > 8.

 0900-FINISH-THE-RUN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0910-DISPLAY-STEP-STATUSES.

     DISPLAY "  STEP " WS-STEP-SUBSCRIPT
             " STATUS " WS-JOB-STEP-STATUS (WS-STEP-SUBSCRIPT).

 0910-DISPLAY-STEP-STATUSES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLGTDATE.CBL".
