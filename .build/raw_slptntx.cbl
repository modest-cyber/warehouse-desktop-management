*--------------------------------------------------------------------
* SLPTNTX.CBL
* SELECT CLAUSE FOR THE SUPPLIER/CLIENT MAINTENANCE-TRANSACTION FILE.
*--------------------------------------------------------------------
* 2001-03-26 RDC  REQ-2232   ORIGINAL
*--------------------------------------------------------------------
     SELECT PARTNER-TRANSACTION-FILE
            ASSIGN TO PTTRANS
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PTTRANS-STATUS.
