000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BASEINFO-MAINTENANCE.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* MAINTAINS THE BASE-INFO (REFERENCE CODE) MASTER - CATEGORY AND UNIT
001000* CODE SETS SHARE THIS ONE FILE, KEYED BY BI-ID, THE SAME WAY THE OLD
001100* STATE-CODE FILE CARRIED ONLY ONE KIND OF REFERENCE RECORD.  THIS
001200* RUN REPLACED THE OLD INTERACTIVE STATE-CODE-MAINTENANCE SCREEN WITH
001300* A SEQUENTIAL OLD-MASTER/NEW-MASTER UPDATE DRIVEN BY A BATCH
001400* TRANSACTION FILE PREPARED EARLIER IN THE DAY.
001500*
001600* PASS 1 MATCHES BASEINFO-TRANSACTION-FILE (CHANGE/DELETE ACTIONS
001700* ONLY) AGAINST THE OLD MASTER, WRITING THE SURVIVING/UPDATED RECORDS
001800* TO THE NEW MASTER.  PASS 2 RE-READS THE TRANSACTION FILE FOR THE
001900* ADD ACTIONS ONLY AND APPENDS THEM TO THE NEW MASTER, EACH GETTING A
002000* FRESH BI-ID FROM THE SEQUENCE-CONTROL FILE (PREFIX "BIID").
002100*--------------------------------------------------------------------
002200* 1989-04-02 RDC  REQ-0872   ORIGINAL, ADAPTED FROM THE OLD
002300*                             STATE-CODE-MAINTENANCE SCREEN
002400* 1991-02-11 JTK  REQ-1002   ADDED DELETE REFERENCE-IN-USE CHECK
002500*                             (A CATEGORY IN USE BY A PRODUCT COULD
002600*                             OTHERWISE BE REMOVED OUT FROM UNDER IT)
002700* 1994-07-19 RDC  REQ-1198   CODE-UNIQUENESS TABLE ADDED - PREVIOUSLY
002800*                             DUPLICATE BI-CODEs ONLY SURFACED WHEN
002900*                             PRODUCT-MAINTENANCE TRIED TO LOOK ONE UP
003000* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
003100* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
003200* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
003300*                             TRANSACTION IS REJECTED, SO THE DRIVER
003400*                             CAN STOP THE NIGHTLY RUN
003500*--------------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON  STATUS IS WS-TEST-RUN
004100            OFF STATUS IS WS-PRODUCTION-RUN.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     COPY "SLBASE.CBL".
004500     COPY "SLBASTX.CBL".
004600     COPY "SLSEQCT.CBL".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000     COPY "FDBASE.CBL".
005100     COPY "FDBASTX.CBL".
005200     COPY "FDSEQCT.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500 COPY "wsdate.cbl".
005600 COPY "wscodegn.cbl".
005700
005800 01  WS-FILE-STATUSES.
005900     05  WS-BIMASOLD-STATUS          PIC X(02).
006000         88  BIMASOLD-OK             VALUE "00".
006100         88  BIMASOLD-EOF            VALUE "10".
006200     05  WS-BIMASNEW-STATUS          PIC X(02).
006300         88  BIMASNEW-OK             VALUE "00".
006400     05  WS-BITRANS-STATUS           PIC X(02).
006500         88  BITRANS-OK              VALUE "00".
006600         88  BITRANS-EOF             VALUE "10".
006700
006800 01  FILLER REDEFINES WS-FILE-STATUSES.
006900     05  WS-FILE-STATUSES-ALL        PIC X(06).
007000
007100 01  WS-SWITCHES.
007200     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
007300         88  OLD-MASTER-AT-EOF       VALUE "Y".
007400     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
007500         88  TRANSACTION-AT-EOF      VALUE "Y".
007600     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
007700         88  ANY-TRANSACTION-REJECTED VALUE "Y".
007800     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
007900         88  THIS-TRANSACTION-REJECTED VALUE "Y".
008000
008100 01  WS-MATCH-KEYS.
008200     05  WS-OLD-KEY                  PIC 9(06)  COMP.
008300     05  WS-TXN-KEY                  PIC 9(06)  COMP.
008400
008500 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
008600
008700*--------------------------------------------------------------------
008800* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP,
008900* CHECKED BEFORE AN ADD OR A CODE CHANGE IS LET THROUGH.  2,000
009000* ENTRIES COVERS EVERY BASE-INFO CODE SET WE HAVE EVER CARRIED.
009100*--------------------------------------------------------------------
009200 01  WS-CODE-TABLE.
009300     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
009400                                      PIC X(14).
009500
009600 01  FILLER REDEFINES WS-CODE-TABLE.
009700     05  WS-CODE-ENTRY-X             PIC X(28000).
009800
009900 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
010000 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
010100 77  WS-CODE-FOUND-SW                PIC X(01).
010200     88  WS-CODE-ALREADY-USED        VALUE "Y".
010300
010400 01  WS-CONTROL-COUNTS.
010500     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
010600     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
010700     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
010800     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
010900
011000 PROCEDURE DIVISION.
011100*--------------------------------------------------------------------
011200 0100-MAIN-LINE.
011300
011400     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
011500     PERFORM 1000-MATCH-CHANGES-AND-DELETES
011600        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
011700        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
011800     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
011900     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
012000
012100     IF ANY-TRANSACTION-REJECTED
012200        MOVE 8 TO RETURN-CODE
012300     ELSE
012400        MOVE 0 TO RETURN-CODE.
012500
012600     STOP RUN.
012700
012800 0100-MAIN-LINE-EXIT.
012900     EXIT.
013000*--------------------------------------------------------------------
013100 0200-INITIALIZE.
013200
013300     PERFORM 0100-GET-RUN-DATE.
013400
013500     OPEN INPUT  BASEINFO-MASTER-OLD
013600          INPUT  BASEINFO-TRANSACTION-FILE
013700          OUTPUT BASEINFO-MASTER-NEW
013800          I-O    SEQUENCE-CONTROL-FILE.
013900
014000     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
014100     PERFORM 0220-READ-OLD-MASTER-NEXT.
014200     PERFORM 0230-READ-TRANSACTION-NEXT.
014300
014400 0200-INITIALIZE-EXIT.
014500     EXIT.
014600*--------------------------------------------------------------------
014700 0210-LOAD-CODE-TABLE.
014800
014900     READ BASEINFO-MASTER-OLD RECORD
015000          AT END SET BIMASOLD-EOF TO TRUE.
015100
015200     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL BIMASOLD-EOF.
015300
015400     CLOSE BASEINFO-MASTER-OLD.
015500     OPEN INPUT BASEINFO-MASTER-OLD.
015600     SET BIMASOLD-OK TO TRUE.
015700
015800 0210-LOAD-CODE-TABLE-EXIT.
015900     EXIT.
016000*--------------------------------------------------------------------
016100 0215-LOAD-ONE-CODE-ENTRY.
016200
016300     IF BI-CODE OF OLD-BASEINFO-RECORD NOT = SPACES
016400        ADD 1 TO WS-CODE-TABLE-COUNT
016500        MOVE BI-CODE OF OLD-BASEINFO-RECORD
016600          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
016700
016800     READ BASEINFO-MASTER-OLD RECORD
016900          AT END SET BIMASOLD-EOF TO TRUE.
017000
017100 0215-LOAD-ONE-CODE-ENTRY-EXIT.
017200     EXIT.
017300*--------------------------------------------------------------------
017400 0220-READ-OLD-MASTER-NEXT.
017500
017600     READ BASEINFO-MASTER-OLD RECORD
017700          AT END
017800              SET OLD-MASTER-AT-EOF TO TRUE
017900              MOVE WS-HIGH-KEY TO WS-OLD-KEY
018000          NOT AT END
018100              MOVE BI-ID OF OLD-BASEINFO-RECORD TO WS-OLD-KEY.
018200
018300 0220-READ-OLD-MASTER-NEXT-EXIT.
018400     EXIT.
018500*--------------------------------------------------------------------
018600 0230-READ-TRANSACTION-NEXT.
018700
018800     READ BASEINFO-TRANSACTION-FILE RECORD
018900          AT END
019000              SET TRANSACTION-AT-EOF TO TRUE
019100              MOVE WS-HIGH-KEY TO WS-TXN-KEY
019200          NOT AT END
019300              MOVE BITX-ID TO WS-TXN-KEY.
019400
019500     IF NOT TRANSACTION-AT-EOF AND BITX-ADD-BASEINFO
019600        PERFORM 0230-READ-TRANSACTION-NEXT.
019700
019800 0230-READ-TRANSACTION-NEXT-EXIT.
019900     EXIT.
020000*--------------------------------------------------------------------
020100 1000-MATCH-CHANGES-AND-DELETES.
020200
020300     IF WS-OLD-KEY < WS-TXN-KEY
020400        WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
020500        PERFORM 0220-READ-OLD-MASTER-NEXT
020600     ELSE
020700        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
020800           PERFORM 1200-APPLY-CHANGE-OR-DELETE
020900              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
021000        ELSE
021100           DISPLAY "BASEINFO-MAINTENANCE - TRANSACTION ID NOT ON FILE "
021200                   BITX-ID
021300           ADD 1 TO WS-REJECTS
021400           SET ANY-TRANSACTION-REJECTED TO TRUE
021500           PERFORM 0230-READ-TRANSACTION-NEXT.
021600
021700 1000-MATCH-CHANGES-AND-DELETES-EXIT.
021800     EXIT.
021900*--------------------------------------------------------------------
022000 1200-APPLY-CHANGE-OR-DELETE.
022100
022200     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
022300
022400     IF BITX-CHANGE-BASEINFO
022500        PERFORM 1300-VALIDATE-BASEINFO-FIELDS
022600           THRU 1300-VALIDATE-BASEINFO-FIELDS-EXIT
022700        IF THIS-TRANSACTION-REJECTED
022800           WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
022900        ELSE
023000           MOVE BITX-TYPE   TO BI-TYPE   OF OLD-BASEINFO-RECORD
023100           MOVE BITX-NAME   TO BI-NAME   OF OLD-BASEINFO-RECORD
023200           MOVE BITX-CODE   TO BI-CODE   OF OLD-BASEINFO-RECORD
023300           MOVE BITX-DESC   TO BI-DESC   OF OLD-BASEINFO-RECORD
023400           MOVE BITX-STATUS TO BI-STATUS OF OLD-BASEINFO-RECORD
023500           WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
023600           ADD 1 TO WS-CHANGES-APPLIED
023700     ELSE
023800        IF BITX-DELETE-BASEINFO
023900           PERFORM 1400-CHECK-BASEINFO-IN-USE
024000              THRU 1400-CHECK-BASEINFO-IN-USE-EXIT
024100           IF WS-CODE-ALREADY-USED
024200              DISPLAY "BASEINFO-MAINTENANCE - ID " BITX-ID
024300                      " STILL REFERENCED BY A PRODUCT, NOT DELETED"
024400              WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
024500              ADD 1 TO WS-REJECTS
024600              SET ANY-TRANSACTION-REJECTED TO TRUE
024700           ELSE
024800              ADD 1 TO WS-DELETES-APPLIED.
024900
025000     PERFORM 0220-READ-OLD-MASTER-NEXT.
025100     PERFORM 0230-READ-TRANSACTION-NEXT.
025200
025300 1200-APPLY-CHANGE-OR-DELETE-EXIT.
025400     EXIT.
025500*--------------------------------------------------------------------
025600 1300-VALIDATE-BASEINFO-FIELDS.
025700
025800     IF BITX-NAME = SPACES OR BITX-TYPE = SPACES
025900        DISPLAY "BASEINFO-MAINTENANCE - NAME/TYPE BLANK, ID " BITX-ID
026000        ADD 1 TO WS-REJECTS
026100        SET ANY-TRANSACTION-REJECTED TO TRUE
026200        SET THIS-TRANSACTION-REJECTED TO TRUE.
026300
026400     IF BITX-STATUS NOT = 0 AND BITX-STATUS NOT = 1
026500        DISPLAY "BASEINFO-MAINTENANCE - BAD STATUS, ID " BITX-ID
026600        ADD 1 TO WS-REJECTS
026700        SET ANY-TRANSACTION-REJECTED TO TRUE
026800        SET THIS-TRANSACTION-REJECTED TO TRUE.
026900
027000 1300-VALIDATE-BASEINFO-FIELDS-EXIT.
027100     EXIT.
027200*--------------------------------------------------------------------
027300* NOTE - THIS PROGRAM HAS NO DIRECT VIEW OF THE PRODUCT MASTER, SO
027400* THE IN-USE CHECK RELIES ON THE CODE TABLE, WHICH IS BUILT FROM THIS
027500* MORNING'S OLD MASTER, NOT FROM THE PRODUCT FILE ITSELF - A FULL
027600* CROSS-MASTER CHECK RUNS DOWNSTREAM IN PRODUCT-MAINTENANCE, WHICH
027700* WILL NOT LET A PRODUCT POINT AT A CATEGORY/UNIT THAT NO LONGER
027800* EXISTS.  HERE WE SIMPLY REFUSE THE DELETE WHEN THE CODE BEING
027900* DROPPED IS STILL MARKED IN USE ON THE MOST RECENT CROSS-REFERENCE.
028000*--------------------------------------------------------------------
028100 1400-CHECK-BASEINFO-IN-USE.
028200
028300     MOVE "N" TO WS-CODE-FOUND-SW.
028400     PERFORM 1410-CHECK-ONE-CODE-ENTRY
028500        VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
028600          UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.
028700
028800 1400-CHECK-BASEINFO-IN-USE-EXIT.
028900     EXIT.
029000*--------------------------------------------------------------------
029100 1410-CHECK-ONE-CODE-ENTRY.
029200
029300     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB)
029400           = BI-CODE OF OLD-BASEINFO-RECORD
029500        AND BI-CODE OF OLD-BASEINFO-RECORD NOT = SPACES
029600        SET WS-CODE-ALREADY-USED TO TRUE.
029700
029800 1410-CHECK-ONE-CODE-ENTRY-EXIT.
029900     EXIT.
030000*--------------------------------------------------------------------
030100 2000-APPEND-THE-ADDS.
030200
030300     CLOSE BASEINFO-MASTER-NEW
030400           BASEINFO-TRANSACTION-FILE.
030500     OPEN EXTEND BASEINFO-MASTER-NEW.
030600     OPEN INPUT  BASEINFO-TRANSACTION-FILE.
030700     MOVE "N" TO WS-TRANSACTION-EOF-SW.
030800
030900     READ BASEINFO-TRANSACTION-FILE RECORD
031000          AT END SET TRANSACTION-AT-EOF TO TRUE.
031100
031200     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.
031300
031400 2000-APPEND-THE-ADDS-EXIT.
031500     EXIT.
031600*--------------------------------------------------------------------
031700 2050-APPEND-ONE-TRANSACTION.
031800
031900     IF BITX-ADD-BASEINFO
032000        PERFORM 2100-ADD-ONE-BASEINFO THRU 2100-ADD-ONE-BASEINFO-EXIT.
032100
032200     READ BASEINFO-TRANSACTION-FILE RECORD
032300          AT END SET TRANSACTION-AT-EOF TO TRUE.
032400
032500 2050-APPEND-ONE-TRANSACTION-EXIT.
032600     EXIT.
032700*--------------------------------------------------------------------
032800 2100-ADD-ONE-BASEINFO.
032900
033000     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
033100     PERFORM 1300-VALIDATE-BASEINFO-FIELDS
033200        THRU 1300-VALIDATE-BASEINFO-FIELDS-EXIT.
033300
033400     MOVE "N" TO WS-CODE-FOUND-SW.
033500     IF BITX-CODE NOT = SPACES
033600        PERFORM 2110-CHECK-ONE-ADD-CODE-ENTRY
033700           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
033800             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
033900        IF WS-CODE-ALREADY-USED
034000           DISPLAY "BASEINFO-MAINTENANCE - DUPLICATE CODE " BITX-CODE
034100           ADD 1 TO WS-REJECTS
034200           SET ANY-TRANSACTION-REJECTED TO TRUE
034300           SET THIS-TRANSACTION-REJECTED TO TRUE.
034400
034500     IF NOT THIS-TRANSACTION-REJECTED
034600        MOVE "BIID"          TO CDGN-PREFIX
034700        MOVE ZEROS           TO CDGN-DATE
034800        PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER
034900        MOVE CDGN-NEXT-SEQ   TO BI-ID     OF NEW-BASEINFO-RECORD
035000        MOVE BITX-TYPE       TO BI-TYPE   OF NEW-BASEINFO-RECORD
035100        MOVE BITX-NAME       TO BI-NAME   OF NEW-BASEINFO-RECORD
035200        MOVE BITX-CODE       TO BI-CODE   OF NEW-BASEINFO-RECORD
035300        MOVE BITX-DESC       TO BI-DESC   OF NEW-BASEINFO-RECORD
035400        MOVE BITX-STATUS     TO BI-STATUS OF NEW-BASEINFO-RECORD
035500        WRITE NEW-BASEINFO-RECORD
035600        ADD 1 TO WS-ADDS-APPLIED
035700        IF BITX-CODE NOT = SPACES
035800           ADD 1 TO WS-CODE-TABLE-COUNT
035900           MOVE BITX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
036000
036100 2100-ADD-ONE-BASEINFO-EXIT.
036200     EXIT.
036300*--------------------------------------------------------------------
036400 2110-CHECK-ONE-ADD-CODE-ENTRY.
036500
036600     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = BITX-CODE
036700        SET WS-CODE-ALREADY-USED TO TRUE.
036800
036900 2110-CHECK-ONE-ADD-CODE-ENTRY-EXIT.
037000     EXIT.
037100*--------------------------------------------------------------------
037200 9000-WIND-DOWN.
037300
037400     CLOSE BASEINFO-MASTER-OLD
037500           BASEINFO-MASTER-NEW
037600           BASEINFO-TRANSACTION-FILE
037700           SEQUENCE-CONTROL-FILE.
037800
037900     DISPLAY "BASEINFO-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
038000             " CHANGES: " WS-CHANGES-APPLIED
038100             " DELETES: " WS-DELETES-APPLIED
038200             " REJECTS: " WS-REJECTS.
038300
038400 9000-WIND-DOWN-EXIT.
038500     EXIT.
038600*--------------------------------------------------------------------
038700 COPY "PLGTDATE.CBL".
038800 COPY "PLCODEGN.CBL".
