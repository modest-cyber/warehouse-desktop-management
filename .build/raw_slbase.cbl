*--------------------------------------------------------------------
* SLBASE.CBL
* SELECT CLAUSES FOR THE BASE-INFO (REFERENCE CODE) MASTER OLD/NEW
* GENERATION PAIR - CATEGORY AND UNIT CODE SETS SHARE THIS ONE FILE,
* THE SAME WAY THE OLD SHOP KEPT ALL STATE CODES IN ONE FILE.
*--------------------------------------------------------------------
* 2001-04-02 RDC  REQ-2233   ORIGINAL
*--------------------------------------------------------------------
     SELECT BASEINFO-MASTER-OLD
            ASSIGN TO BIMASOLD
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-BIMASOLD-STATUS.

     SELECT BASEINFO-MASTER-NEW
            ASSIGN TO BIMASNEW
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-BIMASNEW-STATUS.
