*--------------------------------------------------------------------
* SLMVIN.CBL
* SELECT CLAUSE FOR THE INCOMING MOVEMENT-REQUEST FILE - ONE RECORD
* PER RECEIPT OR ISSUE TO BE VALIDATED AND POSTED BY stock-posting.cob.
*--------------------------------------------------------------------
* 2001-04-23 RDC  REQ-2236   ORIGINAL
*--------------------------------------------------------------------
     SELECT MOVEMENT-REQUEST-FILE
            ASSIGN TO MVMTIN
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-MVMTIN-STATUS.
