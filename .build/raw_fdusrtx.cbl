*--------------------------------------------------------------------
* FDUSRTX.CBL
* USER MAINTENANCE-TRANSACTION RECORD.  USTX-ACTION-CODE "A" ADDS A
* NEW OPERATOR, "P" CHANGES A PASSWORD (OLD PASSWORD MUST VERIFY),
* "R" RESETS A PASSWORD ADMINISTRATIVELY (NO OLD PASSWORD CHECK), AND
* "D" REMOVES AN OPERATOR.
*--------------------------------------------------------------------
* 2001-04-09 RDC  REQ-2234   ORIGINAL
*--------------------------------------------------------------------
     FD  USER-TRANSACTION-FILE
         LABEL RECORDS ARE STANDARD.

     01  USER-TRANSACTION-RECORD.
         05  USTX-ACTION-CODE            PIC X(01).
             88  USTX-ADD-USER           VALUE "A".
             88  USTX-CHANGE-PASSWORD    VALUE "P".
             88  USTX-RESET-PASSWORD     VALUE "R".
             88  USTX-DELETE-USER        VALUE "D".
         05  USTX-ID                     PIC 9(06).
         05  USTX-USERNAME               PIC X(20).
         05  USTX-OLD-PASSWORD           PIC X(32).
         05  USTX-NEW-PASSWORD           PIC X(32).
         05  USTX-REAL-NAME              PIC X(20).
         05  USTX-STATUS                 PIC 9(01).
         05  USTX-REQUESTED-BY-ID        PIC 9(06).
         05  FILLER                      PIC X(08).
