*--------------------------------------------------------------------
* SLSEQCT.CBL
* FILE-CONTROL ENTRY FOR THE SEQUENCE-CONTROL FILE.  ONE RECORD PER
* CODE PREFIX (P/WH/SUP/CLI/RK/CK) AND PER INTERNAL-ID COUNTER
* (WHID/PRID/SCID/BIID/USID), KEYED BY PREFIX + DATE.  THIS IS THE
* GENERALIZED DESCENDANT OF THE OLD CONTROL-FILE'S SINGLE
* CONTROL-LAST-VOUCHER COUNTER.
*--------------------------------------------------------------------
* 2001-02-06 RDC  REQ-2211   ORIGINAL - ONE COUNTER PER PREFIX+DATE
* 2004-07-14 RDC  REQ-2558   ADDED INTERNAL-ID COUNTER PREFIXES
*--------------------------------------------------------------------
     SELECT SEQUENCE-CONTROL-FILE
            ASSIGN TO SEQCTL
            ORGANIZATION IS INDEXED
            ACCESS MODE IS DYNAMIC
            RECORD KEY IS SEQ-KEY
            FILE STATUS IS WS-SEQCTL-STATUS.
