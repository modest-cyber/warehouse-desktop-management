*--------------------------------------------------------------------
* FDSEQCT.CBL
* RECORD LAYOUT FOR THE SEQUENCE-CONTROL FILE.
*--------------------------------------------------------------------
* 2001-02-06 RDC  REQ-2211   ORIGINAL
* 2004-07-14 RDC  REQ-2558   ADDED INTERNAL-ID COUNTER PREFIXES
*--------------------------------------------------------------------
     FD  SEQUENCE-CONTROL-FILE
         LABEL RECORDS ARE STANDARD.

     01  SEQ-CONTROL-RECORD.
         05  SEQ-KEY.
             10  SEQ-PREFIX             PIC X(04).
             10  SEQ-DATE               PIC 9(08).
             10  FILLER REDEFINES SEQ-DATE.
                 15  SEQ-DATE-CCYY      PIC 9(04).
                 15  SEQ-DATE-MM        PIC 9(02).
                 15  SEQ-DATE-DD        PIC 9(02).
         05  SEQ-LAST-NUMBER            PIC 9(06).
         05  FILLER                     PIC X(10).
