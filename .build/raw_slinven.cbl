*--------------------------------------------------------------------
* SLINVEN.CBL
* SELECT CLAUSES FOR THE INVENTORY BALANCE OLD/NEW GENERATION PAIR.
* KEYED PRODUCT ID WITHIN WAREHOUSE ID, MATCHED AGAINST THE SORTED
* MOVEMENT FILE IN stock-posting.cob.
*--------------------------------------------------------------------
* 2001-04-16 RDC  REQ-2235   ORIGINAL
*--------------------------------------------------------------------
     SELECT INVENTORY-BALANCE-OLD
            ASSIGN TO INVMASOLD
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-INVMASOLD-STATUS.

     SELECT INVENTORY-BALANCE-NEW
            ASSIGN TO INVMASNEW
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-INVMASNEW-STATUS.
