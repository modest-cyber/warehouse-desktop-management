*--------------------------------------------------------------------
* wsprint.cbl
* COMMON PAGE-CONTROL WORKING-STORAGE FOR PLPRINT.CBL.  THE CALLING
* PROGRAM DEFINES ITS OWN TITLE/HEADING-1/HEADING-2/PRINTER-RECORD
* AND PAGE-NUMBER, EXACTLY AS print-vendor-by-number.cob AND
* deductibles-report.cob DID.
*--------------------------------------------------------------------
* 1997-04-22 LFS  REQ-1840   ORIGINAL
*--------------------------------------------------------------------
 01  W-PRINTED-LINES                PIC 99     COMP.
     88  PAGE-FULL                  VALUE 30 THROUGH 99.
