*--------------------------------------------------------------------
* PLCODEGN.CBL
* COMMON PROCEDURE - NEXT-SEQUENCE-NUMBER AND CODE GENERATION AGAINST
* THE SEQUENCE-CONTROL FILE.  GENERALIZES THE OLD CONTROL-FILE'S
* CONTROL-LAST-VOUCHER COUNTER TO EVERY PREFIX THE SYSTEM HANDS OUT:
*     P    PRODUCT CODE           WH   WAREHOUSE CODE
*     SUP  SUPPLIER CODE          CLI  CLIENT CODE
*     RK   RECEIPT DOCUMENT NO.   CK   ISSUE DOCUMENT NO.
*     WHID/PRID/SCID/BIID/USID    INTERNAL MASTER-RECORD ID COUNTERS
* THE CALLER SETS CDGN-PREFIX/CDGN-DATE, PERFORMS 0100- OR 0200-, AND
* READS THE RESULT BACK FROM CDGN-NEXT-SEQ / CDGN-NEW-CODE.
*--------------------------------------------------------------------
* 2001-02-06 RDC  REQ-2211   ORIGINAL - BUMP-AND-STORE COUNTER
* 2003-05-30 RDC  REQ-2390   ADDED 0200- DOCUMENT CODE BUILDER
*--------------------------------------------------------------------
 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE CDGN-PREFIX TO SEQ-PREFIX.
     MOVE CDGN-DATE   TO SEQ-DATE.

     READ SEQUENCE-CONTROL-FILE RECORD
          INVALID KEY
              MOVE 1 TO SEQ-LAST-NUMBER
              WRITE SEQ-CONTROL-RECORD
          NOT INVALID KEY
              ADD 1 TO SEQ-LAST-NUMBER
              REWRITE SEQ-CONTROL-RECORD
     END-READ.

     MOVE SEQ-LAST-NUMBER TO CDGN-NEXT-SEQ.
     MOVE SEQ-LAST-NUMBER TO CDGN-NEXT-SEQ-4.

 0100-GET-NEXT-SEQUENCE-NUMBER-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-BUILD-DOCUMENT-CODE.

     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE SPACES TO CDGN-NEW-CODE.
     STRING CDGN-PREFIX    DELIMITED BY SPACE
            CDGN-DATE      DELIMITED BY SIZE
            CDGN-NEXT-SEQ-4 DELIMITED BY SIZE
       INTO CDGN-NEW-CODE.

 0200-BUILD-DOCUMENT-CODE-EXIT.
     EXIT.
