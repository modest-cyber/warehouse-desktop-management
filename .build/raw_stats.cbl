 IDENTIFICATION DIVISION.
 PROGRAM-ID.    STOCK-STATISTICS.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  02/14/1991.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* PRODUCES THE NIGHTLY STATISTICS REPORT IN FIVE SECTIONS:
*   0. MOVEMENT SELECTION - LISTS POSTED MOVEMENTS MATCHING AN
*                          OPERATOR-SUPPLIED SELECTION-CRITERIA CARD
*                          (WAREHOUSE, PRODUCT, PARTNER, TYPE, DATE
*                          RANGE, DOC-NUMBER FRAGMENT, OPERATOR-NAME
*                          FRAGMENT), NEWEST RECORD DATE FIRST
*   1. MOVEMENT TOTALS  - IN/OUT QUANTITY AND AMOUNT ACROSS EVERY
*                          POSTED MOVEMENT, OPTIONALLY NARROWED BY THE
*                          SAME CARD'S WAREHOUSE/PRODUCT/DATE RANGE
*   2. INVENTORY        - PER-WAREHOUSE TOTAL QUANTITY, TOTAL VALUE,
*                          DISTINCT PRODUCT COUNT AND LOW/OVER COUNTS,
*                          CONTROL-BROKEN ON WAREHOUSE ID (THE BALANCE
*                          FILE IS ALREADY IN THAT ORDER), PLUS A GRAND
*                          TOTAL LINE
*   3. PRODUCT          - PER-PRODUCT TOTAL QUANTITY, TOTAL VALUE AND
*                          WAREHOUSE COUNT ACROSS ALL WAREHOUSES, VIA A
*                          SORT OF THE BALANCE FILE BY PRODUCT ID
*   4. PARTNER          - PER-SUPPLIER/CLIENT IN/OUT QUANTITY, IN/OUT
*                          AMOUNT AND NET AMOUNT, VIA A SORT OF THE
*                          POSTED MOVEMENT FILE BY PARTNER ID, ALSO
*                          OPTIONALLY NARROWED BY THE CARD'S DATE RANGE
*--------------------------------------------------------------------
* 1991-02-14 RDC  REQ-1010   ORIGINAL - ONE REPORT REPLACING THE THREE
*                             SEPARATE ADDING-MACHINE TAPES THE
*                             WAREHOUSE SUPERVISORS KEPT BY HAND
* 1994-07-26 RDC  REQ-1199   WAREHOUSE/PRODUCT/PARTNER LOOKUPS MOVED TO
*                             IN-MEMORY TABLES, SAME TECHNIQUE AS THE
*                             POSTING RUN
* 1997-04-22 RDC  REQ-1840   PAGE HEADINGS/PAGE BREAK MOVED ONTO THE
*                             SHARED PLPRINT.CBL
* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE REVIEW - PROGRAM
*                             CARRIES NO DATE FIELDS, CERTIFIED
*                             COMPLIANT AS-IS
* 2001-04-16 RDC  REQ-2235   INVENTORY BALANCE FILE RESHAPED TO THE
*                             CURRENT OLD-MASTER/NEW-MASTER LAYOUT
* 2001-04-23 RDC  REQ-2236   MOVEMENT FILES RENAMED/RESHAPED; SECTION 1
*                             NOW READS POSTED-MOVEMENT-FILE DIRECTLY
*                             INSTEAD OF THE OLD TRANSACTION-LOG FILE
* 2005-06-28 LFS  REQ-2701   PRODUCT AND PARTNER SECTIONS ADDED, USING
*                             THE SAME SORT/CONTROL-BREAK TECHNIQUE
*                             INTRODUCED FOR STOCK-POSTING'S INVENTORY
*                             UPDATE PASS - A SINGLE WAREHOUSE-ORDERED
*                             PASS OVER THE BALANCE FILE CANNOT GROUP
*                             BY PRODUCT ACROSS WAREHOUSES
* 2008-02-11 RDC  REQ-3014   SECTION 3 WAS SKIPPING EVERY RUN - THE
*                             BALANCE-FILE EOF SWITCH WAS LEFT SET BY
*                             SECTION 2 AND WAS NEVER RE-ARMED BEFORE
*                             THE RE-READ; ADDED THE MISSING RESET AND
*                             PRIMING READ
* 2009-09-08 JTK  REQ-3102   ADDED SECTION 0 - MOVEMENT SELECTION.  THE
*                             WAREHOUSE SUPERVISORS WANTED A WAY TO PULL
*                             A LISTING OF JUST THE MOVEMENTS THEY CARE
*                             ABOUT INSTEAD OF COMBING THE FULL SECTION 1
*                             TOTALS - OPERATOR KEYS A SELECTION-CRITERIA
*                             CARD AHEAD OF THE RUN (ALL ZERO/SPACE CARD
*                             MEANS "NO FILTER"); THE CARD'S WAREHOUSE,
*                             PRODUCT AND DATE-RANGE FIELDS WERE ALSO
*                             WIRED INTO SECTION 1'S MOVEMENT TOTALS AND
*                             THE CARD'S DATE RANGE INTO SECTION 4'S
*                             PARTNER TOTALS, PER THE SAME REQUEST
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLMVOUT.CBL".
     COPY "SLINVEN.CBL".
     COPY "SLPROD.CBL".
     COPY "SLWRHSE.CBL".
     COPY "SLPTNR.CBL".

     SELECT BY-PRODUCT-FILE
            ASSIGN TO INVBYPR
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-BYPRODUCT-STATUS.

     SELECT SORTED-BY-PRODUCT-FILE
            ASSIGN TO INVPRSRT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PRSORTED-STATUS.

     SELECT BY-PRODUCT-SORT-FILE
            ASSIGN TO INVBYPRS.

     SELECT BY-PARTNER-FILE
            ASSIGN TO MVBYPTNR
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-BYPARTNER-STATUS.

     SELECT SORTED-BY-PARTNER-FILE
            ASSIGN TO MVPTSRT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PTSORTED-STATUS.

     SELECT BY-PARTNER-SORT-FILE
            ASSIGN TO MVBYPTNS.

     SELECT SELECTION-CRITERIA-FILE
            ASSIGN TO MVSELCRT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-SELCRIT-STATUS.

     SELECT SELECTED-MOVEMENT-FILE
            ASSIGN TO MVSELOUT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-MVSEL-STATUS.

     SELECT SORTED-MOVEMENT-SELECTION-FILE
            ASSIGN TO MVSELSRT
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-MVSELSRT-STATUS.

     SELECT MOVEMENT-SELECTION-SORT-FILE
            ASSIGN TO MVSELWRK.

     SELECT STATISTICS-REPORT-FILE
            ASSIGN TO STATSRPT
            ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.
     COPY "FDMVOUT.CBL".
     COPY "FDINVEN.CBL".
     COPY "FDPROD.CBL".
     COPY "FDWRHSE.CBL".
     COPY "FDPTNR.CBL".

 FD  BY-PRODUCT-FILE
     LABEL RECORDS ARE STANDARD.

 01  BY-PRODUCT-RECORD.
     05  BPR-PRODUCT-ID              PIC 9(06).
     05  BPR-WAREHOUSE-ID            PIC 9(06).
     05  BPR-QUANTITY                PIC S9(07).
     05  FILLER                      PIC X(10).

 FD  SORTED-BY-PRODUCT-FILE
     LABEL RECORDS ARE STANDARD.

 01  SORTED-BY-PRODUCT-RECORD.
     05  SBP-PRODUCT-ID               PIC 9(06).
     05  SBP-WAREHOUSE-ID             PIC 9(06).
     05  SBP-QUANTITY                 PIC S9(07).
     05  FILLER                       PIC X(10).

 SD  BY-PRODUCT-SORT-FILE.

 01  BY-PRODUCT-SORT-RECORD.
     05  BPS-PRODUCT-ID              PIC 9(06).
     05  BPS-WAREHOUSE-ID            PIC 9(06).
     05  BPS-QUANTITY                PIC S9(07).
     05  FILLER                      PIC X(10).

 FD  BY-PARTNER-FILE
     LABEL RECORDS ARE STANDARD.

 01  BY-PARTNER-RECORD.
     05  BPN-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  BPN-TYPE                    PIC 9(01).
     05  BPN-QUANTITY                PIC 9(07).
     05  BPN-AMOUNT                  PIC S9(11)V99.
     05  FILLER                      PIC X(10).

 FD  SORTED-BY-PARTNER-FILE
     LABEL RECORDS ARE STANDARD.

 01  SORTED-BY-PARTNER-RECORD.
     05  SBN-SUPPLIER-CLIENT-ID       PIC 9(06).
     05  SBN-TYPE                     PIC 9(01).
     05  SBN-QUANTITY                 PIC 9(07).
     05  SBN-AMOUNT                   PIC S9(11)V99.
     05  FILLER                       PIC X(10).

 SD  BY-PARTNER-SORT-FILE.

 01  BY-PARTNER-SORT-RECORD.
     05  BPS2-SUPPLIER-CLIENT-ID     PIC 9(06).
     05  BPS2-TYPE                   PIC 9(01).
     05  BPS2-QUANTITY               PIC 9(07).
     05  BPS2-AMOUNT                 PIC S9(11)V99.
     05  FILLER                      PIC X(10).

*--------------------------------------------------------------------
* SECTION 0 FILES - THE SELECTION-CRITERIA CARD IS A NORMAL REQUIRED
* INPUT FILE, THE SAME AS EVERY MAINTENANCE PROGRAM'S TRANSACTION
* FILE; AN ALL-ZERO/ALL-SPACE CARD MEANS "NO FILTER ON THIS RUN".
*--------------------------------------------------------------------
 FD  SELECTION-CRITERIA-FILE
     LABEL RECORDS ARE STANDARD.

 01  SELECTION-CRITERIA-RECORD.
     05  SC-WAREHOUSE-ID             PIC 9(06).
     05  SC-PRODUCT-ID               PIC 9(06).
     05  SC-SUPPLIER-CLIENT-ID       PIC 9(06).
     05  SC-RECORD-TYPE              PIC 9(01).
     05  SC-START-DATE               PIC 9(08).
     05  SC-END-DATE                 PIC 9(08).
     05  SC-RECORD-NO-FRAGMENT       PIC X(14).
     05  SC-OPERATOR-FRAGMENT        PIC X(20).
     05  FILLER                      PIC X(11).

 FD  SELECTED-MOVEMENT-FILE
     LABEL RECORDS ARE STANDARD.

 01  SELECTED-MOVEMENT-RECORD.
     05  SMR-ID                      PIC 9(06).
     05  SMR-RECORD-NO               PIC X(14).
     05  SMR-TYPE                    PIC 9(01).
     05  SMR-WAREHOUSE-ID            PIC 9(06).
     05  SMR-PRODUCT-ID              PIC 9(06).
     05  SMR-QUANTITY                PIC 9(07).
     05  SMR-UNIT-PRICE              PIC S9(7)V99.
     05  SMR-TOTAL-AMOUNT            PIC S9(11)V99.
     05  SMR-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  SMR-OPERATOR                PIC X(20).
     05  SMR-RECORD-DATE             PIC 9(08).
     05  SMR-REMARK                  PIC X(40).
     05  FILLER                      PIC X(10).

 FD  SORTED-MOVEMENT-SELECTION-FILE
     LABEL RECORDS ARE STANDARD.

 01  SORTED-MOVEMENT-SELECTION-RECORD.
     05  SMS-ID                      PIC 9(06).
     05  SMS-RECORD-NO               PIC X(14).
     05  SMS-TYPE                    PIC 9(01).
     05  SMS-WAREHOUSE-ID            PIC 9(06).
     05  SMS-PRODUCT-ID              PIC 9(06).
     05  SMS-QUANTITY                PIC 9(07).
     05  SMS-UNIT-PRICE              PIC S9(7)V99.
     05  SMS-TOTAL-AMOUNT            PIC S9(11)V99.
     05  SMS-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  SMS-OPERATOR                PIC X(20).
     05  SMS-RECORD-DATE             PIC 9(08).
     05  SMS-REMARK                  PIC X(40).
     05  FILLER                      PIC X(10).

 SD  MOVEMENT-SELECTION-SORT-FILE.

 01  MOVEMENT-SELECTION-SORT-RECORD.
     05  MVX-ID                      PIC 9(06).
     05  MVX-RECORD-NO               PIC X(14).
     05  MVX-TYPE                    PIC 9(01).
     05  MVX-WAREHOUSE-ID            PIC 9(06).
     05  MVX-PRODUCT-ID              PIC 9(06).
     05  MVX-QUANTITY                PIC 9(07).
     05  MVX-UNIT-PRICE              PIC S9(7)V99.
     05  MVX-TOTAL-AMOUNT            PIC S9(11)V99.
     05  MVX-SUPPLIER-CLIENT-ID      PIC 9(06).
     05  MVX-OPERATOR                PIC X(20).
     05  MVX-RECORD-DATE             PIC 9(08).
     05  MVX-REMARK                  PIC X(40).
     05  FILLER                      PIC X(10).

 FD  STATISTICS-REPORT-FILE
     LABEL RECORDS ARE OMITTED.

 01  PRINTER-RECORD                  PIC X(100).

 WORKING-STORAGE SECTION.
     COPY "wsprint.cbl".

 01  TITLE                           PIC X(40)
         VALUE "WAREHOUSE SERVICES - STATISTICS REPORT".
 01  HEADING-1                       PIC X(70) VALUE SPACES.
 01  HEADING-2                       PIC X(70) VALUE SPACES.
 77  PAGE-NUMBER                     PIC 9(03)  COMP VALUE ZERO.

 01  WS-FILE-STATUSES.
     05  WS-MVMTOUT-STATUS           PIC X(02).
         88  MVMTOUT-OK              VALUE "00".
         88  MVMTOUT-EOF             VALUE "10".
     05  WS-INVMASOLD-STATUS         PIC X(02).
         88  INVMASOLD-OK            VALUE "00".
         88  INVMASOLD-EOF           VALUE "10".
     05  WS-PRMASOLD-STATUS          PIC X(02).
         88  PRMASOLD-OK             VALUE "00".
         88  PRMASOLD-EOF            VALUE "10".
     05  WS-WHMASOLD-STATUS          PIC X(02).
         88  WHMASOLD-OK             VALUE "00".
         88  WHMASOLD-EOF            VALUE "10".
     05  WS-PTMASOLD-STATUS          PIC X(02).
         88  PTMASOLD-OK             VALUE "00".
         88  PTMASOLD-EOF            VALUE "10".
     05  WS-BYPRODUCT-STATUS         PIC X(02).
         88  BYPRODUCT-OK            VALUE "00".
         88  BYPRODUCT-EOF           VALUE "10".
     05  WS-PRSORTED-STATUS          PIC X(02).
         88  PRSORTED-OK             VALUE "00".
         88  PRSORTED-EOF            VALUE "10".
     05  WS-BYPARTNER-STATUS         PIC X(02).
         88  BYPARTNER-OK            VALUE "00".
         88  BYPARTNER-EOF           VALUE "10".
     05  WS-PTSORTED-STATUS          PIC X(02).
         88  PTSORTED-OK             VALUE "00".
         88  PTSORTED-EOF            VALUE "10".
     05  WS-SELCRIT-STATUS           PIC X(02).
         88  SELCRIT-OK              VALUE "00".
         88  SELCRIT-EOF             VALUE "10".
     05  WS-MVSEL-STATUS             PIC X(02).
         88  MVSEL-OK                VALUE "00".
     05  WS-MVSELSRT-STATUS          PIC X(02).
         88  MVSELSRT-OK             VALUE "00".
         88  MVSELSRT-EOF            VALUE "10".
     05  FILLER                      PIC X(02)  VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(26).

 01  WS-SWITCHES.
     05  WS-MOVEMENT-EOF-SW          PIC X(01)  VALUE "N".
         88  MOVEMENT-AT-EOF         VALUE "Y".
     05  WS-BALANCE-EOF-SW           PIC X(01)  VALUE "N".
         88  BALANCE-AT-EOF          VALUE "Y".
     05  WS-BYPRODUCT-EOF-SW         PIC X(01)  VALUE "N".
         88  BYPRODUCT-AT-EOF        VALUE "Y".
     05  WS-BYPARTNER-EOF-SW         PIC X(01)  VALUE "N".
         88  BYPARTNER-AT-EOF        VALUE "Y".
     05  WS-PRSORTED-EOF-SW          PIC X(01)  VALUE "N".
         88  PRSORTED-AT-EOF         VALUE "Y".
     05  WS-PTSORTED-EOF-SW          PIC X(01)  VALUE "N".
         88  PTSORTED-AT-EOF         VALUE "Y".
     05  WS-PRODUCT-FOUND-SW         PIC X(01)  VALUE "N".
         88  WS-PRODUCT-ON-TABLE     VALUE "Y".
     05  WS-WAREHOUSE-FOUND-SW       PIC X(01)  VALUE "N".
         88  WS-WAREHOUSE-ON-TABLE   VALUE "Y".
     05  WS-PARTNER-FOUND-SW         PIC X(01)  VALUE "N".
         88  WS-PARTNER-ON-TABLE     VALUE "Y".
     05  WS-FIRST-GROUP-SW           PIC X(01)  VALUE "Y".
         88  WS-FIRST-GROUP          VALUE "Y".
     05  WS-MVSELSRT-EOF-SW          PIC X(01)  VALUE "N".
         88  WS-MVSELSRT-AT-EOF      VALUE "Y".
     05  WS-CRITERIA-RESULT-SW       PIC X(01)  VALUE "Y".
         88  WS-CRITERIA-MATCHED     VALUE "Y".
         88  WS-CRITERIA-FAILED      VALUE "N".
     05  FILLER                      PIC X(01).

*--------------------------------------------------------------------
* LOOKUP TABLES - SAME TECHNIQUE AS STOCK-POSTING.COB AND
* INVENTORY-WARNING.COB, LOADED ONCE AT START-UP.
*--------------------------------------------------------------------
 01  WS-PRODUCT-TABLE.
     05  WS-PRODUCT-ENTRY             OCCURS 5000 TIMES.
         10  WS-PR-TAB-ID             PIC 9(06).
         10  WS-PR-TAB-PRICE          PIC S9(7)V99.
         10  WS-PR-TAB-MIN-STOCK      PIC 9(07).
         10  WS-PR-TAB-MAX-STOCK      PIC 9(07).
     05  FILLER                       PIC X(01).

 01  FILLER REDEFINES WS-PRODUCT-TABLE.
     05  WS-PRODUCT-ENTRY-X           PIC X(125001).

 77  WS-PRODUCT-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
 77  WS-PR-SEARCH-SUB                 PIC 9(04)  COMP.

 01  WS-WAREHOUSE-TABLE.
     05  WS-WAREHOUSE-ENTRY           OCCURS 1000 TIMES.
         10  WS-WH-TAB-ID             PIC 9(06).
         10  WS-WH-TAB-NAME           PIC X(30).
     05  FILLER                       PIC X(01).

 01  FILLER REDEFINES WS-WAREHOUSE-TABLE.
     05  WS-WAREHOUSE-ENTRY-X         PIC X(36001).

 77  WS-WAREHOUSE-TABLE-COUNT         PIC 9(04)  COMP VALUE ZERO.
 77  WS-WH-SEARCH-SUB                 PIC 9(04)  COMP.

 01  WS-PARTNER-TABLE.
     05  WS-PARTNER-ENTRY             OCCURS 3000 TIMES.
         10  WS-PT-TAB-ID             PIC 9(06).
         10  WS-PT-TAB-NAME           PIC X(30).
     05  FILLER                       PIC X(01).

 01  FILLER REDEFINES WS-PARTNER-TABLE.
     05  WS-PARTNER-ENTRY-X           PIC X(108001).

 77  WS-PARTNER-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
 77  WS-PT-SEARCH-SUB                 PIC 9(04)  COMP.

 77  WS-HIGH-KEY                      PIC 9(06)  COMP VALUE 999999.
 77  WS-CURRENT-PRICE                 PIC S9(7)V99.
 77  WS-CURRENT-MIN-STOCK             PIC 9(07).
 77  WS-CURRENT-MAX-STOCK             PIC 9(07).
 77  WS-CURRENT-NAME                  PIC X(30).

*--------------------------------------------------------------------
* SECTION 1 - MOVEMENT TOTALS.
*--------------------------------------------------------------------
 01  WS-MOVEMENT-TOTALS.
     05  WS-IN-QUANTITY               PIC 9(09)  COMP VALUE ZERO.
     05  WS-IN-AMOUNT                 PIC S9(11)V99 VALUE ZERO.
     05  WS-OUT-QUANTITY              PIC 9(09)  COMP VALUE ZERO.
     05  WS-OUT-AMOUNT                PIC S9(11)V99 VALUE ZERO.
     05  FILLER                       PIC X(01).

*--------------------------------------------------------------------
* SECTION 2 - PER-WAREHOUSE INVENTORY TOTALS (CONTROL BREAK).
*--------------------------------------------------------------------
 01  WS-WAREHOUSE-GROUP.
     05  WS-WHG-WAREHOUSE-ID          PIC 9(06).
     05  WS-WHG-QUANTITY              PIC 9(09)  COMP.
     05  WS-WHG-VALUE                 PIC S9(11)V99.
     05  WS-WHG-PRODUCT-COUNT         PIC 9(05)  COMP.
     05  WS-WHG-LOW-COUNT             PIC 9(05)  COMP.
     05  WS-WHG-OVER-COUNT            PIC 9(05)  COMP.
     05  WS-WHG-LAST-PRODUCT-ID       PIC 9(06).
     05  FILLER                       PIC X(01).

 01  WS-GRAND-TOTALS.
     05  WS-GT-QUANTITY                PIC 9(09)  COMP VALUE ZERO.
     05  WS-GT-VALUE                   PIC S9(11)V99 VALUE ZERO.
     05  WS-GT-PRODUCT-COUNT           PIC 9(05)  COMP VALUE ZERO.
     05  WS-GT-LOW-COUNT               PIC 9(05)  COMP VALUE ZERO.
     05  WS-GT-OVER-COUNT              PIC 9(05)  COMP VALUE ZERO.
     05  FILLER                        PIC X(01).

*--------------------------------------------------------------------
* SECTION 3 - PER-PRODUCT TOTALS (CONTROL BREAK AFTER SORT).
*--------------------------------------------------------------------
 01  WS-PRODUCT-GROUP.
     05  WS-PRG-PRODUCT-ID            PIC 9(06).
     05  WS-PRG-QUANTITY              PIC 9(09)  COMP.
     05  WS-PRG-VALUE                 PIC S9(11)V99.
     05  WS-PRG-WAREHOUSE-COUNT       PIC 9(05)  COMP.
     05  FILLER                       PIC X(01).

*--------------------------------------------------------------------
* SECTION 4 - PER-PARTNER TOTALS (CONTROL BREAK AFTER SORT).
*--------------------------------------------------------------------
 01  WS-PARTNER-GROUP.
     05  WS-PTG-SUPPLIER-CLIENT-ID    PIC 9(06).
     05  WS-PTG-IN-QUANTITY           PIC 9(09)  COMP.
     05  WS-PTG-IN-AMOUNT             PIC S9(11)V99.
     05  WS-PTG-OUT-QUANTITY          PIC 9(09)  COMP.
     05  WS-PTG-OUT-AMOUNT            PIC S9(11)V99.
     05  WS-PTG-NET-AMOUNT            PIC S9(11)V99.
     05  FILLER                       PIC X(01).

 01  WS-PRINT-FIELDS.
     05  WS-PT-ID-6                   PIC ZZZZZ9.
     05  WS-PT-QTY-9                  PIC ZZZZZZZZ9.
     05  WS-PT-AMT-13                 PIC Z,ZZZ,ZZZ,ZZZ.99-.
     05  WS-PT-CNT-5                  PIC ZZZZ9.
     05  WS-PT-IN-QTY-PRT             PIC ZZZZZZZZ9.
     05  WS-PT-IN-AMT-PRT             PIC Z,ZZZ,ZZZ,ZZZ.99-.
     05  WS-PT-OUT-QTY-PRT            PIC ZZZZZZZZ9.
     05  WS-PT-OUT-AMT-PRT            PIC Z,ZZZ,ZZZ,ZZZ.99-.
     05  WS-PT-NET-AMT-PRT            PIC Z,ZZZ,ZZZ,ZZZ.99-.
     05  FILLER                       PIC X(01).

*--------------------------------------------------------------------
* SECTION 0 - MOVEMENT SELECTION.  WS-SELECTION-CRITERIA HOLDS THE
* CARD'S SEVEN FILTER DIMENSIONS FOR THE REST OF THE RUN (LOADED ONCE,
* THEN SHARED WITH SECTION 1'S MOVEMENT TOTALS AND SECTION 4'S PARTNER
* TOTALS, AS WELL AS USED HERE) - ZERO OR SPACES ON A FIELD MEANS
* "DO NOT FILTER ON THIS DIMENSION".
*--------------------------------------------------------------------
 01  WS-SELECTION-CRITERIA.
     05  WS-SC-WAREHOUSE-ID           PIC 9(06).
     05  WS-SC-PRODUCT-ID             PIC 9(06).
     05  WS-SC-SUPPLIER-CLIENT-ID     PIC 9(06).
     05  WS-SC-RECORD-TYPE            PIC 9(01).
     05  WS-SC-START-DATE             PIC 9(08).
     05  WS-SC-END-DATE               PIC 9(08).
     05  WS-SC-RECORD-NO-FRAGMENT     PIC X(14).
     05  WS-SC-OPERATOR-FRAGMENT      PIC X(20).
     05  FILLER                       PIC X(01).

*--------------------------------------------------------------------
* GENERIC "DOES TARGET CONTAIN FRAGMENT" SCAN WORK AREA, SAME
* REFERENCE-MODIFICATION TECHNIQUE USED BY PARTNER-MAINTENANCE.COB'S
* E-MAIL/PHONE CHARACTER SCANNERS.
*--------------------------------------------------------------------
 01  WS-SUBSTRING-MATCH-WORK.
     05  WS-SM-TARGET                 PIC X(20).
     05  WS-SM-FRAGMENT               PIC X(20).
     05  WS-SM-TARGET-LEN             PIC 9(02)  COMP.
     05  WS-SM-FRAGMENT-LEN           PIC 9(02)  COMP.
     05  WS-SM-SCAN-POS               PIC 9(02)  COMP.
     05  WS-SM-FOUND-SW               PIC X(01).
         88  WS-SM-FOUND              VALUE "Y".
         88  WS-SM-NOT-FOUND          VALUE "N".
     05  FILLER                       PIC X(01).

 01  WS-SELECTION-PRINT-FIELDS.
     05  WS-SP-WAREHOUSE-ID           PIC ZZZZZ9.
     05  WS-SP-PRODUCT-ID             PIC ZZZZZ9.
     05  WS-SP-PARTNER-ID             PIC ZZZZZ9.
     05  WS-SP-TYPE-LETTER            PIC X(01).
     05  WS-SP-QUANTITY               PIC ZZZZZZZZ9.
     05  WS-SP-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ.99-.
     05  FILLER                       PIC X(01).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 0500-SECTION-ZERO-MOVEMENT-SELECTION
        THRU 0500-SECTION-ZERO-MOVEMENT-SELECTION-EXIT.
     PERFORM 1000-SECTION-ONE-MOVEMENT-TOTALS
        THRU 1000-SECTION-ONE-MOVEMENT-TOTALS-EXIT.
     PERFORM 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE
        THRU 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE-EXIT.
     PERFORM 3000-SECTION-THREE-BY-PRODUCT
        THRU 3000-SECTION-THREE-BY-PRODUCT-EXIT.
     PERFORM 4000-SECTION-FOUR-BY-PARTNER
        THRU 4000-SECTION-FOUR-BY-PARTNER-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     MOVE 0 TO RETURN-CODE.
     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     OPEN INPUT  PRODUCT-MASTER-OLD
          INPUT  WAREHOUSE-MASTER-OLD
          INPUT  PARTNER-MASTER-OLD
          OUTPUT STATISTICS-REPORT-FILE.

     PERFORM 0210-LOAD-PRODUCT-TABLE THRU 0210-LOAD-PRODUCT-TABLE-EXIT.
     PERFORM 0220-LOAD-WAREHOUSE-TABLE
        THRU 0220-LOAD-WAREHOUSE-TABLE-EXIT.
     PERFORM 0230-LOAD-PARTNER-TABLE THRU 0230-LOAD-PARTNER-TABLE-EXIT.
     PERFORM 0240-LOAD-SELECTION-CRITERIA
        THRU 0240-LOAD-SELECTION-CRITERIA-EXIT.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-PRODUCT-TABLE.

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-PRODUCT-ENTRY UNTIL PRMASOLD-EOF.

     CLOSE PRODUCT-MASTER-OLD.

 0210-LOAD-PRODUCT-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-PRODUCT-ENTRY.

     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
     MOVE PR-ID OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-ID (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-PRICE OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-PRICE (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-MIN-STOCK OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-MIN-STOCK (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-MAX-STOCK OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-MAX-STOCK (WS-PRODUCT-TABLE-COUNT).

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-PRODUCT-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-LOAD-WAREHOUSE-TABLE.

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END SET WHMASOLD-EOF TO TRUE.

     PERFORM 0225-LOAD-ONE-WAREHOUSE-ENTRY UNTIL WHMASOLD-EOF.

     CLOSE WAREHOUSE-MASTER-OLD.

 0220-LOAD-WAREHOUSE-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0225-LOAD-ONE-WAREHOUSE-ENTRY.

     ADD 1 TO WS-WAREHOUSE-TABLE-COUNT.
     MOVE WH-ID OF OLD-WAREHOUSE-RECORD
       TO WS-WH-TAB-ID (WS-WAREHOUSE-TABLE-COUNT).
     MOVE WH-NAME OF OLD-WAREHOUSE-RECORD
       TO WS-WH-TAB-NAME (WS-WAREHOUSE-TABLE-COUNT).

     READ WAREHOUSE-MASTER-OLD RECORD
          AT END SET WHMASOLD-EOF TO TRUE.

 0225-LOAD-ONE-WAREHOUSE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0230-LOAD-PARTNER-TABLE.

     READ PARTNER-MASTER-OLD RECORD
          AT END SET PTMASOLD-EOF TO TRUE.

     PERFORM 0235-LOAD-ONE-PARTNER-ENTRY UNTIL PTMASOLD-EOF.

     CLOSE PARTNER-MASTER-OLD.

 0230-LOAD-PARTNER-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0235-LOAD-ONE-PARTNER-ENTRY.

     ADD 1 TO WS-PARTNER-TABLE-COUNT.
     MOVE SC-ID OF OLD-PARTNER-RECORD
       TO WS-PT-TAB-ID (WS-PARTNER-TABLE-COUNT).
     MOVE SC-NAME OF OLD-PARTNER-RECORD
       TO WS-PT-TAB-NAME (WS-PARTNER-TABLE-COUNT).

     READ PARTNER-MASTER-OLD RECORD
          AT END SET PTMASOLD-EOF TO TRUE.

 0235-LOAD-ONE-PARTNER-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
* READS THE ONE-RECORD SELECTION-CRITERIA CARD, THE SAME WAY EVERY
* MAINTENANCE PROGRAM READS ITS TRANSACTION FILE - THE CARD IS
* REQUIRED, BUT A MISSING RECORD (AT END ON THE FIRST READ) IS NOT AN
* ERROR, IT JUST MEANS "RUN WITH NO FILTER ON ANY DIMENSION".
*--------------------------------------------------------------------
 0240-LOAD-SELECTION-CRITERIA.

     OPEN INPUT SELECTION-CRITERIA-FILE.

     READ SELECTION-CRITERIA-FILE RECORD
          AT END
             MOVE ZERO   TO SC-WAREHOUSE-ID
                             SC-PRODUCT-ID
                             SC-SUPPLIER-CLIENT-ID
                             SC-RECORD-TYPE
                             SC-START-DATE
                             SC-END-DATE
             MOVE SPACES TO SC-RECORD-NO-FRAGMENT
                             SC-OPERATOR-FRAGMENT.

     MOVE SC-WAREHOUSE-ID          TO WS-SC-WAREHOUSE-ID.
     MOVE SC-PRODUCT-ID            TO WS-SC-PRODUCT-ID.
     MOVE SC-SUPPLIER-CLIENT-ID    TO WS-SC-SUPPLIER-CLIENT-ID.
     MOVE SC-RECORD-TYPE           TO WS-SC-RECORD-TYPE.
     MOVE SC-START-DATE            TO WS-SC-START-DATE.
     MOVE SC-END-DATE              TO WS-SC-END-DATE.
     MOVE SC-RECORD-NO-FRAGMENT    TO WS-SC-RECORD-NO-FRAGMENT.
     MOVE SC-OPERATOR-FRAGMENT     TO WS-SC-OPERATOR-FRAGMENT.

     CLOSE SELECTION-CRITERIA-FILE.

 0240-LOAD-SELECTION-CRITERIA-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SECTION 0 - APPLIES ALL SEVEN SELECTION-CRITERIA DIMENSIONS TO THE
* POSTED MOVEMENT FILE, SORTS THE SURVIVORS NEWEST-FIRST (RECORD DATE
* DESCENDING, THEN ID DESCENDING, PER REQ-3102) AND LISTS THEM - THIS
* RUNS AHEAD OF THE TOTALS SECTIONS SO A SUPERVISOR GETS THE DETAIL
* LISTING AND THE SUMMARY TOTALS OFF THE SAME NIGHT'S REPORT.
*--------------------------------------------------------------------
 0500-SECTION-ZERO-MOVEMENT-SELECTION.

     OPEN INPUT  POSTED-MOVEMENT-FILE
          OUTPUT SELECTED-MOVEMENT-FILE.

     MOVE "N" TO WS-MOVEMENT-EOF-SW.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MOVEMENT-AT-EOF TO TRUE.

     PERFORM 0510-FILTER-ONE-MOVEMENT UNTIL MOVEMENT-AT-EOF.

     CLOSE POSTED-MOVEMENT-FILE
           SELECTED-MOVEMENT-FILE.

     SORT MOVEMENT-SELECTION-SORT-FILE
        ON DESCENDING KEY MVX-RECORD-DATE
           DESCENDING KEY MVX-ID
        USING SELECTED-MOVEMENT-FILE
        GIVING SORTED-MOVEMENT-SELECTION-FILE.

     MOVE SPACES TO HEADING-1.
     MOVE "MOVEMENT SELECTION LISTING" TO HEADING-1.
     MOVE "DOC-NUMBER     TY WRHSE PRODCT PARTNER     QTY       AMOUNT"
       TO HEADING-2.
     PERFORM PRINT-HEADINGS.

     OPEN INPUT SORTED-MOVEMENT-SELECTION-FILE.
     MOVE "N" TO WS-MVSELSRT-EOF-SW.

     READ SORTED-MOVEMENT-SELECTION-FILE RECORD
          AT END SET WS-MVSELSRT-AT-EOF TO TRUE.

     PERFORM 0590-PRINT-ONE-SELECTED-MOVEMENT UNTIL WS-MVSELSRT-AT-EOF.

     CLOSE SORTED-MOVEMENT-SELECTION-FILE.
     PERFORM FINALIZE-PAGE.

 0500-SECTION-ZERO-MOVEMENT-SELECTION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0510-FILTER-ONE-MOVEMENT.

     PERFORM 0520-MOVEMENT-MATCHES-CRITERIA
        THRU 0520-MOVEMENT-MATCHES-CRITERIA-EXIT.

     IF WS-CRITERIA-MATCHED
        MOVE SR-ID                 TO SMR-ID
        MOVE SR-RECORD-NO          TO SMR-RECORD-NO
        MOVE SR-TYPE               TO SMR-TYPE
        MOVE SR-WAREHOUSE-ID       TO SMR-WAREHOUSE-ID
        MOVE SR-PRODUCT-ID         TO SMR-PRODUCT-ID
        MOVE SR-QUANTITY           TO SMR-QUANTITY
        MOVE SR-UNIT-PRICE         TO SMR-UNIT-PRICE
        MOVE SR-TOTAL-AMOUNT       TO SMR-TOTAL-AMOUNT
        MOVE SR-SUPPLIER-CLIENT-ID TO SMR-SUPPLIER-CLIENT-ID
        MOVE SR-OPERATOR           TO SMR-OPERATOR
        MOVE SR-RECORD-DATE        TO SMR-RECORD-DATE
        MOVE SR-REMARK             TO SMR-REMARK
        MOVE SPACES                TO FILLER OF SELECTED-MOVEMENT-RECORD
        WRITE SELECTED-MOVEMENT-RECORD.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MOVEMENT-AT-EOF TO TRUE.

 0510-FILTER-ONE-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* ALL SEVEN DIMENSIONS; A CARD FIELD OF ZERO/SPACES MEANS "DO NOT
* FILTER ON THIS DIMENSION".  EACH TEST IS GUARDED BY THE RESULT OF
* THE TESTS BEFORE IT, SAME SHORT-CIRCUIT STYLE AS THE PRODUCT/
* WAREHOUSE TABLE-SEARCH FOUND-SWITCHES ELSEWHERE IN THIS PROGRAM.
*--------------------------------------------------------------------
 0520-MOVEMENT-MATCHES-CRITERIA.

     SET WS-CRITERIA-MATCHED TO TRUE.

     IF WS-SC-WAREHOUSE-ID NOT = ZERO
        AND SR-WAREHOUSE-ID NOT = WS-SC-WAREHOUSE-ID
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-PRODUCT-ID NOT = ZERO
        AND SR-PRODUCT-ID NOT = WS-SC-PRODUCT-ID
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-SUPPLIER-CLIENT-ID NOT = ZERO
        AND SR-SUPPLIER-CLIENT-ID NOT = WS-SC-SUPPLIER-CLIENT-ID
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-RECORD-TYPE NOT = ZERO
        AND SR-TYPE NOT = WS-SC-RECORD-TYPE
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-START-DATE NOT = ZERO
        AND SR-RECORD-DATE < WS-SC-START-DATE
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-END-DATE NOT = ZERO
        AND SR-RECORD-DATE > WS-SC-END-DATE
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-RECORD-NO-FRAGMENT NOT = SPACES
           MOVE SR-RECORD-NO             TO WS-SM-TARGET
           MOVE WS-SC-RECORD-NO-FRAGMENT TO WS-SM-FRAGMENT
           PERFORM 0530-SCAN-FOR-SUBSTRING
              THRU 0530-SCAN-FOR-SUBSTRING-EXIT
           IF NOT WS-SM-FOUND
              SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-OPERATOR-FRAGMENT NOT = SPACES
           MOVE SR-OPERATOR             TO WS-SM-TARGET
           MOVE WS-SC-OPERATOR-FRAGMENT TO WS-SM-FRAGMENT
           PERFORM 0530-SCAN-FOR-SUBSTRING
              THRU 0530-SCAN-FOR-SUBSTRING-EXIT
           IF NOT WS-SM-FOUND
              SET WS-CRITERIA-FAILED TO TRUE.

 0520-MOVEMENT-MATCHES-CRITERIA-EXIT.
     EXIT.
*--------------------------------------------------------------------
* TRUE WHEN WS-SM-FRAGMENT OCCURS ANYWHERE INSIDE WS-SM-TARGET - USED
* FOR THE DOC-NUMBER AND OPERATOR "CONTAINS" CHECKS.  BOTH FIELDS ARE
* MEASURED FIRST (TRAILING SPACES DO NOT COUNT), THEN EVERY STARTING
* POSITION IN THE TARGET IS TRIED IN TURN.
*--------------------------------------------------------------------
 0530-SCAN-FOR-SUBSTRING.

     SET WS-SM-NOT-FOUND TO TRUE.
     MOVE ZERO TO WS-SM-TARGET-LEN WS-SM-FRAGMENT-LEN.

     PERFORM 0532-MEASURE-TARGET-LEN
        VARYING WS-SM-SCAN-POS FROM 1 BY 1 UNTIL WS-SM-SCAN-POS > 20.
     PERFORM 0534-MEASURE-FRAGMENT-LEN
        VARYING WS-SM-SCAN-POS FROM 1 BY 1 UNTIL WS-SM-SCAN-POS > 20.

     IF WS-SM-FRAGMENT-LEN > 0
        AND WS-SM-FRAGMENT-LEN NOT > WS-SM-TARGET-LEN
        PERFORM 0536-CHECK-ONE-START-POSITION
           VARYING WS-SM-SCAN-POS FROM 1 BY 1
             UNTIL WS-SM-SCAN-POS >
                      (WS-SM-TARGET-LEN - WS-SM-FRAGMENT-LEN + 1)
                OR WS-SM-FOUND.

 0530-SCAN-FOR-SUBSTRING-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0532-MEASURE-TARGET-LEN.

     IF WS-SM-TARGET (WS-SM-SCAN-POS:1) NOT = SPACE
        MOVE WS-SM-SCAN-POS TO WS-SM-TARGET-LEN.

 0532-MEASURE-TARGET-LEN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0534-MEASURE-FRAGMENT-LEN.

     IF WS-SM-FRAGMENT (WS-SM-SCAN-POS:1) NOT = SPACE
        MOVE WS-SM-SCAN-POS TO WS-SM-FRAGMENT-LEN.

 0534-MEASURE-FRAGMENT-LEN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0536-CHECK-ONE-START-POSITION.

     IF WS-SM-TARGET (WS-SM-SCAN-POS:WS-SM-FRAGMENT-LEN)
           = WS-SM-FRAGMENT (1:WS-SM-FRAGMENT-LEN)
        SET WS-SM-FOUND TO TRUE.

 0536-CHECK-ONE-START-POSITION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0590-PRINT-ONE-SELECTED-MOVEMENT.

     MOVE SMS-WAREHOUSE-ID       TO WS-SP-WAREHOUSE-ID.
     MOVE SMS-PRODUCT-ID         TO WS-SP-PRODUCT-ID.
     MOVE SMS-SUPPLIER-CLIENT-ID TO WS-SP-PARTNER-ID.
     MOVE SMS-QUANTITY           TO WS-SP-QUANTITY.
     MOVE SMS-TOTAL-AMOUNT       TO WS-SP-AMOUNT.

     IF SMS-TYPE = 1
        MOVE "R" TO WS-SP-TYPE-LETTER
     ELSE
        MOVE "I" TO WS-SP-TYPE-LETTER.

     MOVE SPACES TO PRINTER-RECORD.
     STRING SMS-RECORD-NO        DELIMITED BY SIZE
            "  "                 DELIMITED BY SIZE
            WS-SP-TYPE-LETTER    DELIMITED BY SIZE
            "  "                 DELIMITED BY SIZE
            WS-SP-WAREHOUSE-ID   DELIMITED BY SIZE
            "  "                 DELIMITED BY SIZE
            WS-SP-PRODUCT-ID     DELIMITED BY SIZE
            "  "                 DELIMITED BY SIZE
            WS-SP-PARTNER-ID     DELIMITED BY SIZE
            "  "                 DELIMITED BY SIZE
            WS-SP-QUANTITY       DELIMITED BY SIZE
            "  "                 DELIMITED BY SIZE
            WS-SP-AMOUNT         DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

     READ SORTED-MOVEMENT-SELECTION-FILE RECORD
          AT END SET WS-MVSELSRT-AT-EOF TO TRUE.

 0590-PRINT-ONE-SELECTED-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SECTION 1 - READS THE POSTED MOVEMENT FILE ONCE, ACCUMULATING
* IN/OUT QUANTITY AND AMOUNT FOR RECORDS MATCHING THE SELECTION-
* CRITERIA CARD'S WAREHOUSE/PRODUCT/DATE-RANGE FIELDS, AND AT THE SAME
* TIME WRITES EVERY RECORD MATCHING THE CARD'S DATE RANGE TO THE
* PARTNER WORK FILE FOR SECTION 4 (PARTNER TOTALS ARE NOT NARROWED BY
* WAREHOUSE OR PRODUCT, ONLY BY DATE, PER REQ-3102).
*--------------------------------------------------------------------
 1000-SECTION-ONE-MOVEMENT-TOTALS.

     OPEN INPUT  POSTED-MOVEMENT-FILE
          OUTPUT BY-PARTNER-FILE.

     MOVE SPACES TO HEADING-1.
     MOVE "MOVEMENT TOTALS" TO HEADING-1.
     MOVE SPACES TO HEADING-2.
     PERFORM PRINT-HEADINGS.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MOVEMENT-AT-EOF TO TRUE.

     PERFORM 1100-ACCUMULATE-ONE-MOVEMENT UNTIL MOVEMENT-AT-EOF.

     CLOSE POSTED-MOVEMENT-FILE
           BY-PARTNER-FILE.

     PERFORM 1900-PRINT-MOVEMENT-TOTALS
        THRU 1900-PRINT-MOVEMENT-TOTALS-EXIT.
     PERFORM FINALIZE-PAGE.

 1000-SECTION-ONE-MOVEMENT-TOTALS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1100-ACCUMULATE-ONE-MOVEMENT.

     PERFORM 1050-MOVEMENT-STATS-MATCHES-CRITERIA
        THRU 1050-MOVEMENT-STATS-MATCHES-CRITERIA-EXIT.

     IF WS-CRITERIA-MATCHED
        IF SR-IS-STOCK-IN
           ADD SR-QUANTITY     TO WS-IN-QUANTITY
           ADD SR-TOTAL-AMOUNT TO WS-IN-AMOUNT
        ELSE
           ADD SR-QUANTITY     TO WS-OUT-QUANTITY
           ADD SR-TOTAL-AMOUNT TO WS-OUT-AMOUNT.

     PERFORM 1060-PARTNER-STATS-MATCHES-CRITERIA
        THRU 1060-PARTNER-STATS-MATCHES-CRITERIA-EXIT.

     IF WS-CRITERIA-MATCHED
        MOVE SR-SUPPLIER-CLIENT-ID TO BPN-SUPPLIER-CLIENT-ID
        MOVE SR-TYPE               TO BPN-TYPE
        MOVE SR-QUANTITY           TO BPN-QUANTITY
        MOVE SR-TOTAL-AMOUNT       TO BPN-AMOUNT
        MOVE SPACES                TO FILLER OF BY-PARTNER-RECORD
        WRITE BY-PARTNER-RECORD.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MOVEMENT-AT-EOF TO TRUE.

 1100-ACCUMULATE-ONE-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* TRUE WHEN THE CURRENT POSTED-MOVEMENT-RECORD FALLS WITHIN THE
* CRITERIA CARD'S WAREHOUSE, PRODUCT AND DATE-RANGE DIMENSIONS (A
* ZERO FIELD ON THE CARD MEANS "DO NOT FILTER ON THIS DIMENSION").
*--------------------------------------------------------------------
 1050-MOVEMENT-STATS-MATCHES-CRITERIA.

     SET WS-CRITERIA-MATCHED TO TRUE.

     IF WS-SC-WAREHOUSE-ID NOT = ZERO
        AND SR-WAREHOUSE-ID NOT = WS-SC-WAREHOUSE-ID
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-PRODUCT-ID NOT = ZERO
        AND SR-PRODUCT-ID NOT = WS-SC-PRODUCT-ID
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-START-DATE NOT = ZERO
        AND SR-RECORD-DATE < WS-SC-START-DATE
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-END-DATE NOT = ZERO
        AND SR-RECORD-DATE > WS-SC-END-DATE
           SET WS-CRITERIA-FAILED TO TRUE.

 1050-MOVEMENT-STATS-MATCHES-CRITERIA-EXIT.
     EXIT.
*--------------------------------------------------------------------
* TRUE WHEN THE CURRENT RECORD FALLS WITHIN THE CRITERIA CARD'S DATE
* RANGE - PARTNER TOTALS ARE NOT NARROWED BY WAREHOUSE OR PRODUCT.
*--------------------------------------------------------------------
 1060-PARTNER-STATS-MATCHES-CRITERIA.

     SET WS-CRITERIA-MATCHED TO TRUE.

     IF WS-SC-START-DATE NOT = ZERO
        AND SR-RECORD-DATE < WS-SC-START-DATE
           SET WS-CRITERIA-FAILED TO TRUE.

     IF WS-CRITERIA-MATCHED
        AND WS-SC-END-DATE NOT = ZERO
        AND SR-RECORD-DATE > WS-SC-END-DATE
           SET WS-CRITERIA-FAILED TO TRUE.

 1060-PARTNER-STATS-MATCHES-CRITERIA-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1900-PRINT-MOVEMENT-TOTALS.

     MOVE WS-IN-QUANTITY TO WS-PT-QTY-9.
     MOVE WS-IN-AMOUNT   TO WS-PT-AMT-13.
     MOVE SPACES TO PRINTER-RECORD.
     STRING "IN  QUANTITY " DELIMITED BY SIZE
            WS-PT-QTY-9     DELIMITED BY SIZE
            "  AMOUNT "     DELIMITED BY SIZE
            WS-PT-AMT-13    DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.

     MOVE WS-OUT-QUANTITY TO WS-PT-QTY-9.
     MOVE WS-OUT-AMOUNT   TO WS-PT-AMT-13.
     MOVE SPACES TO PRINTER-RECORD.
     STRING "OUT QUANTITY " DELIMITED BY SIZE
            WS-PT-QTY-9     DELIMITED BY SIZE
            "  AMOUNT "     DELIMITED BY SIZE
            WS-PT-AMT-13    DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.

 1900-PRINT-MOVEMENT-TOTALS-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SECTION 2 - THE BALANCE FILE IS ALREADY SEQUENCED ASCENDING ON
* WAREHOUSE ID WITHIN PRODUCT ID, SO A SIMPLE SEQUENTIAL READ WITH A
* CONTROL BREAK ON WAREHOUSE ID IS ALL THAT IS NEEDED - NO SORT.
*--------------------------------------------------------------------
 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE.

     OPEN INPUT INVENTORY-BALANCE-OLD.

     MOVE SPACES TO HEADING-1.
     MOVE "INVENTORY BY WAREHOUSE" TO HEADING-1.
     MOVE "WAREHOUSE  QTY        VALUE          PRODUCTS  LOW  OVER"
       TO HEADING-2.
     PERFORM PRINT-HEADINGS.

     MOVE "Y" TO WS-FIRST-GROUP-SW.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET BALANCE-AT-EOF TO TRUE.

     PERFORM 2100-PROCESS-ONE-BALANCE UNTIL BALANCE-AT-EOF.

     IF NOT WS-FIRST-GROUP
        PERFORM 2900-PRINT-WAREHOUSE-GROUP
           THRU 2900-PRINT-WAREHOUSE-GROUP-EXIT.

     CLOSE INVENTORY-BALANCE-OLD.

     PERFORM 2950-PRINT-GRAND-TOTAL THRU 2950-PRINT-GRAND-TOTAL-EXIT.
     PERFORM FINALIZE-PAGE.

 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-PROCESS-ONE-BALANCE.

     IF WS-FIRST-GROUP
        PERFORM 2200-START-WAREHOUSE-GROUP
           THRU 2200-START-WAREHOUSE-GROUP-EXIT
     ELSE
     IF INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
              NOT = WS-WHG-WAREHOUSE-ID
        PERFORM 2900-PRINT-WAREHOUSE-GROUP
           THRU 2900-PRINT-WAREHOUSE-GROUP-EXIT
        PERFORM 2200-START-WAREHOUSE-GROUP
           THRU 2200-START-WAREHOUSE-GROUP-EXIT.

     PERFORM 2300-ADD-BALANCE-TO-GROUP
        THRU 2300-ADD-BALANCE-TO-GROUP-EXIT.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET BALANCE-AT-EOF TO TRUE.

 2100-PROCESS-ONE-BALANCE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2200-START-WAREHOUSE-GROUP.

     MOVE "N" TO WS-FIRST-GROUP-SW.
     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
       TO WS-WHG-WAREHOUSE-ID.
     MOVE ZERO TO WS-WHG-QUANTITY
                  WS-WHG-VALUE
                  WS-WHG-PRODUCT-COUNT
                  WS-WHG-LOW-COUNT
                  WS-WHG-OVER-COUNT
                  WS-WHG-LAST-PRODUCT-ID.

 2200-START-WAREHOUSE-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2300-ADD-BALANCE-TO-GROUP.

     MOVE "N" TO WS-PRODUCT-FOUND-SW.
     PERFORM 2350-FIND-ONE-PRODUCT-ENTRY
        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.

     IF WS-PRODUCT-ON-TABLE
        ADD INV-QUANTITY OF OLD-INVENTORY-RECORD TO WS-WHG-QUANTITY
        COMPUTE WS-WHG-VALUE ROUNDED = WS-WHG-VALUE +
           (INV-QUANTITY OF OLD-INVENTORY-RECORD * WS-CURRENT-PRICE)
        ADD 1 TO WS-WHG-PRODUCT-COUNT

        IF INV-QUANTITY OF OLD-INVENTORY-RECORD < WS-CURRENT-MIN-STOCK
           ADD 1 TO WS-WHG-LOW-COUNT
        ELSE
        IF WS-CURRENT-MAX-STOCK > ZERO
              AND INV-QUANTITY OF OLD-INVENTORY-RECORD
                    > WS-CURRENT-MAX-STOCK
           ADD 1 TO WS-WHG-OVER-COUNT.

 2300-ADD-BALANCE-TO-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2350-FIND-ONE-PRODUCT-ENTRY.

     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB)
              = INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
        SET WS-PRODUCT-ON-TABLE TO TRUE
        MOVE WS-PR-TAB-PRICE (WS-PR-SEARCH-SUB) TO WS-CURRENT-PRICE
        MOVE WS-PR-TAB-MIN-STOCK (WS-PR-SEARCH-SUB)
          TO WS-CURRENT-MIN-STOCK
        MOVE WS-PR-TAB-MAX-STOCK (WS-PR-SEARCH-SUB)
          TO WS-CURRENT-MAX-STOCK.

 2350-FIND-ONE-PRODUCT-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2900-PRINT-WAREHOUSE-GROUP.

     MOVE WS-WHG-WAREHOUSE-ID  TO WS-PT-ID-6.
     MOVE WS-WHG-QUANTITY      TO WS-PT-QTY-9.
     MOVE WS-WHG-VALUE         TO WS-PT-AMT-13.
     MOVE WS-WHG-PRODUCT-COUNT TO WS-PT-CNT-5.

     MOVE SPACES TO PRINTER-RECORD.
     STRING WS-PT-ID-6  DELIMITED BY SIZE
            "  "        DELIMITED BY SIZE
            WS-PT-QTY-9 DELIMITED BY SIZE
            "  "        DELIMITED BY SIZE
            WS-PT-AMT-13 DELIMITED BY SIZE
            "  "        DELIMITED BY SIZE
            WS-PT-CNT-5 DELIMITED BY SIZE
            "  "        DELIMITED BY SIZE
            WS-WHG-LOW-COUNT  DELIMITED BY SIZE
            "  "        DELIMITED BY SIZE
            WS-WHG-OVER-COUNT DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     ADD WS-WHG-QUANTITY      TO WS-GT-QUANTITY.
     ADD WS-WHG-VALUE         TO WS-GT-VALUE.
     ADD WS-WHG-PRODUCT-COUNT TO WS-GT-PRODUCT-COUNT.
     ADD WS-WHG-LOW-COUNT     TO WS-GT-LOW-COUNT.
     ADD WS-WHG-OVER-COUNT    TO WS-GT-OVER-COUNT.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

 2900-PRINT-WAREHOUSE-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2950-PRINT-GRAND-TOTAL.

     MOVE WS-GT-QUANTITY      TO WS-PT-QTY-9.
     MOVE WS-GT-VALUE         TO WS-PT-AMT-13.
     MOVE WS-GT-PRODUCT-COUNT TO WS-PT-CNT-5.

     MOVE SPACES TO PRINTER-RECORD.
     STRING "ALL WAREHOUSES  " DELIMITED BY SIZE
            WS-PT-QTY-9        DELIMITED BY SIZE
            "  "               DELIMITED BY SIZE
            WS-PT-AMT-13       DELIMITED BY SIZE
            "  "               DELIMITED BY SIZE
            WS-PT-CNT-5        DELIMITED BY SIZE
            "  "               DELIMITED BY SIZE
            WS-GT-LOW-COUNT    DELIMITED BY SIZE
            "  "               DELIMITED BY SIZE
            WS-GT-OVER-COUNT   DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.

 2950-PRINT-GRAND-TOTAL-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SECTION 3 - NEEDS THE BALANCE FILE GROUPED ACROSS WAREHOUSES, SO IT
* IS RE-READ AND SORTED BY PRODUCT ID.
*--------------------------------------------------------------------
 3000-SECTION-THREE-BY-PRODUCT.

     OPEN INPUT  INVENTORY-BALANCE-OLD
          OUTPUT BY-PRODUCT-FILE.

     MOVE "N" TO WS-BALANCE-EOF-SW.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET BALANCE-AT-EOF TO TRUE.

     PERFORM 3100-COPY-ONE-BALANCE-TO-WORK
        THRU 3100-COPY-ONE-BALANCE-TO-WORK-EXIT
        UNTIL BALANCE-AT-EOF.

     CLOSE INVENTORY-BALANCE-OLD
           BY-PRODUCT-FILE.

     SORT BY-PRODUCT-SORT-FILE
        ON ASCENDING KEY BPS-PRODUCT-ID
        USING BY-PRODUCT-FILE
        GIVING SORTED-BY-PRODUCT-FILE.

     MOVE SPACES TO HEADING-1.
     MOVE "PRODUCT TOTALS" TO HEADING-1.
     MOVE "PRODUCT    QTY        VALUE          WAREHOUSES"
       TO HEADING-2.
     PERFORM PRINT-HEADINGS.

     MOVE "Y" TO WS-FIRST-GROUP-SW.

     OPEN INPUT SORTED-BY-PRODUCT-FILE.
     MOVE "N" TO WS-PRSORTED-EOF-SW.

     READ SORTED-BY-PRODUCT-FILE RECORD
          AT END SET PRSORTED-AT-EOF TO TRUE.

     PERFORM 3200-PROCESS-ONE-BY-PRODUCT UNTIL PRSORTED-AT-EOF.

     IF NOT WS-FIRST-GROUP
        PERFORM 3900-PRINT-PRODUCT-GROUP
           THRU 3900-PRINT-PRODUCT-GROUP-EXIT.

     CLOSE SORTED-BY-PRODUCT-FILE.
     PERFORM FINALIZE-PAGE.

 3000-SECTION-THREE-BY-PRODUCT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3100-COPY-ONE-BALANCE-TO-WORK.

     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD TO BPR-PRODUCT-ID.
     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
       TO BPR-WAREHOUSE-ID.
     MOVE INV-QUANTITY OF OLD-INVENTORY-RECORD TO BPR-QUANTITY.
     MOVE SPACES TO FILLER OF BY-PRODUCT-RECORD.
     WRITE BY-PRODUCT-RECORD.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET BALANCE-AT-EOF TO TRUE.

 3100-COPY-ONE-BALANCE-TO-WORK-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3200-PROCESS-ONE-BY-PRODUCT.

     IF WS-FIRST-GROUP
        PERFORM 3300-START-PRODUCT-GROUP
           THRU 3300-START-PRODUCT-GROUP-EXIT
     ELSE
     IF SBP-PRODUCT-ID NOT = WS-PRG-PRODUCT-ID
        PERFORM 3900-PRINT-PRODUCT-GROUP
           THRU 3900-PRINT-PRODUCT-GROUP-EXIT
        PERFORM 3300-START-PRODUCT-GROUP
           THRU 3300-START-PRODUCT-GROUP-EXIT.

     MOVE "N" TO WS-PRODUCT-FOUND-SW.
     PERFORM 3350-FIND-PRODUCT-PRICE
        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.

     ADD SBP-QUANTITY TO WS-PRG-QUANTITY.
     IF WS-PRODUCT-ON-TABLE
        COMPUTE WS-PRG-VALUE ROUNDED =
           WS-PRG-VALUE + (SBP-QUANTITY * WS-CURRENT-PRICE).
     ADD 1 TO WS-PRG-WAREHOUSE-COUNT.

     READ SORTED-BY-PRODUCT-FILE RECORD
          AT END SET PRSORTED-AT-EOF TO TRUE.

 3200-PROCESS-ONE-BY-PRODUCT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3300-START-PRODUCT-GROUP.

     MOVE "N" TO WS-FIRST-GROUP-SW.
     MOVE SBP-PRODUCT-ID TO WS-PRG-PRODUCT-ID.
     MOVE ZERO TO WS-PRG-QUANTITY
                  WS-PRG-VALUE
                  WS-PRG-WAREHOUSE-COUNT.

 3300-START-PRODUCT-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3350-FIND-PRODUCT-PRICE.

     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB) = SBP-PRODUCT-ID
        SET WS-PRODUCT-ON-TABLE TO TRUE
        MOVE WS-PR-TAB-PRICE (WS-PR-SEARCH-SUB) TO WS-CURRENT-PRICE.

 3350-FIND-PRODUCT-PRICE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 3900-PRINT-PRODUCT-GROUP.

     MOVE WS-PRG-PRODUCT-ID      TO WS-PT-ID-6.
     MOVE WS-PRG-QUANTITY        TO WS-PT-QTY-9.
     MOVE WS-PRG-VALUE           TO WS-PT-AMT-13.
     MOVE WS-PRG-WAREHOUSE-COUNT TO WS-PT-CNT-5.

     MOVE SPACES TO PRINTER-RECORD.
     STRING WS-PT-ID-6   DELIMITED BY SIZE
            "  "         DELIMITED BY SIZE
            WS-PT-QTY-9  DELIMITED BY SIZE
            "  "         DELIMITED BY SIZE
            WS-PT-AMT-13 DELIMITED BY SIZE
            "  "         DELIMITED BY SIZE
            WS-PT-CNT-5  DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

 3900-PRINT-PRODUCT-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
* SECTION 4 - THE PARTNER WORK FILE WAS BUILT DURING SECTION 1; SORT
* IT BY PARTNER ID AND CONTROL-BREAK OVER IT.
*--------------------------------------------------------------------
 4000-SECTION-FOUR-BY-PARTNER.

     SORT BY-PARTNER-SORT-FILE
        ON ASCENDING KEY BPS2-SUPPLIER-CLIENT-ID
        USING BY-PARTNER-FILE
        GIVING SORTED-BY-PARTNER-FILE.

     MOVE SPACES TO HEADING-1.
     MOVE "PARTNER TOTALS" TO HEADING-1.
     MOVE "PARTNER  IN-QTY    IN-AMT       OUT-QTY   OUT-AMT      NET-AMT"
       TO HEADING-2.
     PERFORM PRINT-HEADINGS.

     MOVE "Y" TO WS-FIRST-GROUP-SW.

     OPEN INPUT SORTED-BY-PARTNER-FILE.
     MOVE "N" TO WS-PTSORTED-EOF-SW.

     READ SORTED-BY-PARTNER-FILE RECORD
          AT END SET PTSORTED-AT-EOF TO TRUE.

     PERFORM 4100-PROCESS-ONE-BY-PARTNER UNTIL PTSORTED-AT-EOF.

     IF NOT WS-FIRST-GROUP
        PERFORM 4900-PRINT-PARTNER-GROUP
           THRU 4900-PRINT-PARTNER-GROUP-EXIT.

     CLOSE SORTED-BY-PARTNER-FILE.
     PERFORM FINALIZE-PAGE.

 4000-SECTION-FOUR-BY-PARTNER-EXIT.
     EXIT.
*--------------------------------------------------------------------
 4100-PROCESS-ONE-BY-PARTNER.

     IF WS-FIRST-GROUP
        PERFORM 4200-START-PARTNER-GROUP
           THRU 4200-START-PARTNER-GROUP-EXIT
     ELSE
     IF SBN-SUPPLIER-CLIENT-ID NOT = WS-PTG-SUPPLIER-CLIENT-ID
        PERFORM 4900-PRINT-PARTNER-GROUP
           THRU 4900-PRINT-PARTNER-GROUP-EXIT
        PERFORM 4200-START-PARTNER-GROUP
           THRU 4200-START-PARTNER-GROUP-EXIT.

     IF SBN-TYPE = 1
        ADD SBN-QUANTITY TO WS-PTG-IN-QUANTITY
        ADD SBN-AMOUNT   TO WS-PTG-IN-AMOUNT
     ELSE
        ADD SBN-QUANTITY TO WS-PTG-OUT-QUANTITY
        ADD SBN-AMOUNT   TO WS-PTG-OUT-AMOUNT.

     READ SORTED-BY-PARTNER-FILE RECORD
          AT END SET PTSORTED-AT-EOF TO TRUE.

 4100-PROCESS-ONE-BY-PARTNER-EXIT.
     EXIT.
*--------------------------------------------------------------------
 4200-START-PARTNER-GROUP.

     MOVE "N" TO WS-FIRST-GROUP-SW.
     MOVE SBN-SUPPLIER-CLIENT-ID TO WS-PTG-SUPPLIER-CLIENT-ID.
     MOVE ZERO TO WS-PTG-IN-QUANTITY
                  WS-PTG-IN-AMOUNT
                  WS-PTG-OUT-QUANTITY
                  WS-PTG-OUT-AMOUNT
                  WS-PTG-NET-AMOUNT.

 4200-START-PARTNER-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 4900-PRINT-PARTNER-GROUP.

     COMPUTE WS-PTG-NET-AMOUNT = WS-PTG-IN-AMOUNT - WS-PTG-OUT-AMOUNT.

     MOVE WS-PTG-SUPPLIER-CLIENT-ID TO WS-PT-ID-6.
     MOVE WS-PTG-IN-QUANTITY        TO WS-PT-QTY-9.
     MOVE WS-PT-QTY-9               TO WS-PT-IN-QTY-PRT.
     MOVE WS-PTG-IN-AMOUNT           TO WS-PT-AMT-13.
     MOVE WS-PT-AMT-13              TO WS-PT-IN-AMT-PRT.
     MOVE WS-PTG-OUT-QUANTITY       TO WS-PT-QTY-9.
     MOVE WS-PT-QTY-9               TO WS-PT-OUT-QTY-PRT.
     MOVE WS-PTG-OUT-AMOUNT          TO WS-PT-AMT-13.
     MOVE WS-PT-AMT-13              TO WS-PT-OUT-AMT-PRT.
     MOVE WS-PTG-NET-AMOUNT           TO WS-PT-AMT-13.
     MOVE WS-PT-AMT-13              TO WS-PT-NET-AMT-PRT.

     MOVE SPACES TO PRINTER-RECORD.
     STRING WS-PT-ID-6         DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-IN-QTY-PRT    DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-IN-AMT-PRT    DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-OUT-QTY-PRT   DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-OUT-AMT-PRT   DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-NET-AMT-PRT   DELIMITED BY SIZE
       INTO PRINTER-RECORD.

     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

 4900-PRINT-PARTNER-GROUP-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     CLOSE STATISTICS-REPORT-FILE.

     DISPLAY "STOCK-STATISTICS - REPORT COMPLETE".

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLPRINT.CBL".
