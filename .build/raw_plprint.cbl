*--------------------------------------------------------------------
* PLPRINT.CBL
* COMMON PAGE-HEADING / PAGE-BREAK PROCEDURE, SHARED BY EVERY REPORT
* PROGRAM IN THE SYSTEM.  THE CALLING PROGRAM MUST DEFINE, IN ITS OWN
* WORKING-STORAGE, A TITLE, HEADING-1, HEADING-2, A PRINTER-RECORD IN
* ITS FD, AND COPY wsprint.cbl FOR W-PRINTED-LINES/PAGE-FULL.
*--------------------------------------------------------------------
* 1997-04-22 LFS  REQ-1840   ORIGINAL
* 1999-01-11 LFS  REQ-1901   FINALIZE-PAGE NOW SKIPS TO A NEW PAGE
*                             WHEN THE PRINTER SUPPORTS C01
*--------------------------------------------------------------------
 PRINT-HEADINGS.

     ADD 1 TO PAGE-NUMBER.
     MOVE TITLE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
     MOVE HEADING-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.
     MOVE HEADING-2 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     MOVE 4 TO W-PRINTED-LINES.

 PRINT-HEADINGS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 FINALIZE-PAGE.

     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.
     MOVE 0 TO W-PRINTED-LINES.

 FINALIZE-PAGE-EXIT.
     EXIT.
