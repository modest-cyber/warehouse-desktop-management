*--------------------------------------------------------------------
* FDPROD.CBL
* PRODUCT MASTER RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
* PR-CATEGORY-ID AND PR-UNIT-ID POINT AT BASE-INFO-RECORD ENTRIES OF
* TYPE "category" AND "unit" RESPECTIVELY; ZERO MEANS NOT SET.
*--------------------------------------------------------------------
* 2001-03-19 RDC  REQ-2231   ORIGINAL
*--------------------------------------------------------------------
     FD  PRODUCT-MASTER-OLD
         LABEL RECORDS ARE STANDARD.

     01  OLD-PRODUCT-RECORD.
         05  PR-ID              OF OLD-PRODUCT-RECORD     PIC 9(06).
         05  PR-CODE            OF OLD-PRODUCT-RECORD     PIC X(13).
         05  PR-NAME            OF OLD-PRODUCT-RECORD     PIC X(30).
         05  PR-CATEGORY-ID     OF OLD-PRODUCT-RECORD     PIC 9(06).
         05  PR-UNIT-ID         OF OLD-PRODUCT-RECORD     PIC 9(06).
         05  PR-SPEC            OF OLD-PRODUCT-RECORD     PIC X(20).
         05  PR-PRICE           OF OLD-PRODUCT-RECORD     PIC S9(7)V99.
         05  PR-MIN-STOCK       OF OLD-PRODUCT-RECORD     PIC 9(07).
         05  PR-MAX-STOCK       OF OLD-PRODUCT-RECORD     PIC 9(07).
         05  PR-STATUS          OF OLD-PRODUCT-RECORD     PIC 9(01).
             88  PR-ENABLED     OF OLD-PRODUCT-RECORD     VALUE 1.
             88  PR-DISABLED    OF OLD-PRODUCT-RECORD     VALUE 0.
         05  FILLER             OF OLD-PRODUCT-RECORD     PIC X(15).

     FD  PRODUCT-MASTER-NEW
         LABEL RECORDS ARE STANDARD.

     01  NEW-PRODUCT-RECORD.
         05  PR-ID              OF NEW-PRODUCT-RECORD     PIC 9(06).
         05  PR-CODE            OF NEW-PRODUCT-RECORD     PIC X(13).
         05  PR-NAME            OF NEW-PRODUCT-RECORD     PIC X(30).
         05  PR-CATEGORY-ID     OF NEW-PRODUCT-RECORD     PIC 9(06).
         05  PR-UNIT-ID         OF NEW-PRODUCT-RECORD     PIC 9(06).
         05  PR-SPEC            OF NEW-PRODUCT-RECORD     PIC X(20).
         05  PR-PRICE           OF NEW-PRODUCT-RECORD     PIC S9(7)V99.
         05  PR-MIN-STOCK       OF NEW-PRODUCT-RECORD     PIC 9(07).
         05  PR-MAX-STOCK       OF NEW-PRODUCT-RECORD     PIC 9(07).
         05  PR-STATUS          OF NEW-PRODUCT-RECORD     PIC 9(01).
             88  PR-ENABLED     OF NEW-PRODUCT-RECORD     VALUE 1.
             88  PR-DISABLED    OF NEW-PRODUCT-RECORD     VALUE 0.
         05  FILLER             OF NEW-PRODUCT-RECORD     PIC X(15).
