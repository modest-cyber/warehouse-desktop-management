 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BASEINFO-MAINTENANCE.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  04/02/1989.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* MAINTAINS THE BASE-INFO (REFERENCE CODE) MASTER - CATEGORY AND UNIT
* CODE SETS SHARE THIS ONE FILE, KEYED BY BI-ID, THE SAME WAY THE OLD
* STATE-CODE FILE CARRIED ONLY ONE KIND OF REFERENCE RECORD.  THIS
* RUN REPLACED THE OLD INTERACTIVE STATE-CODE-MAINTENANCE SCREEN WITH
* A SEQUENTIAL OLD-MASTER/NEW-MASTER UPDATE DRIVEN BY A BATCH
* TRANSACTION FILE PREPARED EARLIER IN THE DAY.
*
* PASS 1 MATCHES BASEINFO-TRANSACTION-FILE (CHANGE/DELETE ACTIONS
* ONLY) AGAINST THE OLD MASTER, WRITING THE SURVIVING/UPDATED RECORDS
* TO THE NEW MASTER.  PASS 2 RE-READS THE TRANSACTION FILE FOR THE
* ADD ACTIONS ONLY AND APPENDS THEM TO THE NEW MASTER, EACH GETTING A
* FRESH BI-ID FROM THE SEQUENCE-CONTROL FILE (PREFIX "BIID").
*--------------------------------------------------------------------
* 1989-04-02 RDC  REQ-0872   ORIGINAL, ADAPTED FROM THE OLD
*                             STATE-CODE-MAINTENANCE SCREEN
* 1991-02-11 JTK  REQ-1002   ADDED DELETE REFERENCE-IN-USE CHECK
*                             (A CATEGORY IN USE BY A PRODUCT COULD
*                             OTHERWISE BE REMOVED OUT FROM UNDER IT)
* 1994-07-19 RDC  REQ-1198   CODE-UNIQUENESS TABLE ADDED - PREVIOUSLY
*                             DUPLICATE BI-CODEs ONLY SURFACED WHEN
*                             PRODUCT-MAINTENANCE TRIED TO LOOK ONE UP
* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
* 2002-03-08 RDC  REQ-2310   IN-USE CHECK NOW READS THE PRODUCT MASTER
*                             DIRECTLY - THE CODE-TABLE COMPARE ADDED
*                             UNDER REQ-1002 WAS MATCHING THE RECORD
*                             AGAINST ITS OWN CODE AND REFUSED EVERY
*                             DELETE THAT HAD A CODE AT ALL
* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
*                             TRANSACTION IS REJECTED, SO THE DRIVER
*                             CAN STOP THE NIGHTLY RUN
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLBASE.CBL".
     COPY "SLBASTX.CBL".
     COPY "SLSEQCT.CBL".
     COPY "SLPROD.CBL".

 DATA DIVISION.
 FILE SECTION.
     COPY "FDBASE.CBL".
     COPY "FDBASTX.CBL".
     COPY "FDSEQCT.CBL".
     COPY "FDPROD.CBL".

 WORKING-STORAGE SECTION.
 COPY "wsdate.cbl".
 COPY "wscodegn.cbl".

 01  WS-FILE-STATUSES.
     05  WS-BIMASOLD-STATUS          PIC X(02).
         88  BIMASOLD-OK             VALUE "00".
         88  BIMASOLD-EOF            VALUE "10".
     05  WS-BIMASNEW-STATUS          PIC X(02).
         88  BIMASNEW-OK             VALUE "00".
     05  WS-BITRANS-STATUS           PIC X(02).
         88  BITRANS-OK              VALUE "00".
         88  BITRANS-EOF             VALUE "10".
     05  WS-PRMASOLD-STATUS          PIC X(02).
         88  PRMASOLD-OK             VALUE "00".
         88  PRMASOLD-EOF            VALUE "10".
     05  FILLER                      PIC X(02) VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(10).

 01  WS-SWITCHES.
     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
         88  OLD-MASTER-AT-EOF       VALUE "Y".
     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
         88  TRANSACTION-AT-EOF      VALUE "Y".
     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
         88  ANY-TRANSACTION-REJECTED VALUE "Y".
     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
         88  THIS-TRANSACTION-REJECTED VALUE "Y".
     05  FILLER                      PIC X(01).

 01  WS-MATCH-KEYS.
     05  WS-OLD-KEY                  PIC 9(06)  COMP.
     05  WS-TXN-KEY                  PIC 9(06)  COMP.
     05  FILLER                      PIC X(01).

 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.

*--------------------------------------------------------------------
* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP,
* CHECKED BEFORE AN ADD OR A CODE CHANGE IS LET THROUGH.  2,000
* ENTRIES COVERS EVERY BASE-INFO CODE SET WE HAVE EVER CARRIED.
*--------------------------------------------------------------------
 01  WS-CODE-TABLE.
     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
                                      PIC X(14).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-CODE-TABLE.
     05  WS-CODE-ENTRY-X             PIC X(28001).

 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
 77  WS-CODE-FOUND-SW                PIC X(01).
     88  WS-CODE-ALREADY-USED        VALUE "Y".

*--------------------------------------------------------------------
* BASEINFO-IN-USE TABLE - ONE ENTRY PER BI-ID SEEN AS A PR-CATEGORY-ID
* OR PR-UNIT-ID ON THE PRODUCT MASTER.  LOADED AT START-UP SO A
* CATEGORY OR UNIT STILL CLAIMED BY A PRODUCT CANNOT BE DELETED.
*--------------------------------------------------------------------
 01  WS-BI-USED-TABLE.
     05  WS-BI-USED-ENTRY            OCCURS 3000 TIMES
                                      PIC 9(06) COMP.
     05  FILLER                      PIC X(01).

 77  WS-BI-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
 77  WS-BI-USED-SEARCH-SUB           PIC 9(04)  COMP.
 77  WS-BI-ID-TO-RECORD              PIC 9(06)  COMP.
 77  WS-BI-USED-FOUND-SW             PIC X(01).
     88  WS-BASEINFO-IN-USE          VALUE "Y".

 01  WS-CONTROL-COUNTS.
     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
     05  FILLER                      PIC X(01).

*--------------------------------------------------------------------
* RUN-HEADER LINE FOR THE OPERATOR LOG - SAME BANNER SHAPE AS THE
* NIGHTLY DRIVER'S OWN HEADER LINE.
*--------------------------------------------------------------------
 01  WS-RUN-BANNER.
     05  FILLER                      PIC X(20)
                                      VALUE "BASEINFO MAINT RUN  ".
     05  WS-RUN-BANNER-DATE          PIC 9(08).
     05  FILLER                      PIC X(10) VALUE SPACES.

 01  FILLER REDEFINES WS-RUN-BANNER.
     05  WS-RUN-BANNER-ALL           PIC X(38).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-MATCH-CHANGES-AND-DELETES
        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     IF ANY-TRANSACTION-REJECTED
        MOVE 8 TO RETURN-CODE
     ELSE
        MOVE 0 TO RETURN-CODE.

     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     PERFORM 0100-GET-RUN-DATE.
     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-BANNER-DATE.
     DISPLAY WS-RUN-BANNER.

     OPEN INPUT  BASEINFO-MASTER-OLD
          INPUT  BASEINFO-TRANSACTION-FILE
          OUTPUT BASEINFO-MASTER-NEW
          I-O    SEQUENCE-CONTROL-FILE.

     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
     PERFORM 0240-LOAD-BI-USED-TABLE THRU 0240-LOAD-BI-USED-TABLE-EXIT.
     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-CODE-TABLE.

     READ BASEINFO-MASTER-OLD RECORD
          AT END SET BIMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL BIMASOLD-EOF.

     CLOSE BASEINFO-MASTER-OLD.
     OPEN INPUT BASEINFO-MASTER-OLD.
     SET BIMASOLD-OK TO TRUE.

 0210-LOAD-CODE-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-CODE-ENTRY.

     IF BI-CODE OF OLD-BASEINFO-RECORD NOT = SPACES
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE BI-CODE OF OLD-BASEINFO-RECORD
          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     READ BASEINFO-MASTER-OLD RECORD
          AT END SET BIMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-READ-OLD-MASTER-NEXT.

     READ BASEINFO-MASTER-OLD RECORD
          AT END
              SET OLD-MASTER-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-OLD-KEY
          NOT AT END
              MOVE BI-ID OF OLD-BASEINFO-RECORD TO WS-OLD-KEY.

 0220-READ-OLD-MASTER-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0230-READ-TRANSACTION-NEXT.

     READ BASEINFO-TRANSACTION-FILE RECORD
          AT END
              SET TRANSACTION-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-TXN-KEY
          NOT AT END
              MOVE BITX-ID TO WS-TXN-KEY.

     IF NOT TRANSACTION-AT-EOF AND BITX-ADD-BASEINFO
        PERFORM 0230-READ-TRANSACTION-NEXT.

 0230-READ-TRANSACTION-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0240-LOAD-BI-USED-TABLE.

     OPEN INPUT PRODUCT-MASTER-OLD.

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

     PERFORM 0245-LOAD-BI-USED-FROM-PRODUCT UNTIL PRMASOLD-EOF.

     CLOSE PRODUCT-MASTER-OLD.
     SET PRMASOLD-OK TO TRUE.

 0240-LOAD-BI-USED-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0245-LOAD-BI-USED-FROM-PRODUCT.

     IF PR-CATEGORY-ID OF OLD-PRODUCT-RECORD NOT = 0
        MOVE PR-CATEGORY-ID OF OLD-PRODUCT-RECORD TO WS-BI-ID-TO-RECORD
        PERFORM 0260-RECORD-BI-AS-USED THRU 0260-RECORD-BI-AS-USED-EXIT.

     IF PR-UNIT-ID OF OLD-PRODUCT-RECORD NOT = 0
        MOVE PR-UNIT-ID OF OLD-PRODUCT-RECORD TO WS-BI-ID-TO-RECORD
        PERFORM 0260-RECORD-BI-AS-USED THRU 0260-RECORD-BI-AS-USED-EXIT.

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

 0245-LOAD-BI-USED-FROM-PRODUCT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* CALLER MOVES THE ID TO WS-BI-ID-TO-RECORD FIRST; THIS PARAGRAPH
* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
*--------------------------------------------------------------------
 0260-RECORD-BI-AS-USED.

     MOVE "N" TO WS-BI-USED-FOUND-SW.
     PERFORM 0265-CHECK-ONE-BI-USED-ENTRY
        VARYING WS-BI-USED-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-BI-USED-SEARCH-SUB > WS-BI-USED-COUNT.

     IF NOT WS-BASEINFO-IN-USE
        ADD 1 TO WS-BI-USED-COUNT
        MOVE WS-BI-ID-TO-RECORD TO WS-BI-USED-ENTRY (WS-BI-USED-COUNT).

 0260-RECORD-BI-AS-USED-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0265-CHECK-ONE-BI-USED-ENTRY.

     IF WS-BI-USED-ENTRY (WS-BI-USED-SEARCH-SUB) = WS-BI-ID-TO-RECORD
        SET WS-BASEINFO-IN-USE TO TRUE.

 0265-CHECK-ONE-BI-USED-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-MATCH-CHANGES-AND-DELETES.

     IF WS-OLD-KEY < WS-TXN-KEY
        WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
        PERFORM 0220-READ-OLD-MASTER-NEXT
     ELSE
        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
           PERFORM 1200-APPLY-CHANGE-OR-DELETE
              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
        ELSE
           DISPLAY "BASEINFO-MAINTENANCE - TRANSACTION ID NOT ON FILE "
                   BITX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           PERFORM 0230-READ-TRANSACTION-NEXT.

 1000-MATCH-CHANGES-AND-DELETES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-APPLY-CHANGE-OR-DELETE.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF BITX-CHANGE-BASEINFO
        PERFORM 1300-VALIDATE-BASEINFO-FIELDS
           THRU 1300-VALIDATE-BASEINFO-FIELDS-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
        ELSE
           MOVE BITX-TYPE   TO BI-TYPE   OF OLD-BASEINFO-RECORD
           MOVE BITX-NAME   TO BI-NAME   OF OLD-BASEINFO-RECORD
           MOVE BITX-CODE   TO BI-CODE   OF OLD-BASEINFO-RECORD
           MOVE BITX-DESC   TO BI-DESC   OF OLD-BASEINFO-RECORD
           MOVE BITX-STATUS TO BI-STATUS OF OLD-BASEINFO-RECORD
           WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
           ADD 1 TO WS-CHANGES-APPLIED
     ELSE
        IF BITX-DELETE-BASEINFO
           MOVE "N" TO WS-BI-USED-FOUND-SW
           PERFORM 1420-CHECK-ONE-BI-DELETE-ENTRY
              VARYING WS-BI-USED-SEARCH-SUB FROM 1 BY 1
                UNTIL WS-BI-USED-SEARCH-SUB > WS-BI-USED-COUNT
           IF WS-BASEINFO-IN-USE
              DISPLAY "BASEINFO-MAINTENANCE - ID " BITX-ID
                      " STILL REFERENCED BY A PRODUCT, NOT DELETED"
              WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
           ELSE
              ADD 1 TO WS-DELETES-APPLIED.

     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 1200-APPLY-CHANGE-OR-DELETE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-VALIDATE-BASEINFO-FIELDS.

     IF BITX-NAME = SPACES OR BITX-TYPE = SPACES
        DISPLAY "BASEINFO-MAINTENANCE - NAME/TYPE BLANK, ID " BITX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF BITX-STATUS NOT = 0 AND BITX-STATUS NOT = 1
        DISPLAY "BASEINFO-MAINTENANCE - BAD STATUS, ID " BITX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

 1300-VALIDATE-BASEINFO-FIELDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1420-CHECK-ONE-BI-DELETE-ENTRY.

     IF WS-BI-USED-ENTRY (WS-BI-USED-SEARCH-SUB)
           = BI-ID OF OLD-BASEINFO-RECORD
        SET WS-BASEINFO-IN-USE TO TRUE.

 1420-CHECK-ONE-BI-DELETE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2000-APPEND-THE-ADDS.

     CLOSE BASEINFO-MASTER-NEW
           BASEINFO-TRANSACTION-FILE.
     OPEN EXTEND BASEINFO-MASTER-NEW.
     OPEN INPUT  BASEINFO-TRANSACTION-FILE.
     MOVE "N" TO WS-TRANSACTION-EOF-SW.

     READ BASEINFO-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.

 2000-APPEND-THE-ADDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2050-APPEND-ONE-TRANSACTION.

     IF BITX-ADD-BASEINFO
        PERFORM 2100-ADD-ONE-BASEINFO THRU 2100-ADD-ONE-BASEINFO-EXIT.

     READ BASEINFO-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 2050-APPEND-ONE-TRANSACTION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-ADD-ONE-BASEINFO.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
     PERFORM 1300-VALIDATE-BASEINFO-FIELDS
        THRU 1300-VALIDATE-BASEINFO-FIELDS-EXIT.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF BITX-CODE NOT = SPACES
        PERFORM 2110-CHECK-ONE-ADD-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
        IF WS-CODE-ALREADY-USED
           DISPLAY "BASEINFO-MAINTENANCE - DUPLICATE CODE " BITX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        MOVE "BIID"          TO CDGN-PREFIX
        MOVE ZEROS           TO CDGN-DATE
        PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER
        MOVE CDGN-NEXT-SEQ   TO BI-ID     OF NEW-BASEINFO-RECORD
        MOVE BITX-TYPE       TO BI-TYPE   OF NEW-BASEINFO-RECORD
        MOVE BITX-NAME       TO BI-NAME   OF NEW-BASEINFO-RECORD
        MOVE BITX-CODE       TO BI-CODE   OF NEW-BASEINFO-RECORD
        MOVE BITX-DESC       TO BI-DESC   OF NEW-BASEINFO-RECORD
        MOVE BITX-STATUS     TO BI-STATUS OF NEW-BASEINFO-RECORD
        WRITE NEW-BASEINFO-RECORD
        ADD 1 TO WS-ADDS-APPLIED
        IF BITX-CODE NOT = SPACES
           ADD 1 TO WS-CODE-TABLE-COUNT
           MOVE BITX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

 2100-ADD-ONE-BASEINFO-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2110-CHECK-ONE-ADD-CODE-ENTRY.

     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = BITX-CODE
        SET WS-CODE-ALREADY-USED TO TRUE.

 2110-CHECK-ONE-ADD-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     CLOSE BASEINFO-MASTER-OLD
           BASEINFO-MASTER-NEW
           BASEINFO-TRANSACTION-FILE
           SEQUENCE-CONTROL-FILE.

     DISPLAY "BASEINFO-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
             " CHANGES: " WS-CHANGES-APPLIED
             " DELETES: " WS-DELETES-APPLIED
             " REJECTS: " WS-REJECTS.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLGTDATE.CBL".
 COPY "PLCODEGN.CBL".
