*--------------------------------------------------------------------
* SLPRDTX.CBL
* SELECT CLAUSE FOR THE PRODUCT MAINTENANCE-TRANSACTION FILE.
*--------------------------------------------------------------------
* 2001-03-19 RDC  REQ-2231   ORIGINAL
*--------------------------------------------------------------------
     SELECT PRODUCT-TRANSACTION-FILE
            ASSIGN TO PRTRANS
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PRTRANS-STATUS.
