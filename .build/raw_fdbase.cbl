*--------------------------------------------------------------------
* FDBASE.CBL
* BASE-INFO (REFERENCE CODE) MASTER RECORD LAYOUT - OLD-MASTER/
* NEW-MASTER PAIR.  BI-TYPE "category  " OR "unit      " (BLANK-
* PADDED TO 10) SELECTS THE CODE SET A RECORD BELONGS TO.
*--------------------------------------------------------------------
* 2001-04-02 RDC  REQ-2233   ORIGINAL
*--------------------------------------------------------------------
     FD  BASEINFO-MASTER-OLD
         LABEL RECORDS ARE STANDARD.

     01  OLD-BASEINFO-RECORD.
         05  BI-ID              OF OLD-BASEINFO-RECORD    PIC 9(06).
         05  BI-TYPE            OF OLD-BASEINFO-RECORD    PIC X(10).
         05  BI-NAME            OF OLD-BASEINFO-RECORD    PIC X(30).
         05  BI-CODE            OF OLD-BASEINFO-RECORD    PIC X(14).
         05  BI-DESC            OF OLD-BASEINFO-RECORD    PIC X(40).
         05  BI-STATUS          OF OLD-BASEINFO-RECORD    PIC 9(01).
             88  BI-ENABLED     OF OLD-BASEINFO-RECORD    VALUE 1.
             88  BI-DISABLED    OF OLD-BASEINFO-RECORD    VALUE 0.
         05  FILLER             OF OLD-BASEINFO-RECORD    PIC X(01).

     FD  BASEINFO-MASTER-NEW
         LABEL RECORDS ARE STANDARD.

     01  NEW-BASEINFO-RECORD.
         05  BI-ID              OF NEW-BASEINFO-RECORD    PIC 9(06).
         05  BI-TYPE            OF NEW-BASEINFO-RECORD    PIC X(10).
         05  BI-NAME            OF NEW-BASEINFO-RECORD    PIC X(30).
         05  BI-CODE            OF NEW-BASEINFO-RECORD    PIC X(14).
         05  BI-DESC            OF NEW-BASEINFO-RECORD    PIC X(40).
         05  BI-STATUS          OF NEW-BASEINFO-RECORD    PIC 9(01).
             88  BI-ENABLED     OF NEW-BASEINFO-RECORD    VALUE 1.
             88  BI-DISABLED    OF NEW-BASEINFO-RECORD    VALUE 0.
         05  FILLER             OF NEW-BASEINFO-RECORD    PIC X(01).
