*--------------------------------------------------------------------
* FDWRHTX.CBL
* WAREHOUSE MAINTENANCE-TRANSACTION RECORD - CARRIES ONE ADD, CHANGE
* OR DELETE REQUEST AGAINST THE WAREHOUSE MASTER.  WHTX-ACTION-CODE
* TELLS warehouse-maintenance.cob WHICH 1200-/2100- PARAGRAPH APPLIES
* THE RECORD.  WHTX-CODE MAY ARRIVE BLANK ON AN ADD - THE PROGRAM
* THEN GENERATES ONE FROM PLCODEGN.CBL.
*--------------------------------------------------------------------
* 2001-03-12 RDC  REQ-2230   ORIGINAL
* 2001-09-04 RDC  REQ-2267   ADDED WHTX-CODE SO AN OPERATOR CAN HAND
*                             ENTER A CODE INSTEAD OF LETTING THE
*                             SYSTEM GENERATE ONE
*--------------------------------------------------------------------
     FD  WAREHOUSE-TRANSACTION-FILE
         LABEL RECORDS ARE STANDARD.

     01  WAREHOUSE-TRANSACTION-RECORD.
         05  WHTX-ACTION-CODE            PIC X(01).
             88  WHTX-ADD-WAREHOUSE      VALUE "A".
             88  WHTX-CHANGE-WAREHOUSE   VALUE "C".
             88  WHTX-DELETE-WAREHOUSE   VALUE "D".
         05  WHTX-ID                     PIC 9(06).
         05  WHTX-CODE                   PIC X(14).
         05  WHTX-NAME                   PIC X(30).
         05  WHTX-ADDRESS                PIC X(40).
         05  WHTX-MANAGER                PIC X(20).
         05  WHTX-PHONE                  PIC X(15).
         05  WHTX-CAPACITY               PIC S9(9)V99.
         05  WHTX-STATUS                 PIC 9(01).
         05  FILLER                      PIC X(03).
