*--------------------------------------------------------------------
* SLWRHSE.CBL
* SELECT CLAUSES FOR THE WAREHOUSE MASTER OLD/NEW GENERATION PAIR,
* USED BY warehouse-maintenance.cob AND BY ANY PROGRAM THAT NEEDS A
* READ-ONLY PASS OVER THE CURRENT WAREHOUSE MASTER.
*--------------------------------------------------------------------
* 2001-03-12 RDC  REQ-2230   ORIGINAL
*--------------------------------------------------------------------
     SELECT WAREHOUSE-MASTER-OLD
            ASSIGN TO WHMASOLD
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-WHMASOLD-STATUS.

     SELECT WAREHOUSE-MASTER-NEW
            ASSIGN TO WHMASNEW
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-WHMASNEW-STATUS.
