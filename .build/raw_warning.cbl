 IDENTIFICATION DIVISION.
 PROGRAM-ID.    INVENTORY-WARNING.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  11/02/1990.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* SCANS THE INVENTORY BALANCE FILE AND FLAGS EVERY BALANCE THAT HAS
* FALLEN BELOW ITS PRODUCT'S MINIMUM STOCK LEVEL (LOW) OR CLIMBED
* ABOVE ITS MAXIMUM (OVER).  A PRODUCT WITH NO MAXIMUM SET (ZERO)
* NEVER TRIGGERS AN OVER WARNING.  RUN AFTER STOCK-POSTING SO THE
* BALANCE FILE REFLECTS THE NIGHT'S MOVEMENTS.
*--------------------------------------------------------------------
* 1990-11-02 RDC  REQ-0980   ORIGINAL - REPLACES THE WAREHOUSE CLERKS'
*                             MANUAL RE-ORDER CARD FILE
* 1994-07-26 RDC  REQ-1199   PRODUCT LOOKUP MOVED TO AN IN-MEMORY
*                             TABLE, SAME TECHNIQUE AS THE POSTING RUN
* 1997-04-22 RDC  REQ-1840   PAGE HEADINGS/PAGE BREAK MOVED ONTO THE
*                             SHARED PLPRINT.CBL
* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE REVIEW - PROGRAM
*                             CARRIES NO DATE FIELDS, CERTIFIED
*                             COMPLIANT AS-IS
* 2001-04-16 RDC  REQ-2235   INVENTORY BALANCE FILE RESHAPED TO THE
*                             CURRENT OLD-MASTER/NEW-MASTER LAYOUT -
*                             THIS PROGRAM ONLY EVER OPENS THE OLD SIDE
* 2002-10-08 JTK  REQ-2340   A BALANCE WITH NO MATCHING PRODUCT RECORD
*                             IS SKIPPED INSTEAD OF ABENDING - THREE
*                             ORPHAN BALANCES TURNED UP AFTER A PRODUCT
*                             WAS DELETED OUT FROM UNDER ITS STOCK
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLINVEN.CBL".
     COPY "SLPROD.CBL".

     SELECT WARNING-REPORT-FILE
            ASSIGN TO WARNRPT
            ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.
     COPY "FDINVEN.CBL".
     COPY "FDPROD.CBL".

 FD  WARNING-REPORT-FILE
     LABEL RECORDS ARE OMITTED.

 01  PRINTER-RECORD                  PIC X(100).

 WORKING-STORAGE SECTION.
     COPY "wsprint.cbl".

 01  TITLE                           PIC X(40)
         VALUE "WAREHOUSE SERVICES - INVENTORY WARNING".
 01  HEADING-1                       PIC X(70)
         VALUE "WAREHOUSE PRODUCT PRODUCT NAME           QTY   THR  DIF".
 01  HEADING-2                       PIC X(70)
         VALUE "--------- ------- --------------------  -----  ---  ---".
 77  PAGE-NUMBER                     PIC 9(03)  COMP VALUE ZERO.

 01  WS-FILE-STATUSES.
     05  WS-INVMASOLD-STATUS         PIC X(02).
         88  INVMASOLD-OK            VALUE "00".
         88  INVMASOLD-EOF           VALUE "10".
     05  WS-PRMASOLD-STATUS          PIC X(02).
         88  PRMASOLD-OK             VALUE "00".
         88  PRMASOLD-EOF            VALUE "10".
     05  FILLER                      PIC X(02)  VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(06).

 01  WS-SWITCHES.
     05  WS-BALANCE-EOF-SW           PIC X(01)  VALUE "N".
         88  BALANCE-AT-EOF          VALUE "Y".
     05  WS-PRODUCT-FOUND-SW         PIC X(01)  VALUE "N".
         88  WS-PRODUCT-ON-TABLE     VALUE "Y".
     05  WS-WARNING-TYPE-SW          PIC X(01)  VALUE SPACE.
         88  WS-WARNING-IS-LOW       VALUE "L".
         88  WS-WARNING-IS-OVER      VALUE "O".
         88  WS-WARNING-IS-NONE      VALUE SPACE.
     05  FILLER                      PIC X(01).

*--------------------------------------------------------------------
* PRODUCT LOOKUP TABLE, LOADED ONCE FROM THE PRODUCT MASTER.  CARRIES
* ONLY THE FIELDS THIS REPORT NEEDS - NAME, THRESHOLDS AND STATUS.
*--------------------------------------------------------------------
 01  WS-PRODUCT-TABLE.
     05  WS-PRODUCT-ENTRY             OCCURS 5000 TIMES.
         10  WS-PR-TAB-ID             PIC 9(06).
         10  WS-PR-TAB-NAME           PIC X(30).
         10  WS-PR-TAB-MIN-STOCK      PIC 9(07).
         10  WS-PR-TAB-MAX-STOCK      PIC 9(07).
         10  WS-PR-TAB-STATUS         PIC 9(01).
     05  FILLER                       PIC X(01).

 01  FILLER REDEFINES WS-PRODUCT-TABLE.
     05  WS-PRODUCT-ENTRY-X           PIC X(255001).

 77  WS-PRODUCT-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
 77  WS-PR-SEARCH-SUB                 PIC 9(04)  COMP.

 01  WS-WORK-FIELDS.
     05  WS-CURRENT-PR-NAME           PIC X(30).
     05  WS-CURRENT-MIN-STOCK         PIC 9(07).
     05  WS-CURRENT-MAX-STOCK         PIC 9(07).
     05  WS-THRESHOLD-USED            PIC 9(07).
     05  WS-DIFFERENCE                PIC S9(07).
     05  FILLER                       PIC X(01).

 01  WS-PRINT-FIELDS.
     05  WS-PT-WAREHOUSE-ID           PIC ZZZZZ9.
     05  WS-PT-PRODUCT-ID             PIC ZZZZZ9.
     05  WS-PT-QUANTITY               PIC ZZZZZZ9.
     05  WS-PT-THRESHOLD              PIC ZZZZZZ9.
     05  WS-PT-DIFFERENCE             PIC ZZZZZ9-.
     05  FILLER                       PIC X(01).

 01  WS-CONTROL-COUNTS.
     05  WS-LOW-WARNING-COUNT         PIC 9(05)  COMP VALUE ZERO.
     05  WS-OVER-WARNING-COUNT        PIC 9(05)  COMP VALUE ZERO.
     05  WS-BALANCES-READ             PIC 9(07)  COMP VALUE ZERO.
     05  FILLER                       PIC X(01).

 01  FILLER REDEFINES WS-CONTROL-COUNTS.
     05  WS-CONTROL-COUNTS-ALL        PIC X(18).

 01  WS-TOTAL-LINE-FIELDS.
     05  WS-PT-LOW-COUNT              PIC ZZ,ZZ9.
     05  WS-PT-OVER-COUNT             PIC ZZ,ZZ9.
     05  FILLER                       PIC X(01).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-SCAN-ALL-BALANCES
        THRU 1000-SCAN-ALL-BALANCES-EXIT
        UNTIL BALANCE-AT-EOF.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     MOVE 0 TO RETURN-CODE.
     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     OPEN INPUT  INVENTORY-BALANCE-OLD
          INPUT  PRODUCT-MASTER-OLD
          OUTPUT WARNING-REPORT-FILE.

     PERFORM PRINT-HEADINGS.
     PERFORM 0210-LOAD-PRODUCT-TABLE THRU 0210-LOAD-PRODUCT-TABLE-EXIT.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET BALANCE-AT-EOF TO TRUE.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-PRODUCT-TABLE.

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-PRODUCT-ENTRY UNTIL PRMASOLD-EOF.

     CLOSE PRODUCT-MASTER-OLD.

 0210-LOAD-PRODUCT-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-PRODUCT-ENTRY.

     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
     MOVE PR-ID OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-ID (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-NAME OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-NAME (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-MIN-STOCK OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-MIN-STOCK (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-MAX-STOCK OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-MAX-STOCK (WS-PRODUCT-TABLE-COUNT).
     MOVE PR-STATUS OF OLD-PRODUCT-RECORD
       TO WS-PR-TAB-STATUS (WS-PRODUCT-TABLE-COUNT).

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-PRODUCT-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-SCAN-ALL-BALANCES.

     ADD 1 TO WS-BALANCES-READ.
     MOVE "N" TO WS-PRODUCT-FOUND-SW.
     PERFORM 1100-FIND-ONE-PRODUCT-ENTRY
        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.

     IF WS-PRODUCT-ON-TABLE
        PERFORM 1200-CLASSIFY-BALANCE
           THRU 1200-CLASSIFY-BALANCE-EXIT
        IF NOT WS-WARNING-IS-NONE
           PERFORM 1300-PRINT-WARNING-LINE
              THRU 1300-PRINT-WARNING-LINE-EXIT.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET BALANCE-AT-EOF TO TRUE.

 1000-SCAN-ALL-BALANCES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1100-FIND-ONE-PRODUCT-ENTRY.

     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB)
              = INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
        SET WS-PRODUCT-ON-TABLE TO TRUE
        MOVE WS-PR-TAB-NAME (WS-PR-SEARCH-SUB) TO WS-CURRENT-PR-NAME
        MOVE WS-PR-TAB-MIN-STOCK (WS-PR-SEARCH-SUB)
          TO WS-CURRENT-MIN-STOCK
        MOVE WS-PR-TAB-MAX-STOCK (WS-PR-SEARCH-SUB)
          TO WS-CURRENT-MAX-STOCK.

 1100-FIND-ONE-PRODUCT-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-CLASSIFY-BALANCE.

     SET WS-WARNING-IS-NONE TO TRUE.

     IF INV-QUANTITY OF OLD-INVENTORY-RECORD < WS-CURRENT-MIN-STOCK
        SET WS-WARNING-IS-LOW TO TRUE
        MOVE WS-CURRENT-MIN-STOCK TO WS-THRESHOLD-USED
     ELSE
     IF WS-CURRENT-MAX-STOCK > ZERO
           AND INV-QUANTITY OF OLD-INVENTORY-RECORD > WS-CURRENT-MAX-STOCK
        SET WS-WARNING-IS-OVER TO TRUE
        MOVE WS-CURRENT-MAX-STOCK TO WS-THRESHOLD-USED.

     IF WS-WARNING-IS-LOW
        COMPUTE WS-DIFFERENCE =
           INV-QUANTITY OF OLD-INVENTORY-RECORD - WS-CURRENT-MIN-STOCK
        ADD 1 TO WS-LOW-WARNING-COUNT
     ELSE
     IF WS-WARNING-IS-OVER
        COMPUTE WS-DIFFERENCE =
           INV-QUANTITY OF OLD-INVENTORY-RECORD - WS-CURRENT-MAX-STOCK
        ADD 1 TO WS-OVER-WARNING-COUNT.

 1200-CLASSIFY-BALANCE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-PRINT-WARNING-LINE.

     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD TO WS-PT-WAREHOUSE-ID.
     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD   TO WS-PT-PRODUCT-ID.
     MOVE INV-QUANTITY OF OLD-INVENTORY-RECORD     TO WS-PT-QUANTITY.
     MOVE WS-THRESHOLD-USED                        TO WS-PT-THRESHOLD.
     MOVE WS-DIFFERENCE                            TO WS-PT-DIFFERENCE.

     MOVE SPACES TO PRINTER-RECORD.
     STRING WS-PT-WAREHOUSE-ID  DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-PRODUCT-ID    DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-CURRENT-PR-NAME  DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-QUANTITY      DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-THRESHOLD     DELIMITED BY SIZE
            "  "                DELIMITED BY SIZE
            WS-PT-DIFFERENCE    DELIMITED BY SIZE
       INTO PRINTER-RECORD.

     IF WS-WARNING-IS-LOW
        STRING PRINTER-RECORD (1:60) DELIMITED BY SIZE
               "  LOW"               DELIMITED BY SIZE
          INTO PRINTER-RECORD
     ELSE
        STRING PRINTER-RECORD (1:60) DELIMITED BY SIZE
               "  OVER"              DELIMITED BY SIZE
          INTO PRINTER-RECORD.

     WRITE PRINTER-RECORD AFTER ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.

 1300-PRINT-WARNING-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     PERFORM FINALIZE-PAGE.

     MOVE WS-LOW-WARNING-COUNT  TO WS-PT-LOW-COUNT.
     MOVE WS-OVER-WARNING-COUNT TO WS-PT-OVER-COUNT.

     MOVE SPACES TO PRINTER-RECORD.
     STRING "LOW-STOCK WARNINGS  - " DELIMITED BY SIZE
            WS-PT-LOW-COUNT         DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 2.

     MOVE SPACES TO PRINTER-RECORD.
     STRING "OVER-STOCK WARNINGS - " DELIMITED BY SIZE
            WS-PT-OVER-COUNT        DELIMITED BY SIZE
       INTO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING 1.

     CLOSE INVENTORY-BALANCE-OLD
           WARNING-REPORT-FILE.

     DISPLAY "INVENTORY-WARNING - BALANCES READ: " WS-BALANCES-READ
             " LOW: " WS-LOW-WARNING-COUNT
             " OVER: " WS-OVER-WARNING-COUNT.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLPRINT.CBL".
