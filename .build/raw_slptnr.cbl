*--------------------------------------------------------------------
* SLPTNR.CBL
* SELECT CLAUSES FOR THE SUPPLIER/CLIENT MASTER OLD/NEW GENERATION
* PAIR.  ONE MASTER FILE HOLDS BOTH SUPPLIERS AND CLIENTS, SPLIT BY
* SC-TYPE, EXACTLY AS THE OLD SHOP KEPT ONE VENDOR FILE.
*--------------------------------------------------------------------
* 2001-03-26 RDC  REQ-2232   ORIGINAL
*--------------------------------------------------------------------
     SELECT PARTNER-MASTER-OLD
            ASSIGN TO PTMASOLD
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PTMASOLD-STATUS.

     SELECT PARTNER-MASTER-NEW
            ASSIGN TO PTMASNEW
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-PTMASNEW-STATUS.
