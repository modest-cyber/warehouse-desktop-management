 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PARTNER-MAINTENANCE.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  04/02/1989.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* MAINTAINS THE PARTNER MASTER (SUPPLIERS AND CLIENTS IN ONE FILE,
* SPLIT BY SC-TYPE, THE SAME SINGLE-FILE DESIGN AS THE OLD VENDOR
* FILE) AGAINST A BATCH TRANSACTION FILE OF ADD/CHANGE/DELETE
* REQUESTS - THE SAME TWO-PASS OLD-MASTER/NEW-MASTER TECHNIQUE USED
* THROUGHOUT THIS SYSTEM.  A DELETE IS REFUSED WHILE THE PARTNER
* STILL APPEARS ON THE POSTED MOVEMENT HISTORY, SO THE IN-USE TABLE
* IS BUILT FROM THAT FILE BEFORE THE MATCH-MERGE BEGINS.
*--------------------------------------------------------------------
* 1989-04-02 RDC  REQ-0874   ORIGINAL
* 1991-02-18 JTK  REQ-1003   ADDED DELETE REFERENCE-IN-USE CHECK
*                             AGAINST THE POSTED MOVEMENT HISTORY FILE
* 1994-07-26 RDC  REQ-1199   CODE-UNIQUENESS TABLE ADDED
* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
* 2001-03-26 RDC  REQ-2232   MASTER AND TRANSACTION FILES RENAMED TO
*                             THE CURRENT PARTNER-MASTER / PARTNER-
*                             TRANSACTION LAYOUT
* 2001-09-04 RDC  REQ-2267   ADD NOW ACCEPTS AN OPERATOR-SUPPLIED
*                             SC-CODE, GENERATING ONE ONLY WHEN LEFT
*                             BLANK - PREFIX DEPENDS ON THE PARTNER
*                             TYPE, "SUP" OR "CLI"
* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
*                             TRANSACTION IS REJECTED
* 2005-06-14 LFS  REQ-2699   EMAIL AND PHONE FORMAT CHECKS ADDED -
*                             CUSTOMER SERVICE WAS CHASING BOUNCED
*                             CONFIRMATION MAIL AND UNDIALABLE PHONE
*                             NUMBERS BACK TO BAD PARTNER RECORDS
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPTNR.CBL".
     COPY "SLPTNTX.CBL".
     COPY "SLSEQCT.CBL".
     COPY "SLMVOUT.CBL".

 DATA DIVISION.
 FILE SECTION.
     COPY "FDPTNR.CBL".
     COPY "FDPTNTX.CBL".
     COPY "FDSEQCT.CBL".
     COPY "FDMVOUT.CBL".

 WORKING-STORAGE SECTION.
 COPY "wsdate.cbl".
 COPY "wscodegn.cbl".

 01  WS-FILE-STATUSES.
     05  WS-PTMASOLD-STATUS          PIC X(02).
         88  PTMASOLD-OK             VALUE "00".
         88  PTMASOLD-EOF            VALUE "10".
     05  WS-PTMASNEW-STATUS          PIC X(02).
         88  PTMASNEW-OK             VALUE "00".
     05  WS-PTTRANS-STATUS           PIC X(02).
         88  PTTRANS-OK              VALUE "00".
         88  PTTRANS-EOF             VALUE "10".
     05  WS-MVMTOUT-STATUS           PIC X(02).
         88  MVMTOUT-OK              VALUE "00".
         88  MVMTOUT-EOF             VALUE "10".
     05  FILLER                      PIC X(02) VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(10).

 01  WS-SWITCHES.
     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
         88  OLD-MASTER-AT-EOF       VALUE "Y".
     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
         88  TRANSACTION-AT-EOF      VALUE "Y".
     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
         88  ANY-TRANSACTION-REJECTED VALUE "Y".
     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
         88  THIS-TRANSACTION-REJECTED VALUE "Y".
     05  FILLER                      PIC X(01).

 01  WS-MATCH-KEYS.
     05  WS-OLD-KEY                  PIC 9(06)  COMP.
     05  WS-TXN-KEY                  PIC 9(06)  COMP.
     05  FILLER                      PIC X(01).

 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.

*--------------------------------------------------------------------
* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP.
*--------------------------------------------------------------------
 01  WS-CODE-TABLE.
     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
                                      PIC X(15).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-CODE-TABLE.
     05  WS-CODE-ENTRY-X             PIC X(30001).

 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
 77  WS-CODE-FOUND-SW                PIC X(01).
     88  WS-CODE-ALREADY-USED        VALUE "Y".

*--------------------------------------------------------------------
* PARTNER-IN-USE TABLE - ONE ENTRY PER PARTNER ID SEEN ON THE POSTED
* MOVEMENT HISTORY FILE.  SC-ID OF ZERO ON A MOVEMENT RECORD MEANS
* "NO PARTNER" AND IS NEVER RECORDED.
*--------------------------------------------------------------------
 01  WS-PT-USED-TABLE.
     05  WS-PT-USED-ENTRY            OCCURS 3000 TIMES
                                      PIC 9(06) COMP.
     05  FILLER                      PIC X(01).

 77  WS-PT-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
 77  WS-PT-USED-SEARCH-SUB           PIC 9(04)  COMP.
 77  WS-PT-ID-TO-RECORD              PIC 9(06)  COMP.
 77  WS-PT-USED-FOUND-SW             PIC X(01).
     88  WS-PARTNER-IN-USE           VALUE "Y".

*--------------------------------------------------------------------
* EMAIL AND PHONE FORMAT-CHECK WORK AREA - REQ-2699.
*--------------------------------------------------------------------
 01  WS-EMAIL-WORK-FIELDS.
     05  WS-EMAIL-LOCAL              PIC X(40).
     05  WS-EMAIL-DOMAIN             PIC X(40).
     05  WS-EMAIL-EXTRA              PIC X(40).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-EMAIL-WORK-FIELDS.
     05  WS-EMAIL-WORK-ALL           PIC X(121).

 77  WS-EMAIL-SPLIT-COUNT            PIC 9(02)  COMP.
 77  WS-EMAIL-VALID-SW               PIC X(01).
     88  WS-EMAIL-FORMAT-OK          VALUE "Y".
     88  WS-EMAIL-FORMAT-BAD         VALUE "N".
 77  WS-DOMAIN-LEN                   PIC 9(02)  COMP.
 77  WS-LAST-DOT-POS                 PIC 9(02)  COMP.
 77  WS-TLD-LEN                      PIC 9(02)  COMP.

 77  WS-PHONE-PART-1                 PIC X(15).
 77  WS-PHONE-PART-2                 PIC X(15).
 77  WS-PHONE-SPLIT-COUNT            PIC 9(02)  COMP.
 77  WS-PHONE-LEN1                   PIC 9(02)  COMP.
 77  WS-PHONE-LEN2                   PIC 9(02)  COMP.
 77  WS-PHONE-VALID-SW               PIC X(01).
     88  WS-PHONE-FORMAT-OK          VALUE "Y".
     88  WS-PHONE-FORMAT-BAD         VALUE "N".

 77  WS-SCAN-SUB                     PIC 9(02)  COMP.
 77  WS-ONE-CHAR                     PIC X(01).

 01  WS-CONTROL-COUNTS.
     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
     05  FILLER                      PIC X(01).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-MATCH-CHANGES-AND-DELETES
        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     IF ANY-TRANSACTION-REJECTED
        MOVE 8 TO RETURN-CODE
     ELSE
        MOVE 0 TO RETURN-CODE.

     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     PERFORM 0100-GET-RUN-DATE.

     OPEN INPUT  PARTNER-MASTER-OLD
          INPUT  PARTNER-TRANSACTION-FILE
          OUTPUT PARTNER-MASTER-NEW
          I-O    SEQUENCE-CONTROL-FILE.

     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
     PERFORM 0240-LOAD-PT-USED-TABLE THRU 0240-LOAD-PT-USED-TABLE-EXIT.
     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-CODE-TABLE.

     READ PARTNER-MASTER-OLD RECORD
          AT END SET PTMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL PTMASOLD-EOF.

     CLOSE PARTNER-MASTER-OLD.
     OPEN INPUT PARTNER-MASTER-OLD.
     SET PTMASOLD-OK TO TRUE.

 0210-LOAD-CODE-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-CODE-ENTRY.

     IF SC-CODE OF OLD-PARTNER-RECORD NOT = SPACES
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE SC-CODE OF OLD-PARTNER-RECORD
          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     READ PARTNER-MASTER-OLD RECORD
          AT END SET PTMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-READ-OLD-MASTER-NEXT.

     READ PARTNER-MASTER-OLD RECORD
          AT END
              SET OLD-MASTER-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-OLD-KEY
          NOT AT END
              MOVE SC-ID OF OLD-PARTNER-RECORD TO WS-OLD-KEY.

 0220-READ-OLD-MASTER-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0230-READ-TRANSACTION-NEXT.

     READ PARTNER-TRANSACTION-FILE RECORD
          AT END
              SET TRANSACTION-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-TXN-KEY
          NOT AT END
              MOVE PTTX-ID TO WS-TXN-KEY.

     IF NOT TRANSACTION-AT-EOF AND PTTX-ADD-PARTNER
        PERFORM 0230-READ-TRANSACTION-NEXT.

 0230-READ-TRANSACTION-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0240-LOAD-PT-USED-TABLE.

     OPEN INPUT POSTED-MOVEMENT-FILE.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MVMTOUT-EOF TO TRUE.

     PERFORM 0245-LOAD-PT-USED-FROM-MOVEMENT UNTIL MVMTOUT-EOF.

     CLOSE POSTED-MOVEMENT-FILE.
     SET MVMTOUT-OK TO TRUE.

 0240-LOAD-PT-USED-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0245-LOAD-PT-USED-FROM-MOVEMENT.

     IF SR-SUPPLIER-CLIENT-ID NOT = 0
        MOVE SR-SUPPLIER-CLIENT-ID TO WS-PT-ID-TO-RECORD
        PERFORM 0260-RECORD-PT-AS-USED THRU 0260-RECORD-PT-AS-USED-EXIT.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MVMTOUT-EOF TO TRUE.

 0245-LOAD-PT-USED-FROM-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* CALLER MOVES THE ID TO WS-PT-ID-TO-RECORD FIRST; THIS PARAGRAPH
* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
*--------------------------------------------------------------------
 0260-RECORD-PT-AS-USED.

     MOVE "N" TO WS-PT-USED-FOUND-SW.
     PERFORM 0265-CHECK-ONE-PT-USED-ENTRY
        VARYING WS-PT-USED-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-PT-USED-SEARCH-SUB > WS-PT-USED-COUNT.

     IF NOT WS-PARTNER-IN-USE
        ADD 1 TO WS-PT-USED-COUNT
        MOVE WS-PT-ID-TO-RECORD TO WS-PT-USED-ENTRY (WS-PT-USED-COUNT).

 0260-RECORD-PT-AS-USED-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0265-CHECK-ONE-PT-USED-ENTRY.

     IF WS-PT-USED-ENTRY (WS-PT-USED-SEARCH-SUB) = WS-PT-ID-TO-RECORD
        SET WS-PARTNER-IN-USE TO TRUE.

 0265-CHECK-ONE-PT-USED-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-MATCH-CHANGES-AND-DELETES.

     IF WS-OLD-KEY < WS-TXN-KEY
        WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
        PERFORM 0220-READ-OLD-MASTER-NEXT
     ELSE
        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
           PERFORM 1200-APPLY-CHANGE-OR-DELETE
              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
        ELSE
           DISPLAY "PARTNER-MAINTENANCE - TRANSACTION ID NOT ON FILE "
                   PTTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           PERFORM 0230-READ-TRANSACTION-NEXT.

 1000-MATCH-CHANGES-AND-DELETES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-APPLY-CHANGE-OR-DELETE.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF PTTX-CHANGE-PARTNER
        PERFORM 1300-VALIDATE-PARTNER-FIELDS
           THRU 1300-VALIDATE-PARTNER-FIELDS-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
        ELSE
           MOVE PTTX-CODE    TO SC-CODE    OF OLD-PARTNER-RECORD
           MOVE PTTX-NAME    TO SC-NAME    OF OLD-PARTNER-RECORD
           MOVE PTTX-TYPE    TO SC-TYPE    OF OLD-PARTNER-RECORD
           MOVE PTTX-CONTACT TO SC-CONTACT OF OLD-PARTNER-RECORD
           MOVE PTTX-PHONE   TO SC-PHONE   OF OLD-PARTNER-RECORD
           MOVE PTTX-EMAIL   TO SC-EMAIL   OF OLD-PARTNER-RECORD
           MOVE PTTX-ADDRESS TO SC-ADDRESS OF OLD-PARTNER-RECORD
           MOVE PTTX-STATUS  TO SC-STATUS  OF OLD-PARTNER-RECORD
           WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
           ADD 1 TO WS-CHANGES-APPLIED
     ELSE
        IF PTTX-DELETE-PARTNER
           MOVE "N" TO WS-PT-USED-FOUND-SW
           PERFORM 1420-CHECK-ONE-PT-DELETE-ENTRY
              VARYING WS-PT-USED-SEARCH-SUB FROM 1 BY 1
                UNTIL WS-PT-USED-SEARCH-SUB > WS-PT-USED-COUNT
           IF WS-PARTNER-IN-USE
              DISPLAY "PARTNER-MAINTENANCE - ID " PTTX-ID
                      " STILL APPEARS ON THE POSTED MOVEMENT HISTORY"
              WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
           ELSE
              ADD 1 TO WS-DELETES-APPLIED.

     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 1200-APPLY-CHANGE-OR-DELETE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-VALIDATE-PARTNER-FIELDS.

     IF PTTX-NAME = SPACES OR PTTX-CODE = SPACES
        DISPLAY "PARTNER-MAINTENANCE - NAME/CODE BLANK, ID " PTTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PTTX-TYPE NOT = 1 AND PTTX-TYPE NOT = 2
        DISPLAY "PARTNER-MAINTENANCE - BAD TYPE, ID " PTTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PTTX-STATUS NOT = 0 AND PTTX-STATUS NOT = 1
        DISPLAY "PARTNER-MAINTENANCE - BAD STATUS, ID " PTTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-EMAIL NOT = SPACES
        PERFORM 1330-VALIDATE-EMAIL-FORMAT
           THRU 1330-VALIDATE-EMAIL-FORMAT-EXIT
        IF WS-EMAIL-FORMAT-BAD
           DISPLAY "PARTNER-MAINTENANCE - BAD EMAIL, ID " PTTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-PHONE NOT = SPACES
        PERFORM 1350-VALIDATE-PHONE-FORMAT
           THRU 1350-VALIDATE-PHONE-FORMAT-EXIT
        IF WS-PHONE-FORMAT-BAD
           DISPLAY "PARTNER-MAINTENANCE - BAD PHONE, ID " PTTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-CODE NOT = SPACES
        PERFORM 1310-CHECK-CODE-EXCLUDING-SELF
           THRU 1310-CHECK-CODE-EXCLUDING-SELF-EXIT
        IF WS-CODE-ALREADY-USED
           DISPLAY "PARTNER-MAINTENANCE - DUPLICATE CODE " PTTX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

 1300-VALIDATE-PARTNER-FIELDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1310-CHECK-CODE-EXCLUDING-SELF.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF PTTX-CODE NOT = SC-CODE OF OLD-PARTNER-RECORD
        PERFORM 1410-CHECK-ONE-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.

 1310-CHECK-CODE-EXCLUDING-SELF-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1330-VALIDATE-EMAIL-FORMAT.

     SET WS-EMAIL-FORMAT-OK TO TRUE.

     UNSTRING PTTX-EMAIL DELIMITED BY "@"
         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN WS-EMAIL-EXTRA
         TALLYING IN WS-EMAIL-SPLIT-COUNT.

     IF WS-EMAIL-SPLIT-COUNT NOT = 2
        SET WS-EMAIL-FORMAT-BAD TO TRUE.

     IF WS-EMAIL-FORMAT-OK AND WS-EMAIL-LOCAL = SPACES
        SET WS-EMAIL-FORMAT-BAD TO TRUE.

     IF WS-EMAIL-FORMAT-OK
        PERFORM 1332-SCAN-EMAIL-LOCAL-PART
           THRU 1332-SCAN-EMAIL-LOCAL-PART-EXIT.

     IF WS-EMAIL-FORMAT-OK
        PERFORM 1334-SCAN-EMAIL-DOMAIN-PART
           THRU 1334-SCAN-EMAIL-DOMAIN-PART-EXIT.

 1330-VALIDATE-EMAIL-FORMAT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1332-SCAN-EMAIL-LOCAL-PART.

     PERFORM 1333-CHECK-ONE-LOCAL-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 40.

 1332-SCAN-EMAIL-LOCAL-PART-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1333-CHECK-ONE-LOCAL-CHAR.

     MOVE WS-EMAIL-LOCAL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.

     IF WS-ONE-CHAR NOT = SPACE
        IF WS-ONE-CHAR IS NOT ALPHABETIC AND WS-ONE-CHAR IS NOT NUMERIC
              AND WS-ONE-CHAR NOT = "." AND WS-ONE-CHAR NOT = "_"
              AND WS-ONE-CHAR NOT = "%" AND WS-ONE-CHAR NOT = "+"
              AND WS-ONE-CHAR NOT = "-"
           SET WS-EMAIL-FORMAT-BAD TO TRUE.

 1333-CHECK-ONE-LOCAL-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1334-SCAN-EMAIL-DOMAIN-PART.

     MOVE 0 TO WS-LAST-DOT-POS.
     PERFORM 1335-CHECK-ONE-DOMAIN-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 40.

     IF WS-EMAIL-FORMAT-OK AND WS-LAST-DOT-POS = 0
        SET WS-EMAIL-FORMAT-BAD TO TRUE.

     IF WS-EMAIL-FORMAT-OK
        PERFORM 1336-CHECK-TLD-LETTERS
           THRU 1336-CHECK-TLD-LETTERS-EXIT.

 1334-SCAN-EMAIL-DOMAIN-PART-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1335-CHECK-ONE-DOMAIN-CHAR.

     MOVE WS-EMAIL-DOMAIN (WS-SCAN-SUB:1) TO WS-ONE-CHAR.

     IF WS-ONE-CHAR NOT = SPACE
        IF WS-ONE-CHAR = "."
           MOVE WS-SCAN-SUB TO WS-LAST-DOT-POS
        ELSE
           IF WS-ONE-CHAR IS NOT ALPHABETIC AND WS-ONE-CHAR IS NOT NUMERIC
                 AND WS-ONE-CHAR NOT = "-"
              SET WS-EMAIL-FORMAT-BAD TO TRUE.

 1335-CHECK-ONE-DOMAIN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1336-CHECK-TLD-LETTERS.

     MOVE 0 TO WS-DOMAIN-LEN.
     PERFORM 1337-CHECK-ONE-DOMAIN-LEN-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 40.

     COMPUTE WS-TLD-LEN = WS-DOMAIN-LEN - WS-LAST-DOT-POS.

     IF WS-TLD-LEN < 2
        SET WS-EMAIL-FORMAT-BAD TO TRUE
     ELSE
        PERFORM 1338-CHECK-ONE-TLD-CHAR
           VARYING WS-SCAN-SUB FROM WS-LAST-DOT-POS + 1 BY 1
             UNTIL WS-SCAN-SUB > WS-DOMAIN-LEN.

 1336-CHECK-TLD-LETTERS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1337-CHECK-ONE-DOMAIN-LEN-CHAR.

     IF WS-EMAIL-DOMAIN (WS-SCAN-SUB:1) NOT = SPACE
        MOVE WS-SCAN-SUB TO WS-DOMAIN-LEN.

 1337-CHECK-ONE-DOMAIN-LEN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1338-CHECK-ONE-TLD-CHAR.

     MOVE WS-EMAIL-DOMAIN (WS-SCAN-SUB:1) TO WS-ONE-CHAR.

     IF WS-ONE-CHAR IS NOT ALPHABETIC
        SET WS-EMAIL-FORMAT-BAD TO TRUE.

 1338-CHECK-ONE-TLD-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1350-VALIDATE-PHONE-FORMAT.

     UNSTRING PTTX-PHONE DELIMITED BY "-"
         INTO WS-PHONE-PART-1 WS-PHONE-PART-2
         TALLYING IN WS-PHONE-SPLIT-COUNT.

     SET WS-PHONE-FORMAT-OK TO TRUE.

     IF WS-PHONE-SPLIT-COUNT = 1
        PERFORM 1352-CHECK-PHONE-NO-DASH
           THRU 1352-CHECK-PHONE-NO-DASH-EXIT
     ELSE
        IF WS-PHONE-SPLIT-COUNT = 2
           PERFORM 1354-CHECK-PHONE-WITH-DASH
              THRU 1354-CHECK-PHONE-WITH-DASH-EXIT
        ELSE
           SET WS-PHONE-FORMAT-BAD TO TRUE.

 1350-VALIDATE-PHONE-FORMAT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1352-CHECK-PHONE-NO-DASH.

     MOVE 0 TO WS-PHONE-LEN1.
     PERFORM 1353-CHECK-ONE-NODASH-LEN-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 15.

     IF WS-PHONE-LEN1 NOT = 11
        SET WS-PHONE-FORMAT-BAD TO TRUE
     ELSE
        IF PTTX-PHONE (1:11) IS NOT NUMERIC
           SET WS-PHONE-FORMAT-BAD TO TRUE.

 1352-CHECK-PHONE-NO-DASH-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1353-CHECK-ONE-NODASH-LEN-CHAR.

     IF PTTX-PHONE (WS-SCAN-SUB:1) NOT = SPACE
        MOVE WS-SCAN-SUB TO WS-PHONE-LEN1.

 1353-CHECK-ONE-NODASH-LEN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1354-CHECK-PHONE-WITH-DASH.

     MOVE 0 TO WS-PHONE-LEN1.
     PERFORM 1355-CHECK-ONE-PART1-LEN-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 15.

     IF WS-PHONE-LEN1 < 3 OR WS-PHONE-LEN1 > 4
        SET WS-PHONE-FORMAT-BAD TO TRUE
     ELSE
        IF WS-PHONE-PART-1 (1:WS-PHONE-LEN1) IS NOT NUMERIC
           SET WS-PHONE-FORMAT-BAD TO TRUE.

     MOVE 0 TO WS-PHONE-LEN2.
     PERFORM 1356-CHECK-ONE-PART2-LEN-CHAR
        VARYING WS-SCAN-SUB FROM 1 BY 1
          UNTIL WS-SCAN-SUB > 15.

     IF WS-PHONE-LEN2 < 7 OR WS-PHONE-LEN2 > 8
        SET WS-PHONE-FORMAT-BAD TO TRUE
     ELSE
        IF WS-PHONE-PART-2 (1:WS-PHONE-LEN2) IS NOT NUMERIC
           SET WS-PHONE-FORMAT-BAD TO TRUE.

 1354-CHECK-PHONE-WITH-DASH-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1355-CHECK-ONE-PART1-LEN-CHAR.

     IF WS-PHONE-PART-1 (WS-SCAN-SUB:1) NOT = SPACE
        MOVE WS-SCAN-SUB TO WS-PHONE-LEN1.

 1355-CHECK-ONE-PART1-LEN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1356-CHECK-ONE-PART2-LEN-CHAR.

     IF WS-PHONE-PART-2 (WS-SCAN-SUB:1) NOT = SPACE
        MOVE WS-SCAN-SUB TO WS-PHONE-LEN2.

 1356-CHECK-ONE-PART2-LEN-CHAR-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1410-CHECK-ONE-CODE-ENTRY.

     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = PTTX-CODE
        SET WS-CODE-ALREADY-USED TO TRUE.

 1410-CHECK-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1420-CHECK-ONE-PT-DELETE-ENTRY.

     IF WS-PT-USED-ENTRY (WS-PT-USED-SEARCH-SUB)
           = SC-ID OF OLD-PARTNER-RECORD
        SET WS-PARTNER-IN-USE TO TRUE.

 1420-CHECK-ONE-PT-DELETE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2000-APPEND-THE-ADDS.

     CLOSE PARTNER-MASTER-NEW
           PARTNER-TRANSACTION-FILE.
     OPEN EXTEND PARTNER-MASTER-NEW.
     OPEN INPUT  PARTNER-TRANSACTION-FILE.
     MOVE "N" TO WS-TRANSACTION-EOF-SW.

     READ PARTNER-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.

 2000-APPEND-THE-ADDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2050-APPEND-ONE-TRANSACTION.

     IF PTTX-ADD-PARTNER
        PERFORM 2100-ADD-ONE-PARTNER THRU 2100-ADD-ONE-PARTNER-EXIT.

     READ PARTNER-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 2050-APPEND-ONE-TRANSACTION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-ADD-ONE-PARTNER.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF PTTX-NAME = SPACES
        DISPLAY "PARTNER-MAINTENANCE - NAME BLANK ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PTTX-TYPE NOT = 1 AND PTTX-TYPE NOT = 2
        DISPLAY "PARTNER-MAINTENANCE - BAD TYPE ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PTTX-STATUS NOT = 0 AND PTTX-STATUS NOT = 1
        DISPLAY "PARTNER-MAINTENANCE - BAD STATUS ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-EMAIL NOT = SPACES
        PERFORM 1330-VALIDATE-EMAIL-FORMAT
           THRU 1330-VALIDATE-EMAIL-FORMAT-EXIT
        IF WS-EMAIL-FORMAT-BAD
           DISPLAY "PARTNER-MAINTENANCE - BAD EMAIL ON ADD"
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-PHONE NOT = SPACES
        PERFORM 1350-VALIDATE-PHONE-FORMAT
           THRU 1350-VALIDATE-PHONE-FORMAT-EXIT
        IF WS-PHONE-FORMAT-BAD
           DISPLAY "PARTNER-MAINTENANCE - BAD PHONE ON ADD"
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-CODE NOT = SPACES
        PERFORM 1410-CHECK-ONE-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
        IF WS-CODE-ALREADY-USED
           DISPLAY "PARTNER-MAINTENANCE - DUPLICATE CODE " PTTX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 2120-ASSIGN-CODE-AND-WRITE
           THRU 2120-ASSIGN-CODE-AND-WRITE-EXIT.

 2100-ADD-ONE-PARTNER-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2110-CHOOSE-PARTNER-PREFIX.

     IF PTTX-TYPE = 1
        MOVE "SUP" TO CDGN-PREFIX
     ELSE
        MOVE "CLI" TO CDGN-PREFIX.

 2110-CHOOSE-PARTNER-PREFIX-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2120-ASSIGN-CODE-AND-WRITE.

     IF PTTX-CODE = SPACES
        PERFORM 2110-CHOOSE-PARTNER-PREFIX
           THRU 2110-CHOOSE-PARTNER-PREFIX-EXIT
        MOVE WS-RUN-DATE-CCYYMMDD TO CDGN-DATE
        PERFORM 0200-BUILD-DOCUMENT-CODE
        MOVE CDGN-NEW-CODE        TO PTTX-CODE
     ELSE
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE PTTX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     MOVE "SCID" TO CDGN-PREFIX.
     MOVE ZEROS  TO CDGN-DATE.
     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE CDGN-NEXT-SEQ   TO SC-ID      OF NEW-PARTNER-RECORD.
     MOVE PTTX-CODE       TO SC-CODE    OF NEW-PARTNER-RECORD.
     MOVE PTTX-NAME       TO SC-NAME    OF NEW-PARTNER-RECORD.
     MOVE PTTX-TYPE       TO SC-TYPE    OF NEW-PARTNER-RECORD.
     MOVE PTTX-CONTACT    TO SC-CONTACT OF NEW-PARTNER-RECORD.
     MOVE PTTX-PHONE      TO SC-PHONE   OF NEW-PARTNER-RECORD.
     MOVE PTTX-EMAIL      TO SC-EMAIL   OF NEW-PARTNER-RECORD.
     MOVE PTTX-ADDRESS    TO SC-ADDRESS OF NEW-PARTNER-RECORD.
     MOVE PTTX-STATUS     TO SC-STATUS  OF NEW-PARTNER-RECORD.
     WRITE NEW-PARTNER-RECORD.
     ADD 1 TO WS-ADDS-APPLIED.

 2120-ASSIGN-CODE-AND-WRITE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     CLOSE PARTNER-MASTER-OLD
           PARTNER-MASTER-NEW
           PARTNER-TRANSACTION-FILE
           SEQUENCE-CONTROL-FILE.

     DISPLAY "PARTNER-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
             " CHANGES: " WS-CHANGES-APPLIED
             " DELETES: " WS-DELETES-APPLIED
             " REJECTS: " WS-REJECTS.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLGTDATE.CBL".
 COPY "PLCODEGN.CBL".
