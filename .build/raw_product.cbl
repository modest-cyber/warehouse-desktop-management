 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PRODUCT-MAINTENANCE.
 AUTHOR.        R D CONROY.
 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
 DATE-WRITTEN.  03/26/1989.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
*--------------------------------------------------------------------
* MAINTAINS THE PRODUCT MASTER AGAINST A BATCH TRANSACTION FILE OF
* ADD/CHANGE/DELETE REQUESTS - THE SAME TWO-PASS OLD-MASTER/NEW-MASTER
* TECHNIQUE USED THROUGHOUT THIS SYSTEM.  A PRODUCT'S CATEGORY-ID AND
* UNIT-ID POINT AT BASE-INFO REFERENCE RECORDS, SO A LOOKUP TABLE OF
* EVERY BASE-INFO ID/TYPE/STATUS IS BUILT AT START-UP AND CHECKED
* BEFORE AN ADD OR CHANGE IS ALLOWED THROUGH.  A DELETE IS REFUSED
* WHILE THE PRODUCT STILL CARRIES AN INVENTORY BALANCE OR APPEARS ON
* THE POSTED MOVEMENT HISTORY.
*--------------------------------------------------------------------
* 1989-03-26 RDC  REQ-0873   ORIGINAL
* 1991-02-25 JTK  REQ-1004   ADDED DELETE REFERENCE-IN-USE CHECK
*                             AGAINST THE INVENTORY BALANCE FILE
* 1992-09-14 JTK  REQ-1090   CATEGORY-ID/UNIT-ID NOW VALIDATED AGAINST
*                             THE BASE-INFO MASTER INSTEAD OF BEING
*                             TAKEN ON FAITH FROM THE TRANSACTION FILE
* 1994-08-02 RDC  REQ-1201   CODE-UNIQUENESS TABLE ADDED
* 1996-05-21 JTK  REQ-1341   IN-USE CHECK EXTENDED TO THE POSTED
*                             MOVEMENT HISTORY FILE - SAME DEFECT AS
*                             THE WAREHOUSE MASTER, SEE REQ-1340
* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
* 2001-09-04 RDC  REQ-2267   ADD NOW ACCEPTS AN OPERATOR-SUPPLIED
*                             PRTX-CODE, GENERATING ONE ONLY WHEN LEFT
*                             BLANK
* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
*                             TRANSACTION IS REJECTED
*--------------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPROD.CBL".
     COPY "SLPRDTX.CBL".
     COPY "SLSEQCT.CBL".
     COPY "SLINVEN.CBL".
     COPY "SLMVOUT.CBL".
     COPY "SLBASE.CBL".

 DATA DIVISION.
 FILE SECTION.
     COPY "FDPROD.CBL".
     COPY "FDPRDTX.CBL".
     COPY "FDSEQCT.CBL".
     COPY "FDINVEN.CBL".
     COPY "FDMVOUT.CBL".
     COPY "FDBASE.CBL".

 WORKING-STORAGE SECTION.
 COPY "wsdate.cbl".
 COPY "wscodegn.cbl".

 01  WS-FILE-STATUSES.
     05  WS-PRMASOLD-STATUS          PIC X(02).
         88  PRMASOLD-OK             VALUE "00".
         88  PRMASOLD-EOF            VALUE "10".
     05  WS-PRMASNEW-STATUS          PIC X(02).
         88  PRMASNEW-OK             VALUE "00".
     05  WS-PRTRANS-STATUS           PIC X(02).
         88  PRTRANS-OK              VALUE "00".
         88  PRTRANS-EOF             VALUE "10".
     05  WS-INVMASOLD-STATUS         PIC X(02).
         88  INVMASOLD-OK            VALUE "00".
         88  INVMASOLD-EOF           VALUE "10".
     05  WS-INVMASNEW-STATUS         PIC X(02).
     05  WS-MVMTOUT-STATUS           PIC X(02).
         88  MVMTOUT-OK              VALUE "00".
         88  MVMTOUT-EOF             VALUE "10".
     05  WS-BIMASOLD-STATUS          PIC X(02).
         88  BIMASOLD-OK             VALUE "00".
         88  BIMASOLD-EOF            VALUE "10".
     05  FILLER                      PIC X(02) VALUE SPACES.

 01  FILLER REDEFINES WS-FILE-STATUSES.
     05  WS-FILE-STATUSES-ALL        PIC X(16).

 01  WS-SWITCHES.
     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
         88  OLD-MASTER-AT-EOF       VALUE "Y".
     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
         88  TRANSACTION-AT-EOF      VALUE "Y".
     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
         88  ANY-TRANSACTION-REJECTED VALUE "Y".
     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
         88  THIS-TRANSACTION-REJECTED VALUE "Y".
     05  FILLER                      PIC X(01).

 01  WS-MATCH-KEYS.
     05  WS-OLD-KEY                  PIC 9(06)  COMP.
     05  WS-TXN-KEY                  PIC 9(06)  COMP.
     05  FILLER                      PIC X(01).

 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.

*--------------------------------------------------------------------
* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP.
*--------------------------------------------------------------------
 01  WS-CODE-TABLE.
     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
                                      PIC X(13).
     05  FILLER                      PIC X(01).

 01  FILLER REDEFINES WS-CODE-TABLE.
     05  WS-CODE-ENTRY-X             PIC X(26001).

 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
 77  WS-CODE-FOUND-SW                PIC X(01).
     88  WS-CODE-ALREADY-USED        VALUE "Y".

*--------------------------------------------------------------------
* PRODUCT-IN-USE TABLE - ONE ENTRY PER PRODUCT ID SEEN ON THE
* INVENTORY BALANCE FILE OR THE POSTED MOVEMENT HISTORY FILE.
*--------------------------------------------------------------------
 01  WS-PR-USED-TABLE.
     05  WS-PR-USED-ENTRY            OCCURS 3000 TIMES
                                      PIC 9(06) COMP.
     05  FILLER                      PIC X(01).

 77  WS-PR-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
 77  WS-PR-USED-SEARCH-SUB           PIC 9(04)  COMP.
 77  WS-PR-ID-TO-RECORD              PIC 9(06)  COMP.
 77  WS-PR-USED-FOUND-SW             PIC X(01).
     88  WS-PRODUCT-IN-USE           VALUE "Y".

*--------------------------------------------------------------------
* BASE-INFO LOOKUP TABLE - ID/TYPE/STATUS FOR EVERY REFERENCE RECORD,
* LOADED ONCE SO CATEGORY-ID AND UNIT-ID CAN BE VALIDATED WITHOUT
* INDEXED ACCESS TO THE BASE-INFO MASTER.
*--------------------------------------------------------------------
 01  WS-BASEINFO-TABLE.
     05  WS-BI-ENTRY                 OCCURS 2000 TIMES.
         10  WS-BI-ENTRY-ID          PIC 9(06)  COMP.
         10  WS-BI-ENTRY-TYPE        PIC X(10).
         10  WS-BI-ENTRY-STATUS      PIC 9(01).
     05  FILLER                      PIC X(01).

 77  WS-BI-TABLE-COUNT               PIC 9(04)  COMP VALUE ZERO.
 77  WS-BI-SEARCH-SUB                PIC 9(04)  COMP.
 77  WS-BI-FOUND-SW                  PIC X(01).
     88  WS-BI-ENTRY-FOUND           VALUE "Y".
 77  WS-BI-ID-TO-CHECK                PIC 9(06)  COMP.
 77  WS-BI-TYPE-TO-CHECK             PIC X(10).
 77  WS-BI-FOUND-TYPE                PIC X(10).
 77  WS-BI-FOUND-STATUS              PIC 9(01).
 77  WS-BI-CHECK-RESULT              PIC X(01).
     88  WS-BI-CHECK-OK              VALUE "1".
     88  WS-BI-CHECK-NOT-FOUND       VALUE "2".
     88  WS-BI-CHECK-WRONG-TYPE      VALUE "3".
     88  WS-BI-CHECK-DISABLED        VALUE "4".

 01  WS-CONTROL-COUNTS.
     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
     05  FILLER                      PIC X(01).

*--------------------------------------------------------------------
* RUN-HEADER LINE FOR THE OPERATOR LOG - SAME BANNER SHAPE AS THE
* NIGHTLY DRIVER'S OWN HEADER LINE.
*--------------------------------------------------------------------
 01  WS-RUN-BANNER.
     05  FILLER                      PIC X(20)
                                      VALUE "PROD MAINT RUN DATE ".
     05  WS-RUN-BANNER-DATE          PIC 9(08).
     05  FILLER                      PIC X(10) VALUE SPACES.

 01  FILLER REDEFINES WS-RUN-BANNER.
     05  WS-RUN-BANNER-ALL           PIC X(38).

 PROCEDURE DIVISION.
*--------------------------------------------------------------------
 0100-MAIN-LINE.

     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
     PERFORM 1000-MATCH-CHANGES-AND-DELETES
        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.

     IF ANY-TRANSACTION-REJECTED
        MOVE 8 TO RETURN-CODE
     ELSE
        MOVE 0 TO RETURN-CODE.

     STOP RUN.

 0100-MAIN-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0200-INITIALIZE.

     PERFORM 0100-GET-RUN-DATE.
     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-BANNER-DATE.
     DISPLAY WS-RUN-BANNER.

     OPEN INPUT  PRODUCT-MASTER-OLD
          INPUT  PRODUCT-TRANSACTION-FILE
          OUTPUT PRODUCT-MASTER-NEW
          I-O    SEQUENCE-CONTROL-FILE.

     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
     PERFORM 0240-LOAD-PR-USED-TABLE THRU 0240-LOAD-PR-USED-TABLE-EXIT.
     PERFORM 0270-LOAD-BASEINFO-TABLE THRU 0270-LOAD-BASEINFO-TABLE-EXIT.
     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 0200-INITIALIZE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0210-LOAD-CODE-TABLE.

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL PRMASOLD-EOF.

     CLOSE PRODUCT-MASTER-OLD.
     OPEN INPUT PRODUCT-MASTER-OLD.
     SET PRMASOLD-OK TO TRUE.

 0210-LOAD-CODE-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0215-LOAD-ONE-CODE-ENTRY.

     IF PR-CODE OF OLD-PRODUCT-RECORD NOT = SPACES
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE PR-CODE OF OLD-PRODUCT-RECORD
          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     READ PRODUCT-MASTER-OLD RECORD
          AT END SET PRMASOLD-EOF TO TRUE.

 0215-LOAD-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0220-READ-OLD-MASTER-NEXT.

     READ PRODUCT-MASTER-OLD RECORD
          AT END
              SET OLD-MASTER-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-OLD-KEY
          NOT AT END
              MOVE PR-ID OF OLD-PRODUCT-RECORD TO WS-OLD-KEY.

 0220-READ-OLD-MASTER-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0230-READ-TRANSACTION-NEXT.

     READ PRODUCT-TRANSACTION-FILE RECORD
          AT END
              SET TRANSACTION-AT-EOF TO TRUE
              MOVE WS-HIGH-KEY TO WS-TXN-KEY
          NOT AT END
              MOVE PRTX-ID TO WS-TXN-KEY.

     IF NOT TRANSACTION-AT-EOF AND PRTX-ADD-PRODUCT
        PERFORM 0230-READ-TRANSACTION-NEXT.

 0230-READ-TRANSACTION-NEXT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0240-LOAD-PR-USED-TABLE.

     OPEN INPUT INVENTORY-BALANCE-OLD.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET INVMASOLD-EOF TO TRUE.

     PERFORM 0245-LOAD-PR-USED-FROM-INVENTORY UNTIL INVMASOLD-EOF.

     CLOSE INVENTORY-BALANCE-OLD.
     SET INVMASOLD-OK TO TRUE.

     OPEN INPUT POSTED-MOVEMENT-FILE.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MVMTOUT-EOF TO TRUE.

     PERFORM 0250-LOAD-PR-USED-FROM-MOVEMENT UNTIL MVMTOUT-EOF.

     CLOSE POSTED-MOVEMENT-FILE.
     SET MVMTOUT-OK TO TRUE.

 0240-LOAD-PR-USED-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0245-LOAD-PR-USED-FROM-INVENTORY.

     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
       TO WS-PR-ID-TO-RECORD.
     PERFORM 0260-RECORD-PR-AS-USED THRU 0260-RECORD-PR-AS-USED-EXIT.

     READ INVENTORY-BALANCE-OLD RECORD
          AT END SET INVMASOLD-EOF TO TRUE.

 0245-LOAD-PR-USED-FROM-INVENTORY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0250-LOAD-PR-USED-FROM-MOVEMENT.

     MOVE SR-PRODUCT-ID TO WS-PR-ID-TO-RECORD.
     PERFORM 0260-RECORD-PR-AS-USED THRU 0260-RECORD-PR-AS-USED-EXIT.

     READ POSTED-MOVEMENT-FILE RECORD
          AT END SET MVMTOUT-EOF TO TRUE.

 0250-LOAD-PR-USED-FROM-MOVEMENT-EXIT.
     EXIT.
*--------------------------------------------------------------------
* CALLER MOVES THE ID TO WS-PR-ID-TO-RECORD FIRST; THIS PARAGRAPH
* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
*--------------------------------------------------------------------
 0260-RECORD-PR-AS-USED.

     MOVE "N" TO WS-PR-USED-FOUND-SW.
     PERFORM 0265-CHECK-ONE-PR-USED-ENTRY
        VARYING WS-PR-USED-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-PR-USED-SEARCH-SUB > WS-PR-USED-COUNT.

     IF NOT WS-PRODUCT-IN-USE
        ADD 1 TO WS-PR-USED-COUNT
        MOVE WS-PR-ID-TO-RECORD TO WS-PR-USED-ENTRY (WS-PR-USED-COUNT).

 0260-RECORD-PR-AS-USED-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0265-CHECK-ONE-PR-USED-ENTRY.

     IF WS-PR-USED-ENTRY (WS-PR-USED-SEARCH-SUB) = WS-PR-ID-TO-RECORD
        SET WS-PRODUCT-IN-USE TO TRUE.

 0265-CHECK-ONE-PR-USED-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0270-LOAD-BASEINFO-TABLE.

     OPEN INPUT BASEINFO-MASTER-OLD.

     READ BASEINFO-MASTER-OLD RECORD
          AT END SET BIMASOLD-EOF TO TRUE.

     PERFORM 0275-LOAD-ONE-BASEINFO-ENTRY UNTIL BIMASOLD-EOF.

     CLOSE BASEINFO-MASTER-OLD.
     SET BIMASOLD-OK TO TRUE.

 0270-LOAD-BASEINFO-TABLE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 0275-LOAD-ONE-BASEINFO-ENTRY.

     ADD 1 TO WS-BI-TABLE-COUNT.
     MOVE BI-ID     OF OLD-BASEINFO-RECORD
       TO WS-BI-ENTRY-ID     (WS-BI-TABLE-COUNT).
     MOVE BI-TYPE   OF OLD-BASEINFO-RECORD
       TO WS-BI-ENTRY-TYPE   (WS-BI-TABLE-COUNT).
     MOVE BI-STATUS OF OLD-BASEINFO-RECORD
       TO WS-BI-ENTRY-STATUS (WS-BI-TABLE-COUNT).

     READ BASEINFO-MASTER-OLD RECORD
          AT END SET BIMASOLD-EOF TO TRUE.

 0275-LOAD-ONE-BASEINFO-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1000-MATCH-CHANGES-AND-DELETES.

     IF WS-OLD-KEY < WS-TXN-KEY
        WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
        PERFORM 0220-READ-OLD-MASTER-NEXT
     ELSE
        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
           PERFORM 1200-APPLY-CHANGE-OR-DELETE
              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
        ELSE
           DISPLAY "PRODUCT-MAINTENANCE - TRANSACTION ID NOT ON FILE "
                   PRTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           PERFORM 0230-READ-TRANSACTION-NEXT.

 1000-MATCH-CHANGES-AND-DELETES-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1200-APPLY-CHANGE-OR-DELETE.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF PRTX-CHANGE-PRODUCT
        PERFORM 1300-VALIDATE-PRODUCT-FIELDS
           THRU 1300-VALIDATE-PRODUCT-FIELDS-EXIT
        IF THIS-TRANSACTION-REJECTED
           WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
        ELSE
           MOVE PRTX-CODE        TO PR-CODE        OF OLD-PRODUCT-RECORD
           MOVE PRTX-NAME        TO PR-NAME        OF OLD-PRODUCT-RECORD
           MOVE PRTX-CATEGORY-ID TO PR-CATEGORY-ID OF OLD-PRODUCT-RECORD
           MOVE PRTX-UNIT-ID     TO PR-UNIT-ID     OF OLD-PRODUCT-RECORD
           MOVE PRTX-SPEC        TO PR-SPEC        OF OLD-PRODUCT-RECORD
           MOVE PRTX-PRICE       TO PR-PRICE       OF OLD-PRODUCT-RECORD
           MOVE PRTX-MIN-STOCK   TO PR-MIN-STOCK   OF OLD-PRODUCT-RECORD
           MOVE PRTX-MAX-STOCK   TO PR-MAX-STOCK   OF OLD-PRODUCT-RECORD
           MOVE PRTX-STATUS      TO PR-STATUS      OF OLD-PRODUCT-RECORD
           WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
           ADD 1 TO WS-CHANGES-APPLIED
     ELSE
        IF PRTX-DELETE-PRODUCT
           MOVE "N" TO WS-PR-USED-FOUND-SW
           PERFORM 1430-CHECK-ONE-PR-DELETE-ENTRY
              VARYING WS-PR-USED-SEARCH-SUB FROM 1 BY 1
                UNTIL WS-PR-USED-SEARCH-SUB > WS-PR-USED-COUNT
           IF WS-PRODUCT-IN-USE
              DISPLAY "PRODUCT-MAINTENANCE - ID " PRTX-ID
                      " STILL HOLDS INVENTORY OR MOVEMENT HISTORY"
              WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
           ELSE
              ADD 1 TO WS-DELETES-APPLIED.

     PERFORM 0220-READ-OLD-MASTER-NEXT.
     PERFORM 0230-READ-TRANSACTION-NEXT.

 1200-APPLY-CHANGE-OR-DELETE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1300-VALIDATE-PRODUCT-FIELDS.

     IF PRTX-NAME = SPACES OR PRTX-CODE = SPACES
        DISPLAY "PRODUCT-MAINTENANCE - NAME/CODE BLANK, ID " PRTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-PRICE < 0
        DISPLAY "PRODUCT-MAINTENANCE - NEGATIVE PRICE, ID " PRTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-MIN-STOCK > PRTX-MAX-STOCK
        DISPLAY "PRODUCT-MAINTENANCE - MIN-STOCK OVER MAX, ID " PRTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-STATUS NOT = 0 AND PRTX-STATUS NOT = 1
        DISPLAY "PRODUCT-MAINTENANCE - BAD STATUS, ID " PRTX-ID
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-CATEGORY-ID NOT = 0
        MOVE PRTX-CATEGORY-ID TO WS-BI-ID-TO-CHECK
        MOVE "category  "     TO WS-BI-TYPE-TO-CHECK
        PERFORM 1320-CHECK-BASEINFO-REFERENCE
           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
           DISPLAY "PRODUCT-MAINTENANCE - BAD CATEGORY-ID, ID " PRTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE
        ELSE
           IF WS-BI-CHECK-DISABLED
              DISPLAY "PRODUCT-MAINTENANCE - CATEGORY OFF, ID " PRTX-ID
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
              SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-UNIT-ID NOT = 0
        MOVE PRTX-UNIT-ID     TO WS-BI-ID-TO-CHECK
        MOVE "unit      "     TO WS-BI-TYPE-TO-CHECK
        PERFORM 1320-CHECK-BASEINFO-REFERENCE
           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
           DISPLAY "PRODUCT-MAINTENANCE - INVALID UNIT-ID, ID " PRTX-ID
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE
        ELSE
           IF WS-BI-CHECK-DISABLED
              DISPLAY "PRODUCT-MAINTENANCE - UNIT DISABLED, ID " PRTX-ID
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
              SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED AND PRTX-CODE NOT = SPACES
        PERFORM 1310-CHECK-CODE-EXCLUDING-SELF
           THRU 1310-CHECK-CODE-EXCLUDING-SELF-EXIT
        IF WS-CODE-ALREADY-USED
           DISPLAY "PRODUCT-MAINTENANCE - DUPLICATE CODE " PRTX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

 1300-VALIDATE-PRODUCT-FIELDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1310-CHECK-CODE-EXCLUDING-SELF.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF PRTX-CODE NOT = PR-CODE OF OLD-PRODUCT-RECORD
        PERFORM 1410-CHECK-ONE-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.

 1310-CHECK-CODE-EXCLUDING-SELF-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1320-CHECK-BASEINFO-REFERENCE.

     MOVE "N" TO WS-BI-FOUND-SW.
     PERFORM 1420-CHECK-ONE-BI-ENTRY
        VARYING WS-BI-SEARCH-SUB FROM 1 BY 1
          UNTIL WS-BI-SEARCH-SUB > WS-BI-TABLE-COUNT.

     IF NOT WS-BI-ENTRY-FOUND
        SET WS-BI-CHECK-NOT-FOUND TO TRUE
     ELSE
        IF WS-BI-FOUND-TYPE NOT = WS-BI-TYPE-TO-CHECK
           SET WS-BI-CHECK-WRONG-TYPE TO TRUE
        ELSE
           IF WS-BI-FOUND-STATUS NOT = 1
              SET WS-BI-CHECK-DISABLED TO TRUE
           ELSE
              SET WS-BI-CHECK-OK TO TRUE.

 1320-CHECK-BASEINFO-REFERENCE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1410-CHECK-ONE-CODE-ENTRY.

     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = PRTX-CODE
        SET WS-CODE-ALREADY-USED TO TRUE.

 1410-CHECK-ONE-CODE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1420-CHECK-ONE-BI-ENTRY.

     IF WS-BI-ENTRY-ID (WS-BI-SEARCH-SUB) = WS-BI-ID-TO-CHECK
        SET WS-BI-ENTRY-FOUND TO TRUE
        MOVE WS-BI-ENTRY-TYPE   (WS-BI-SEARCH-SUB) TO WS-BI-FOUND-TYPE
        MOVE WS-BI-ENTRY-STATUS (WS-BI-SEARCH-SUB) TO WS-BI-FOUND-STATUS.

 1420-CHECK-ONE-BI-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 1430-CHECK-ONE-PR-DELETE-ENTRY.

     IF WS-PR-USED-ENTRY (WS-PR-USED-SEARCH-SUB)
           = PR-ID OF OLD-PRODUCT-RECORD
        SET WS-PRODUCT-IN-USE TO TRUE.

 1430-CHECK-ONE-PR-DELETE-ENTRY-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2000-APPEND-THE-ADDS.

     CLOSE PRODUCT-MASTER-NEW
           PRODUCT-TRANSACTION-FILE.
     OPEN EXTEND PRODUCT-MASTER-NEW.
     OPEN INPUT  PRODUCT-TRANSACTION-FILE.
     MOVE "N" TO WS-TRANSACTION-EOF-SW.

     READ PRODUCT-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.

 2000-APPEND-THE-ADDS-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2050-APPEND-ONE-TRANSACTION.

     IF PRTX-ADD-PRODUCT
        PERFORM 2100-ADD-ONE-PRODUCT THRU 2100-ADD-ONE-PRODUCT-EXIT.

     READ PRODUCT-TRANSACTION-FILE RECORD
          AT END SET TRANSACTION-AT-EOF TO TRUE.

 2050-APPEND-ONE-TRANSACTION-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2100-ADD-ONE-PRODUCT.

     MOVE "N" TO WS-THIS-TXN-REJECT-SW.

     IF PRTX-NAME = SPACES
        DISPLAY "PRODUCT-MAINTENANCE - NAME BLANK ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-PRICE < 0
        DISPLAY "PRODUCT-MAINTENANCE - NEGATIVE PRICE ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-MIN-STOCK > PRTX-MAX-STOCK
        DISPLAY "PRODUCT-MAINTENANCE - MIN-STOCK OVER MAX ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-STATUS NOT = 0 AND PRTX-STATUS NOT = 1
        DISPLAY "PRODUCT-MAINTENANCE - BAD STATUS ON ADD"
        ADD 1 TO WS-REJECTS
        SET ANY-TRANSACTION-REJECTED TO TRUE
        SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-CATEGORY-ID NOT = 0
        MOVE PRTX-CATEGORY-ID TO WS-BI-ID-TO-CHECK
        MOVE "category  "     TO WS-BI-TYPE-TO-CHECK
        PERFORM 1320-CHECK-BASEINFO-REFERENCE
           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
           DISPLAY "PRODUCT-MAINTENANCE - INVALID CATEGORY-ID ON ADD"
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE
        ELSE
           IF WS-BI-CHECK-DISABLED
              DISPLAY "PRODUCT-MAINTENANCE - CATEGORY DISABLED ON ADD"
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
              SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF PRTX-UNIT-ID NOT = 0
        MOVE PRTX-UNIT-ID     TO WS-BI-ID-TO-CHECK
        MOVE "unit      "     TO WS-BI-TYPE-TO-CHECK
        PERFORM 1320-CHECK-BASEINFO-REFERENCE
           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
           DISPLAY "PRODUCT-MAINTENANCE - INVALID UNIT-ID ON ADD"
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE
        ELSE
           IF WS-BI-CHECK-DISABLED
              DISPLAY "PRODUCT-MAINTENANCE - UNIT DISABLED ON ADD"
              ADD 1 TO WS-REJECTS
              SET ANY-TRANSACTION-REJECTED TO TRUE
              SET THIS-TRANSACTION-REJECTED TO TRUE.

     MOVE "N" TO WS-CODE-FOUND-SW.
     IF NOT THIS-TRANSACTION-REJECTED AND PRTX-CODE NOT = SPACES
        PERFORM 1410-CHECK-ONE-CODE-ENTRY
           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
        IF WS-CODE-ALREADY-USED
           DISPLAY "PRODUCT-MAINTENANCE - DUPLICATE CODE " PRTX-CODE
           ADD 1 TO WS-REJECTS
           SET ANY-TRANSACTION-REJECTED TO TRUE
           SET THIS-TRANSACTION-REJECTED TO TRUE.

     IF NOT THIS-TRANSACTION-REJECTED
        PERFORM 2120-ASSIGN-CODE-AND-WRITE
           THRU 2120-ASSIGN-CODE-AND-WRITE-EXIT.

 2100-ADD-ONE-PRODUCT-EXIT.
     EXIT.
*--------------------------------------------------------------------
 2120-ASSIGN-CODE-AND-WRITE.

     IF PRTX-CODE = SPACES
        MOVE "P"                 TO CDGN-PREFIX
        MOVE WS-RUN-DATE-CCYYMMDD TO CDGN-DATE
        PERFORM 0200-BUILD-DOCUMENT-CODE
        MOVE CDGN-NEW-CODE        TO PRTX-CODE
     ELSE
        ADD 1 TO WS-CODE-TABLE-COUNT
        MOVE PRTX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).

     MOVE "PRID" TO CDGN-PREFIX.
     MOVE ZEROS  TO CDGN-DATE.
     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.

     MOVE CDGN-NEXT-SEQ   TO PR-ID          OF NEW-PRODUCT-RECORD.
     MOVE PRTX-CODE       TO PR-CODE        OF NEW-PRODUCT-RECORD.
     MOVE PRTX-NAME       TO PR-NAME        OF NEW-PRODUCT-RECORD.
     MOVE PRTX-CATEGORY-ID TO PR-CATEGORY-ID OF NEW-PRODUCT-RECORD.
     MOVE PRTX-UNIT-ID    TO PR-UNIT-ID     OF NEW-PRODUCT-RECORD.
     MOVE PRTX-SPEC       TO PR-SPEC        OF NEW-PRODUCT-RECORD.
     MOVE PRTX-PRICE      TO PR-PRICE       OF NEW-PRODUCT-RECORD.
     MOVE PRTX-MIN-STOCK  TO PR-MIN-STOCK   OF NEW-PRODUCT-RECORD.
     MOVE PRTX-MAX-STOCK  TO PR-MAX-STOCK   OF NEW-PRODUCT-RECORD.
     MOVE PRTX-STATUS     TO PR-STATUS      OF NEW-PRODUCT-RECORD.
     WRITE NEW-PRODUCT-RECORD.
     ADD 1 TO WS-ADDS-APPLIED.

 2120-ASSIGN-CODE-AND-WRITE-EXIT.
     EXIT.
*--------------------------------------------------------------------
 9000-WIND-DOWN.

     CLOSE PRODUCT-MASTER-OLD
           PRODUCT-MASTER-NEW
           PRODUCT-TRANSACTION-FILE
           SEQUENCE-CONTROL-FILE.

     DISPLAY "PRODUCT-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
             " CHANGES: " WS-CHANGES-APPLIED
             " DELETES: " WS-DELETES-APPLIED
             " REJECTS: " WS-REJECTS.

 9000-WIND-DOWN-EXIT.
     EXIT.
*--------------------------------------------------------------------
 COPY "PLGTDATE.CBL".
 COPY "PLCODEGN.CBL".
