*--------------------------------------------------------------------
* FDINVEN.CBL
* INVENTORY BALANCE RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
* INV-QUANTITY IS SIGNED ONLY SO A SHORT WORKING FIELD CAN DETECT A
* WOULD-BE-NEGATIVE RESULT BEFORE THE REJECT; THE STORED BALANCE IS
* NEVER ALLOWED TO GO BELOW ZERO.
*--------------------------------------------------------------------
* 2001-04-16 RDC  REQ-2235   ORIGINAL
*--------------------------------------------------------------------
     FD  INVENTORY-BALANCE-OLD
         LABEL RECORDS ARE STANDARD.

     01  OLD-INVENTORY-RECORD.
         05  INV-WAREHOUSE-ID   OF OLD-INVENTORY-RECORD   PIC 9(06).
         05  INV-PRODUCT-ID     OF OLD-INVENTORY-RECORD   PIC 9(06).
         05  INV-QUANTITY       OF OLD-INVENTORY-RECORD   PIC S9(07).
         05  INV-LAST-IN-DATE   OF OLD-INVENTORY-RECORD   PIC 9(08).
         05  INV-LAST-OUT-DATE  OF OLD-INVENTORY-RECORD   PIC 9(08).
         05  FILLER             OF OLD-INVENTORY-RECORD   PIC X(20).

     FD  INVENTORY-BALANCE-NEW
         LABEL RECORDS ARE STANDARD.

     01  NEW-INVENTORY-RECORD.
         05  INV-WAREHOUSE-ID   OF NEW-INVENTORY-RECORD   PIC 9(06).
         05  INV-PRODUCT-ID     OF NEW-INVENTORY-RECORD   PIC 9(06).
         05  INV-QUANTITY       OF NEW-INVENTORY-RECORD   PIC S9(07).
         05  INV-LAST-IN-DATE   OF NEW-INVENTORY-RECORD   PIC 9(08).
         05  INV-LAST-OUT-DATE  OF NEW-INVENTORY-RECORD   PIC 9(08).
         05  FILLER             OF NEW-INVENTORY-RECORD   PIC X(20).
