*--------------------------------------------------------------------
* FDMVOUT.CBL
* POSTED STOCK-RECORD MOVEMENT LAYOUT - ONE RECORD PER ACCEPTED
* RECEIPT OR ISSUE, WRITTEN BY stock-posting.cob AND READ BY
* stock-statistics.cob.  SR-ID/SR-RECORD-NO/SR-TOTAL-AMOUNT ARE
* FILLED IN DURING POSTING; EVERY OTHER FIELD IS CARRIED OVER FROM
* THE MATCHING MOVEMENT-REQUEST-RECORD (FDMVIN.CBL).
*--------------------------------------------------------------------
* 2001-04-23 RDC  REQ-2236   ORIGINAL
*--------------------------------------------------------------------
     FD  POSTED-MOVEMENT-FILE
         LABEL RECORDS ARE STANDARD.

     01  POSTED-MOVEMENT-RECORD.
         05  SR-ID                       PIC 9(06).
         05  SR-RECORD-NO                PIC X(14).
         05  SR-TYPE                     PIC 9(01).
             88  SR-IS-STOCK-IN          VALUE 1.
             88  SR-IS-STOCK-OUT         VALUE 2.
         05  SR-WAREHOUSE-ID             PIC 9(06).
         05  SR-PRODUCT-ID               PIC 9(06).
         05  SR-QUANTITY                 PIC 9(07).
         05  SR-UNIT-PRICE               PIC S9(7)V99.
         05  SR-TOTAL-AMOUNT             PIC S9(11)V99.
         05  SR-SUPPLIER-CLIENT-ID       PIC 9(06).
         05  SR-OPERATOR                 PIC X(20).
         05  SR-RECORD-DATE              PIC 9(08).
         05  SR-REMARK                   PIC X(40).
         05  FILLER                      PIC X(10).
