*--------------------------------------------------------------------
* FDBASTX.CBL
* BASE-INFO MAINTENANCE-TRANSACTION RECORD - ONE ADD, CHANGE OR
* DELETE REQUEST AGAINST THE BASE-INFO MASTER.
*--------------------------------------------------------------------
* 2001-04-02 RDC  REQ-2233   ORIGINAL
*--------------------------------------------------------------------
     FD  BASEINFO-TRANSACTION-FILE
         LABEL RECORDS ARE STANDARD.

     01  BASEINFO-TRANSACTION-RECORD.
         05  BITX-ACTION-CODE            PIC X(01).
             88  BITX-ADD-BASEINFO       VALUE "A".
             88  BITX-CHANGE-BASEINFO    VALUE "C".
             88  BITX-DELETE-BASEINFO    VALUE "D".
         05  BITX-ID                     PIC 9(06).
         05  BITX-TYPE                   PIC X(10).
         05  BITX-NAME                   PIC X(30).
         05  BITX-CODE                   PIC X(14).
         05  BITX-DESC                   PIC X(40).
         05  BITX-STATUS                 PIC 9(01).
         05  FILLER                      PIC X(01).
