*--------------------------------------------------------------------
* wsdate.cbl
* RUN-DATE WORKING-STORAGE, SHARED BY EVERY PROGRAM THAT STAMPS OR
* CHECKS A MOVEMENT/CODE-GENERATION DATE AGAINST "TODAY".
*--------------------------------------------------------------------
* 1998-11-03 LFS  REQ-1997   ORIGINAL (ACCEPT FROM DATE, 19 ASSUMED)
* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW ADDED - SEE PLGTDATE.CBL
*--------------------------------------------------------------------
 01  WS-RUN-DATE-RAW.
     05  WS-RUN-DATE-YY            PIC 99.
     05  WS-RUN-DATE-MM            PIC 99.
     05  WS-RUN-DATE-DD            PIC 99.

 01  WS-RUN-DATE-CCYYMMDD          PIC 9(08) VALUE ZEROS.
 01  FILLER REDEFINES WS-RUN-DATE-CCYYMMDD.
     05  WS-RUN-DATE-CC            PIC 99.
     05  WS-RUN-DATE-YY-OF-CCYY    PIC 99.
     05  WS-RUN-DATE-MM-OF-CCYY    PIC 99.
     05  WS-RUN-DATE-DD-OF-CCYY    PIC 99.

 77  WS-CENTURY-PIVOT-YEAR         PIC 99     VALUE 50.
 77  WS-CENTURY-1900               PIC 99     COMP VALUE 19.
 77  WS-CENTURY-2000               PIC 99     COMP VALUE 20.
