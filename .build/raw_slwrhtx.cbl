*--------------------------------------------------------------------
* SLWRHTX.CBL
* SELECT CLAUSE FOR THE WAREHOUSE MAINTENANCE-TRANSACTION FILE - THE
* BATCH EQUIVALENT OF THE OLD INTERACTIVE ADD/CHANGE/DELETE SCREENS.
* ONE RECORD PER REQUESTED ADD, CHANGE OR DELETE, SORTED BY WH-ID
* AHEAD OF THE OLD-MASTER/NEW-MASTER MATCH.
*--------------------------------------------------------------------
* 2001-03-12 RDC  REQ-2230   ORIGINAL
*--------------------------------------------------------------------
     SELECT WAREHOUSE-TRANSACTION-FILE
            ASSIGN TO WHTRANS
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-WHTRANS-STATUS.
