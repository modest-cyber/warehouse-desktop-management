*--------------------------------------------------------------------
* SLUSER.CBL
* SELECT CLAUSES FOR THE OPERATOR/USER MASTER OLD/NEW GENERATION
* PAIR.
*--------------------------------------------------------------------
* 2001-04-09 RDC  REQ-2234   ORIGINAL
*--------------------------------------------------------------------
     SELECT USER-MASTER-OLD
            ASSIGN TO USMASOLD
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-USMASOLD-STATUS.

     SELECT USER-MASTER-NEW
            ASSIGN TO USMASNEW
            ORGANIZATION IS SEQUENTIAL
            FILE STATUS IS WS-USMASNEW-STATUS.
