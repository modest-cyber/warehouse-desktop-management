*--------------------------------------------------------------------
* FDPTNR.CBL
* SUPPLIER/CLIENT MASTER RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
* SC-TYPE 1 = SUPPLIER, 2 = CLIENT (CARRIED OVER FROM THE OLD VENDOR
* FILE'S SINGLE-FILE-BOTH-PARTIES DESIGN).
*--------------------------------------------------------------------
* 2001-03-26 RDC  REQ-2232   ORIGINAL
*--------------------------------------------------------------------
     FD  PARTNER-MASTER-OLD
         LABEL RECORDS ARE STANDARD.

     01  OLD-PARTNER-RECORD.
         05  SC-ID              OF OLD-PARTNER-RECORD     PIC 9(06).
         05  SC-CODE            OF OLD-PARTNER-RECORD     PIC X(15).
         05  SC-NAME            OF OLD-PARTNER-RECORD     PIC X(30).
         05  SC-TYPE            OF OLD-PARTNER-RECORD     PIC 9(01).
             88  SC-IS-SUPPLIER OF OLD-PARTNER-RECORD     VALUE 1.
             88  SC-IS-CLIENT   OF OLD-PARTNER-RECORD     VALUE 2.
         05  SC-CONTACT         OF OLD-PARTNER-RECORD     PIC X(20).
         05  SC-PHONE           OF OLD-PARTNER-RECORD     PIC X(15).
         05  SC-EMAIL           OF OLD-PARTNER-RECORD     PIC X(40).
         05  SC-ADDRESS         OF OLD-PARTNER-RECORD     PIC X(40).
         05  SC-STATUS          OF OLD-PARTNER-RECORD     PIC 9(01).
             88  SC-ENABLED     OF OLD-PARTNER-RECORD     VALUE 1.
             88  SC-DISABLED    OF OLD-PARTNER-RECORD     VALUE 0.
         05  FILLER             OF OLD-PARTNER-RECORD     PIC X(12).

     FD  PARTNER-MASTER-NEW
         LABEL RECORDS ARE STANDARD.

     01  NEW-PARTNER-RECORD.
         05  SC-ID              OF NEW-PARTNER-RECORD     PIC 9(06).
         05  SC-CODE            OF NEW-PARTNER-RECORD     PIC X(15).
         05  SC-NAME            OF NEW-PARTNER-RECORD     PIC X(30).
         05  SC-TYPE            OF NEW-PARTNER-RECORD     PIC 9(01).
             88  SC-IS-SUPPLIER OF NEW-PARTNER-RECORD     VALUE 1.
             88  SC-IS-CLIENT   OF NEW-PARTNER-RECORD     VALUE 2.
         05  SC-CONTACT         OF NEW-PARTNER-RECORD     PIC X(20).
         05  SC-PHONE           OF NEW-PARTNER-RECORD     PIC X(15).
         05  SC-EMAIL           OF NEW-PARTNER-RECORD     PIC X(40).
         05  SC-ADDRESS         OF NEW-PARTNER-RECORD     PIC X(40).
         05  SC-STATUS          OF NEW-PARTNER-RECORD     PIC 9(01).
             88  SC-ENABLED     OF NEW-PARTNER-RECORD     VALUE 1.
             88  SC-DISABLED    OF NEW-PARTNER-RECORD     VALUE 0.
         05  FILLER             OF NEW-PARTNER-RECORD     PIC X(12).
