000100*--------------------------------------------------------------------
000200* SLBASTX.CBL
000300* SELECT CLAUSE FOR THE BASE-INFO MAINTENANCE-TRANSACTION FILE.
000400*--------------------------------------------------------------------
000500* 2001-04-02 RDC  REQ-2233   ORIGINAL
000600*--------------------------------------------------------------------
000700     SELECT BASEINFO-TRANSACTION-FILE
000800            ASSIGN TO BITRANS
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS WS-BITRANS-STATUS.
