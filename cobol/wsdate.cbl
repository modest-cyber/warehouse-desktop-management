000100*--------------------------------------------------------------------
000200* wsdate.cbl
000300* RUN-DATE WORKING-STORAGE, SHARED BY EVERY PROGRAM THAT STAMPS OR
000400* CHECKS A MOVEMENT/CODE-GENERATION DATE AGAINST "TODAY".
000500*--------------------------------------------------------------------
000600* 1998-11-03 LFS  REQ-1997   ORIGINAL (ACCEPT FROM DATE, 19 ASSUMED)
000700* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW ADDED - SEE PLGTDATE.CBL
000800*--------------------------------------------------------------------
000900 01  WS-RUN-DATE-RAW.
001000     05  WS-RUN-DATE-YY            PIC 99.
001100     05  WS-RUN-DATE-MM            PIC 99.
001200     05  WS-RUN-DATE-DD            PIC 99.
001300
001400 01  WS-RUN-DATE-CCYYMMDD          PIC 9(08) VALUE ZEROS.
001500 01  FILLER REDEFINES WS-RUN-DATE-CCYYMMDD.
001600     05  WS-RUN-DATE-CC            PIC 99.
001700     05  WS-RUN-DATE-YY-OF-CCYY    PIC 99.
001800     05  WS-RUN-DATE-MM-OF-CCYY    PIC 99.
001900     05  WS-RUN-DATE-DD-OF-CCYY    PIC 99.
002000
002100 77  WS-CENTURY-PIVOT-YEAR         PIC 99     VALUE 50.
002200 77  WS-CENTURY-1900               PIC 99     COMP VALUE 19.
002300 77  WS-CENTURY-2000               PIC 99     COMP VALUE 20.
