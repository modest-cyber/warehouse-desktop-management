000100*--------------------------------------------------------------------
000200* PLVALDT.CBL
000300* COMMON PROCEDURE - VALIDATES A MOVEMENT RECORD DATE: MUST BE PRESENT
000400* AND MUST NOT BE LATER THAN THE RUN DATE (WS-RUN-DATE-CCYYMMDD, SET
000500* BY PLGTDATE.CBL EARLIER IN THE RUN).  CALLER MOVES THE DATE TO CHECK
000600* INTO VLDT-DATE-TO-CHECK AND PERFORMS 0100-.
000700*--------------------------------------------------------------------
000800* 2001-02-06 RDC  REQ-2211   ORIGINAL
000900*--------------------------------------------------------------------
001000 0100-VALIDATE-RECORD-DATE.
001100
001200     IF VLDT-DATE-TO-CHECK = ZEROS
001300        SET VLDT-DATE-IS-BLANK TO TRUE
001400     ELSE
001500        IF VLDT-DATE-TO-CHECK > WS-RUN-DATE-CCYYMMDD
001600           SET VLDT-DATE-IS-FUTURE TO TRUE
001700        ELSE
001800           SET VLDT-DATE-IS-VALID TO TRUE.
001900
002000 0100-VALIDATE-RECORD-DATE-EXIT.
002100     EXIT.
