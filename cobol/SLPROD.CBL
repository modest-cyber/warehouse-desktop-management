000100*--------------------------------------------------------------------
000200* SLPROD.CBL
000300* SELECT CLAUSES FOR THE PRODUCT MASTER OLD/NEW GENERATION PAIR.
000400*--------------------------------------------------------------------
000500* 2001-03-19 RDC  REQ-2231   ORIGINAL
000600*--------------------------------------------------------------------
000700     SELECT PRODUCT-MASTER-OLD
000800            ASSIGN TO PRMASOLD
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS WS-PRMASOLD-STATUS.
001100
001200     SELECT PRODUCT-MASTER-NEW
001300            ASSIGN TO PRMASNEW
001400            ORGANIZATION IS SEQUENTIAL
001500            FILE STATUS IS WS-PRMASNEW-STATUS.
