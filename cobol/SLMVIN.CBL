000100*--------------------------------------------------------------------
000200* SLMVIN.CBL
000300* SELECT CLAUSE FOR THE INCOMING MOVEMENT-REQUEST FILE - ONE RECORD
000400* PER RECEIPT OR ISSUE TO BE VALIDATED AND POSTED BY stock-posting.cob.
000500*--------------------------------------------------------------------
000600* 2001-04-23 RDC  REQ-2236   ORIGINAL
000700*--------------------------------------------------------------------
000800     SELECT MOVEMENT-REQUEST-FILE
000900            ASSIGN TO MVMTIN
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS WS-MVMTIN-STATUS.
