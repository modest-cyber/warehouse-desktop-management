000100*--------------------------------------------------------------------
000200* FDPRDTX.CBL
000300* PRODUCT MAINTENANCE-TRANSACTION RECORD - ONE ADD, CHANGE OR DELETE
000400* REQUEST AGAINST THE PRODUCT MASTER.  PRTX-CODE MAY ARRIVE BLANK ON
000500* AN ADD - THE PROGRAM THEN GENERATES ONE FROM PLCODEGN.CBL.
000600*--------------------------------------------------------------------
000700* 2001-03-19 RDC  REQ-2231   ORIGINAL
000800* 2001-09-04 RDC  REQ-2267   ADDED PRTX-CODE, SAME AS THE WAREHOUSE
000900*                             TRANSACTION FILE
001000*--------------------------------------------------------------------
001100     FD  PRODUCT-TRANSACTION-FILE
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  PRODUCT-TRANSACTION-RECORD.
001500         05  PRTX-ACTION-CODE            PIC X(01).
001600             88  PRTX-ADD-PRODUCT        VALUE "A".
001700             88  PRTX-CHANGE-PRODUCT     VALUE "C".
001800             88  PRTX-DELETE-PRODUCT     VALUE "D".
001900         05  PRTX-ID                     PIC 9(06).
002000         05  PRTX-CODE                   PIC X(13).
002100         05  PRTX-NAME                   PIC X(30).
002200         05  PRTX-CATEGORY-ID            PIC 9(06).
002300         05  PRTX-UNIT-ID                PIC 9(06).
002400         05  PRTX-SPEC                   PIC X(20).
002500         05  PRTX-PRICE                  PIC S9(7)V99.
002600         05  PRTX-MIN-STOCK              PIC 9(07).
002700         05  PRTX-MAX-STOCK              PIC 9(07).
002800         05  PRTX-STATUS                 PIC 9(01).
002900         05  FILLER                      PIC X(02).
