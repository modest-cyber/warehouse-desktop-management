000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USER-MAINTENANCE.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  01/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* MAINTAINS THE OPERATOR/USER MASTER AGAINST A BATCH TRANSACTION FILE
001000* OF ADD / CHANGE-PASSWORD / RESET-PASSWORD / DELETE / LOGIN-CHECK
001100* REQUESTS, SAME TWO-PASS OLD-MASTER/NEW-MASTER TECHNIQUE USED
001200* THROUGHOUT THIS SYSTEM, PLUS A THIRD PASS THAT REPORTS SIGN-ON
001300* PASS/FAIL WITHOUT TOUCHING THE MASTER.  THE PASSWORD ITSELF NEVER
001400* PASSES THROUGH THIS PROGRAM IN THE CLEAR - THE TRANSACTION CARRIES A
001500* 32-CHARACTER HEX DIGEST ALREADY COMPUTED UP FRONT, AND ALL THIS
001600* PROGRAM DOES IS CONFIRM THE DIGEST IS PROPERLY FORMED AND STORE OR
001700* COMPARE IT.
001800*--------------------------------------------------------------------
001900* 1989-01-05 RDC  REQ-0801   ORIGINAL - OPERATOR-INITIALS TABLE
002000*                             CHECKED BY THE NIGHTLY POSTING RUN
002100*                             BEFORE ACCEPTING A BATCH SUBMISSION
002200* 1991-09-30 JTK  REQ-1050   ADDED A STATUS BYTE SO A CLERK COULD BE
002300*                             SUSPENDED WITHOUT DELETING THE RECORD
002400* 1994-07-26 RDC  REQ-1199   OPERATOR TABLE CONVERTED TO A PROPER
002500*                             OLD-MASTER/NEW-MASTER FILE PAIR, SAME
002600*                             TECHNIQUE AS THE OTHER MASTER FILES
002700* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE REVIEW - PROGRAM
002800*                             CARRIES NO DATE FIELDS, CERTIFIED
002900*                             COMPLIANT AS-IS
003000* 2001-04-09 RDC  REQ-2234   REWRITTEN AS USER-MAINTENANCE - ADDS A
003100*                             HASHED PASSWORD, A ROLE, AND FOUR
003200*                             DISTINCT ACTIONS (ADD, CHANGE PASSWORD,
003300*                             ADMINISTRATIVE RESET, DELETE) NOW THAT
003400*                             OPERATORS SIGN ON THROUGH THE NEW
003500*                             ON-LINE ENTRY SCREENS
003600* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
003700*                             TRANSACTION IS REJECTED
003800* 2004-03-15 RDC  REQ-2611   DELETE NOW ALSO REFUSED WHEN THE
003900*                             REQUESTING OPERATOR'S OWN ID MATCHES THE
004000*                             ID BEING DELETED - PAYROLL INTERFACE
004100*                             TEAM LOCKED THEMSELVES OUT CHASING A
004200*                             TYPO IN A TRANSACTION FILE
004300* 2009-09-08 JTK  REQ-3103   ADDED A THIRD PASS, LOGIN CHECK, FOR THE
004400*                             NEW ACTION "L" - THE USERNAME TABLE LOADED
004500*                             AT START-UP NOW ALSO CARRIES EACH USER'S
004600*                             PASSWORD HASH AND STATUS BYTE SO A SIGN-ON
004700*                             ATTEMPT CAN BE CONFIRMED WITHOUT A SECOND
004800*                             PASS OF THE MASTER FILE; A USER ADDED BY
004900*                             THIS SAME RUN IS ALSO REGISTERED IN THE
005000*                             TABLE, SO A LOGIN CHECK FOR A BRAND-NEW
005100*                             OPERATOR SUBMITTED LATER IN THE SAME
005200*                             TRANSACTION FILE STILL SUCCEEDS
005300* 2009-11-17 JTK  REQ-3121   CORRECTED THE PROTECTED-USERNAME LITERAL
005400*                             IN 1340- FROM "ADMIN" TO "admin" - THE
005500*                             ENTRY SCREENS STORE USERNAMES VERBATIM
005600*                             WITH NO CASE-FOLDING, AND THE ACTUAL
005700*                             DEFAULT ACCOUNT IS LOWERCASE, SO THE OLD
005800*                             LITERAL NEVER MATCHED IT; SAME FIX
005900*                             APPLIED TO THE DEFAULT ROLE LITERAL IN
006000*                             2120- FOR CONSISTENCY
006100*--------------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON  STATUS IS WS-TEST-RUN
006700            OFF STATUS IS WS-PRODUCTION-RUN.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     COPY "SLUSER.CBL".
007100     COPY "SLUSRTX.CBL".
007200     COPY "SLSEQCT.CBL".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600     COPY "FDUSER.CBL".
007700     COPY "FDUSRTX.CBL".
007800     COPY "FDSEQCT.CBL".
007900
008000 WORKING-STORAGE SECTION.
008100 COPY "wscodegn.cbl".
008200
008300 01  WS-FILE-STATUSES.
008400     05  WS-USMASOLD-STATUS          PIC X(02).
008500         88  USMASOLD-OK             VALUE "00".
008600         88  USMASOLD-EOF            VALUE "10".
008700     05  WS-USMASNEW-STATUS          PIC X(02).
008800         88  USMASNEW-OK             VALUE "00".
008900     05  WS-USTRANS-STATUS           PIC X(02).
009000         88  USTRANS-OK              VALUE "00".
009100         88  USTRANS-EOF             VALUE "10".
009200     05  FILLER                      PIC X(02) VALUE SPACES.
009300
009400 01  FILLER REDEFINES WS-FILE-STATUSES.
009500     05  WS-FILE-STATUSES-ALL        PIC X(08).
009600
009700 01  WS-SWITCHES.
009800     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
009900         88  OLD-MASTER-AT-EOF       VALUE "Y".
010000     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
010100         88  TRANSACTION-AT-EOF      VALUE "Y".
010200     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
010300         88  ANY-TRANSACTION-REJECTED VALUE "Y".
010400     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
010500         88  THIS-TRANSACTION-REJECTED VALUE "Y".
010600     05  FILLER                      PIC X(01).
010700
010800 01  WS-MATCH-KEYS.
010900     05  WS-OLD-KEY                  PIC 9(06)  COMP.
011000     05  WS-TXN-KEY                  PIC 9(06)  COMP.
011100     05  FILLER                      PIC X(01).
011200
011300 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
011400
011500*--------------------------------------------------------------------
011600* USERNAME TABLE - LOADED FROM THE OLD MASTER AT START-UP, AND ALSO
011700* UPDATED WHEN A NEW OPERATOR IS ADDED (SEE 2120-).  USERNAME IS USED
011800* BY THE ADD PASS FOR THE DUPLICATE-USERNAME CHECK; PASSWORD AND
011900* STATUS ARE CARRIED AS WELL SO THE LOGIN-CHECK PASS (SECTION 3) CAN
012000* CONFIRM A SIGN-ON WITHOUT A SEPARATE KEYED READ OF THE MASTER.
012100*--------------------------------------------------------------------
012200 01  WS-USERNAME-TABLE.
012300     05  WS-USERNAME-ENTRY           OCCURS 2000 TIMES.
012400         10  WS-UN-USERNAME           PIC X(20).
012500         10  WS-UN-PASSWORD           PIC X(32).
012600         10  WS-UN-STATUS             PIC 9(01).
012700             88  WS-UN-ENABLED        VALUE 1.
012800             88  WS-UN-DISABLED       VALUE 0.
012900     05  FILLER                      PIC X(01).
013000
013100 01  FILLER REDEFINES WS-USERNAME-TABLE.
013200     05  WS-USERNAME-ENTRY-X         PIC X(106001).
013300
013400 77  WS-USERNAME-TABLE-COUNT         PIC 9(04)  COMP VALUE ZERO.
013500 77  WS-USERNAME-SEARCH-SUB          PIC 9(04)  COMP.
013600 77  WS-USERNAME-FOUND-SW            PIC X(01).
013700     88  WS-USERNAME-ALREADY-USED    VALUE "Y".
013800
013900 77  WS-CURRENT-PASSWORD             PIC X(32).
014000 77  WS-CURRENT-STATUS               PIC 9(01).
014100
014200*--------------------------------------------------------------------
014300* PASSWORD-TOKEN FORMAT CHECK - CONFIRMS THE INCOMING VALUE IS A
014400* FULL 32-CHARACTER HEX DIGEST.  THE CLEAR PASSWORD ITSELF, AND ITS
014500* SIX-CHARACTER MINIMUM LENGTH, ARE ENFORCED BY THE ENTRY SCREEN
014600* BEFORE THE DIGEST EVER REACHES THIS PROGRAM.
014700*--------------------------------------------------------------------
014800 77  WS-PW-WORK                      PIC X(32).
014900 77  WS-PW-LEN                       PIC 9(02)  COMP.
015000 77  WS-PW-VALID-SW                  PIC X(01).
015100     88  WS-PASSWORD-FORMAT-OK       VALUE "Y".
015200     88  WS-PASSWORD-FORMAT-BAD      VALUE "N".
015300
015400 77  WS-NAME-LEN                     PIC 9(02)  COMP.
015500 77  WS-SCAN-SUB                     PIC 9(02)  COMP.
015600 77  WS-ONE-CHAR                     PIC X(01).
015700
015800 01  WS-CONTROL-COUNTS.
015900     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
016000     05  WS-PASSWORDS-CHANGED        PIC 9(05)  COMP VALUE ZERO.
016100     05  WS-PASSWORDS-RESET          PIC 9(05)  COMP VALUE ZERO.
016200     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
016300     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
016400     05  WS-LOGIN-SUCCESSES          PIC 9(05)  COMP VALUE ZERO.
016500     05  WS-LOGIN-FAILURES           PIC 9(05)  COMP VALUE ZERO.
016600     05  FILLER                      PIC X(01).
016700
016800 01  FILLER REDEFINES WS-CONTROL-COUNTS.
016900     05  WS-CONTROL-COUNTS-ALL       PIC X(15).
017000
017100 PROCEDURE DIVISION.
017200*--------------------------------------------------------------------
017300 0100-MAIN-LINE.
017400
017500     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
017600     PERFORM 1000-MATCH-CHANGES-AND-DELETES
017700        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
017800        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
017900     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
018000     PERFORM 3000-PROCESS-LOGIN-CHECKS
018100        THRU 3000-PROCESS-LOGIN-CHECKS-EXIT.
018200     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
018300
018400     IF ANY-TRANSACTION-REJECTED
018500        MOVE 8 TO RETURN-CODE
018600     ELSE
018700        MOVE 0 TO RETURN-CODE.
018800
018900     STOP RUN.
019000
019100 0100-MAIN-LINE-EXIT.
019200     EXIT.
019300*--------------------------------------------------------------------
019400 0200-INITIALIZE.
019500
019600     OPEN INPUT  USER-MASTER-OLD
019700          INPUT  USER-TRANSACTION-FILE
019800          OUTPUT USER-MASTER-NEW
019900          I-O    SEQUENCE-CONTROL-FILE.
020000
020100     PERFORM 0210-LOAD-USERNAME-TABLE THRU 0210-LOAD-USERNAME-TABLE-EXIT.
020200     PERFORM 0220-READ-OLD-MASTER-NEXT.
020300     PERFORM 0230-READ-TRANSACTION-NEXT.
020400
020500 0200-INITIALIZE-EXIT.
020600     EXIT.
020700*--------------------------------------------------------------------
020800 0210-LOAD-USERNAME-TABLE.
020900
021000     READ USER-MASTER-OLD RECORD
021100          AT END SET USMASOLD-EOF TO TRUE.
021200
021300     PERFORM 0215-LOAD-ONE-USERNAME-ENTRY UNTIL USMASOLD-EOF.
021400
021500     CLOSE USER-MASTER-OLD.
021600     OPEN INPUT USER-MASTER-OLD.
021700     SET USMASOLD-OK TO TRUE.
021800
021900 0210-LOAD-USERNAME-TABLE-EXIT.
022000     EXIT.
022100*--------------------------------------------------------------------
022200 0215-LOAD-ONE-USERNAME-ENTRY.
022300
022400     IF US-USERNAME OF OLD-USER-RECORD NOT = SPACES
022500        ADD 1 TO WS-USERNAME-TABLE-COUNT
022600        MOVE US-USERNAME OF OLD-USER-RECORD
022700          TO WS-UN-USERNAME (WS-USERNAME-TABLE-COUNT)
022800        MOVE US-PASSWORD OF OLD-USER-RECORD
022900          TO WS-UN-PASSWORD (WS-USERNAME-TABLE-COUNT)
023000        MOVE US-STATUS OF OLD-USER-RECORD
023100          TO WS-UN-STATUS (WS-USERNAME-TABLE-COUNT).
023200
023300     READ USER-MASTER-OLD RECORD
023400          AT END SET USMASOLD-EOF TO TRUE.
023500
023600 0215-LOAD-ONE-USERNAME-ENTRY-EXIT.
023700     EXIT.
023800*--------------------------------------------------------------------
023900 0220-READ-OLD-MASTER-NEXT.
024000
024100     READ USER-MASTER-OLD RECORD
024200          AT END
024300              SET OLD-MASTER-AT-EOF TO TRUE
024400              MOVE WS-HIGH-KEY TO WS-OLD-KEY
024500          NOT AT END
024600              MOVE US-ID OF OLD-USER-RECORD TO WS-OLD-KEY.
024700
024800 0220-READ-OLD-MASTER-NEXT-EXIT.
024900     EXIT.
025000*--------------------------------------------------------------------
025100 0230-READ-TRANSACTION-NEXT.
025200
025300     READ USER-TRANSACTION-FILE RECORD
025400          AT END
025500              SET TRANSACTION-AT-EOF TO TRUE
025600              MOVE WS-HIGH-KEY TO WS-TXN-KEY
025700          NOT AT END
025800              MOVE USTX-ID TO WS-TXN-KEY.
025900
026000     IF NOT TRANSACTION-AT-EOF AND USTX-ADD-USER
026100        PERFORM 0230-READ-TRANSACTION-NEXT.
026200
026300 0230-READ-TRANSACTION-NEXT-EXIT.
026400     EXIT.
026500*--------------------------------------------------------------------
026600 1000-MATCH-CHANGES-AND-DELETES.
026700
026800     IF WS-OLD-KEY < WS-TXN-KEY
026900        WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
027000        PERFORM 0220-READ-OLD-MASTER-NEXT
027100     ELSE
027200        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
027300           PERFORM 1200-APPLY-CHANGE-OR-DELETE
027400              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
027500        ELSE
027600           DISPLAY "USER-MAINTENANCE - TRANSACTION ID NOT ON FILE "
027700                   USTX-ID
027800           ADD 1 TO WS-REJECTS
027900           SET ANY-TRANSACTION-REJECTED TO TRUE
028000           PERFORM 0230-READ-TRANSACTION-NEXT.
028100
028200 1000-MATCH-CHANGES-AND-DELETES-EXIT.
028300     EXIT.
028400*--------------------------------------------------------------------
028500 1200-APPLY-CHANGE-OR-DELETE.
028600
028700     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
028800
028900     IF USTX-CHANGE-PASSWORD
029000        PERFORM 1300-VALIDATE-CHANGE-PASSWORD
029100           THRU 1300-VALIDATE-CHANGE-PASSWORD-EXIT
029200        IF THIS-TRANSACTION-REJECTED
029300           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
029400        ELSE
029500           MOVE USTX-NEW-PASSWORD TO US-PASSWORD OF OLD-USER-RECORD
029600           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
029700           ADD 1 TO WS-PASSWORDS-CHANGED
029800     ELSE
029900     IF USTX-RESET-PASSWORD
030000        PERFORM 1320-VALIDATE-RESET-PASSWORD
030100           THRU 1320-VALIDATE-RESET-PASSWORD-EXIT
030200        IF THIS-TRANSACTION-REJECTED
030300           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
030400        ELSE
030500           MOVE USTX-NEW-PASSWORD TO US-PASSWORD OF OLD-USER-RECORD
030600           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
030700           ADD 1 TO WS-PASSWORDS-RESET
030800     ELSE
030900     IF USTX-DELETE-USER
031000        PERFORM 1340-CHECK-DELETE-ALLOWED
031100           THRU 1340-CHECK-DELETE-ALLOWED-EXIT
031200        IF THIS-TRANSACTION-REJECTED
031300           WRITE NEW-USER-RECORD FROM OLD-USER-RECORD
031400        ELSE
031500           ADD 1 TO WS-DELETES-APPLIED.
031600
031700     PERFORM 0220-READ-OLD-MASTER-NEXT.
031800     PERFORM 0230-READ-TRANSACTION-NEXT.
031900
032000 1200-APPLY-CHANGE-OR-DELETE-EXIT.
032100     EXIT.
032200*--------------------------------------------------------------------
032300 1300-VALIDATE-CHANGE-PASSWORD.
032400
032500     IF USTX-OLD-PASSWORD NOT = US-PASSWORD OF OLD-USER-RECORD
032600        DISPLAY "USER-MAINTENANCE - OLD PASSWORD WRONG, ID " USTX-ID
032700        ADD 1 TO WS-REJECTS
032800        SET ANY-TRANSACTION-REJECTED TO TRUE
032900        SET THIS-TRANSACTION-REJECTED TO TRUE.
033000
033100     IF NOT THIS-TRANSACTION-REJECTED
033200        MOVE USTX-NEW-PASSWORD TO WS-PW-WORK
033300        PERFORM 1360-VALIDATE-PASSWORD-TOKEN
033400           THRU 1360-VALIDATE-PASSWORD-TOKEN-EXIT
033500        IF WS-PASSWORD-FORMAT-BAD
033600           DISPLAY "USER-MAINTENANCE - BAD NEW PASSWORD, ID " USTX-ID
033700           ADD 1 TO WS-REJECTS
033800           SET ANY-TRANSACTION-REJECTED TO TRUE
033900           SET THIS-TRANSACTION-REJECTED TO TRUE.
034000
034100 1300-VALIDATE-CHANGE-PASSWORD-EXIT.
034200     EXIT.
034300*--------------------------------------------------------------------
034400 1320-VALIDATE-RESET-PASSWORD.
034500
034600     MOVE USTX-NEW-PASSWORD TO WS-PW-WORK.
034700     PERFORM 1360-VALIDATE-PASSWORD-TOKEN
034800        THRU 1360-VALIDATE-PASSWORD-TOKEN-EXIT.
034900
035000     IF WS-PASSWORD-FORMAT-BAD
035100        DISPLAY "USER-MAINTENANCE - BAD RESET PASSWORD, ID " USTX-ID
035200        ADD 1 TO WS-REJECTS
035300        SET ANY-TRANSACTION-REJECTED TO TRUE
035400        SET THIS-TRANSACTION-REJECTED TO TRUE.
035500
035600 1320-VALIDATE-RESET-PASSWORD-EXIT.
035700     EXIT.
035800*--------------------------------------------------------------------
035900 1340-CHECK-DELETE-ALLOWED.
036000
036100     IF US-USERNAME OF OLD-USER-RECORD = "admin"
036200        DISPLAY "USER-MAINTENANCE - CANNOT DELETE ADMIN, ID " USTX-ID
036300        ADD 1 TO WS-REJECTS
036400        SET ANY-TRANSACTION-REJECTED TO TRUE
036500        SET THIS-TRANSACTION-REJECTED TO TRUE.
036600
036700     IF NOT THIS-TRANSACTION-REJECTED
036800           AND USTX-ID = USTX-REQUESTED-BY-ID
036900        DISPLAY "USER-MAINTENANCE - CANNOT DELETE YOUR OWN ID, ID "
037000                USTX-ID
037100        ADD 1 TO WS-REJECTS
037200        SET ANY-TRANSACTION-REJECTED TO TRUE
037300        SET THIS-TRANSACTION-REJECTED TO TRUE.
037400
037500 1340-CHECK-DELETE-ALLOWED-EXIT.
037600     EXIT.
037700*--------------------------------------------------------------------
037800 1360-VALIDATE-PASSWORD-TOKEN.
037900
038000     SET WS-PASSWORD-FORMAT-OK TO TRUE.
038100     MOVE 0 TO WS-PW-LEN.
038200     PERFORM 1362-CHECK-ONE-PW-LEN-CHAR
038300        VARYING WS-SCAN-SUB FROM 1 BY 1
038400          UNTIL WS-SCAN-SUB > 32.
038500
038600     IF WS-PW-LEN NOT = 32
038700        SET WS-PASSWORD-FORMAT-BAD TO TRUE
038800     ELSE
038900        PERFORM 1364-CHECK-ONE-PW-HEX-CHAR
039000           VARYING WS-SCAN-SUB FROM 1 BY 1
039100             UNTIL WS-SCAN-SUB > 32.
039200
039300 1360-VALIDATE-PASSWORD-TOKEN-EXIT.
039400     EXIT.
039500*--------------------------------------------------------------------
039600 1362-CHECK-ONE-PW-LEN-CHAR.
039700
039800     IF WS-PW-WORK (WS-SCAN-SUB:1) NOT = SPACE
039900        MOVE WS-SCAN-SUB TO WS-PW-LEN.
040000
040100 1362-CHECK-ONE-PW-LEN-CHAR-EXIT.
040200     EXIT.
040300*--------------------------------------------------------------------
040400 1364-CHECK-ONE-PW-HEX-CHAR.
040500
040600     MOVE WS-PW-WORK (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
040700
040800     IF WS-ONE-CHAR IS NOT NUMERIC
040900           AND (WS-ONE-CHAR < "A" OR WS-ONE-CHAR > "F")
041000        SET WS-PASSWORD-FORMAT-BAD TO TRUE.
041100
041200 1364-CHECK-ONE-PW-HEX-CHAR-EXIT.
041300     EXIT.
041400*--------------------------------------------------------------------
041500 1366-CHECK-ONE-USERNAME-LEN-CHAR.
041600
041700     IF USTX-USERNAME (WS-SCAN-SUB:1) NOT = SPACE
041800        MOVE WS-SCAN-SUB TO WS-NAME-LEN.
041900
042000 1366-CHECK-ONE-USERNAME-LEN-CHAR-EXIT.
042100     EXIT.
042200*--------------------------------------------------------------------
042300 1410-CHECK-ONE-USERNAME-ENTRY.
042400
042500     IF WS-UN-USERNAME (WS-USERNAME-SEARCH-SUB) = USTX-USERNAME
042600        SET WS-USERNAME-ALREADY-USED TO TRUE.
042700
042800 1410-CHECK-ONE-USERNAME-ENTRY-EXIT.
042900     EXIT.
043000*--------------------------------------------------------------------
043100* LOGIN-CHECK LOOKUP - THIS SHOP'S TABLE SEARCHES NEVER EXIT EARLY ON
043200* A HIT (SEE STOCK-STATISTICS 3350-), SO THE MATCHED PASSWORD AND
043300* STATUS ARE CAPTURED RIGHT HERE, DURING THE SCAN, RATHER THAN BEING
043400* RECOVERED AFTERWARD FROM THE FINAL SUBSCRIPT VALUE.
043500*--------------------------------------------------------------------
043600 1420-FIND-LOGIN-ENTRY.
043700
043800     IF WS-UN-USERNAME (WS-USERNAME-SEARCH-SUB) = USTX-USERNAME
043900        SET WS-USERNAME-ALREADY-USED TO TRUE
044000        MOVE WS-UN-PASSWORD (WS-USERNAME-SEARCH-SUB)
044100          TO WS-CURRENT-PASSWORD
044200        MOVE WS-UN-STATUS (WS-USERNAME-SEARCH-SUB)
044300          TO WS-CURRENT-STATUS.
044400
044500 1420-FIND-LOGIN-ENTRY-EXIT.
044600     EXIT.
044700*--------------------------------------------------------------------
044800 2000-APPEND-THE-ADDS.
044900
045000     CLOSE USER-MASTER-NEW
045100           USER-TRANSACTION-FILE.
045200     OPEN EXTEND USER-MASTER-NEW.
045300     OPEN INPUT  USER-TRANSACTION-FILE.
045400     MOVE "N" TO WS-TRANSACTION-EOF-SW.
045500
045600     READ USER-TRANSACTION-FILE RECORD
045700          AT END SET TRANSACTION-AT-EOF TO TRUE.
045800
045900     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.
046000
046100 2000-APPEND-THE-ADDS-EXIT.
046200     EXIT.
046300*--------------------------------------------------------------------
046400 2050-APPEND-ONE-TRANSACTION.
046500
046600     IF USTX-ADD-USER
046700        PERFORM 2100-ADD-ONE-USER THRU 2100-ADD-ONE-USER-EXIT.
046800
046900     READ USER-TRANSACTION-FILE RECORD
047000          AT END SET TRANSACTION-AT-EOF TO TRUE.
047100
047200 2050-APPEND-ONE-TRANSACTION-EXIT.
047300     EXIT.
047400*--------------------------------------------------------------------
047500 2100-ADD-ONE-USER.
047600
047700     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
047800
047900     IF USTX-USERNAME = SPACES
048000        DISPLAY "USER-MAINTENANCE - USERNAME BLANK ON ADD"
048100        ADD 1 TO WS-REJECTS
048200        SET ANY-TRANSACTION-REJECTED TO TRUE
048300        SET THIS-TRANSACTION-REJECTED TO TRUE.
048400
048500     IF NOT THIS-TRANSACTION-REJECTED
048600        MOVE 0 TO WS-NAME-LEN
048700        PERFORM 1366-CHECK-ONE-USERNAME-LEN-CHAR
048800           VARYING WS-SCAN-SUB FROM 1 BY 1
048900             UNTIL WS-SCAN-SUB > 20
049000        IF WS-NAME-LEN < 3
049100           DISPLAY "USER-MAINTENANCE - USERNAME TOO SHORT ON ADD"
049200           ADD 1 TO WS-REJECTS
049300           SET ANY-TRANSACTION-REJECTED TO TRUE
049400           SET THIS-TRANSACTION-REJECTED TO TRUE.
049500
049600     IF USTX-STATUS NOT = 0 AND USTX-STATUS NOT = 1
049700        DISPLAY "USER-MAINTENANCE - BAD STATUS ON ADD"
049800        ADD 1 TO WS-REJECTS
049900        SET ANY-TRANSACTION-REJECTED TO TRUE
050000        SET THIS-TRANSACTION-REJECTED TO TRUE.
050100
050200     IF NOT THIS-TRANSACTION-REJECTED
050300        MOVE USTX-NEW-PASSWORD TO WS-PW-WORK
050400        PERFORM 1360-VALIDATE-PASSWORD-TOKEN
050500           THRU 1360-VALIDATE-PASSWORD-TOKEN-EXIT
050600        IF WS-PASSWORD-FORMAT-BAD
050700           DISPLAY "USER-MAINTENANCE - BAD PASSWORD ON ADD"
050800           ADD 1 TO WS-REJECTS
050900           SET ANY-TRANSACTION-REJECTED TO TRUE
051000           SET THIS-TRANSACTION-REJECTED TO TRUE.
051100
051200     MOVE "N" TO WS-USERNAME-FOUND-SW.
051300     IF NOT THIS-TRANSACTION-REJECTED
051400        PERFORM 1410-CHECK-ONE-USERNAME-ENTRY
051500           VARYING WS-USERNAME-SEARCH-SUB FROM 1 BY 1
051600             UNTIL WS-USERNAME-SEARCH-SUB > WS-USERNAME-TABLE-COUNT
051700        IF WS-USERNAME-ALREADY-USED
051800           DISPLAY "USER-MAINTENANCE - DUPLICATE USERNAME "
051900                   USTX-USERNAME
052000           ADD 1 TO WS-REJECTS
052100           SET ANY-TRANSACTION-REJECTED TO TRUE
052200           SET THIS-TRANSACTION-REJECTED TO TRUE.
052300
052400     IF NOT THIS-TRANSACTION-REJECTED
052500        PERFORM 2120-ASSIGN-ID-AND-WRITE
052600           THRU 2120-ASSIGN-ID-AND-WRITE-EXIT.
052700
052800 2100-ADD-ONE-USER-EXIT.
052900     EXIT.
053000*--------------------------------------------------------------------
053100 2120-ASSIGN-ID-AND-WRITE.
053200
053300     ADD 1 TO WS-USERNAME-TABLE-COUNT.
053400     MOVE USTX-USERNAME TO WS-UN-USERNAME (WS-USERNAME-TABLE-COUNT).
053500     MOVE USTX-NEW-PASSWORD TO WS-UN-PASSWORD (WS-USERNAME-TABLE-COUNT).
053600     MOVE USTX-STATUS TO WS-UN-STATUS (WS-USERNAME-TABLE-COUNT).
053700
053800     MOVE "USID" TO CDGN-PREFIX.
053900     MOVE ZEROS  TO CDGN-DATE.
054000     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.
054100
054200     MOVE CDGN-NEXT-SEQ    TO US-ID        OF NEW-USER-RECORD.
054300     MOVE USTX-USERNAME    TO US-USERNAME  OF NEW-USER-RECORD.
054400     MOVE USTX-NEW-PASSWORD TO US-PASSWORD OF NEW-USER-RECORD.
054500     MOVE USTX-REAL-NAME   TO US-REAL-NAME OF NEW-USER-RECORD.
054600     MOVE "admin"          TO US-ROLE      OF NEW-USER-RECORD.
054700     MOVE USTX-STATUS      TO US-STATUS    OF NEW-USER-RECORD.
054800     WRITE NEW-USER-RECORD.
054900     ADD 1 TO WS-ADDS-APPLIED.
055000
055100 2120-ASSIGN-ID-AND-WRITE-EXIT.
055200     EXIT.
055300*--------------------------------------------------------------------
055400* SECTION 3 - LOGIN CHECK.  THIRD PASS OF THE TRANSACTION FILE, AFTER
055500* THE MASTER IS FULLY REBUILT.  NO MASTER RECORD IS WRITTEN HERE -
055600* EACH "L" TRANSACTION IS ONLY LOOKED UP AGAINST THE USERNAME TABLE
055700* (WHICH BY NOW ALSO HOLDS ANY OPERATOR ADDED EARLIER IN THIS SAME
055800* RUN) AND THE PASS/FAIL RESULT IS REPORTED.
055900*--------------------------------------------------------------------
056000 3000-PROCESS-LOGIN-CHECKS.
056100
056200     CLOSE USER-TRANSACTION-FILE.
056300     OPEN INPUT USER-TRANSACTION-FILE.
056400     MOVE "N" TO WS-TRANSACTION-EOF-SW.
056500
056600     READ USER-TRANSACTION-FILE RECORD
056700          AT END SET TRANSACTION-AT-EOF TO TRUE.
056800
056900     PERFORM 3050-PROCESS-ONE-LOGIN-CHECK UNTIL TRANSACTION-AT-EOF.
057000
057100 3000-PROCESS-LOGIN-CHECKS-EXIT.
057200     EXIT.
057300*--------------------------------------------------------------------
057400 3050-PROCESS-ONE-LOGIN-CHECK.
057500
057600     IF USTX-LOGIN-CHECK
057700        PERFORM 3100-CHECK-ONE-LOGIN THRU 3100-CHECK-ONE-LOGIN-EXIT.
057800
057900     READ USER-TRANSACTION-FILE RECORD
058000          AT END SET TRANSACTION-AT-EOF TO TRUE.
058100
058200 3050-PROCESS-ONE-LOGIN-CHECK-EXIT.
058300     EXIT.
058400*--------------------------------------------------------------------
058500 3100-CHECK-ONE-LOGIN.
058600
058700     MOVE "N" TO WS-USERNAME-FOUND-SW.
058800     PERFORM 1420-FIND-LOGIN-ENTRY
058900        VARYING WS-USERNAME-SEARCH-SUB FROM 1 BY 1
059000          UNTIL WS-USERNAME-SEARCH-SUB > WS-USERNAME-TABLE-COUNT.
059100
059200     IF NOT WS-USERNAME-ALREADY-USED
059300        DISPLAY "USER-MAINTENANCE - LOGIN FAILED, UNKNOWN USER "
059400                USTX-USERNAME
059500        ADD 1 TO WS-LOGIN-FAILURES
059600     ELSE
059700     IF WS-CURRENT-STATUS NOT = 1
059800        DISPLAY "USER-MAINTENANCE - LOGIN FAILED, DISABLED "
059900                USTX-USERNAME
060000        ADD 1 TO WS-LOGIN-FAILURES
060100     ELSE
060200     IF WS-CURRENT-PASSWORD NOT = USTX-LOGIN-PASSWORD
060300        DISPLAY "USER-MAINTENANCE - LOGIN FAILED, BAD PASSWORD "
060400                USTX-USERNAME
060500        ADD 1 TO WS-LOGIN-FAILURES
060600     ELSE
060700        DISPLAY "USER-MAINTENANCE - LOGIN OK " USTX-USERNAME
060800        ADD 1 TO WS-LOGIN-SUCCESSES.
060900
061000 3100-CHECK-ONE-LOGIN-EXIT.
061100     EXIT.
061200*--------------------------------------------------------------------
061300 9000-WIND-DOWN.
061400
061500     CLOSE USER-MASTER-OLD
061600           USER-MASTER-NEW
061700           USER-TRANSACTION-FILE
061800           SEQUENCE-CONTROL-FILE.
061900
062000     DISPLAY "USER-MAINTENANCE - ADDS: "      WS-ADDS-APPLIED
062100             " PW-CHANGED: "  WS-PASSWORDS-CHANGED
062200             " PW-RESET: "    WS-PASSWORDS-RESET
062300             " DELETES: "     WS-DELETES-APPLIED
062400             " REJECTS: "     WS-REJECTS.
062500     DISPLAY "USER-MAINTENANCE - LOGIN-OK: "  WS-LOGIN-SUCCESSES
062600             " LOGIN-FAILED: " WS-LOGIN-FAILURES.
062700
062800 9000-WIND-DOWN-EXIT.
062900     EXIT.
063000*--------------------------------------------------------------------
063100 COPY "PLCODEGN.CBL".
