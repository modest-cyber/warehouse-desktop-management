000100*--------------------------------------------------------------------
000200* PLGTDATE.CBL
000300* COMMON PROCEDURE - OBTAINS TODAY'S DATE FOR THE RUN AND WINDOWS
000400* THE 2-DIGIT YEAR RETURNED BY "ACCEPT FROM DATE" INTO A 4-DIGIT
000500* CENTURY.  COPIED INTO THE PROCEDURE DIVISION OF EVERY PROGRAM THAT
000600* NEEDS TO KNOW "TODAY" (CODE GENERATION, "NOT LATER THAN RUN DATE").
000700*--------------------------------------------------------------------
000800* 1998-11-03 LFS  REQ-1997   ORIGINAL - CENTURY HARD-CODED TO 19
000900* 1999-08-19 LFS  Y2K-0042   WINDOWED CENTURY - PIVOT YEAR 50
001000*--------------------------------------------------------------------
001100 0100-GET-RUN-DATE.
001200
001300     ACCEPT WS-RUN-DATE-RAW FROM DATE.
001400
001500     IF WS-RUN-DATE-YY IS LESS THAN WS-CENTURY-PIVOT-YEAR
001600        MOVE WS-CENTURY-2000 TO WS-RUN-DATE-CC
001700     ELSE
001800        MOVE WS-CENTURY-1900 TO WS-RUN-DATE-CC.
001900
002000     MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-YY-OF-CCYY.
002100     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-MM-OF-CCYY.
002200     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD-OF-CCYY.
002300
002400 0100-GET-RUN-DATE-EXIT.
002500     EXIT.
