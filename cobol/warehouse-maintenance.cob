000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WAREHOUSE-MAINTENANCE.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  03/12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* MAINTAINS THE WAREHOUSE MASTER AGAINST A BATCH TRANSACTION FILE OF
001000* ADD/CHANGE/DELETE REQUESTS - THE SAME TWO-PASS OLD-MASTER/NEW-MASTER
001100* TECHNIQUE USED THROUGHOUT THIS SYSTEM.  A DELETE IS REFUSED WHILE
001200* THE WAREHOUSE STILL CARRIES AN INVENTORY BALANCE OR APPEARS ON THE
001300* POSTED MOVEMENT HISTORY, SO THE IN-USE TABLE IS BUILT FROM BOTH OF
001400* THOSE FILES BEFORE THE MATCH-MERGE BEGINS.
001500*--------------------------------------------------------------------
001600* 1989-03-12 RDC  REQ-0871   ORIGINAL
001700* 1991-02-18 JTK  REQ-1003   ADDED DELETE REFERENCE-IN-USE CHECK
001800*                             AGAINST THE INVENTORY BALANCE FILE
001900* 1994-07-26 RDC  REQ-1199   CODE-UNIQUENESS TABLE ADDED
002000* 1996-05-14 JTK  REQ-1340   IN-USE CHECK EXTENDED TO THE POSTED
002100*                             MOVEMENT HISTORY FILE - A WAREHOUSE WITH
002200*                             ZERO CURRENT BALANCE BUT PRIOR MOVEMENTS
002300*                             WAS BEING DELETED AND BREAKING THE
002400*                             STATISTICS RUN
002500* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
002600* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
002700* 2001-09-04 RDC  REQ-2267   ADD NOW ACCEPTS AN OPERATOR-SUPPLIED
002800*                             WHTX-CODE, GENERATING ONE ONLY WHEN LEFT
002900*                             BLANK
003000* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
003100*                             TRANSACTION IS REJECTED
003200*--------------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON  STATUS IS WS-TEST-RUN
003800            OFF STATUS IS WS-PRODUCTION-RUN.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY "SLWRHSE.CBL".
004200     COPY "SLWRHTX.CBL".
004300     COPY "SLSEQCT.CBL".
004400     COPY "SLINVEN.CBL".
004500     COPY "SLMVOUT.CBL".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY "FDWRHSE.CBL".
005000     COPY "FDWRHTX.CBL".
005100     COPY "FDSEQCT.CBL".
005200     COPY "FDINVEN.CBL".
005300     COPY "FDMVOUT.CBL".
005400
005500 WORKING-STORAGE SECTION.
005600 COPY "wsdate.cbl".
005700 COPY "wscodegn.cbl".
005800
005900 01  WS-FILE-STATUSES.
006000     05  WS-WHMASOLD-STATUS          PIC X(02).
006100         88  WHMASOLD-OK             VALUE "00".
006200         88  WHMASOLD-EOF            VALUE "10".
006300     05  WS-WHMASNEW-STATUS          PIC X(02).
006400         88  WHMASNEW-OK             VALUE "00".
006500     05  WS-WHTRANS-STATUS           PIC X(02).
006600         88  WHTRANS-OK              VALUE "00".
006700         88  WHTRANS-EOF             VALUE "10".
006800     05  WS-INVMASOLD-STATUS         PIC X(02).
006900         88  INVMASOLD-OK            VALUE "00".
007000         88  INVMASOLD-EOF           VALUE "10".
007100     05  WS-INVMASNEW-STATUS         PIC X(02).
007200     05  WS-MVMTOUT-STATUS           PIC X(02).
007300         88  MVMTOUT-OK              VALUE "00".
007400         88  MVMTOUT-EOF             VALUE "10".
007500     05  FILLER                      PIC X(02) VALUE SPACES.
007600
007700 01  FILLER REDEFINES WS-FILE-STATUSES.
007800     05  WS-FILE-STATUSES-ALL        PIC X(14).
007900
008000 01  WS-SWITCHES.
008100     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
008200         88  OLD-MASTER-AT-EOF       VALUE "Y".
008300     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
008400         88  TRANSACTION-AT-EOF      VALUE "Y".
008500     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
008600         88  ANY-TRANSACTION-REJECTED VALUE "Y".
008700     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
008800         88  THIS-TRANSACTION-REJECTED VALUE "Y".
008900     05  FILLER                      PIC X(01).
009000
009100 01  WS-MATCH-KEYS.
009200     05  WS-OLD-KEY                  PIC 9(06)  COMP.
009300     05  WS-TXN-KEY                  PIC 9(06)  COMP.
009400     05  FILLER                      PIC X(01).
009500
009600 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
009700
009800*--------------------------------------------------------------------
009900* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP.
010000*--------------------------------------------------------------------
010100 01  WS-CODE-TABLE.
010200     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
010300                                      PIC X(14).
010400     05  FILLER                      PIC X(01).
010500
010600 01  FILLER REDEFINES WS-CODE-TABLE.
010700     05  WS-CODE-ENTRY-X             PIC X(28001).
010800
010900 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
011000 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
011100 77  WS-CODE-FOUND-SW                PIC X(01).
011200     88  WS-CODE-ALREADY-USED        VALUE "Y".
011300
011400*--------------------------------------------------------------------
011500* WAREHOUSE-IN-USE TABLE - ONE ENTRY PER WAREHOUSE ID SEEN ON THE
011600* INVENTORY BALANCE FILE OR THE POSTED MOVEMENT HISTORY FILE.
011700*--------------------------------------------------------------------
011800 01  WS-WH-USED-TABLE.
011900     05  WS-WH-USED-ENTRY            OCCURS 3000 TIMES
012000                                      PIC 9(06) COMP.
012100     05  FILLER                      PIC X(01).
012200
012300 77  WS-WH-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
012400 77  WS-WH-USED-SEARCH-SUB           PIC 9(04)  COMP.
012500 77  WS-WH-ID-TO-RECORD              PIC 9(06)  COMP.
012600 77  WS-WH-USED-FOUND-SW             PIC X(01).
012700     88  WS-WAREHOUSE-IN-USE         VALUE "Y".
012800
012900 01  WS-CONTROL-COUNTS.
013000     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
013100     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
013200     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
013300     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
013400     05  FILLER                      PIC X(01).
013500
013600*--------------------------------------------------------------------
013700* RUN-HEADER LINE FOR THE OPERATOR LOG - SAME BANNER SHAPE AS THE
013800* NIGHTLY DRIVER'S OWN HEADER LINE.
013900*--------------------------------------------------------------------
014000 01  WS-RUN-BANNER.
014100     05  FILLER                      PIC X(20)
014200                                      VALUE "WHSE MAINT RUN DATE ".
014300     05  WS-RUN-BANNER-DATE          PIC 9(08).
014400     05  FILLER                      PIC X(10) VALUE SPACES.
014500
014600 01  FILLER REDEFINES WS-RUN-BANNER.
014700     05  WS-RUN-BANNER-ALL           PIC X(38).
014800
014900 PROCEDURE DIVISION.
015000*--------------------------------------------------------------------
015100 0100-MAIN-LINE.
015200
015300     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
015400     PERFORM 1000-MATCH-CHANGES-AND-DELETES
015500        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
015600        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
015700     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
015800     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
015900
016000     IF ANY-TRANSACTION-REJECTED
016100        MOVE 8 TO RETURN-CODE
016200     ELSE
016300        MOVE 0 TO RETURN-CODE.
016400
016500     STOP RUN.
016600
016700 0100-MAIN-LINE-EXIT.
016800     EXIT.
016900*--------------------------------------------------------------------
017000 0200-INITIALIZE.
017100
017200     PERFORM 0100-GET-RUN-DATE.
017300     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-BANNER-DATE.
017400     DISPLAY WS-RUN-BANNER.
017500
017600     OPEN INPUT  WAREHOUSE-MASTER-OLD
017700          INPUT  WAREHOUSE-TRANSACTION-FILE
017800          OUTPUT WAREHOUSE-MASTER-NEW
017900          I-O    SEQUENCE-CONTROL-FILE.
018000
018100     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
018200     PERFORM 0240-LOAD-WH-USED-TABLE THRU 0240-LOAD-WH-USED-TABLE-EXIT.
018300     PERFORM 0220-READ-OLD-MASTER-NEXT.
018400     PERFORM 0230-READ-TRANSACTION-NEXT.
018500
018600 0200-INITIALIZE-EXIT.
018700     EXIT.
018800*--------------------------------------------------------------------
018900 0210-LOAD-CODE-TABLE.
019000
019100     READ WAREHOUSE-MASTER-OLD RECORD
019200          AT END SET WHMASOLD-EOF TO TRUE.
019300
019400     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL WHMASOLD-EOF.
019500
019600     CLOSE WAREHOUSE-MASTER-OLD.
019700     OPEN INPUT WAREHOUSE-MASTER-OLD.
019800     SET WHMASOLD-OK TO TRUE.
019900
020000 0210-LOAD-CODE-TABLE-EXIT.
020100     EXIT.
020200*--------------------------------------------------------------------
020300 0215-LOAD-ONE-CODE-ENTRY.
020400
020500     IF WH-CODE OF OLD-WAREHOUSE-RECORD NOT = SPACES
020600        ADD 1 TO WS-CODE-TABLE-COUNT
020700        MOVE WH-CODE OF OLD-WAREHOUSE-RECORD
020800          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
020900
021000     READ WAREHOUSE-MASTER-OLD RECORD
021100          AT END SET WHMASOLD-EOF TO TRUE.
021200
021300 0215-LOAD-ONE-CODE-ENTRY-EXIT.
021400     EXIT.
021500*--------------------------------------------------------------------
021600 0220-READ-OLD-MASTER-NEXT.
021700
021800     READ WAREHOUSE-MASTER-OLD RECORD
021900          AT END
022000              SET OLD-MASTER-AT-EOF TO TRUE
022100              MOVE WS-HIGH-KEY TO WS-OLD-KEY
022200          NOT AT END
022300              MOVE WH-ID OF OLD-WAREHOUSE-RECORD TO WS-OLD-KEY.
022400
022500 0220-READ-OLD-MASTER-NEXT-EXIT.
022600     EXIT.
022700*--------------------------------------------------------------------
022800 0230-READ-TRANSACTION-NEXT.
022900
023000     READ WAREHOUSE-TRANSACTION-FILE RECORD
023100          AT END
023200              SET TRANSACTION-AT-EOF TO TRUE
023300              MOVE WS-HIGH-KEY TO WS-TXN-KEY
023400          NOT AT END
023500              MOVE WHTX-ID TO WS-TXN-KEY.
023600
023700     IF NOT TRANSACTION-AT-EOF AND WHTX-ADD-WAREHOUSE
023800        PERFORM 0230-READ-TRANSACTION-NEXT.
023900
024000 0230-READ-TRANSACTION-NEXT-EXIT.
024100     EXIT.
024200*--------------------------------------------------------------------
024300 0240-LOAD-WH-USED-TABLE.
024400
024500     OPEN INPUT INVENTORY-BALANCE-OLD.
024600
024700     READ INVENTORY-BALANCE-OLD RECORD
024800          AT END SET INVMASOLD-EOF TO TRUE.
024900
025000     PERFORM 0245-LOAD-WH-USED-FROM-INVENTORY UNTIL INVMASOLD-EOF.
025100
025200     CLOSE INVENTORY-BALANCE-OLD.
025300     SET INVMASOLD-OK TO TRUE.
025400
025500     OPEN INPUT POSTED-MOVEMENT-FILE.
025600
025700     READ POSTED-MOVEMENT-FILE RECORD
025800          AT END SET MVMTOUT-EOF TO TRUE.
025900
026000     PERFORM 0250-LOAD-WH-USED-FROM-MOVEMENT UNTIL MVMTOUT-EOF.
026100
026200     CLOSE POSTED-MOVEMENT-FILE.
026300     SET MVMTOUT-OK TO TRUE.
026400
026500 0240-LOAD-WH-USED-TABLE-EXIT.
026600     EXIT.
026700*--------------------------------------------------------------------
026800 0245-LOAD-WH-USED-FROM-INVENTORY.
026900
027000     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
027100       TO WS-WH-ID-TO-RECORD.
027200     PERFORM 0260-RECORD-WH-AS-USED THRU 0260-RECORD-WH-AS-USED-EXIT.
027300
027400     READ INVENTORY-BALANCE-OLD RECORD
027500          AT END SET INVMASOLD-EOF TO TRUE.
027600
027700 0245-LOAD-WH-USED-FROM-INVENTORY-EXIT.
027800     EXIT.
027900*--------------------------------------------------------------------
028000 0250-LOAD-WH-USED-FROM-MOVEMENT.
028100
028200     MOVE SR-WAREHOUSE-ID TO WS-WH-ID-TO-RECORD.
028300     PERFORM 0260-RECORD-WH-AS-USED THRU 0260-RECORD-WH-AS-USED-EXIT.
028400
028500     READ POSTED-MOVEMENT-FILE RECORD
028600          AT END SET MVMTOUT-EOF TO TRUE.
028700
028800 0250-LOAD-WH-USED-FROM-MOVEMENT-EXIT.
028900     EXIT.
029000*--------------------------------------------------------------------
029100* CALLER MOVES THE ID TO WS-WH-ID-TO-RECORD FIRST; THIS PARAGRAPH
029200* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
029300*--------------------------------------------------------------------
029400 0260-RECORD-WH-AS-USED.
029500
029600     MOVE "N" TO WS-WH-USED-FOUND-SW.
029700     PERFORM 0265-CHECK-ONE-WH-USED-ENTRY
029800        VARYING WS-WH-USED-SEARCH-SUB FROM 1 BY 1
029900          UNTIL WS-WH-USED-SEARCH-SUB > WS-WH-USED-COUNT.
030000
030100     IF NOT WS-WAREHOUSE-IN-USE
030200        ADD 1 TO WS-WH-USED-COUNT
030300        MOVE WS-WH-ID-TO-RECORD TO WS-WH-USED-ENTRY (WS-WH-USED-COUNT).
030400
030500 0260-RECORD-WH-AS-USED-EXIT.
030600     EXIT.
030700*--------------------------------------------------------------------
030800 0265-CHECK-ONE-WH-USED-ENTRY.
030900
031000     IF WS-WH-USED-ENTRY (WS-WH-USED-SEARCH-SUB) = WS-WH-ID-TO-RECORD
031100        SET WS-WAREHOUSE-IN-USE TO TRUE.
031200
031300 0265-CHECK-ONE-WH-USED-ENTRY-EXIT.
031400     EXIT.
031500*--------------------------------------------------------------------
031600 1000-MATCH-CHANGES-AND-DELETES.
031700
031800     IF WS-OLD-KEY < WS-TXN-KEY
031900        WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
032000        PERFORM 0220-READ-OLD-MASTER-NEXT
032100     ELSE
032200        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
032300           PERFORM 1200-APPLY-CHANGE-OR-DELETE
032400              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
032500        ELSE
032600           DISPLAY "WAREHOUSE-MAINTENANCE - TRANSACTION ID NOT ON FILE "
032700                   WHTX-ID
032800           ADD 1 TO WS-REJECTS
032900           SET ANY-TRANSACTION-REJECTED TO TRUE
033000           PERFORM 0230-READ-TRANSACTION-NEXT.
033100
033200 1000-MATCH-CHANGES-AND-DELETES-EXIT.
033300     EXIT.
033400*--------------------------------------------------------------------
033500 1200-APPLY-CHANGE-OR-DELETE.
033600
033700     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
033800
033900     IF WHTX-CHANGE-WAREHOUSE
034000        PERFORM 1300-VALIDATE-WAREHOUSE-FIELDS
034100           THRU 1300-VALIDATE-WAREHOUSE-FIELDS-EXIT
034200        IF THIS-TRANSACTION-REJECTED
034300           WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
034400        ELSE
034500           MOVE WHTX-CODE     TO WH-CODE     OF OLD-WAREHOUSE-RECORD
034600           MOVE WHTX-NAME     TO WH-NAME     OF OLD-WAREHOUSE-RECORD
034700           MOVE WHTX-ADDRESS  TO WH-ADDRESS  OF OLD-WAREHOUSE-RECORD
034800           MOVE WHTX-MANAGER  TO WH-MANAGER  OF OLD-WAREHOUSE-RECORD
034900           MOVE WHTX-PHONE    TO WH-PHONE    OF OLD-WAREHOUSE-RECORD
035000           MOVE WHTX-CAPACITY TO WH-CAPACITY OF OLD-WAREHOUSE-RECORD
035100           MOVE WHTX-STATUS   TO WH-STATUS   OF OLD-WAREHOUSE-RECORD
035200           WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
035300           ADD 1 TO WS-CHANGES-APPLIED
035400     ELSE
035500        IF WHTX-DELETE-WAREHOUSE
035600           MOVE "N" TO WS-WH-USED-FOUND-SW
035700           PERFORM 1420-CHECK-ONE-WH-DELETE-ENTRY
035800              VARYING WS-WH-USED-SEARCH-SUB FROM 1 BY 1
035900                UNTIL WS-WH-USED-SEARCH-SUB > WS-WH-USED-COUNT
036000           IF WS-WAREHOUSE-IN-USE
036100              DISPLAY "WAREHOUSE-MAINTENANCE - ID " WHTX-ID
036200                      " STILL HOLDS INVENTORY OR MOVEMENT HISTORY"
036300              WRITE NEW-WAREHOUSE-RECORD FROM OLD-WAREHOUSE-RECORD
036400              ADD 1 TO WS-REJECTS
036500              SET ANY-TRANSACTION-REJECTED TO TRUE
036600           ELSE
036700              ADD 1 TO WS-DELETES-APPLIED.
036800
036900     PERFORM 0220-READ-OLD-MASTER-NEXT.
037000     PERFORM 0230-READ-TRANSACTION-NEXT.
037100
037200 1200-APPLY-CHANGE-OR-DELETE-EXIT.
037300     EXIT.
037400*--------------------------------------------------------------------
037500 1300-VALIDATE-WAREHOUSE-FIELDS.
037600
037700     IF WHTX-NAME = SPACES OR WHTX-CODE = SPACES
037800        DISPLAY "WAREHOUSE-MAINTENANCE - NAME/CODE BLANK, ID " WHTX-ID
037900        ADD 1 TO WS-REJECTS
038000        SET ANY-TRANSACTION-REJECTED TO TRUE
038100        SET THIS-TRANSACTION-REJECTED TO TRUE.
038200
038300     IF WHTX-CAPACITY < 0
038400        DISPLAY "WAREHOUSE-MAINTENANCE - NEGATIVE CAPACITY, ID " WHTX-ID
038500        ADD 1 TO WS-REJECTS
038600        SET ANY-TRANSACTION-REJECTED TO TRUE
038700        SET THIS-TRANSACTION-REJECTED TO TRUE.
038800
038900     IF WHTX-STATUS NOT = 0 AND WHTX-STATUS NOT = 1
039000        DISPLAY "WAREHOUSE-MAINTENANCE - BAD STATUS, ID " WHTX-ID
039100        ADD 1 TO WS-REJECTS
039200        SET ANY-TRANSACTION-REJECTED TO TRUE
039300        SET THIS-TRANSACTION-REJECTED TO TRUE.
039400
039500     IF NOT THIS-TRANSACTION-REJECTED AND WHTX-CODE NOT = SPACES
039600        PERFORM 1310-CHECK-CODE-EXCLUDING-SELF
039700           THRU 1310-CHECK-CODE-EXCLUDING-SELF-EXIT
039800        IF WS-CODE-ALREADY-USED
039900           DISPLAY "WAREHOUSE-MAINTENANCE - DUPLICATE CODE " WHTX-CODE
040000           ADD 1 TO WS-REJECTS
040100           SET ANY-TRANSACTION-REJECTED TO TRUE
040200           SET THIS-TRANSACTION-REJECTED TO TRUE.
040300
040400 1300-VALIDATE-WAREHOUSE-FIELDS-EXIT.
040500     EXIT.
040600*--------------------------------------------------------------------
040700 1310-CHECK-CODE-EXCLUDING-SELF.
040800
040900     MOVE "N" TO WS-CODE-FOUND-SW.
041000     IF WHTX-CODE NOT = WH-CODE OF OLD-WAREHOUSE-RECORD
041100        PERFORM 1410-CHECK-ONE-CODE-ENTRY
041200           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
041300             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.
041400
041500 1310-CHECK-CODE-EXCLUDING-SELF-EXIT.
041600     EXIT.
041700*--------------------------------------------------------------------
041800 1410-CHECK-ONE-CODE-ENTRY.
041900
042000     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = WHTX-CODE
042100        SET WS-CODE-ALREADY-USED TO TRUE.
042200
042300 1410-CHECK-ONE-CODE-ENTRY-EXIT.
042400     EXIT.
042500*--------------------------------------------------------------------
042600 1420-CHECK-ONE-WH-DELETE-ENTRY.
042700
042800     IF WS-WH-USED-ENTRY (WS-WH-USED-SEARCH-SUB)
042900           = WH-ID OF OLD-WAREHOUSE-RECORD
043000        SET WS-WAREHOUSE-IN-USE TO TRUE.
043100
043200 1420-CHECK-ONE-WH-DELETE-ENTRY-EXIT.
043300     EXIT.
043400*--------------------------------------------------------------------
043500 2000-APPEND-THE-ADDS.
043600
043700     CLOSE WAREHOUSE-MASTER-NEW
043800           WAREHOUSE-TRANSACTION-FILE.
043900     OPEN EXTEND WAREHOUSE-MASTER-NEW.
044000     OPEN INPUT  WAREHOUSE-TRANSACTION-FILE.
044100     MOVE "N" TO WS-TRANSACTION-EOF-SW.
044200
044300     READ WAREHOUSE-TRANSACTION-FILE RECORD
044400          AT END SET TRANSACTION-AT-EOF TO TRUE.
044500
044600     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.
044700
044800 2000-APPEND-THE-ADDS-EXIT.
044900     EXIT.
045000*--------------------------------------------------------------------
045100 2050-APPEND-ONE-TRANSACTION.
045200
045300     IF WHTX-ADD-WAREHOUSE
045400        PERFORM 2100-ADD-ONE-WAREHOUSE THRU 2100-ADD-ONE-WAREHOUSE-EXIT.
045500
045600     READ WAREHOUSE-TRANSACTION-FILE RECORD
045700          AT END SET TRANSACTION-AT-EOF TO TRUE.
045800
045900 2050-APPEND-ONE-TRANSACTION-EXIT.
046000     EXIT.
046100*--------------------------------------------------------------------
046200 2100-ADD-ONE-WAREHOUSE.
046300
046400     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
046500
046600     IF WHTX-NAME = SPACES
046700        DISPLAY "WAREHOUSE-MAINTENANCE - NAME BLANK ON ADD"
046800        ADD 1 TO WS-REJECTS
046900        SET ANY-TRANSACTION-REJECTED TO TRUE
047000        SET THIS-TRANSACTION-REJECTED TO TRUE.
047100
047200     IF WHTX-CAPACITY < 0
047300        DISPLAY "WAREHOUSE-MAINTENANCE - NEGATIVE CAPACITY ON ADD"
047400        ADD 1 TO WS-REJECTS
047500        SET ANY-TRANSACTION-REJECTED TO TRUE
047600        SET THIS-TRANSACTION-REJECTED TO TRUE.
047700
047800     IF WHTX-STATUS NOT = 0 AND WHTX-STATUS NOT = 1
047900        DISPLAY "WAREHOUSE-MAINTENANCE - BAD STATUS ON ADD"
048000        ADD 1 TO WS-REJECTS
048100        SET ANY-TRANSACTION-REJECTED TO TRUE
048200        SET THIS-TRANSACTION-REJECTED TO TRUE.
048300
048400     MOVE "N" TO WS-CODE-FOUND-SW.
048500     IF NOT THIS-TRANSACTION-REJECTED AND WHTX-CODE NOT = SPACES
048600        PERFORM 1410-CHECK-ONE-CODE-ENTRY
048700           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
048800             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
048900        IF WS-CODE-ALREADY-USED
049000           DISPLAY "WAREHOUSE-MAINTENANCE - DUPLICATE CODE " WHTX-CODE
049100           ADD 1 TO WS-REJECTS
049200           SET ANY-TRANSACTION-REJECTED TO TRUE
049300           SET THIS-TRANSACTION-REJECTED TO TRUE.
049400
049500     IF NOT THIS-TRANSACTION-REJECTED
049600        PERFORM 2120-ASSIGN-CODE-AND-WRITE
049700           THRU 2120-ASSIGN-CODE-AND-WRITE-EXIT.
049800
049900 2100-ADD-ONE-WAREHOUSE-EXIT.
050000     EXIT.
050100*--------------------------------------------------------------------
050200 2120-ASSIGN-CODE-AND-WRITE.
050300
050400     IF WHTX-CODE = SPACES
050500        MOVE "WH"                 TO CDGN-PREFIX
050600        MOVE WS-RUN-DATE-CCYYMMDD TO CDGN-DATE
050700        PERFORM 0200-BUILD-DOCUMENT-CODE
050800        MOVE CDGN-NEW-CODE        TO WHTX-CODE
050900     ELSE
051000        ADD 1 TO WS-CODE-TABLE-COUNT
051100        MOVE WHTX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
051200
051300     MOVE "WHID" TO CDGN-PREFIX.
051400     MOVE ZEROS  TO CDGN-DATE.
051500     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.
051600
051700     MOVE CDGN-NEXT-SEQ   TO WH-ID       OF NEW-WAREHOUSE-RECORD.
051800     MOVE WHTX-CODE       TO WH-CODE     OF NEW-WAREHOUSE-RECORD.
051900     MOVE WHTX-NAME       TO WH-NAME     OF NEW-WAREHOUSE-RECORD.
052000     MOVE WHTX-ADDRESS    TO WH-ADDRESS  OF NEW-WAREHOUSE-RECORD.
052100     MOVE WHTX-MANAGER    TO WH-MANAGER  OF NEW-WAREHOUSE-RECORD.
052200     MOVE WHTX-PHONE      TO WH-PHONE    OF NEW-WAREHOUSE-RECORD.
052300     MOVE WHTX-CAPACITY   TO WH-CAPACITY OF NEW-WAREHOUSE-RECORD.
052400     MOVE WHTX-STATUS     TO WH-STATUS   OF NEW-WAREHOUSE-RECORD.
052500     WRITE NEW-WAREHOUSE-RECORD.
052600     ADD 1 TO WS-ADDS-APPLIED.
052700
052800 2120-ASSIGN-CODE-AND-WRITE-EXIT.
052900     EXIT.
053000*--------------------------------------------------------------------
053100 9000-WIND-DOWN.
053200
053300     CLOSE WAREHOUSE-MASTER-OLD
053400           WAREHOUSE-MASTER-NEW
053500           WAREHOUSE-TRANSACTION-FILE
053600           SEQUENCE-CONTROL-FILE.
053700
053800     DISPLAY "WAREHOUSE-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
053900             " CHANGES: " WS-CHANGES-APPLIED
054000             " DELETES: " WS-DELETES-APPLIED
054100             " REJECTS: " WS-REJECTS.
054200
054300 9000-WIND-DOWN-EXIT.
054400     EXIT.
054500*--------------------------------------------------------------------
054600 COPY "PLGTDATE.CBL".
054700 COPY "PLCODEGN.CBL".
