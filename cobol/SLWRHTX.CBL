000100*--------------------------------------------------------------------
000200* SLWRHTX.CBL
000300* SELECT CLAUSE FOR THE WAREHOUSE MAINTENANCE-TRANSACTION FILE - THE
000400* BATCH EQUIVALENT OF THE OLD INTERACTIVE ADD/CHANGE/DELETE SCREENS.
000500* ONE RECORD PER REQUESTED ADD, CHANGE OR DELETE, SORTED BY WH-ID
000600* AHEAD OF THE OLD-MASTER/NEW-MASTER MATCH.
000700*--------------------------------------------------------------------
000800* 2001-03-12 RDC  REQ-2230   ORIGINAL
000900*--------------------------------------------------------------------
001000     SELECT WAREHOUSE-TRANSACTION-FILE
001100            ASSIGN TO WHTRANS
001200            ORGANIZATION IS SEQUENTIAL
001300            FILE STATUS IS WS-WHTRANS-STATUS.
