000100*--------------------------------------------------------------------
000200* SLMVOUT.CBL
000300* SELECT CLAUSE FOR THE POSTED MOVEMENT (STOCK-RECORD) FILE - THE
000400* PERMANENT HISTORY USED BY stock-statistics.cob AND CARRIED FORWARD
000500* RUN TO RUN.
000600*--------------------------------------------------------------------
000700* 2001-04-23 RDC  REQ-2236   ORIGINAL
000800*--------------------------------------------------------------------
000900     SELECT POSTED-MOVEMENT-FILE
001000            ASSIGN TO MVMTOUT
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-MVMTOUT-STATUS.
