000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PARTNER-MAINTENANCE.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* MAINTAINS THE PARTNER MASTER (SUPPLIERS AND CLIENTS IN ONE FILE,
001000* SPLIT BY SC-TYPE, THE SAME SINGLE-FILE DESIGN AS THE OLD VENDOR
001100* FILE) AGAINST A BATCH TRANSACTION FILE OF ADD/CHANGE/DELETE
001200* REQUESTS - THE SAME TWO-PASS OLD-MASTER/NEW-MASTER TECHNIQUE USED
001300* THROUGHOUT THIS SYSTEM.  A DELETE IS REFUSED WHILE THE PARTNER
001400* STILL APPEARS ON THE POSTED MOVEMENT HISTORY, SO THE IN-USE TABLE
001500* IS BUILT FROM THAT FILE BEFORE THE MATCH-MERGE BEGINS.
001600*--------------------------------------------------------------------
001700* 1989-04-02 RDC  REQ-0874   ORIGINAL
001800* 1991-02-18 JTK  REQ-1003   ADDED DELETE REFERENCE-IN-USE CHECK
001900*                             AGAINST THE POSTED MOVEMENT HISTORY FILE
002000* 1994-07-26 RDC  REQ-1199   CODE-UNIQUENESS TABLE ADDED
002100* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
002200* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
002300* 2001-03-26 RDC  REQ-2232   MASTER AND TRANSACTION FILES RENAMED TO
002400*                             THE CURRENT PARTNER-MASTER / PARTNER-
002500*                             TRANSACTION LAYOUT
002600* 2001-09-04 RDC  REQ-2267   ADD NOW ACCEPTS AN OPERATOR-SUPPLIED
002700*                             SC-CODE, GENERATING ONE ONLY WHEN LEFT
002800*                             BLANK - PREFIX DEPENDS ON THE PARTNER
002900*                             TYPE, "SUP" OR "CLI"
003000* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
003100*                             TRANSACTION IS REJECTED
003200* 2005-06-14 LFS  REQ-2699   EMAIL AND PHONE FORMAT CHECKS ADDED -
003300*                             CUSTOMER SERVICE WAS CHASING BOUNCED
003400*                             CONFIRMATION MAIL AND UNDIALABLE PHONE
003500*                             NUMBERS BACK TO BAD PARTNER RECORDS
003600*--------------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON  STATUS IS WS-TEST-RUN
004200            OFF STATUS IS WS-PRODUCTION-RUN.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLPTNR.CBL".
004600     COPY "SLPTNTX.CBL".
004700     COPY "SLSEQCT.CBL".
004800     COPY "SLMVOUT.CBL".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200     COPY "FDPTNR.CBL".
005300     COPY "FDPTNTX.CBL".
005400     COPY "FDSEQCT.CBL".
005500     COPY "FDMVOUT.CBL".
005600
005700 WORKING-STORAGE SECTION.
005800 COPY "wsdate.cbl".
005900 COPY "wscodegn.cbl".
006000
006100 01  WS-FILE-STATUSES.
006200     05  WS-PTMASOLD-STATUS          PIC X(02).
006300         88  PTMASOLD-OK             VALUE "00".
006400         88  PTMASOLD-EOF            VALUE "10".
006500     05  WS-PTMASNEW-STATUS          PIC X(02).
006600         88  PTMASNEW-OK             VALUE "00".
006700     05  WS-PTTRANS-STATUS           PIC X(02).
006800         88  PTTRANS-OK              VALUE "00".
006900         88  PTTRANS-EOF             VALUE "10".
007000     05  WS-MVMTOUT-STATUS           PIC X(02).
007100         88  MVMTOUT-OK              VALUE "00".
007200         88  MVMTOUT-EOF             VALUE "10".
007300     05  FILLER                      PIC X(02) VALUE SPACES.
007400
007500 01  FILLER REDEFINES WS-FILE-STATUSES.
007600     05  WS-FILE-STATUSES-ALL        PIC X(10).
007700
007800 01  WS-SWITCHES.
007900     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
008000         88  OLD-MASTER-AT-EOF       VALUE "Y".
008100     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
008200         88  TRANSACTION-AT-EOF      VALUE "Y".
008300     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
008400         88  ANY-TRANSACTION-REJECTED VALUE "Y".
008500     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
008600         88  THIS-TRANSACTION-REJECTED VALUE "Y".
008700     05  FILLER                      PIC X(01).
008800
008900 01  WS-MATCH-KEYS.
009000     05  WS-OLD-KEY                  PIC 9(06)  COMP.
009100     05  WS-TXN-KEY                  PIC 9(06)  COMP.
009200     05  FILLER                      PIC X(01).
009300
009400 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
009500
009600*--------------------------------------------------------------------
009700* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP.
009800*--------------------------------------------------------------------
009900 01  WS-CODE-TABLE.
010000     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
010100                                      PIC X(15).
010200     05  FILLER                      PIC X(01).
010300
010400 01  FILLER REDEFINES WS-CODE-TABLE.
010500     05  WS-CODE-ENTRY-X             PIC X(30001).
010600
010700 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
010800 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
010900 77  WS-CODE-FOUND-SW                PIC X(01).
011000     88  WS-CODE-ALREADY-USED        VALUE "Y".
011100
011200*--------------------------------------------------------------------
011300* PARTNER-IN-USE TABLE - ONE ENTRY PER PARTNER ID SEEN ON THE POSTED
011400* MOVEMENT HISTORY FILE.  SC-ID OF ZERO ON A MOVEMENT RECORD MEANS
011500* "NO PARTNER" AND IS NEVER RECORDED.
011600*--------------------------------------------------------------------
011700 01  WS-PT-USED-TABLE.
011800     05  WS-PT-USED-ENTRY            OCCURS 3000 TIMES
011900                                      PIC 9(06) COMP.
012000     05  FILLER                      PIC X(01).
012100
012200 77  WS-PT-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
012300 77  WS-PT-USED-SEARCH-SUB           PIC 9(04)  COMP.
012400 77  WS-PT-ID-TO-RECORD              PIC 9(06)  COMP.
012500 77  WS-PT-USED-FOUND-SW             PIC X(01).
012600     88  WS-PARTNER-IN-USE           VALUE "Y".
012700
012800*--------------------------------------------------------------------
012900* EMAIL AND PHONE FORMAT-CHECK WORK AREA - REQ-2699.
013000*--------------------------------------------------------------------
013100 01  WS-EMAIL-WORK-FIELDS.
013200     05  WS-EMAIL-LOCAL              PIC X(40).
013300     05  WS-EMAIL-DOMAIN             PIC X(40).
013400     05  WS-EMAIL-EXTRA              PIC X(40).
013500     05  FILLER                      PIC X(01).
013600
013700 01  FILLER REDEFINES WS-EMAIL-WORK-FIELDS.
013800     05  WS-EMAIL-WORK-ALL           PIC X(121).
013900
014000 77  WS-EMAIL-SPLIT-COUNT            PIC 9(02)  COMP.
014100 77  WS-EMAIL-VALID-SW               PIC X(01).
014200     88  WS-EMAIL-FORMAT-OK          VALUE "Y".
014300     88  WS-EMAIL-FORMAT-BAD         VALUE "N".
014400 77  WS-DOMAIN-LEN                   PIC 9(02)  COMP.
014500 77  WS-LAST-DOT-POS                 PIC 9(02)  COMP.
014600 77  WS-TLD-LEN                      PIC 9(02)  COMP.
014700
014800 77  WS-PHONE-PART-1                 PIC X(15).
014900 77  WS-PHONE-PART-2                 PIC X(15).
015000 77  WS-PHONE-SPLIT-COUNT            PIC 9(02)  COMP.
015100 77  WS-PHONE-LEN1                   PIC 9(02)  COMP.
015200 77  WS-PHONE-LEN2                   PIC 9(02)  COMP.
015300 77  WS-PHONE-VALID-SW               PIC X(01).
015400     88  WS-PHONE-FORMAT-OK          VALUE "Y".
015500     88  WS-PHONE-FORMAT-BAD         VALUE "N".
015600
015700 77  WS-SCAN-SUB                     PIC 9(02)  COMP.
015800 77  WS-ONE-CHAR                     PIC X(01).
015900
016000 01  WS-CONTROL-COUNTS.
016100     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
016200     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
016300     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
016400     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
016500     05  FILLER                      PIC X(01).
016600
016700 PROCEDURE DIVISION.
016800*--------------------------------------------------------------------
016900 0100-MAIN-LINE.
017000
017100     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
017200     PERFORM 1000-MATCH-CHANGES-AND-DELETES
017300        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
017400        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
017500     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
017600     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
017700
017800     IF ANY-TRANSACTION-REJECTED
017900        MOVE 8 TO RETURN-CODE
018000     ELSE
018100        MOVE 0 TO RETURN-CODE.
018200
018300     STOP RUN.
018400
018500 0100-MAIN-LINE-EXIT.
018600     EXIT.
018700*--------------------------------------------------------------------
018800 0200-INITIALIZE.
018900
019000     PERFORM 0100-GET-RUN-DATE.
019100
019200     OPEN INPUT  PARTNER-MASTER-OLD
019300          INPUT  PARTNER-TRANSACTION-FILE
019400          OUTPUT PARTNER-MASTER-NEW
019500          I-O    SEQUENCE-CONTROL-FILE.
019600
019700     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
019800     PERFORM 0240-LOAD-PT-USED-TABLE THRU 0240-LOAD-PT-USED-TABLE-EXIT.
019900     PERFORM 0220-READ-OLD-MASTER-NEXT.
020000     PERFORM 0230-READ-TRANSACTION-NEXT.
020100
020200 0200-INITIALIZE-EXIT.
020300     EXIT.
020400*--------------------------------------------------------------------
020500 0210-LOAD-CODE-TABLE.
020600
020700     READ PARTNER-MASTER-OLD RECORD
020800          AT END SET PTMASOLD-EOF TO TRUE.
020900
021000     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL PTMASOLD-EOF.
021100
021200     CLOSE PARTNER-MASTER-OLD.
021300     OPEN INPUT PARTNER-MASTER-OLD.
021400     SET PTMASOLD-OK TO TRUE.
021500
021600 0210-LOAD-CODE-TABLE-EXIT.
021700     EXIT.
021800*--------------------------------------------------------------------
021900 0215-LOAD-ONE-CODE-ENTRY.
022000
022100     IF SC-CODE OF OLD-PARTNER-RECORD NOT = SPACES
022200        ADD 1 TO WS-CODE-TABLE-COUNT
022300        MOVE SC-CODE OF OLD-PARTNER-RECORD
022400          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
022500
022600     READ PARTNER-MASTER-OLD RECORD
022700          AT END SET PTMASOLD-EOF TO TRUE.
022800
022900 0215-LOAD-ONE-CODE-ENTRY-EXIT.
023000     EXIT.
023100*--------------------------------------------------------------------
023200 0220-READ-OLD-MASTER-NEXT.
023300
023400     READ PARTNER-MASTER-OLD RECORD
023500          AT END
023600              SET OLD-MASTER-AT-EOF TO TRUE
023700              MOVE WS-HIGH-KEY TO WS-OLD-KEY
023800          NOT AT END
023900              MOVE SC-ID OF OLD-PARTNER-RECORD TO WS-OLD-KEY.
024000
024100 0220-READ-OLD-MASTER-NEXT-EXIT.
024200     EXIT.
024300*--------------------------------------------------------------------
024400 0230-READ-TRANSACTION-NEXT.
024500
024600     READ PARTNER-TRANSACTION-FILE RECORD
024700          AT END
024800              SET TRANSACTION-AT-EOF TO TRUE
024900              MOVE WS-HIGH-KEY TO WS-TXN-KEY
025000          NOT AT END
025100              MOVE PTTX-ID TO WS-TXN-KEY.
025200
025300     IF NOT TRANSACTION-AT-EOF AND PTTX-ADD-PARTNER
025400        PERFORM 0230-READ-TRANSACTION-NEXT.
025500
025600 0230-READ-TRANSACTION-NEXT-EXIT.
025700     EXIT.
025800*--------------------------------------------------------------------
025900 0240-LOAD-PT-USED-TABLE.
026000
026100     OPEN INPUT POSTED-MOVEMENT-FILE.
026200
026300     READ POSTED-MOVEMENT-FILE RECORD
026400          AT END SET MVMTOUT-EOF TO TRUE.
026500
026600     PERFORM 0245-LOAD-PT-USED-FROM-MOVEMENT UNTIL MVMTOUT-EOF.
026700
026800     CLOSE POSTED-MOVEMENT-FILE.
026900     SET MVMTOUT-OK TO TRUE.
027000
027100 0240-LOAD-PT-USED-TABLE-EXIT.
027200     EXIT.
027300*--------------------------------------------------------------------
027400 0245-LOAD-PT-USED-FROM-MOVEMENT.
027500
027600     IF SR-SUPPLIER-CLIENT-ID NOT = 0
027700        MOVE SR-SUPPLIER-CLIENT-ID TO WS-PT-ID-TO-RECORD
027800        PERFORM 0260-RECORD-PT-AS-USED THRU 0260-RECORD-PT-AS-USED-EXIT.
027900
028000     READ POSTED-MOVEMENT-FILE RECORD
028100          AT END SET MVMTOUT-EOF TO TRUE.
028200
028300 0245-LOAD-PT-USED-FROM-MOVEMENT-EXIT.
028400     EXIT.
028500*--------------------------------------------------------------------
028600* CALLER MOVES THE ID TO WS-PT-ID-TO-RECORD FIRST; THIS PARAGRAPH
028700* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
028800*--------------------------------------------------------------------
028900 0260-RECORD-PT-AS-USED.
029000
029100     MOVE "N" TO WS-PT-USED-FOUND-SW.
029200     PERFORM 0265-CHECK-ONE-PT-USED-ENTRY
029300        VARYING WS-PT-USED-SEARCH-SUB FROM 1 BY 1
029400          UNTIL WS-PT-USED-SEARCH-SUB > WS-PT-USED-COUNT.
029500
029600     IF NOT WS-PARTNER-IN-USE
029700        ADD 1 TO WS-PT-USED-COUNT
029800        MOVE WS-PT-ID-TO-RECORD TO WS-PT-USED-ENTRY (WS-PT-USED-COUNT).
029900
030000 0260-RECORD-PT-AS-USED-EXIT.
030100     EXIT.
030200*--------------------------------------------------------------------
030300 0265-CHECK-ONE-PT-USED-ENTRY.
030400
030500     IF WS-PT-USED-ENTRY (WS-PT-USED-SEARCH-SUB) = WS-PT-ID-TO-RECORD
030600        SET WS-PARTNER-IN-USE TO TRUE.
030700
030800 0265-CHECK-ONE-PT-USED-ENTRY-EXIT.
030900     EXIT.
031000*--------------------------------------------------------------------
031100 1000-MATCH-CHANGES-AND-DELETES.
031200
031300     IF WS-OLD-KEY < WS-TXN-KEY
031400        WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
031500        PERFORM 0220-READ-OLD-MASTER-NEXT
031600     ELSE
031700        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
031800           PERFORM 1200-APPLY-CHANGE-OR-DELETE
031900              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
032000        ELSE
032100           DISPLAY "PARTNER-MAINTENANCE - TRANSACTION ID NOT ON FILE "
032200                   PTTX-ID
032300           ADD 1 TO WS-REJECTS
032400           SET ANY-TRANSACTION-REJECTED TO TRUE
032500           PERFORM 0230-READ-TRANSACTION-NEXT.
032600
032700 1000-MATCH-CHANGES-AND-DELETES-EXIT.
032800     EXIT.
032900*--------------------------------------------------------------------
033000 1200-APPLY-CHANGE-OR-DELETE.
033100
033200     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
033300
033400     IF PTTX-CHANGE-PARTNER
033500        PERFORM 1300-VALIDATE-PARTNER-FIELDS
033600           THRU 1300-VALIDATE-PARTNER-FIELDS-EXIT
033700        IF THIS-TRANSACTION-REJECTED
033800           WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
033900        ELSE
034000           MOVE PTTX-CODE    TO SC-CODE    OF OLD-PARTNER-RECORD
034100           MOVE PTTX-NAME    TO SC-NAME    OF OLD-PARTNER-RECORD
034200           MOVE PTTX-TYPE    TO SC-TYPE    OF OLD-PARTNER-RECORD
034300           MOVE PTTX-CONTACT TO SC-CONTACT OF OLD-PARTNER-RECORD
034400           MOVE PTTX-PHONE   TO SC-PHONE   OF OLD-PARTNER-RECORD
034500           MOVE PTTX-EMAIL   TO SC-EMAIL   OF OLD-PARTNER-RECORD
034600           MOVE PTTX-ADDRESS TO SC-ADDRESS OF OLD-PARTNER-RECORD
034700           MOVE PTTX-STATUS  TO SC-STATUS  OF OLD-PARTNER-RECORD
034800           WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
034900           ADD 1 TO WS-CHANGES-APPLIED
035000     ELSE
035100        IF PTTX-DELETE-PARTNER
035200           MOVE "N" TO WS-PT-USED-FOUND-SW
035300           PERFORM 1420-CHECK-ONE-PT-DELETE-ENTRY
035400              VARYING WS-PT-USED-SEARCH-SUB FROM 1 BY 1
035500                UNTIL WS-PT-USED-SEARCH-SUB > WS-PT-USED-COUNT
035600           IF WS-PARTNER-IN-USE
035700              DISPLAY "PARTNER-MAINTENANCE - ID " PTTX-ID
035800                      " STILL APPEARS ON THE POSTED MOVEMENT HISTORY"
035900              WRITE NEW-PARTNER-RECORD FROM OLD-PARTNER-RECORD
036000              ADD 1 TO WS-REJECTS
036100              SET ANY-TRANSACTION-REJECTED TO TRUE
036200           ELSE
036300              ADD 1 TO WS-DELETES-APPLIED.
036400
036500     PERFORM 0220-READ-OLD-MASTER-NEXT.
036600     PERFORM 0230-READ-TRANSACTION-NEXT.
036700
036800 1200-APPLY-CHANGE-OR-DELETE-EXIT.
036900     EXIT.
037000*--------------------------------------------------------------------
037100 1300-VALIDATE-PARTNER-FIELDS.
037200
037300     IF PTTX-NAME = SPACES OR PTTX-CODE = SPACES
037400        DISPLAY "PARTNER-MAINTENANCE - NAME/CODE BLANK, ID " PTTX-ID
037500        ADD 1 TO WS-REJECTS
037600        SET ANY-TRANSACTION-REJECTED TO TRUE
037700        SET THIS-TRANSACTION-REJECTED TO TRUE.
037800
037900     IF PTTX-TYPE NOT = 1 AND PTTX-TYPE NOT = 2
038000        DISPLAY "PARTNER-MAINTENANCE - BAD TYPE, ID " PTTX-ID
038100        ADD 1 TO WS-REJECTS
038200        SET ANY-TRANSACTION-REJECTED TO TRUE
038300        SET THIS-TRANSACTION-REJECTED TO TRUE.
038400
038500     IF PTTX-STATUS NOT = 0 AND PTTX-STATUS NOT = 1
038600        DISPLAY "PARTNER-MAINTENANCE - BAD STATUS, ID " PTTX-ID
038700        ADD 1 TO WS-REJECTS
038800        SET ANY-TRANSACTION-REJECTED TO TRUE
038900        SET THIS-TRANSACTION-REJECTED TO TRUE.
039000
039100     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-EMAIL NOT = SPACES
039200        PERFORM 1330-VALIDATE-EMAIL-FORMAT
039300           THRU 1330-VALIDATE-EMAIL-FORMAT-EXIT
039400        IF WS-EMAIL-FORMAT-BAD
039500           DISPLAY "PARTNER-MAINTENANCE - BAD EMAIL, ID " PTTX-ID
039600           ADD 1 TO WS-REJECTS
039700           SET ANY-TRANSACTION-REJECTED TO TRUE
039800           SET THIS-TRANSACTION-REJECTED TO TRUE.
039900
040000     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-PHONE NOT = SPACES
040100        PERFORM 1350-VALIDATE-PHONE-FORMAT
040200           THRU 1350-VALIDATE-PHONE-FORMAT-EXIT
040300        IF WS-PHONE-FORMAT-BAD
040400           DISPLAY "PARTNER-MAINTENANCE - BAD PHONE, ID " PTTX-ID
040500           ADD 1 TO WS-REJECTS
040600           SET ANY-TRANSACTION-REJECTED TO TRUE
040700           SET THIS-TRANSACTION-REJECTED TO TRUE.
040800
040900     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-CODE NOT = SPACES
041000        PERFORM 1310-CHECK-CODE-EXCLUDING-SELF
041100           THRU 1310-CHECK-CODE-EXCLUDING-SELF-EXIT
041200        IF WS-CODE-ALREADY-USED
041300           DISPLAY "PARTNER-MAINTENANCE - DUPLICATE CODE " PTTX-CODE
041400           ADD 1 TO WS-REJECTS
041500           SET ANY-TRANSACTION-REJECTED TO TRUE
041600           SET THIS-TRANSACTION-REJECTED TO TRUE.
041700
041800 1300-VALIDATE-PARTNER-FIELDS-EXIT.
041900     EXIT.
042000*--------------------------------------------------------------------
042100 1310-CHECK-CODE-EXCLUDING-SELF.
042200
042300     MOVE "N" TO WS-CODE-FOUND-SW.
042400     IF PTTX-CODE NOT = SC-CODE OF OLD-PARTNER-RECORD
042500        PERFORM 1410-CHECK-ONE-CODE-ENTRY
042600           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
042700             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.
042800
042900 1310-CHECK-CODE-EXCLUDING-SELF-EXIT.
043000     EXIT.
043100*--------------------------------------------------------------------
043200 1330-VALIDATE-EMAIL-FORMAT.
043300
043400     SET WS-EMAIL-FORMAT-OK TO TRUE.
043500
043600     UNSTRING PTTX-EMAIL DELIMITED BY "@"
043700         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN WS-EMAIL-EXTRA
043800         TALLYING IN WS-EMAIL-SPLIT-COUNT.
043900
044000     IF WS-EMAIL-SPLIT-COUNT NOT = 2
044100        SET WS-EMAIL-FORMAT-BAD TO TRUE.
044200
044300     IF WS-EMAIL-FORMAT-OK AND WS-EMAIL-LOCAL = SPACES
044400        SET WS-EMAIL-FORMAT-BAD TO TRUE.
044500
044600     IF WS-EMAIL-FORMAT-OK
044700        PERFORM 1332-SCAN-EMAIL-LOCAL-PART
044800           THRU 1332-SCAN-EMAIL-LOCAL-PART-EXIT.
044900
045000     IF WS-EMAIL-FORMAT-OK
045100        PERFORM 1334-SCAN-EMAIL-DOMAIN-PART
045200           THRU 1334-SCAN-EMAIL-DOMAIN-PART-EXIT.
045300
045400 1330-VALIDATE-EMAIL-FORMAT-EXIT.
045500     EXIT.
045600*--------------------------------------------------------------------
045700 1332-SCAN-EMAIL-LOCAL-PART.
045800
045900     PERFORM 1333-CHECK-ONE-LOCAL-CHAR
046000        VARYING WS-SCAN-SUB FROM 1 BY 1
046100          UNTIL WS-SCAN-SUB > 40.
046200
046300 1332-SCAN-EMAIL-LOCAL-PART-EXIT.
046400     EXIT.
046500*--------------------------------------------------------------------
046600 1333-CHECK-ONE-LOCAL-CHAR.
046700
046800     MOVE WS-EMAIL-LOCAL (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
046900
047000     IF WS-ONE-CHAR NOT = SPACE
047100        IF WS-ONE-CHAR IS NOT ALPHABETIC AND WS-ONE-CHAR IS NOT NUMERIC
047200              AND WS-ONE-CHAR NOT = "." AND WS-ONE-CHAR NOT = "_"
047300              AND WS-ONE-CHAR NOT = "%" AND WS-ONE-CHAR NOT = "+"
047400              AND WS-ONE-CHAR NOT = "-"
047500           SET WS-EMAIL-FORMAT-BAD TO TRUE.
047600
047700 1333-CHECK-ONE-LOCAL-CHAR-EXIT.
047800     EXIT.
047900*--------------------------------------------------------------------
048000 1334-SCAN-EMAIL-DOMAIN-PART.
048100
048200     MOVE 0 TO WS-LAST-DOT-POS.
048300     PERFORM 1335-CHECK-ONE-DOMAIN-CHAR
048400        VARYING WS-SCAN-SUB FROM 1 BY 1
048500          UNTIL WS-SCAN-SUB > 40.
048600
048700     IF WS-EMAIL-FORMAT-OK AND WS-LAST-DOT-POS = 0
048800        SET WS-EMAIL-FORMAT-BAD TO TRUE.
048900
049000     IF WS-EMAIL-FORMAT-OK
049100        PERFORM 1336-CHECK-TLD-LETTERS
049200           THRU 1336-CHECK-TLD-LETTERS-EXIT.
049300
049400 1334-SCAN-EMAIL-DOMAIN-PART-EXIT.
049500     EXIT.
049600*--------------------------------------------------------------------
049700 1335-CHECK-ONE-DOMAIN-CHAR.
049800
049900     MOVE WS-EMAIL-DOMAIN (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
050000
050100     IF WS-ONE-CHAR NOT = SPACE
050200        IF WS-ONE-CHAR = "."
050300           MOVE WS-SCAN-SUB TO WS-LAST-DOT-POS
050400        ELSE
050500           IF WS-ONE-CHAR IS NOT ALPHABETIC AND WS-ONE-CHAR IS NOT NUMERIC
050600                 AND WS-ONE-CHAR NOT = "-"
050700              SET WS-EMAIL-FORMAT-BAD TO TRUE.
050800
050900 1335-CHECK-ONE-DOMAIN-CHAR-EXIT.
051000     EXIT.
051100*--------------------------------------------------------------------
051200 1336-CHECK-TLD-LETTERS.
051300
051400     MOVE 0 TO WS-DOMAIN-LEN.
051500     PERFORM 1337-CHECK-ONE-DOMAIN-LEN-CHAR
051600        VARYING WS-SCAN-SUB FROM 1 BY 1
051700          UNTIL WS-SCAN-SUB > 40.
051800
051900     COMPUTE WS-TLD-LEN = WS-DOMAIN-LEN - WS-LAST-DOT-POS.
052000
052100     IF WS-TLD-LEN < 2
052200        SET WS-EMAIL-FORMAT-BAD TO TRUE
052300     ELSE
052400        PERFORM 1338-CHECK-ONE-TLD-CHAR
052500           VARYING WS-SCAN-SUB FROM WS-LAST-DOT-POS + 1 BY 1
052600             UNTIL WS-SCAN-SUB > WS-DOMAIN-LEN.
052700
052800 1336-CHECK-TLD-LETTERS-EXIT.
052900     EXIT.
053000*--------------------------------------------------------------------
053100 1337-CHECK-ONE-DOMAIN-LEN-CHAR.
053200
053300     IF WS-EMAIL-DOMAIN (WS-SCAN-SUB:1) NOT = SPACE
053400        MOVE WS-SCAN-SUB TO WS-DOMAIN-LEN.
053500
053600 1337-CHECK-ONE-DOMAIN-LEN-CHAR-EXIT.
053700     EXIT.
053800*--------------------------------------------------------------------
053900 1338-CHECK-ONE-TLD-CHAR.
054000
054100     MOVE WS-EMAIL-DOMAIN (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
054200
054300     IF WS-ONE-CHAR IS NOT ALPHABETIC
054400        SET WS-EMAIL-FORMAT-BAD TO TRUE.
054500
054600 1338-CHECK-ONE-TLD-CHAR-EXIT.
054700     EXIT.
054800*--------------------------------------------------------------------
054900 1350-VALIDATE-PHONE-FORMAT.
055000
055100     UNSTRING PTTX-PHONE DELIMITED BY "-"
055200         INTO WS-PHONE-PART-1 WS-PHONE-PART-2
055300         TALLYING IN WS-PHONE-SPLIT-COUNT.
055400
055500     SET WS-PHONE-FORMAT-OK TO TRUE.
055600
055700     IF WS-PHONE-SPLIT-COUNT = 1
055800        PERFORM 1352-CHECK-PHONE-NO-DASH
055900           THRU 1352-CHECK-PHONE-NO-DASH-EXIT
056000     ELSE
056100        IF WS-PHONE-SPLIT-COUNT = 2
056200           PERFORM 1354-CHECK-PHONE-WITH-DASH
056300              THRU 1354-CHECK-PHONE-WITH-DASH-EXIT
056400        ELSE
056500           SET WS-PHONE-FORMAT-BAD TO TRUE.
056600
056700 1350-VALIDATE-PHONE-FORMAT-EXIT.
056800     EXIT.
056900*--------------------------------------------------------------------
057000 1352-CHECK-PHONE-NO-DASH.
057100
057200     MOVE 0 TO WS-PHONE-LEN1.
057300     PERFORM 1353-CHECK-ONE-NODASH-LEN-CHAR
057400        VARYING WS-SCAN-SUB FROM 1 BY 1
057500          UNTIL WS-SCAN-SUB > 15.
057600
057700     IF WS-PHONE-LEN1 NOT = 11
057800        SET WS-PHONE-FORMAT-BAD TO TRUE
057900     ELSE
058000        IF PTTX-PHONE (1:11) IS NOT NUMERIC
058100           SET WS-PHONE-FORMAT-BAD TO TRUE.
058200
058300 1352-CHECK-PHONE-NO-DASH-EXIT.
058400     EXIT.
058500*--------------------------------------------------------------------
058600 1353-CHECK-ONE-NODASH-LEN-CHAR.
058700
058800     IF PTTX-PHONE (WS-SCAN-SUB:1) NOT = SPACE
058900        MOVE WS-SCAN-SUB TO WS-PHONE-LEN1.
059000
059100 1353-CHECK-ONE-NODASH-LEN-CHAR-EXIT.
059200     EXIT.
059300*--------------------------------------------------------------------
059400 1354-CHECK-PHONE-WITH-DASH.
059500
059600     MOVE 0 TO WS-PHONE-LEN1.
059700     PERFORM 1355-CHECK-ONE-PART1-LEN-CHAR
059800        VARYING WS-SCAN-SUB FROM 1 BY 1
059900          UNTIL WS-SCAN-SUB > 15.
060000
060100     IF WS-PHONE-LEN1 < 3 OR WS-PHONE-LEN1 > 4
060200        SET WS-PHONE-FORMAT-BAD TO TRUE
060300     ELSE
060400        IF WS-PHONE-PART-1 (1:WS-PHONE-LEN1) IS NOT NUMERIC
060500           SET WS-PHONE-FORMAT-BAD TO TRUE.
060600
060700     MOVE 0 TO WS-PHONE-LEN2.
060800     PERFORM 1356-CHECK-ONE-PART2-LEN-CHAR
060900        VARYING WS-SCAN-SUB FROM 1 BY 1
061000          UNTIL WS-SCAN-SUB > 15.
061100
061200     IF WS-PHONE-LEN2 < 7 OR WS-PHONE-LEN2 > 8
061300        SET WS-PHONE-FORMAT-BAD TO TRUE
061400     ELSE
061500        IF WS-PHONE-PART-2 (1:WS-PHONE-LEN2) IS NOT NUMERIC
061600           SET WS-PHONE-FORMAT-BAD TO TRUE.
061700
061800 1354-CHECK-PHONE-WITH-DASH-EXIT.
061900     EXIT.
062000*--------------------------------------------------------------------
062100 1355-CHECK-ONE-PART1-LEN-CHAR.
062200
062300     IF WS-PHONE-PART-1 (WS-SCAN-SUB:1) NOT = SPACE
062400        MOVE WS-SCAN-SUB TO WS-PHONE-LEN1.
062500
062600 1355-CHECK-ONE-PART1-LEN-CHAR-EXIT.
062700     EXIT.
062800*--------------------------------------------------------------------
062900 1356-CHECK-ONE-PART2-LEN-CHAR.
063000
063100     IF WS-PHONE-PART-2 (WS-SCAN-SUB:1) NOT = SPACE
063200        MOVE WS-SCAN-SUB TO WS-PHONE-LEN2.
063300
063400 1356-CHECK-ONE-PART2-LEN-CHAR-EXIT.
063500     EXIT.
063600*--------------------------------------------------------------------
063700 1410-CHECK-ONE-CODE-ENTRY.
063800
063900     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = PTTX-CODE
064000        SET WS-CODE-ALREADY-USED TO TRUE.
064100
064200 1410-CHECK-ONE-CODE-ENTRY-EXIT.
064300     EXIT.
064400*--------------------------------------------------------------------
064500 1420-CHECK-ONE-PT-DELETE-ENTRY.
064600
064700     IF WS-PT-USED-ENTRY (WS-PT-USED-SEARCH-SUB)
064800           = SC-ID OF OLD-PARTNER-RECORD
064900        SET WS-PARTNER-IN-USE TO TRUE.
065000
065100 1420-CHECK-ONE-PT-DELETE-ENTRY-EXIT.
065200     EXIT.
065300*--------------------------------------------------------------------
065400 2000-APPEND-THE-ADDS.
065500
065600     CLOSE PARTNER-MASTER-NEW
065700           PARTNER-TRANSACTION-FILE.
065800     OPEN EXTEND PARTNER-MASTER-NEW.
065900     OPEN INPUT  PARTNER-TRANSACTION-FILE.
066000     MOVE "N" TO WS-TRANSACTION-EOF-SW.
066100
066200     READ PARTNER-TRANSACTION-FILE RECORD
066300          AT END SET TRANSACTION-AT-EOF TO TRUE.
066400
066500     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.
066600
066700 2000-APPEND-THE-ADDS-EXIT.
066800     EXIT.
066900*--------------------------------------------------------------------
067000 2050-APPEND-ONE-TRANSACTION.
067100
067200     IF PTTX-ADD-PARTNER
067300        PERFORM 2100-ADD-ONE-PARTNER THRU 2100-ADD-ONE-PARTNER-EXIT.
067400
067500     READ PARTNER-TRANSACTION-FILE RECORD
067600          AT END SET TRANSACTION-AT-EOF TO TRUE.
067700
067800 2050-APPEND-ONE-TRANSACTION-EXIT.
067900     EXIT.
068000*--------------------------------------------------------------------
068100 2100-ADD-ONE-PARTNER.
068200
068300     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
068400
068500     IF PTTX-NAME = SPACES
068600        DISPLAY "PARTNER-MAINTENANCE - NAME BLANK ON ADD"
068700        ADD 1 TO WS-REJECTS
068800        SET ANY-TRANSACTION-REJECTED TO TRUE
068900        SET THIS-TRANSACTION-REJECTED TO TRUE.
069000
069100     IF PTTX-TYPE NOT = 1 AND PTTX-TYPE NOT = 2
069200        DISPLAY "PARTNER-MAINTENANCE - BAD TYPE ON ADD"
069300        ADD 1 TO WS-REJECTS
069400        SET ANY-TRANSACTION-REJECTED TO TRUE
069500        SET THIS-TRANSACTION-REJECTED TO TRUE.
069600
069700     IF PTTX-STATUS NOT = 0 AND PTTX-STATUS NOT = 1
069800        DISPLAY "PARTNER-MAINTENANCE - BAD STATUS ON ADD"
069900        ADD 1 TO WS-REJECTS
070000        SET ANY-TRANSACTION-REJECTED TO TRUE
070100        SET THIS-TRANSACTION-REJECTED TO TRUE.
070200
070300     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-EMAIL NOT = SPACES
070400        PERFORM 1330-VALIDATE-EMAIL-FORMAT
070500           THRU 1330-VALIDATE-EMAIL-FORMAT-EXIT
070600        IF WS-EMAIL-FORMAT-BAD
070700           DISPLAY "PARTNER-MAINTENANCE - BAD EMAIL ON ADD"
070800           ADD 1 TO WS-REJECTS
070900           SET ANY-TRANSACTION-REJECTED TO TRUE
071000           SET THIS-TRANSACTION-REJECTED TO TRUE.
071100
071200     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-PHONE NOT = SPACES
071300        PERFORM 1350-VALIDATE-PHONE-FORMAT
071400           THRU 1350-VALIDATE-PHONE-FORMAT-EXIT
071500        IF WS-PHONE-FORMAT-BAD
071600           DISPLAY "PARTNER-MAINTENANCE - BAD PHONE ON ADD"
071700           ADD 1 TO WS-REJECTS
071800           SET ANY-TRANSACTION-REJECTED TO TRUE
071900           SET THIS-TRANSACTION-REJECTED TO TRUE.
072000
072100     MOVE "N" TO WS-CODE-FOUND-SW.
072200     IF NOT THIS-TRANSACTION-REJECTED AND PTTX-CODE NOT = SPACES
072300        PERFORM 1410-CHECK-ONE-CODE-ENTRY
072400           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
072500             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
072600        IF WS-CODE-ALREADY-USED
072700           DISPLAY "PARTNER-MAINTENANCE - DUPLICATE CODE " PTTX-CODE
072800           ADD 1 TO WS-REJECTS
072900           SET ANY-TRANSACTION-REJECTED TO TRUE
073000           SET THIS-TRANSACTION-REJECTED TO TRUE.
073100
073200     IF NOT THIS-TRANSACTION-REJECTED
073300        PERFORM 2120-ASSIGN-CODE-AND-WRITE
073400           THRU 2120-ASSIGN-CODE-AND-WRITE-EXIT.
073500
073600 2100-ADD-ONE-PARTNER-EXIT.
073700     EXIT.
073800*--------------------------------------------------------------------
073900 2110-CHOOSE-PARTNER-PREFIX.
074000
074100     IF PTTX-TYPE = 1
074200        MOVE "SUP" TO CDGN-PREFIX
074300     ELSE
074400        MOVE "CLI" TO CDGN-PREFIX.
074500
074600 2110-CHOOSE-PARTNER-PREFIX-EXIT.
074700     EXIT.
074800*--------------------------------------------------------------------
074900 2120-ASSIGN-CODE-AND-WRITE.
075000
075100     IF PTTX-CODE = SPACES
075200        PERFORM 2110-CHOOSE-PARTNER-PREFIX
075300           THRU 2110-CHOOSE-PARTNER-PREFIX-EXIT
075400        MOVE WS-RUN-DATE-CCYYMMDD TO CDGN-DATE
075500        PERFORM 0200-BUILD-DOCUMENT-CODE
075600        MOVE CDGN-NEW-CODE        TO PTTX-CODE
075700     ELSE
075800        ADD 1 TO WS-CODE-TABLE-COUNT
075900        MOVE PTTX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
076000
076100     MOVE "SCID" TO CDGN-PREFIX.
076200     MOVE ZEROS  TO CDGN-DATE.
076300     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.
076400
076500     MOVE CDGN-NEXT-SEQ   TO SC-ID      OF NEW-PARTNER-RECORD.
076600     MOVE PTTX-CODE       TO SC-CODE    OF NEW-PARTNER-RECORD.
076700     MOVE PTTX-NAME       TO SC-NAME    OF NEW-PARTNER-RECORD.
076800     MOVE PTTX-TYPE       TO SC-TYPE    OF NEW-PARTNER-RECORD.
076900     MOVE PTTX-CONTACT    TO SC-CONTACT OF NEW-PARTNER-RECORD.
077000     MOVE PTTX-PHONE      TO SC-PHONE   OF NEW-PARTNER-RECORD.
077100     MOVE PTTX-EMAIL      TO SC-EMAIL   OF NEW-PARTNER-RECORD.
077200     MOVE PTTX-ADDRESS    TO SC-ADDRESS OF NEW-PARTNER-RECORD.
077300     MOVE PTTX-STATUS     TO SC-STATUS  OF NEW-PARTNER-RECORD.
077400     WRITE NEW-PARTNER-RECORD.
077500     ADD 1 TO WS-ADDS-APPLIED.
077600
077700 2120-ASSIGN-CODE-AND-WRITE-EXIT.
077800     EXIT.
077900*--------------------------------------------------------------------
078000 9000-WIND-DOWN.
078100
078200     CLOSE PARTNER-MASTER-OLD
078300           PARTNER-MASTER-NEW
078400           PARTNER-TRANSACTION-FILE
078500           SEQUENCE-CONTROL-FILE.
078600
078700     DISPLAY "PARTNER-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
078800             " CHANGES: " WS-CHANGES-APPLIED
078900             " DELETES: " WS-DELETES-APPLIED
079000             " REJECTS: " WS-REJECTS.
079100
079200 9000-WIND-DOWN-EXIT.
079300     EXIT.
079400*--------------------------------------------------------------------
079500 COPY "PLGTDATE.CBL".
079600 COPY "PLCODEGN.CBL".
