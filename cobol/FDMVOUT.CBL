000100*--------------------------------------------------------------------
000200* FDMVOUT.CBL
000300* POSTED STOCK-RECORD MOVEMENT LAYOUT - ONE RECORD PER ACCEPTED
000400* RECEIPT OR ISSUE, WRITTEN BY stock-posting.cob AND READ BY
000500* stock-statistics.cob.  SR-ID/SR-RECORD-NO/SR-TOTAL-AMOUNT ARE
000600* FILLED IN DURING POSTING; EVERY OTHER FIELD IS CARRIED OVER FROM
000700* THE MATCHING MOVEMENT-REQUEST-RECORD (FDMVIN.CBL).
000800*--------------------------------------------------------------------
000900* 2001-04-23 RDC  REQ-2236   ORIGINAL
001000*--------------------------------------------------------------------
001100     FD  POSTED-MOVEMENT-FILE
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  POSTED-MOVEMENT-RECORD.
001500         05  SR-ID                       PIC 9(06).
001600         05  SR-RECORD-NO                PIC X(14).
001700         05  SR-TYPE                     PIC 9(01).
001800             88  SR-IS-STOCK-IN          VALUE 1.
001900             88  SR-IS-STOCK-OUT         VALUE 2.
002000         05  SR-WAREHOUSE-ID             PIC 9(06).
002100         05  SR-PRODUCT-ID               PIC 9(06).
002200         05  SR-QUANTITY                 PIC 9(07).
002300         05  SR-UNIT-PRICE               PIC S9(7)V99.
002400         05  SR-TOTAL-AMOUNT             PIC S9(11)V99.
002500         05  SR-SUPPLIER-CLIENT-ID       PIC 9(06).
002600         05  SR-OPERATOR                 PIC X(20).
002700         05  SR-RECORD-DATE              PIC 9(08).
002800         05  SR-REMARK                   PIC X(40).
002900         05  FILLER                      PIC X(10).
