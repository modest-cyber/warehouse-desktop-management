000100*--------------------------------------------------------------------
000200* SLINVEN.CBL
000300* SELECT CLAUSES FOR THE INVENTORY BALANCE OLD/NEW GENERATION PAIR.
000400* KEYED PRODUCT ID WITHIN WAREHOUSE ID, MATCHED AGAINST THE SORTED
000500* MOVEMENT FILE IN stock-posting.cob.
000600*--------------------------------------------------------------------
000700* 2001-04-16 RDC  REQ-2235   ORIGINAL
000800*--------------------------------------------------------------------
000900     SELECT INVENTORY-BALANCE-OLD
001000            ASSIGN TO INVMASOLD
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-INVMASOLD-STATUS.
001300
001400     SELECT INVENTORY-BALANCE-NEW
001500            ASSIGN TO INVMASNEW
001600            ORGANIZATION IS SEQUENTIAL
001700            FILE STATUS IS WS-INVMASNEW-STATUS.
