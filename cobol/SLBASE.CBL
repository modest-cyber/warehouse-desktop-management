000100*--------------------------------------------------------------------
000200* SLBASE.CBL
000300* SELECT CLAUSES FOR THE BASE-INFO (REFERENCE CODE) MASTER OLD/NEW
000400* GENERATION PAIR - CATEGORY AND UNIT CODE SETS SHARE THIS ONE FILE,
000500* THE SAME WAY THE OLD SHOP KEPT ALL STATE CODES IN ONE FILE.
000600*--------------------------------------------------------------------
000700* 2001-04-02 RDC  REQ-2233   ORIGINAL
000800*--------------------------------------------------------------------
000900     SELECT BASEINFO-MASTER-OLD
001000            ASSIGN TO BIMASOLD
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-BIMASOLD-STATUS.
001300
001400     SELECT BASEINFO-MASTER-NEW
001500            ASSIGN TO BIMASNEW
001600            ORGANIZATION IS SEQUENTIAL
001700            FILE STATUS IS WS-BIMASNEW-STATUS.
