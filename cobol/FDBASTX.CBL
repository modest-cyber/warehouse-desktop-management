000100*--------------------------------------------------------------------
000200* FDBASTX.CBL
000300* BASE-INFO MAINTENANCE-TRANSACTION RECORD - ONE ADD, CHANGE OR
000400* DELETE REQUEST AGAINST THE BASE-INFO MASTER.
000500*--------------------------------------------------------------------
000600* 2001-04-02 RDC  REQ-2233   ORIGINAL
000700*--------------------------------------------------------------------
000800     FD  BASEINFO-TRANSACTION-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  BASEINFO-TRANSACTION-RECORD.
001200         05  BITX-ACTION-CODE            PIC X(01).
001300             88  BITX-ADD-BASEINFO       VALUE "A".
001400             88  BITX-CHANGE-BASEINFO    VALUE "C".
001500             88  BITX-DELETE-BASEINFO    VALUE "D".
001600         05  BITX-ID                     PIC 9(06).
001700         05  BITX-TYPE                   PIC X(10).
001800         05  BITX-NAME                   PIC X(30).
001900         05  BITX-CODE                   PIC X(14).
002000         05  BITX-DESC                   PIC X(40).
002100         05  BITX-STATUS                 PIC 9(01).
002200         05  FILLER                      PIC X(01).
