000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODUCT-MAINTENANCE.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  03/26/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* MAINTAINS THE PRODUCT MASTER AGAINST A BATCH TRANSACTION FILE OF
001000* ADD/CHANGE/DELETE REQUESTS - THE SAME TWO-PASS OLD-MASTER/NEW-MASTER
001100* TECHNIQUE USED THROUGHOUT THIS SYSTEM.  A PRODUCT'S CATEGORY-ID AND
001200* UNIT-ID POINT AT BASE-INFO REFERENCE RECORDS, SO A LOOKUP TABLE OF
001300* EVERY BASE-INFO ID/TYPE/STATUS IS BUILT AT START-UP AND CHECKED
001400* BEFORE AN ADD OR CHANGE IS ALLOWED THROUGH.  A DELETE IS REFUSED
001500* WHILE THE PRODUCT STILL CARRIES AN INVENTORY BALANCE OR APPEARS ON
001600* THE POSTED MOVEMENT HISTORY.
001700*--------------------------------------------------------------------
001800* 1989-03-26 RDC  REQ-0873   ORIGINAL
001900* 1991-02-25 JTK  REQ-1004   ADDED DELETE REFERENCE-IN-USE CHECK
002000*                             AGAINST THE INVENTORY BALANCE FILE
002100* 1992-09-14 JTK  REQ-1090   CATEGORY-ID/UNIT-ID NOW VALIDATED AGAINST
002200*                             THE BASE-INFO MASTER INSTEAD OF BEING
002300*                             TAKEN ON FAITH FROM THE TRANSACTION FILE
002400* 1994-08-02 RDC  REQ-1201   CODE-UNIQUENESS TABLE ADDED
002500* 1996-05-21 JTK  REQ-1341   IN-USE CHECK EXTENDED TO THE POSTED
002600*                             MOVEMENT HISTORY FILE - SAME DEFECT AS
002700*                             THE WAREHOUSE MASTER, SEE REQ-1340
002800* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
002900* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
003000* 2001-09-04 RDC  REQ-2267   ADD NOW ACCEPTS AN OPERATOR-SUPPLIED
003100*                             PRTX-CODE, GENERATING ONE ONLY WHEN LEFT
003200*                             BLANK
003300* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
003400*                             TRANSACTION IS REJECTED
003500*--------------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON  STATUS IS WS-TEST-RUN
004100            OFF STATUS IS WS-PRODUCTION-RUN.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     COPY "SLPROD.CBL".
004500     COPY "SLPRDTX.CBL".
004600     COPY "SLSEQCT.CBL".
004700     COPY "SLINVEN.CBL".
004800     COPY "SLMVOUT.CBL".
004900     COPY "SLBASE.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300     COPY "FDPROD.CBL".
005400     COPY "FDPRDTX.CBL".
005500     COPY "FDSEQCT.CBL".
005600     COPY "FDINVEN.CBL".
005700     COPY "FDMVOUT.CBL".
005800     COPY "FDBASE.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100 COPY "wsdate.cbl".
006200 COPY "wscodegn.cbl".
006300
006400 01  WS-FILE-STATUSES.
006500     05  WS-PRMASOLD-STATUS          PIC X(02).
006600         88  PRMASOLD-OK             VALUE "00".
006700         88  PRMASOLD-EOF            VALUE "10".
006800     05  WS-PRMASNEW-STATUS          PIC X(02).
006900         88  PRMASNEW-OK             VALUE "00".
007000     05  WS-PRTRANS-STATUS           PIC X(02).
007100         88  PRTRANS-OK              VALUE "00".
007200         88  PRTRANS-EOF             VALUE "10".
007300     05  WS-INVMASOLD-STATUS         PIC X(02).
007400         88  INVMASOLD-OK            VALUE "00".
007500         88  INVMASOLD-EOF           VALUE "10".
007600     05  WS-INVMASNEW-STATUS         PIC X(02).
007700     05  WS-MVMTOUT-STATUS           PIC X(02).
007800         88  MVMTOUT-OK              VALUE "00".
007900         88  MVMTOUT-EOF             VALUE "10".
008000     05  WS-BIMASOLD-STATUS          PIC X(02).
008100         88  BIMASOLD-OK             VALUE "00".
008200         88  BIMASOLD-EOF            VALUE "10".
008300     05  FILLER                      PIC X(02) VALUE SPACES.
008400
008500 01  FILLER REDEFINES WS-FILE-STATUSES.
008600     05  WS-FILE-STATUSES-ALL        PIC X(16).
008700
008800 01  WS-SWITCHES.
008900     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
009000         88  OLD-MASTER-AT-EOF       VALUE "Y".
009100     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
009200         88  TRANSACTION-AT-EOF      VALUE "Y".
009300     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
009400         88  ANY-TRANSACTION-REJECTED VALUE "Y".
009500     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
009600         88  THIS-TRANSACTION-REJECTED VALUE "Y".
009700     05  FILLER                      PIC X(01).
009800
009900 01  WS-MATCH-KEYS.
010000     05  WS-OLD-KEY                  PIC 9(06)  COMP.
010100     05  WS-TXN-KEY                  PIC 9(06)  COMP.
010200     05  FILLER                      PIC X(01).
010300
010400 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
010500
010600*--------------------------------------------------------------------
010700* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP.
010800*--------------------------------------------------------------------
010900 01  WS-CODE-TABLE.
011000     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
011100                                      PIC X(13).
011200     05  FILLER                      PIC X(01).
011300
011400 01  FILLER REDEFINES WS-CODE-TABLE.
011500     05  WS-CODE-ENTRY-X             PIC X(26001).
011600
011700 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
011800 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
011900 77  WS-CODE-FOUND-SW                PIC X(01).
012000     88  WS-CODE-ALREADY-USED        VALUE "Y".
012100
012200*--------------------------------------------------------------------
012300* PRODUCT-IN-USE TABLE - ONE ENTRY PER PRODUCT ID SEEN ON THE
012400* INVENTORY BALANCE FILE OR THE POSTED MOVEMENT HISTORY FILE.
012500*--------------------------------------------------------------------
012600 01  WS-PR-USED-TABLE.
012700     05  WS-PR-USED-ENTRY            OCCURS 3000 TIMES
012800                                      PIC 9(06) COMP.
012900     05  FILLER                      PIC X(01).
013000
013100 77  WS-PR-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
013200 77  WS-PR-USED-SEARCH-SUB           PIC 9(04)  COMP.
013300 77  WS-PR-ID-TO-RECORD              PIC 9(06)  COMP.
013400 77  WS-PR-USED-FOUND-SW             PIC X(01).
013500     88  WS-PRODUCT-IN-USE           VALUE "Y".
013600
013700*--------------------------------------------------------------------
013800* BASE-INFO LOOKUP TABLE - ID/TYPE/STATUS FOR EVERY REFERENCE RECORD,
013900* LOADED ONCE SO CATEGORY-ID AND UNIT-ID CAN BE VALIDATED WITHOUT
014000* INDEXED ACCESS TO THE BASE-INFO MASTER.
014100*--------------------------------------------------------------------
014200 01  WS-BASEINFO-TABLE.
014300     05  WS-BI-ENTRY                 OCCURS 2000 TIMES.
014400         10  WS-BI-ENTRY-ID          PIC 9(06)  COMP.
014500         10  WS-BI-ENTRY-TYPE        PIC X(10).
014600         10  WS-BI-ENTRY-STATUS      PIC 9(01).
014700     05  FILLER                      PIC X(01).
014800
014900 77  WS-BI-TABLE-COUNT               PIC 9(04)  COMP VALUE ZERO.
015000 77  WS-BI-SEARCH-SUB                PIC 9(04)  COMP.
015100 77  WS-BI-FOUND-SW                  PIC X(01).
015200     88  WS-BI-ENTRY-FOUND           VALUE "Y".
015300 77  WS-BI-ID-TO-CHECK                PIC 9(06)  COMP.
015400 77  WS-BI-TYPE-TO-CHECK             PIC X(10).
015500 77  WS-BI-FOUND-TYPE                PIC X(10).
015600 77  WS-BI-FOUND-STATUS              PIC 9(01).
015700 77  WS-BI-CHECK-RESULT              PIC X(01).
015800     88  WS-BI-CHECK-OK              VALUE "1".
015900     88  WS-BI-CHECK-NOT-FOUND       VALUE "2".
016000     88  WS-BI-CHECK-WRONG-TYPE      VALUE "3".
016100     88  WS-BI-CHECK-DISABLED        VALUE "4".
016200
016300 01  WS-CONTROL-COUNTS.
016400     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
016500     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
016600     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
016700     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
016800     05  FILLER                      PIC X(01).
016900
017000*--------------------------------------------------------------------
017100* RUN-HEADER LINE FOR THE OPERATOR LOG - SAME BANNER SHAPE AS THE
017200* NIGHTLY DRIVER'S OWN HEADER LINE.
017300*--------------------------------------------------------------------
017400 01  WS-RUN-BANNER.
017500     05  FILLER                      PIC X(20)
017600                                      VALUE "PROD MAINT RUN DATE ".
017700     05  WS-RUN-BANNER-DATE          PIC 9(08).
017800     05  FILLER                      PIC X(10) VALUE SPACES.
017900
018000 01  FILLER REDEFINES WS-RUN-BANNER.
018100     05  WS-RUN-BANNER-ALL           PIC X(38).
018200
018300 PROCEDURE DIVISION.
018400*--------------------------------------------------------------------
018500 0100-MAIN-LINE.
018600
018700     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
018800     PERFORM 1000-MATCH-CHANGES-AND-DELETES
018900        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
019000        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
019100     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
019200     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
019300
019400     IF ANY-TRANSACTION-REJECTED
019500        MOVE 8 TO RETURN-CODE
019600     ELSE
019700        MOVE 0 TO RETURN-CODE.
019800
019900     STOP RUN.
020000
020100 0100-MAIN-LINE-EXIT.
020200     EXIT.
020300*--------------------------------------------------------------------
020400 0200-INITIALIZE.
020500
020600     PERFORM 0100-GET-RUN-DATE.
020700     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-BANNER-DATE.
020800     DISPLAY WS-RUN-BANNER.
020900
021000     OPEN INPUT  PRODUCT-MASTER-OLD
021100          INPUT  PRODUCT-TRANSACTION-FILE
021200          OUTPUT PRODUCT-MASTER-NEW
021300          I-O    SEQUENCE-CONTROL-FILE.
021400
021500     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
021600     PERFORM 0240-LOAD-PR-USED-TABLE THRU 0240-LOAD-PR-USED-TABLE-EXIT.
021700     PERFORM 0270-LOAD-BASEINFO-TABLE THRU 0270-LOAD-BASEINFO-TABLE-EXIT.
021800     PERFORM 0220-READ-OLD-MASTER-NEXT.
021900     PERFORM 0230-READ-TRANSACTION-NEXT.
022000
022100 0200-INITIALIZE-EXIT.
022200     EXIT.
022300*--------------------------------------------------------------------
022400 0210-LOAD-CODE-TABLE.
022500
022600     READ PRODUCT-MASTER-OLD RECORD
022700          AT END SET PRMASOLD-EOF TO TRUE.
022800
022900     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL PRMASOLD-EOF.
023000
023100     CLOSE PRODUCT-MASTER-OLD.
023200     OPEN INPUT PRODUCT-MASTER-OLD.
023300     SET PRMASOLD-OK TO TRUE.
023400
023500 0210-LOAD-CODE-TABLE-EXIT.
023600     EXIT.
023700*--------------------------------------------------------------------
023800 0215-LOAD-ONE-CODE-ENTRY.
023900
024000     IF PR-CODE OF OLD-PRODUCT-RECORD NOT = SPACES
024100        ADD 1 TO WS-CODE-TABLE-COUNT
024200        MOVE PR-CODE OF OLD-PRODUCT-RECORD
024300          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
024400
024500     READ PRODUCT-MASTER-OLD RECORD
024600          AT END SET PRMASOLD-EOF TO TRUE.
024700
024800 0215-LOAD-ONE-CODE-ENTRY-EXIT.
024900     EXIT.
025000*--------------------------------------------------------------------
025100 0220-READ-OLD-MASTER-NEXT.
025200
025300     READ PRODUCT-MASTER-OLD RECORD
025400          AT END
025500              SET OLD-MASTER-AT-EOF TO TRUE
025600              MOVE WS-HIGH-KEY TO WS-OLD-KEY
025700          NOT AT END
025800              MOVE PR-ID OF OLD-PRODUCT-RECORD TO WS-OLD-KEY.
025900
026000 0220-READ-OLD-MASTER-NEXT-EXIT.
026100     EXIT.
026200*--------------------------------------------------------------------
026300 0230-READ-TRANSACTION-NEXT.
026400
026500     READ PRODUCT-TRANSACTION-FILE RECORD
026600          AT END
026700              SET TRANSACTION-AT-EOF TO TRUE
026800              MOVE WS-HIGH-KEY TO WS-TXN-KEY
026900          NOT AT END
027000              MOVE PRTX-ID TO WS-TXN-KEY.
027100
027200     IF NOT TRANSACTION-AT-EOF AND PRTX-ADD-PRODUCT
027300        PERFORM 0230-READ-TRANSACTION-NEXT.
027400
027500 0230-READ-TRANSACTION-NEXT-EXIT.
027600     EXIT.
027700*--------------------------------------------------------------------
027800 0240-LOAD-PR-USED-TABLE.
027900
028000     OPEN INPUT INVENTORY-BALANCE-OLD.
028100
028200     READ INVENTORY-BALANCE-OLD RECORD
028300          AT END SET INVMASOLD-EOF TO TRUE.
028400
028500     PERFORM 0245-LOAD-PR-USED-FROM-INVENTORY UNTIL INVMASOLD-EOF.
028600
028700     CLOSE INVENTORY-BALANCE-OLD.
028800     SET INVMASOLD-OK TO TRUE.
028900
029000     OPEN INPUT POSTED-MOVEMENT-FILE.
029100
029200     READ POSTED-MOVEMENT-FILE RECORD
029300          AT END SET MVMTOUT-EOF TO TRUE.
029400
029500     PERFORM 0250-LOAD-PR-USED-FROM-MOVEMENT UNTIL MVMTOUT-EOF.
029600
029700     CLOSE POSTED-MOVEMENT-FILE.
029800     SET MVMTOUT-OK TO TRUE.
029900
030000 0240-LOAD-PR-USED-TABLE-EXIT.
030100     EXIT.
030200*--------------------------------------------------------------------
030300 0245-LOAD-PR-USED-FROM-INVENTORY.
030400
030500     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
030600       TO WS-PR-ID-TO-RECORD.
030700     PERFORM 0260-RECORD-PR-AS-USED THRU 0260-RECORD-PR-AS-USED-EXIT.
030800
030900     READ INVENTORY-BALANCE-OLD RECORD
031000          AT END SET INVMASOLD-EOF TO TRUE.
031100
031200 0245-LOAD-PR-USED-FROM-INVENTORY-EXIT.
031300     EXIT.
031400*--------------------------------------------------------------------
031500 0250-LOAD-PR-USED-FROM-MOVEMENT.
031600
031700     MOVE SR-PRODUCT-ID TO WS-PR-ID-TO-RECORD.
031800     PERFORM 0260-RECORD-PR-AS-USED THRU 0260-RECORD-PR-AS-USED-EXIT.
031900
032000     READ POSTED-MOVEMENT-FILE RECORD
032100          AT END SET MVMTOUT-EOF TO TRUE.
032200
032300 0250-LOAD-PR-USED-FROM-MOVEMENT-EXIT.
032400     EXIT.
032500*--------------------------------------------------------------------
032600* CALLER MOVES THE ID TO WS-PR-ID-TO-RECORD FIRST; THIS PARAGRAPH
032700* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
032800*--------------------------------------------------------------------
032900 0260-RECORD-PR-AS-USED.
033000
033100     MOVE "N" TO WS-PR-USED-FOUND-SW.
033200     PERFORM 0265-CHECK-ONE-PR-USED-ENTRY
033300        VARYING WS-PR-USED-SEARCH-SUB FROM 1 BY 1
033400          UNTIL WS-PR-USED-SEARCH-SUB > WS-PR-USED-COUNT.
033500
033600     IF NOT WS-PRODUCT-IN-USE
033700        ADD 1 TO WS-PR-USED-COUNT
033800        MOVE WS-PR-ID-TO-RECORD TO WS-PR-USED-ENTRY (WS-PR-USED-COUNT).
033900
034000 0260-RECORD-PR-AS-USED-EXIT.
034100     EXIT.
034200*--------------------------------------------------------------------
034300 0265-CHECK-ONE-PR-USED-ENTRY.
034400
034500     IF WS-PR-USED-ENTRY (WS-PR-USED-SEARCH-SUB) = WS-PR-ID-TO-RECORD
034600        SET WS-PRODUCT-IN-USE TO TRUE.
034700
034800 0265-CHECK-ONE-PR-USED-ENTRY-EXIT.
034900     EXIT.
035000*--------------------------------------------------------------------
035100 0270-LOAD-BASEINFO-TABLE.
035200
035300     OPEN INPUT BASEINFO-MASTER-OLD.
035400
035500     READ BASEINFO-MASTER-OLD RECORD
035600          AT END SET BIMASOLD-EOF TO TRUE.
035700
035800     PERFORM 0275-LOAD-ONE-BASEINFO-ENTRY UNTIL BIMASOLD-EOF.
035900
036000     CLOSE BASEINFO-MASTER-OLD.
036100     SET BIMASOLD-OK TO TRUE.
036200
036300 0270-LOAD-BASEINFO-TABLE-EXIT.
036400     EXIT.
036500*--------------------------------------------------------------------
036600 0275-LOAD-ONE-BASEINFO-ENTRY.
036700
036800     ADD 1 TO WS-BI-TABLE-COUNT.
036900     MOVE BI-ID     OF OLD-BASEINFO-RECORD
037000       TO WS-BI-ENTRY-ID     (WS-BI-TABLE-COUNT).
037100     MOVE BI-TYPE   OF OLD-BASEINFO-RECORD
037200       TO WS-BI-ENTRY-TYPE   (WS-BI-TABLE-COUNT).
037300     MOVE BI-STATUS OF OLD-BASEINFO-RECORD
037400       TO WS-BI-ENTRY-STATUS (WS-BI-TABLE-COUNT).
037500
037600     READ BASEINFO-MASTER-OLD RECORD
037700          AT END SET BIMASOLD-EOF TO TRUE.
037800
037900 0275-LOAD-ONE-BASEINFO-ENTRY-EXIT.
038000     EXIT.
038100*--------------------------------------------------------------------
038200 1000-MATCH-CHANGES-AND-DELETES.
038300
038400     IF WS-OLD-KEY < WS-TXN-KEY
038500        WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
038600        PERFORM 0220-READ-OLD-MASTER-NEXT
038700     ELSE
038800        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
038900           PERFORM 1200-APPLY-CHANGE-OR-DELETE
039000              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
039100        ELSE
039200           DISPLAY "PRODUCT-MAINTENANCE - TRANSACTION ID NOT ON FILE "
039300                   PRTX-ID
039400           ADD 1 TO WS-REJECTS
039500           SET ANY-TRANSACTION-REJECTED TO TRUE
039600           PERFORM 0230-READ-TRANSACTION-NEXT.
039700
039800 1000-MATCH-CHANGES-AND-DELETES-EXIT.
039900     EXIT.
040000*--------------------------------------------------------------------
040100 1200-APPLY-CHANGE-OR-DELETE.
040200
040300     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
040400
040500     IF PRTX-CHANGE-PRODUCT
040600        PERFORM 1300-VALIDATE-PRODUCT-FIELDS
040700           THRU 1300-VALIDATE-PRODUCT-FIELDS-EXIT
040800        IF THIS-TRANSACTION-REJECTED
040900           WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
041000        ELSE
041100           MOVE PRTX-CODE        TO PR-CODE        OF OLD-PRODUCT-RECORD
041200           MOVE PRTX-NAME        TO PR-NAME        OF OLD-PRODUCT-RECORD
041300           MOVE PRTX-CATEGORY-ID TO PR-CATEGORY-ID OF OLD-PRODUCT-RECORD
041400           MOVE PRTX-UNIT-ID     TO PR-UNIT-ID     OF OLD-PRODUCT-RECORD
041500           MOVE PRTX-SPEC        TO PR-SPEC        OF OLD-PRODUCT-RECORD
041600           MOVE PRTX-PRICE       TO PR-PRICE       OF OLD-PRODUCT-RECORD
041700           MOVE PRTX-MIN-STOCK   TO PR-MIN-STOCK   OF OLD-PRODUCT-RECORD
041800           MOVE PRTX-MAX-STOCK   TO PR-MAX-STOCK   OF OLD-PRODUCT-RECORD
041900           MOVE PRTX-STATUS      TO PR-STATUS      OF OLD-PRODUCT-RECORD
042000           WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
042100           ADD 1 TO WS-CHANGES-APPLIED
042200     ELSE
042300        IF PRTX-DELETE-PRODUCT
042400           MOVE "N" TO WS-PR-USED-FOUND-SW
042500           PERFORM 1430-CHECK-ONE-PR-DELETE-ENTRY
042600              VARYING WS-PR-USED-SEARCH-SUB FROM 1 BY 1
042700                UNTIL WS-PR-USED-SEARCH-SUB > WS-PR-USED-COUNT
042800           IF WS-PRODUCT-IN-USE
042900              DISPLAY "PRODUCT-MAINTENANCE - ID " PRTX-ID
043000                      " STILL HOLDS INVENTORY OR MOVEMENT HISTORY"
043100              WRITE NEW-PRODUCT-RECORD FROM OLD-PRODUCT-RECORD
043200              ADD 1 TO WS-REJECTS
043300              SET ANY-TRANSACTION-REJECTED TO TRUE
043400           ELSE
043500              ADD 1 TO WS-DELETES-APPLIED.
043600
043700     PERFORM 0220-READ-OLD-MASTER-NEXT.
043800     PERFORM 0230-READ-TRANSACTION-NEXT.
043900
044000 1200-APPLY-CHANGE-OR-DELETE-EXIT.
044100     EXIT.
044200*--------------------------------------------------------------------
044300 1300-VALIDATE-PRODUCT-FIELDS.
044400
044500     IF PRTX-NAME = SPACES OR PRTX-CODE = SPACES
044600        DISPLAY "PRODUCT-MAINTENANCE - NAME/CODE BLANK, ID " PRTX-ID
044700        ADD 1 TO WS-REJECTS
044800        SET ANY-TRANSACTION-REJECTED TO TRUE
044900        SET THIS-TRANSACTION-REJECTED TO TRUE.
045000
045100     IF PRTX-PRICE < 0
045200        DISPLAY "PRODUCT-MAINTENANCE - NEGATIVE PRICE, ID " PRTX-ID
045300        ADD 1 TO WS-REJECTS
045400        SET ANY-TRANSACTION-REJECTED TO TRUE
045500        SET THIS-TRANSACTION-REJECTED TO TRUE.
045600
045700     IF PRTX-MIN-STOCK > PRTX-MAX-STOCK
045800        DISPLAY "PRODUCT-MAINTENANCE - MIN-STOCK OVER MAX, ID " PRTX-ID
045900        ADD 1 TO WS-REJECTS
046000        SET ANY-TRANSACTION-REJECTED TO TRUE
046100        SET THIS-TRANSACTION-REJECTED TO TRUE.
046200
046300     IF PRTX-STATUS NOT = 0 AND PRTX-STATUS NOT = 1
046400        DISPLAY "PRODUCT-MAINTENANCE - BAD STATUS, ID " PRTX-ID
046500        ADD 1 TO WS-REJECTS
046600        SET ANY-TRANSACTION-REJECTED TO TRUE
046700        SET THIS-TRANSACTION-REJECTED TO TRUE.
046800
046900     IF PRTX-CATEGORY-ID NOT = 0
047000        MOVE PRTX-CATEGORY-ID TO WS-BI-ID-TO-CHECK
047100        MOVE "category  "     TO WS-BI-TYPE-TO-CHECK
047200        PERFORM 1320-CHECK-BASEINFO-REFERENCE
047300           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
047400        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
047500           DISPLAY "PRODUCT-MAINTENANCE - BAD CATEGORY-ID, ID " PRTX-ID
047600           ADD 1 TO WS-REJECTS
047700           SET ANY-TRANSACTION-REJECTED TO TRUE
047800           SET THIS-TRANSACTION-REJECTED TO TRUE
047900        ELSE
048000           IF WS-BI-CHECK-DISABLED
048100              DISPLAY "PRODUCT-MAINTENANCE - CATEGORY OFF, ID " PRTX-ID
048200              ADD 1 TO WS-REJECTS
048300              SET ANY-TRANSACTION-REJECTED TO TRUE
048400              SET THIS-TRANSACTION-REJECTED TO TRUE.
048500
048600     IF PRTX-UNIT-ID NOT = 0
048700        MOVE PRTX-UNIT-ID     TO WS-BI-ID-TO-CHECK
048800        MOVE "unit      "     TO WS-BI-TYPE-TO-CHECK
048900        PERFORM 1320-CHECK-BASEINFO-REFERENCE
049000           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
049100        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
049200           DISPLAY "PRODUCT-MAINTENANCE - INVALID UNIT-ID, ID " PRTX-ID
049300           ADD 1 TO WS-REJECTS
049400           SET ANY-TRANSACTION-REJECTED TO TRUE
049500           SET THIS-TRANSACTION-REJECTED TO TRUE
049600        ELSE
049700           IF WS-BI-CHECK-DISABLED
049800              DISPLAY "PRODUCT-MAINTENANCE - UNIT DISABLED, ID " PRTX-ID
049900              ADD 1 TO WS-REJECTS
050000              SET ANY-TRANSACTION-REJECTED TO TRUE
050100              SET THIS-TRANSACTION-REJECTED TO TRUE.
050200
050300     IF NOT THIS-TRANSACTION-REJECTED AND PRTX-CODE NOT = SPACES
050400        PERFORM 1310-CHECK-CODE-EXCLUDING-SELF
050500           THRU 1310-CHECK-CODE-EXCLUDING-SELF-EXIT
050600        IF WS-CODE-ALREADY-USED
050700           DISPLAY "PRODUCT-MAINTENANCE - DUPLICATE CODE " PRTX-CODE
050800           ADD 1 TO WS-REJECTS
050900           SET ANY-TRANSACTION-REJECTED TO TRUE
051000           SET THIS-TRANSACTION-REJECTED TO TRUE.
051100
051200 1300-VALIDATE-PRODUCT-FIELDS-EXIT.
051300     EXIT.
051400*--------------------------------------------------------------------
051500 1310-CHECK-CODE-EXCLUDING-SELF.
051600
051700     MOVE "N" TO WS-CODE-FOUND-SW.
051800     IF PRTX-CODE NOT = PR-CODE OF OLD-PRODUCT-RECORD
051900        PERFORM 1410-CHECK-ONE-CODE-ENTRY
052000           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
052100             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT.
052200
052300 1310-CHECK-CODE-EXCLUDING-SELF-EXIT.
052400     EXIT.
052500*--------------------------------------------------------------------
052600 1320-CHECK-BASEINFO-REFERENCE.
052700
052800     MOVE "N" TO WS-BI-FOUND-SW.
052900     PERFORM 1420-CHECK-ONE-BI-ENTRY
053000        VARYING WS-BI-SEARCH-SUB FROM 1 BY 1
053100          UNTIL WS-BI-SEARCH-SUB > WS-BI-TABLE-COUNT.
053200
053300     IF NOT WS-BI-ENTRY-FOUND
053400        SET WS-BI-CHECK-NOT-FOUND TO TRUE
053500     ELSE
053600        IF WS-BI-FOUND-TYPE NOT = WS-BI-TYPE-TO-CHECK
053700           SET WS-BI-CHECK-WRONG-TYPE TO TRUE
053800        ELSE
053900           IF WS-BI-FOUND-STATUS NOT = 1
054000              SET WS-BI-CHECK-DISABLED TO TRUE
054100           ELSE
054200              SET WS-BI-CHECK-OK TO TRUE.
054300
054400 1320-CHECK-BASEINFO-REFERENCE-EXIT.
054500     EXIT.
054600*--------------------------------------------------------------------
054700 1410-CHECK-ONE-CODE-ENTRY.
054800
054900     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = PRTX-CODE
055000        SET WS-CODE-ALREADY-USED TO TRUE.
055100
055200 1410-CHECK-ONE-CODE-ENTRY-EXIT.
055300     EXIT.
055400*--------------------------------------------------------------------
055500 1420-CHECK-ONE-BI-ENTRY.
055600
055700     IF WS-BI-ENTRY-ID (WS-BI-SEARCH-SUB) = WS-BI-ID-TO-CHECK
055800        SET WS-BI-ENTRY-FOUND TO TRUE
055900        MOVE WS-BI-ENTRY-TYPE   (WS-BI-SEARCH-SUB) TO WS-BI-FOUND-TYPE
056000        MOVE WS-BI-ENTRY-STATUS (WS-BI-SEARCH-SUB) TO WS-BI-FOUND-STATUS.
056100
056200 1420-CHECK-ONE-BI-ENTRY-EXIT.
056300     EXIT.
056400*--------------------------------------------------------------------
056500 1430-CHECK-ONE-PR-DELETE-ENTRY.
056600
056700     IF WS-PR-USED-ENTRY (WS-PR-USED-SEARCH-SUB)
056800           = PR-ID OF OLD-PRODUCT-RECORD
056900        SET WS-PRODUCT-IN-USE TO TRUE.
057000
057100 1430-CHECK-ONE-PR-DELETE-ENTRY-EXIT.
057200     EXIT.
057300*--------------------------------------------------------------------
057400 2000-APPEND-THE-ADDS.
057500
057600     CLOSE PRODUCT-MASTER-NEW
057700           PRODUCT-TRANSACTION-FILE.
057800     OPEN EXTEND PRODUCT-MASTER-NEW.
057900     OPEN INPUT  PRODUCT-TRANSACTION-FILE.
058000     MOVE "N" TO WS-TRANSACTION-EOF-SW.
058100
058200     READ PRODUCT-TRANSACTION-FILE RECORD
058300          AT END SET TRANSACTION-AT-EOF TO TRUE.
058400
058500     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.
058600
058700 2000-APPEND-THE-ADDS-EXIT.
058800     EXIT.
058900*--------------------------------------------------------------------
059000 2050-APPEND-ONE-TRANSACTION.
059100
059200     IF PRTX-ADD-PRODUCT
059300        PERFORM 2100-ADD-ONE-PRODUCT THRU 2100-ADD-ONE-PRODUCT-EXIT.
059400
059500     READ PRODUCT-TRANSACTION-FILE RECORD
059600          AT END SET TRANSACTION-AT-EOF TO TRUE.
059700
059800 2050-APPEND-ONE-TRANSACTION-EXIT.
059900     EXIT.
060000*--------------------------------------------------------------------
060100 2100-ADD-ONE-PRODUCT.
060200
060300     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
060400
060500     IF PRTX-NAME = SPACES
060600        DISPLAY "PRODUCT-MAINTENANCE - NAME BLANK ON ADD"
060700        ADD 1 TO WS-REJECTS
060800        SET ANY-TRANSACTION-REJECTED TO TRUE
060900        SET THIS-TRANSACTION-REJECTED TO TRUE.
061000
061100     IF PRTX-PRICE < 0
061200        DISPLAY "PRODUCT-MAINTENANCE - NEGATIVE PRICE ON ADD"
061300        ADD 1 TO WS-REJECTS
061400        SET ANY-TRANSACTION-REJECTED TO TRUE
061500        SET THIS-TRANSACTION-REJECTED TO TRUE.
061600
061700     IF PRTX-MIN-STOCK > PRTX-MAX-STOCK
061800        DISPLAY "PRODUCT-MAINTENANCE - MIN-STOCK OVER MAX ON ADD"
061900        ADD 1 TO WS-REJECTS
062000        SET ANY-TRANSACTION-REJECTED TO TRUE
062100        SET THIS-TRANSACTION-REJECTED TO TRUE.
062200
062300     IF PRTX-STATUS NOT = 0 AND PRTX-STATUS NOT = 1
062400        DISPLAY "PRODUCT-MAINTENANCE - BAD STATUS ON ADD"
062500        ADD 1 TO WS-REJECTS
062600        SET ANY-TRANSACTION-REJECTED TO TRUE
062700        SET THIS-TRANSACTION-REJECTED TO TRUE.
062800
062900     IF PRTX-CATEGORY-ID NOT = 0
063000        MOVE PRTX-CATEGORY-ID TO WS-BI-ID-TO-CHECK
063100        MOVE "category  "     TO WS-BI-TYPE-TO-CHECK
063200        PERFORM 1320-CHECK-BASEINFO-REFERENCE
063300           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
063400        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
063500           DISPLAY "PRODUCT-MAINTENANCE - INVALID CATEGORY-ID ON ADD"
063600           ADD 1 TO WS-REJECTS
063700           SET ANY-TRANSACTION-REJECTED TO TRUE
063800           SET THIS-TRANSACTION-REJECTED TO TRUE
063900        ELSE
064000           IF WS-BI-CHECK-DISABLED
064100              DISPLAY "PRODUCT-MAINTENANCE - CATEGORY DISABLED ON ADD"
064200              ADD 1 TO WS-REJECTS
064300              SET ANY-TRANSACTION-REJECTED TO TRUE
064400              SET THIS-TRANSACTION-REJECTED TO TRUE.
064500
064600     IF PRTX-UNIT-ID NOT = 0
064700        MOVE PRTX-UNIT-ID     TO WS-BI-ID-TO-CHECK
064800        MOVE "unit      "     TO WS-BI-TYPE-TO-CHECK
064900        PERFORM 1320-CHECK-BASEINFO-REFERENCE
065000           THRU 1320-CHECK-BASEINFO-REFERENCE-EXIT
065100        IF WS-BI-CHECK-NOT-FOUND OR WS-BI-CHECK-WRONG-TYPE
065200           DISPLAY "PRODUCT-MAINTENANCE - INVALID UNIT-ID ON ADD"
065300           ADD 1 TO WS-REJECTS
065400           SET ANY-TRANSACTION-REJECTED TO TRUE
065500           SET THIS-TRANSACTION-REJECTED TO TRUE
065600        ELSE
065700           IF WS-BI-CHECK-DISABLED
065800              DISPLAY "PRODUCT-MAINTENANCE - UNIT DISABLED ON ADD"
065900              ADD 1 TO WS-REJECTS
066000              SET ANY-TRANSACTION-REJECTED TO TRUE
066100              SET THIS-TRANSACTION-REJECTED TO TRUE.
066200
066300     MOVE "N" TO WS-CODE-FOUND-SW.
066400     IF NOT THIS-TRANSACTION-REJECTED AND PRTX-CODE NOT = SPACES
066500        PERFORM 1410-CHECK-ONE-CODE-ENTRY
066600           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
066700             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
066800        IF WS-CODE-ALREADY-USED
066900           DISPLAY "PRODUCT-MAINTENANCE - DUPLICATE CODE " PRTX-CODE
067000           ADD 1 TO WS-REJECTS
067100           SET ANY-TRANSACTION-REJECTED TO TRUE
067200           SET THIS-TRANSACTION-REJECTED TO TRUE.
067300
067400     IF NOT THIS-TRANSACTION-REJECTED
067500        PERFORM 2120-ASSIGN-CODE-AND-WRITE
067600           THRU 2120-ASSIGN-CODE-AND-WRITE-EXIT.
067700
067800 2100-ADD-ONE-PRODUCT-EXIT.
067900     EXIT.
068000*--------------------------------------------------------------------
068100 2120-ASSIGN-CODE-AND-WRITE.
068200
068300     IF PRTX-CODE = SPACES
068400        MOVE "P"                 TO CDGN-PREFIX
068500        MOVE WS-RUN-DATE-CCYYMMDD TO CDGN-DATE
068600        PERFORM 0200-BUILD-DOCUMENT-CODE
068700        MOVE CDGN-NEW-CODE        TO PRTX-CODE
068800     ELSE
068900        ADD 1 TO WS-CODE-TABLE-COUNT
069000        MOVE PRTX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
069100
069200     MOVE "PRID" TO CDGN-PREFIX.
069300     MOVE ZEROS  TO CDGN-DATE.
069400     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.
069500
069600     MOVE CDGN-NEXT-SEQ   TO PR-ID          OF NEW-PRODUCT-RECORD.
069700     MOVE PRTX-CODE       TO PR-CODE        OF NEW-PRODUCT-RECORD.
069800     MOVE PRTX-NAME       TO PR-NAME        OF NEW-PRODUCT-RECORD.
069900     MOVE PRTX-CATEGORY-ID TO PR-CATEGORY-ID OF NEW-PRODUCT-RECORD.
070000     MOVE PRTX-UNIT-ID    TO PR-UNIT-ID     OF NEW-PRODUCT-RECORD.
070100     MOVE PRTX-SPEC       TO PR-SPEC        OF NEW-PRODUCT-RECORD.
070200     MOVE PRTX-PRICE      TO PR-PRICE       OF NEW-PRODUCT-RECORD.
070300     MOVE PRTX-MIN-STOCK  TO PR-MIN-STOCK   OF NEW-PRODUCT-RECORD.
070400     MOVE PRTX-MAX-STOCK  TO PR-MAX-STOCK   OF NEW-PRODUCT-RECORD.
070500     MOVE PRTX-STATUS     TO PR-STATUS      OF NEW-PRODUCT-RECORD.
070600     WRITE NEW-PRODUCT-RECORD.
070700     ADD 1 TO WS-ADDS-APPLIED.
070800
070900 2120-ASSIGN-CODE-AND-WRITE-EXIT.
071000     EXIT.
071100*--------------------------------------------------------------------
071200 9000-WIND-DOWN.
071300
071400     CLOSE PRODUCT-MASTER-OLD
071500           PRODUCT-MASTER-NEW
071600           PRODUCT-TRANSACTION-FILE
071700           SEQUENCE-CONTROL-FILE.
071800
071900     DISPLAY "PRODUCT-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
072000             " CHANGES: " WS-CHANGES-APPLIED
072100             " DELETES: " WS-DELETES-APPLIED
072200             " REJECTS: " WS-REJECTS.
072300
072400 9000-WIND-DOWN-EXIT.
072500     EXIT.
072600*--------------------------------------------------------------------
072700 COPY "PLGTDATE.CBL".
072800 COPY "PLCODEGN.CBL".
