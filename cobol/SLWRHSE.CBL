000100*--------------------------------------------------------------------
000200* SLWRHSE.CBL
000300* SELECT CLAUSES FOR THE WAREHOUSE MASTER OLD/NEW GENERATION PAIR,
000400* USED BY warehouse-maintenance.cob AND BY ANY PROGRAM THAT NEEDS A
000500* READ-ONLY PASS OVER THE CURRENT WAREHOUSE MASTER.
000600*--------------------------------------------------------------------
000700* 2001-03-12 RDC  REQ-2230   ORIGINAL
000800*--------------------------------------------------------------------
000900     SELECT WAREHOUSE-MASTER-OLD
001000            ASSIGN TO WHMASOLD
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-WHMASOLD-STATUS.
001300
001400     SELECT WAREHOUSE-MASTER-NEW
001500            ASSIGN TO WHMASNEW
001600            ORGANIZATION IS SEQUENTIAL
001700            FILE STATUS IS WS-WHMASNEW-STATUS.
