000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOCK-STATISTICS.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  02/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* PRODUCES THE NIGHTLY STATISTICS REPORT IN FIVE SECTIONS:
001000*   0. MOVEMENT SELECTION - LISTS POSTED MOVEMENTS MATCHING AN
001100*                          OPERATOR-SUPPLIED SELECTION-CRITERIA CARD
001200*                          (WAREHOUSE, PRODUCT, PARTNER, TYPE, DATE
001300*                          RANGE, DOC-NUMBER FRAGMENT, OPERATOR-NAME
001400*                          FRAGMENT), NEWEST RECORD DATE FIRST
001500*   1. MOVEMENT TOTALS  - IN/OUT QUANTITY AND AMOUNT ACROSS EVERY
001600*                          POSTED MOVEMENT, OPTIONALLY NARROWED BY THE
001700*                          SAME CARD'S WAREHOUSE/PRODUCT/DATE RANGE
001800*   2. INVENTORY        - PER-WAREHOUSE TOTAL QUANTITY, TOTAL VALUE,
001900*                          DISTINCT PRODUCT COUNT AND LOW/OVER COUNTS,
002000*                          CONTROL-BROKEN ON WAREHOUSE ID (THE BALANCE
002100*                          FILE IS ALREADY IN THAT ORDER), PLUS A GRAND
002200*                          TOTAL LINE
002300*   3. PRODUCT          - PER-PRODUCT TOTAL QUANTITY, TOTAL VALUE AND
002400*                          WAREHOUSE COUNT ACROSS ALL WAREHOUSES, VIA A
002500*                          SORT OF THE BALANCE FILE BY PRODUCT ID
002600*   4. PARTNER          - PER-SUPPLIER/CLIENT IN/OUT QUANTITY, IN/OUT
002700*                          AMOUNT AND NET AMOUNT, VIA A SORT OF THE
002800*                          POSTED MOVEMENT FILE BY PARTNER ID, ALSO
002900*                          OPTIONALLY NARROWED BY THE CARD'S DATE RANGE
003000*--------------------------------------------------------------------
003100* 1991-02-14 RDC  REQ-1010   ORIGINAL - ONE REPORT REPLACING THE THREE
003200*                             SEPARATE ADDING-MACHINE TAPES THE
003300*                             WAREHOUSE SUPERVISORS KEPT BY HAND
003400* 1994-07-26 RDC  REQ-1199   WAREHOUSE/PRODUCT/PARTNER LOOKUPS MOVED TO
003500*                             IN-MEMORY TABLES, SAME TECHNIQUE AS THE
003600*                             POSTING RUN
003700* 1997-04-22 RDC  REQ-1840   PAGE HEADINGS/PAGE BREAK MOVED ONTO THE
003800*                             SHARED PLPRINT.CBL
003900* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE REVIEW - PROGRAM
004000*                             CARRIES NO DATE FIELDS, CERTIFIED
004100*                             COMPLIANT AS-IS
004200* 2001-04-16 RDC  REQ-2235   INVENTORY BALANCE FILE RESHAPED TO THE
004300*                             CURRENT OLD-MASTER/NEW-MASTER LAYOUT
004400* 2001-04-23 RDC  REQ-2236   MOVEMENT FILES RENAMED/RESHAPED; SECTION 1
004500*                             NOW READS POSTED-MOVEMENT-FILE DIRECTLY
004600*                             INSTEAD OF THE OLD TRANSACTION-LOG FILE
004700* 2005-06-28 LFS  REQ-2701   PRODUCT AND PARTNER SECTIONS ADDED, USING
004800*                             THE SAME SORT/CONTROL-BREAK TECHNIQUE
004900*                             INTRODUCED FOR STOCK-POSTING'S INVENTORY
005000*                             UPDATE PASS - A SINGLE WAREHOUSE-ORDERED
005100*                             PASS OVER THE BALANCE FILE CANNOT GROUP
005200*                             BY PRODUCT ACROSS WAREHOUSES
005300* 2008-02-11 RDC  REQ-3014   SECTION 3 WAS SKIPPING EVERY RUN - THE
005400*                             BALANCE-FILE EOF SWITCH WAS LEFT SET BY
005500*                             SECTION 2 AND WAS NEVER RE-ARMED BEFORE
005600*                             THE RE-READ; ADDED THE MISSING RESET AND
005700*                             PRIMING READ
005800* 2009-09-08 JTK  REQ-3102   ADDED SECTION 0 - MOVEMENT SELECTION.  THE
005900*                             WAREHOUSE SUPERVISORS WANTED A WAY TO PULL
006000*                             A LISTING OF JUST THE MOVEMENTS THEY CARE
006100*                             ABOUT INSTEAD OF COMBING THE FULL SECTION 1
006200*                             TOTALS - OPERATOR KEYS A SELECTION-CRITERIA
006300*                             CARD AHEAD OF THE RUN (ALL ZERO/SPACE CARD
006400*                             MEANS "NO FILTER"); THE CARD'S WAREHOUSE,
006500*                             PRODUCT AND DATE-RANGE FIELDS WERE ALSO
006600*                             WIRED INTO SECTION 1'S MOVEMENT TOTALS AND
006700*                             THE CARD'S DATE RANGE INTO SECTION 4'S
006800*                             PARTNER TOTALS, PER THE SAME REQUEST
006900*--------------------------------------------------------------------
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON  STATUS IS WS-TEST-RUN
007500            OFF STATUS IS WS-PRODUCTION-RUN.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     COPY "SLMVOUT.CBL".
007900     COPY "SLINVEN.CBL".
008000     COPY "SLPROD.CBL".
008100     COPY "SLWRHSE.CBL".
008200     COPY "SLPTNR.CBL".
008300
008400     SELECT BY-PRODUCT-FILE
008500            ASSIGN TO INVBYPR
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WS-BYPRODUCT-STATUS.
008800
008900     SELECT SORTED-BY-PRODUCT-FILE
009000            ASSIGN TO INVPRSRT
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS WS-PRSORTED-STATUS.
009300
009400     SELECT BY-PRODUCT-SORT-FILE
009500            ASSIGN TO INVBYPRS.
009600
009700     SELECT BY-PARTNER-FILE
009800            ASSIGN TO MVBYPTNR
009900            ORGANIZATION IS SEQUENTIAL
010000            FILE STATUS IS WS-BYPARTNER-STATUS.
010100
010200     SELECT SORTED-BY-PARTNER-FILE
010300            ASSIGN TO MVPTSRT
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS WS-PTSORTED-STATUS.
010600
010700     SELECT BY-PARTNER-SORT-FILE
010800            ASSIGN TO MVBYPTNS.
010900
011000     SELECT SELECTION-CRITERIA-FILE
011100            ASSIGN TO MVSELCRT
011200            ORGANIZATION IS SEQUENTIAL
011300            FILE STATUS IS WS-SELCRIT-STATUS.
011400
011500     SELECT SELECTED-MOVEMENT-FILE
011600            ASSIGN TO MVSELOUT
011700            ORGANIZATION IS SEQUENTIAL
011800            FILE STATUS IS WS-MVSEL-STATUS.
011900
012000     SELECT SORTED-MOVEMENT-SELECTION-FILE
012100            ASSIGN TO MVSELSRT
012200            ORGANIZATION IS SEQUENTIAL
012300            FILE STATUS IS WS-MVSELSRT-STATUS.
012400
012500     SELECT MOVEMENT-SELECTION-SORT-FILE
012600            ASSIGN TO MVSELWRK.
012700
012800     SELECT STATISTICS-REPORT-FILE
012900            ASSIGN TO STATSRPT
013000            ORGANIZATION IS LINE SEQUENTIAL.
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400     COPY "FDMVOUT.CBL".
013500     COPY "FDINVEN.CBL".
013600     COPY "FDPROD.CBL".
013700     COPY "FDWRHSE.CBL".
013800     COPY "FDPTNR.CBL".
013900
014000 FD  BY-PRODUCT-FILE
014100     LABEL RECORDS ARE STANDARD.
014200
014300 01  BY-PRODUCT-RECORD.
014400     05  BPR-PRODUCT-ID              PIC 9(06).
014500     05  BPR-WAREHOUSE-ID            PIC 9(06).
014600     05  BPR-QUANTITY                PIC S9(07).
014700     05  FILLER                      PIC X(10).
014800
014900 FD  SORTED-BY-PRODUCT-FILE
015000     LABEL RECORDS ARE STANDARD.
015100
015200 01  SORTED-BY-PRODUCT-RECORD.
015300     05  SBP-PRODUCT-ID               PIC 9(06).
015400     05  SBP-WAREHOUSE-ID             PIC 9(06).
015500     05  SBP-QUANTITY                 PIC S9(07).
015600     05  FILLER                       PIC X(10).
015700
015800 SD  BY-PRODUCT-SORT-FILE.
015900
016000 01  BY-PRODUCT-SORT-RECORD.
016100     05  BPS-PRODUCT-ID              PIC 9(06).
016200     05  BPS-WAREHOUSE-ID            PIC 9(06).
016300     05  BPS-QUANTITY                PIC S9(07).
016400     05  FILLER                      PIC X(10).
016500
016600 FD  BY-PARTNER-FILE
016700     LABEL RECORDS ARE STANDARD.
016800
016900 01  BY-PARTNER-RECORD.
017000     05  BPN-SUPPLIER-CLIENT-ID      PIC 9(06).
017100     05  BPN-TYPE                    PIC 9(01).
017200     05  BPN-QUANTITY                PIC 9(07).
017300     05  BPN-AMOUNT                  PIC S9(11)V99.
017400     05  FILLER                      PIC X(10).
017500
017600 FD  SORTED-BY-PARTNER-FILE
017700     LABEL RECORDS ARE STANDARD.
017800
017900 01  SORTED-BY-PARTNER-RECORD.
018000     05  SBN-SUPPLIER-CLIENT-ID       PIC 9(06).
018100     05  SBN-TYPE                     PIC 9(01).
018200     05  SBN-QUANTITY                 PIC 9(07).
018300     05  SBN-AMOUNT                   PIC S9(11)V99.
018400     05  FILLER                       PIC X(10).
018500
018600 SD  BY-PARTNER-SORT-FILE.
018700
018800 01  BY-PARTNER-SORT-RECORD.
018900     05  BPS2-SUPPLIER-CLIENT-ID     PIC 9(06).
019000     05  BPS2-TYPE                   PIC 9(01).
019100     05  BPS2-QUANTITY               PIC 9(07).
019200     05  BPS2-AMOUNT                 PIC S9(11)V99.
019300     05  FILLER                      PIC X(10).
019400
019500*--------------------------------------------------------------------
019600* SECTION 0 FILES - THE SELECTION-CRITERIA CARD IS A NORMAL REQUIRED
019700* INPUT FILE, THE SAME AS EVERY MAINTENANCE PROGRAM'S TRANSACTION
019800* FILE; AN ALL-ZERO/ALL-SPACE CARD MEANS "NO FILTER ON THIS RUN".
019900*--------------------------------------------------------------------
020000 FD  SELECTION-CRITERIA-FILE
020100     LABEL RECORDS ARE STANDARD.
020200
020300 01  SELECTION-CRITERIA-RECORD.
020400     05  SC-WAREHOUSE-ID             PIC 9(06).
020500     05  SC-PRODUCT-ID               PIC 9(06).
020600     05  SC-SUPPLIER-CLIENT-ID       PIC 9(06).
020700     05  SC-RECORD-TYPE              PIC 9(01).
020800     05  SC-START-DATE               PIC 9(08).
020900     05  SC-END-DATE                 PIC 9(08).
021000     05  SC-RECORD-NO-FRAGMENT       PIC X(14).
021100     05  SC-OPERATOR-FRAGMENT        PIC X(20).
021200     05  FILLER                      PIC X(11).
021300
021400 FD  SELECTED-MOVEMENT-FILE
021500     LABEL RECORDS ARE STANDARD.
021600
021700 01  SELECTED-MOVEMENT-RECORD.
021800     05  SMR-ID                      PIC 9(06).
021900     05  SMR-RECORD-NO               PIC X(14).
022000     05  SMR-TYPE                    PIC 9(01).
022100     05  SMR-WAREHOUSE-ID            PIC 9(06).
022200     05  SMR-PRODUCT-ID              PIC 9(06).
022300     05  SMR-QUANTITY                PIC 9(07).
022400     05  SMR-UNIT-PRICE              PIC S9(7)V99.
022500     05  SMR-TOTAL-AMOUNT            PIC S9(11)V99.
022600     05  SMR-SUPPLIER-CLIENT-ID      PIC 9(06).
022700     05  SMR-OPERATOR                PIC X(20).
022800     05  SMR-RECORD-DATE             PIC 9(08).
022900     05  SMR-REMARK                  PIC X(40).
023000     05  FILLER                      PIC X(10).
023100
023200 FD  SORTED-MOVEMENT-SELECTION-FILE
023300     LABEL RECORDS ARE STANDARD.
023400
023500 01  SORTED-MOVEMENT-SELECTION-RECORD.
023600     05  SMS-ID                      PIC 9(06).
023700     05  SMS-RECORD-NO               PIC X(14).
023800     05  SMS-TYPE                    PIC 9(01).
023900     05  SMS-WAREHOUSE-ID            PIC 9(06).
024000     05  SMS-PRODUCT-ID              PIC 9(06).
024100     05  SMS-QUANTITY                PIC 9(07).
024200     05  SMS-UNIT-PRICE              PIC S9(7)V99.
024300     05  SMS-TOTAL-AMOUNT            PIC S9(11)V99.
024400     05  SMS-SUPPLIER-CLIENT-ID      PIC 9(06).
024500     05  SMS-OPERATOR                PIC X(20).
024600     05  SMS-RECORD-DATE             PIC 9(08).
024700     05  SMS-REMARK                  PIC X(40).
024800     05  FILLER                      PIC X(10).
024900
025000 SD  MOVEMENT-SELECTION-SORT-FILE.
025100
025200 01  MOVEMENT-SELECTION-SORT-RECORD.
025300     05  MVX-ID                      PIC 9(06).
025400     05  MVX-RECORD-NO               PIC X(14).
025500     05  MVX-TYPE                    PIC 9(01).
025600     05  MVX-WAREHOUSE-ID            PIC 9(06).
025700     05  MVX-PRODUCT-ID              PIC 9(06).
025800     05  MVX-QUANTITY                PIC 9(07).
025900     05  MVX-UNIT-PRICE              PIC S9(7)V99.
026000     05  MVX-TOTAL-AMOUNT            PIC S9(11)V99.
026100     05  MVX-SUPPLIER-CLIENT-ID      PIC 9(06).
026200     05  MVX-OPERATOR                PIC X(20).
026300     05  MVX-RECORD-DATE             PIC 9(08).
026400     05  MVX-REMARK                  PIC X(40).
026500     05  FILLER                      PIC X(10).
026600
026700 FD  STATISTICS-REPORT-FILE
026800     LABEL RECORDS ARE OMITTED.
026900
027000 01  PRINTER-RECORD                  PIC X(100).
027100
027200 WORKING-STORAGE SECTION.
027300     COPY "wsprint.cbl".
027400
027500 01  TITLE                           PIC X(40)
027600         VALUE "WAREHOUSE SERVICES - STATISTICS REPORT".
027700 01  HEADING-1                       PIC X(70) VALUE SPACES.
027800 01  HEADING-2                       PIC X(70) VALUE SPACES.
027900 77  PAGE-NUMBER                     PIC 9(03)  COMP VALUE ZERO.
028000
028100 01  WS-FILE-STATUSES.
028200     05  WS-MVMTOUT-STATUS           PIC X(02).
028300         88  MVMTOUT-OK              VALUE "00".
028400         88  MVMTOUT-EOF             VALUE "10".
028500     05  WS-INVMASOLD-STATUS         PIC X(02).
028600         88  INVMASOLD-OK            VALUE "00".
028700         88  INVMASOLD-EOF           VALUE "10".
028800     05  WS-PRMASOLD-STATUS          PIC X(02).
028900         88  PRMASOLD-OK             VALUE "00".
029000         88  PRMASOLD-EOF            VALUE "10".
029100     05  WS-WHMASOLD-STATUS          PIC X(02).
029200         88  WHMASOLD-OK             VALUE "00".
029300         88  WHMASOLD-EOF            VALUE "10".
029400     05  WS-PTMASOLD-STATUS          PIC X(02).
029500         88  PTMASOLD-OK             VALUE "00".
029600         88  PTMASOLD-EOF            VALUE "10".
029700     05  WS-BYPRODUCT-STATUS         PIC X(02).
029800         88  BYPRODUCT-OK            VALUE "00".
029900         88  BYPRODUCT-EOF           VALUE "10".
030000     05  WS-PRSORTED-STATUS          PIC X(02).
030100         88  PRSORTED-OK             VALUE "00".
030200         88  PRSORTED-EOF            VALUE "10".
030300     05  WS-BYPARTNER-STATUS         PIC X(02).
030400         88  BYPARTNER-OK            VALUE "00".
030500         88  BYPARTNER-EOF           VALUE "10".
030600     05  WS-PTSORTED-STATUS          PIC X(02).
030700         88  PTSORTED-OK             VALUE "00".
030800         88  PTSORTED-EOF            VALUE "10".
030900     05  WS-SELCRIT-STATUS           PIC X(02).
031000         88  SELCRIT-OK              VALUE "00".
031100         88  SELCRIT-EOF             VALUE "10".
031200     05  WS-MVSEL-STATUS             PIC X(02).
031300         88  MVSEL-OK                VALUE "00".
031400     05  WS-MVSELSRT-STATUS          PIC X(02).
031500         88  MVSELSRT-OK             VALUE "00".
031600         88  MVSELSRT-EOF            VALUE "10".
031700     05  FILLER                      PIC X(02)  VALUE SPACES.
031800
031900 01  FILLER REDEFINES WS-FILE-STATUSES.
032000     05  WS-FILE-STATUSES-ALL        PIC X(26).
032100
032200 01  WS-SWITCHES.
032300     05  WS-MOVEMENT-EOF-SW          PIC X(01)  VALUE "N".
032400         88  MOVEMENT-AT-EOF         VALUE "Y".
032500     05  WS-BALANCE-EOF-SW           PIC X(01)  VALUE "N".
032600         88  BALANCE-AT-EOF          VALUE "Y".
032700     05  WS-BYPRODUCT-EOF-SW         PIC X(01)  VALUE "N".
032800         88  BYPRODUCT-AT-EOF        VALUE "Y".
032900     05  WS-BYPARTNER-EOF-SW         PIC X(01)  VALUE "N".
033000         88  BYPARTNER-AT-EOF        VALUE "Y".
033100     05  WS-PRSORTED-EOF-SW          PIC X(01)  VALUE "N".
033200         88  PRSORTED-AT-EOF         VALUE "Y".
033300     05  WS-PTSORTED-EOF-SW          PIC X(01)  VALUE "N".
033400         88  PTSORTED-AT-EOF         VALUE "Y".
033500     05  WS-PRODUCT-FOUND-SW         PIC X(01)  VALUE "N".
033600         88  WS-PRODUCT-ON-TABLE     VALUE "Y".
033700     05  WS-WAREHOUSE-FOUND-SW       PIC X(01)  VALUE "N".
033800         88  WS-WAREHOUSE-ON-TABLE   VALUE "Y".
033900     05  WS-PARTNER-FOUND-SW         PIC X(01)  VALUE "N".
034000         88  WS-PARTNER-ON-TABLE     VALUE "Y".
034100     05  WS-FIRST-GROUP-SW           PIC X(01)  VALUE "Y".
034200         88  WS-FIRST-GROUP          VALUE "Y".
034300     05  WS-MVSELSRT-EOF-SW          PIC X(01)  VALUE "N".
034400         88  WS-MVSELSRT-AT-EOF      VALUE "Y".
034500     05  WS-CRITERIA-RESULT-SW       PIC X(01)  VALUE "Y".
034600         88  WS-CRITERIA-MATCHED     VALUE "Y".
034700         88  WS-CRITERIA-FAILED      VALUE "N".
034800     05  FILLER                      PIC X(01).
034900
035000*--------------------------------------------------------------------
035100* LOOKUP TABLES - SAME TECHNIQUE AS STOCK-POSTING.COB AND
035200* INVENTORY-WARNING.COB, LOADED ONCE AT START-UP.
035300*--------------------------------------------------------------------
035400 01  WS-PRODUCT-TABLE.
035500     05  WS-PRODUCT-ENTRY             OCCURS 5000 TIMES.
035600         10  WS-PR-TAB-ID             PIC 9(06).
035700         10  WS-PR-TAB-PRICE          PIC S9(7)V99.
035800         10  WS-PR-TAB-MIN-STOCK      PIC 9(07).
035900         10  WS-PR-TAB-MAX-STOCK      PIC 9(07).
036000     05  FILLER                       PIC X(01).
036100
036200 01  FILLER REDEFINES WS-PRODUCT-TABLE.
036300     05  WS-PRODUCT-ENTRY-X           PIC X(125001).
036400
036500 77  WS-PRODUCT-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
036600 77  WS-PR-SEARCH-SUB                 PIC 9(04)  COMP.
036700
036800 01  WS-WAREHOUSE-TABLE.
036900     05  WS-WAREHOUSE-ENTRY           OCCURS 1000 TIMES.
037000         10  WS-WH-TAB-ID             PIC 9(06).
037100         10  WS-WH-TAB-NAME           PIC X(30).
037200     05  FILLER                       PIC X(01).
037300
037400 01  FILLER REDEFINES WS-WAREHOUSE-TABLE.
037500     05  WS-WAREHOUSE-ENTRY-X         PIC X(36001).
037600
037700 77  WS-WAREHOUSE-TABLE-COUNT         PIC 9(04)  COMP VALUE ZERO.
037800 77  WS-WH-SEARCH-SUB                 PIC 9(04)  COMP.
037900
038000 01  WS-PARTNER-TABLE.
038100     05  WS-PARTNER-ENTRY             OCCURS 3000 TIMES.
038200         10  WS-PT-TAB-ID             PIC 9(06).
038300         10  WS-PT-TAB-NAME           PIC X(30).
038400     05  FILLER                       PIC X(01).
038500
038600 01  FILLER REDEFINES WS-PARTNER-TABLE.
038700     05  WS-PARTNER-ENTRY-X           PIC X(108001).
038800
038900 77  WS-PARTNER-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
039000 77  WS-PT-SEARCH-SUB                 PIC 9(04)  COMP.
039100
039200 77  WS-HIGH-KEY                      PIC 9(06)  COMP VALUE 999999.
039300 77  WS-CURRENT-PRICE                 PIC S9(7)V99.
039400 77  WS-CURRENT-MIN-STOCK             PIC 9(07).
039500 77  WS-CURRENT-MAX-STOCK             PIC 9(07).
039600 77  WS-CURRENT-NAME                  PIC X(30).
039700
039800*--------------------------------------------------------------------
039900* SECTION 1 - MOVEMENT TOTALS.
040000*--------------------------------------------------------------------
040100 01  WS-MOVEMENT-TOTALS.
040200     05  WS-IN-QUANTITY               PIC 9(09)  COMP VALUE ZERO.
040300     05  WS-IN-AMOUNT                 PIC S9(11)V99 VALUE ZERO.
040400     05  WS-OUT-QUANTITY              PIC 9(09)  COMP VALUE ZERO.
040500     05  WS-OUT-AMOUNT                PIC S9(11)V99 VALUE ZERO.
040600     05  FILLER                       PIC X(01).
040700
040800*--------------------------------------------------------------------
040900* SECTION 2 - PER-WAREHOUSE INVENTORY TOTALS (CONTROL BREAK).
041000*--------------------------------------------------------------------
041100 01  WS-WAREHOUSE-GROUP.
041200     05  WS-WHG-WAREHOUSE-ID          PIC 9(06).
041300     05  WS-WHG-QUANTITY              PIC 9(09)  COMP.
041400     05  WS-WHG-VALUE                 PIC S9(11)V99.
041500     05  WS-WHG-PRODUCT-COUNT         PIC 9(05)  COMP.
041600     05  WS-WHG-LOW-COUNT             PIC 9(05)  COMP.
041700     05  WS-WHG-OVER-COUNT            PIC 9(05)  COMP.
041800     05  WS-WHG-LAST-PRODUCT-ID       PIC 9(06).
041900     05  FILLER                       PIC X(01).
042000
042100 01  WS-GRAND-TOTALS.
042200     05  WS-GT-QUANTITY                PIC 9(09)  COMP VALUE ZERO.
042300     05  WS-GT-VALUE                   PIC S9(11)V99 VALUE ZERO.
042400     05  WS-GT-PRODUCT-COUNT           PIC 9(05)  COMP VALUE ZERO.
042500     05  WS-GT-LOW-COUNT               PIC 9(05)  COMP VALUE ZERO.
042600     05  WS-GT-OVER-COUNT              PIC 9(05)  COMP VALUE ZERO.
042700     05  FILLER                        PIC X(01).
042800
042900*--------------------------------------------------------------------
043000* SECTION 3 - PER-PRODUCT TOTALS (CONTROL BREAK AFTER SORT).
043100*--------------------------------------------------------------------
043200 01  WS-PRODUCT-GROUP.
043300     05  WS-PRG-PRODUCT-ID            PIC 9(06).
043400     05  WS-PRG-QUANTITY              PIC 9(09)  COMP.
043500     05  WS-PRG-VALUE                 PIC S9(11)V99.
043600     05  WS-PRG-WAREHOUSE-COUNT       PIC 9(05)  COMP.
043700     05  FILLER                       PIC X(01).
043800
043900*--------------------------------------------------------------------
044000* SECTION 4 - PER-PARTNER TOTALS (CONTROL BREAK AFTER SORT).
044100*--------------------------------------------------------------------
044200 01  WS-PARTNER-GROUP.
044300     05  WS-PTG-SUPPLIER-CLIENT-ID    PIC 9(06).
044400     05  WS-PTG-IN-QUANTITY           PIC 9(09)  COMP.
044500     05  WS-PTG-IN-AMOUNT             PIC S9(11)V99.
044600     05  WS-PTG-OUT-QUANTITY          PIC 9(09)  COMP.
044700     05  WS-PTG-OUT-AMOUNT            PIC S9(11)V99.
044800     05  WS-PTG-NET-AMOUNT            PIC S9(11)V99.
044900     05  FILLER                       PIC X(01).
045000
045100 01  WS-PRINT-FIELDS.
045200     05  WS-PT-ID-6                   PIC ZZZZZ9.
045300     05  WS-PT-QTY-9                  PIC ZZZZZZZZ9.
045400     05  WS-PT-AMT-13                 PIC Z,ZZZ,ZZZ,ZZZ.99-.
045500     05  WS-PT-CNT-5                  PIC ZZZZ9.
045600     05  WS-PT-IN-QTY-PRT             PIC ZZZZZZZZ9.
045700     05  WS-PT-IN-AMT-PRT             PIC Z,ZZZ,ZZZ,ZZZ.99-.
045800     05  WS-PT-OUT-QTY-PRT            PIC ZZZZZZZZ9.
045900     05  WS-PT-OUT-AMT-PRT            PIC Z,ZZZ,ZZZ,ZZZ.99-.
046000     05  WS-PT-NET-AMT-PRT            PIC Z,ZZZ,ZZZ,ZZZ.99-.
046100     05  FILLER                       PIC X(01).
046200
046300*--------------------------------------------------------------------
046400* SECTION 0 - MOVEMENT SELECTION.  WS-SELECTION-CRITERIA HOLDS THE
046500* CARD'S SEVEN FILTER DIMENSIONS FOR THE REST OF THE RUN (LOADED ONCE,
046600* THEN SHARED WITH SECTION 1'S MOVEMENT TOTALS AND SECTION 4'S PARTNER
046700* TOTALS, AS WELL AS USED HERE) - ZERO OR SPACES ON A FIELD MEANS
046800* "DO NOT FILTER ON THIS DIMENSION".
046900*--------------------------------------------------------------------
047000 01  WS-SELECTION-CRITERIA.
047100     05  WS-SC-WAREHOUSE-ID           PIC 9(06).
047200     05  WS-SC-PRODUCT-ID             PIC 9(06).
047300     05  WS-SC-SUPPLIER-CLIENT-ID     PIC 9(06).
047400     05  WS-SC-RECORD-TYPE            PIC 9(01).
047500     05  WS-SC-START-DATE             PIC 9(08).
047600     05  WS-SC-END-DATE               PIC 9(08).
047700     05  WS-SC-RECORD-NO-FRAGMENT     PIC X(14).
047800     05  WS-SC-OPERATOR-FRAGMENT      PIC X(20).
047900     05  FILLER                       PIC X(01).
048000
048100*--------------------------------------------------------------------
048200* GENERIC "DOES TARGET CONTAIN FRAGMENT" SCAN WORK AREA, SAME
048300* REFERENCE-MODIFICATION TECHNIQUE USED BY PARTNER-MAINTENANCE.COB'S
048400* E-MAIL/PHONE CHARACTER SCANNERS.
048500*--------------------------------------------------------------------
048600 01  WS-SUBSTRING-MATCH-WORK.
048700     05  WS-SM-TARGET                 PIC X(20).
048800     05  WS-SM-FRAGMENT               PIC X(20).
048900     05  WS-SM-TARGET-LEN             PIC 9(02)  COMP.
049000     05  WS-SM-FRAGMENT-LEN           PIC 9(02)  COMP.
049100     05  WS-SM-SCAN-POS               PIC 9(02)  COMP.
049200     05  WS-SM-FOUND-SW               PIC X(01).
049300         88  WS-SM-FOUND              VALUE "Y".
049400         88  WS-SM-NOT-FOUND          VALUE "N".
049500     05  FILLER                       PIC X(01).
049600
049700 01  WS-SELECTION-PRINT-FIELDS.
049800     05  WS-SP-WAREHOUSE-ID           PIC ZZZZZ9.
049900     05  WS-SP-PRODUCT-ID             PIC ZZZZZ9.
050000     05  WS-SP-PARTNER-ID             PIC ZZZZZ9.
050100     05  WS-SP-TYPE-LETTER            PIC X(01).
050200     05  WS-SP-QUANTITY               PIC ZZZZZZZZ9.
050300     05  WS-SP-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZZ.99-.
050400     05  FILLER                       PIC X(01).
050500
050600 PROCEDURE DIVISION.
050700*--------------------------------------------------------------------
050800 0100-MAIN-LINE.
050900
051000     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
051100     PERFORM 0500-SECTION-ZERO-MOVEMENT-SELECTION
051200        THRU 0500-SECTION-ZERO-MOVEMENT-SELECTION-EXIT.
051300     PERFORM 1000-SECTION-ONE-MOVEMENT-TOTALS
051400        THRU 1000-SECTION-ONE-MOVEMENT-TOTALS-EXIT.
051500     PERFORM 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE
051600        THRU 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE-EXIT.
051700     PERFORM 3000-SECTION-THREE-BY-PRODUCT
051800        THRU 3000-SECTION-THREE-BY-PRODUCT-EXIT.
051900     PERFORM 4000-SECTION-FOUR-BY-PARTNER
052000        THRU 4000-SECTION-FOUR-BY-PARTNER-EXIT.
052100     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
052200
052300     MOVE 0 TO RETURN-CODE.
052400     STOP RUN.
052500
052600 0100-MAIN-LINE-EXIT.
052700     EXIT.
052800*--------------------------------------------------------------------
052900 0200-INITIALIZE.
053000
053100     OPEN INPUT  PRODUCT-MASTER-OLD
053200          INPUT  WAREHOUSE-MASTER-OLD
053300          INPUT  PARTNER-MASTER-OLD
053400          OUTPUT STATISTICS-REPORT-FILE.
053500
053600     PERFORM 0210-LOAD-PRODUCT-TABLE THRU 0210-LOAD-PRODUCT-TABLE-EXIT.
053700     PERFORM 0220-LOAD-WAREHOUSE-TABLE
053800        THRU 0220-LOAD-WAREHOUSE-TABLE-EXIT.
053900     PERFORM 0230-LOAD-PARTNER-TABLE THRU 0230-LOAD-PARTNER-TABLE-EXIT.
054000     PERFORM 0240-LOAD-SELECTION-CRITERIA
054100        THRU 0240-LOAD-SELECTION-CRITERIA-EXIT.
054200
054300 0200-INITIALIZE-EXIT.
054400     EXIT.
054500*--------------------------------------------------------------------
054600 0210-LOAD-PRODUCT-TABLE.
054700
054800     READ PRODUCT-MASTER-OLD RECORD
054900          AT END SET PRMASOLD-EOF TO TRUE.
055000
055100     PERFORM 0215-LOAD-ONE-PRODUCT-ENTRY UNTIL PRMASOLD-EOF.
055200
055300     CLOSE PRODUCT-MASTER-OLD.
055400
055500 0210-LOAD-PRODUCT-TABLE-EXIT.
055600     EXIT.
055700*--------------------------------------------------------------------
055800 0215-LOAD-ONE-PRODUCT-ENTRY.
055900
056000     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
056100     MOVE PR-ID OF OLD-PRODUCT-RECORD
056200       TO WS-PR-TAB-ID (WS-PRODUCT-TABLE-COUNT).
056300     MOVE PR-PRICE OF OLD-PRODUCT-RECORD
056400       TO WS-PR-TAB-PRICE (WS-PRODUCT-TABLE-COUNT).
056500     MOVE PR-MIN-STOCK OF OLD-PRODUCT-RECORD
056600       TO WS-PR-TAB-MIN-STOCK (WS-PRODUCT-TABLE-COUNT).
056700     MOVE PR-MAX-STOCK OF OLD-PRODUCT-RECORD
056800       TO WS-PR-TAB-MAX-STOCK (WS-PRODUCT-TABLE-COUNT).
056900
057000     READ PRODUCT-MASTER-OLD RECORD
057100          AT END SET PRMASOLD-EOF TO TRUE.
057200
057300 0215-LOAD-ONE-PRODUCT-ENTRY-EXIT.
057400     EXIT.
057500*--------------------------------------------------------------------
057600 0220-LOAD-WAREHOUSE-TABLE.
057700
057800     READ WAREHOUSE-MASTER-OLD RECORD
057900          AT END SET WHMASOLD-EOF TO TRUE.
058000
058100     PERFORM 0225-LOAD-ONE-WAREHOUSE-ENTRY UNTIL WHMASOLD-EOF.
058200
058300     CLOSE WAREHOUSE-MASTER-OLD.
058400
058500 0220-LOAD-WAREHOUSE-TABLE-EXIT.
058600     EXIT.
058700*--------------------------------------------------------------------
058800 0225-LOAD-ONE-WAREHOUSE-ENTRY.
058900
059000     ADD 1 TO WS-WAREHOUSE-TABLE-COUNT.
059100     MOVE WH-ID OF OLD-WAREHOUSE-RECORD
059200       TO WS-WH-TAB-ID (WS-WAREHOUSE-TABLE-COUNT).
059300     MOVE WH-NAME OF OLD-WAREHOUSE-RECORD
059400       TO WS-WH-TAB-NAME (WS-WAREHOUSE-TABLE-COUNT).
059500
059600     READ WAREHOUSE-MASTER-OLD RECORD
059700          AT END SET WHMASOLD-EOF TO TRUE.
059800
059900 0225-LOAD-ONE-WAREHOUSE-ENTRY-EXIT.
060000     EXIT.
060100*--------------------------------------------------------------------
060200 0230-LOAD-PARTNER-TABLE.
060300
060400     READ PARTNER-MASTER-OLD RECORD
060500          AT END SET PTMASOLD-EOF TO TRUE.
060600
060700     PERFORM 0235-LOAD-ONE-PARTNER-ENTRY UNTIL PTMASOLD-EOF.
060800
060900     CLOSE PARTNER-MASTER-OLD.
061000
061100 0230-LOAD-PARTNER-TABLE-EXIT.
061200     EXIT.
061300*--------------------------------------------------------------------
061400 0235-LOAD-ONE-PARTNER-ENTRY.
061500
061600     ADD 1 TO WS-PARTNER-TABLE-COUNT.
061700     MOVE SC-ID OF OLD-PARTNER-RECORD
061800       TO WS-PT-TAB-ID (WS-PARTNER-TABLE-COUNT).
061900     MOVE SC-NAME OF OLD-PARTNER-RECORD
062000       TO WS-PT-TAB-NAME (WS-PARTNER-TABLE-COUNT).
062100
062200     READ PARTNER-MASTER-OLD RECORD
062300          AT END SET PTMASOLD-EOF TO TRUE.
062400
062500 0235-LOAD-ONE-PARTNER-ENTRY-EXIT.
062600     EXIT.
062700*--------------------------------------------------------------------
062800* READS THE ONE-RECORD SELECTION-CRITERIA CARD, THE SAME WAY EVERY
062900* MAINTENANCE PROGRAM READS ITS TRANSACTION FILE - THE CARD IS
063000* REQUIRED, BUT A MISSING RECORD (AT END ON THE FIRST READ) IS NOT AN
063100* ERROR, IT JUST MEANS "RUN WITH NO FILTER ON ANY DIMENSION".
063200*--------------------------------------------------------------------
063300 0240-LOAD-SELECTION-CRITERIA.
063400
063500     OPEN INPUT SELECTION-CRITERIA-FILE.
063600
063700     READ SELECTION-CRITERIA-FILE RECORD
063800          AT END
063900             MOVE ZERO   TO SC-WAREHOUSE-ID
064000                             SC-PRODUCT-ID
064100                             SC-SUPPLIER-CLIENT-ID
064200                             SC-RECORD-TYPE
064300                             SC-START-DATE
064400                             SC-END-DATE
064500             MOVE SPACES TO SC-RECORD-NO-FRAGMENT
064600                             SC-OPERATOR-FRAGMENT.
064700
064800     MOVE SC-WAREHOUSE-ID          TO WS-SC-WAREHOUSE-ID.
064900     MOVE SC-PRODUCT-ID            TO WS-SC-PRODUCT-ID.
065000     MOVE SC-SUPPLIER-CLIENT-ID    TO WS-SC-SUPPLIER-CLIENT-ID.
065100     MOVE SC-RECORD-TYPE           TO WS-SC-RECORD-TYPE.
065200     MOVE SC-START-DATE            TO WS-SC-START-DATE.
065300     MOVE SC-END-DATE              TO WS-SC-END-DATE.
065400     MOVE SC-RECORD-NO-FRAGMENT    TO WS-SC-RECORD-NO-FRAGMENT.
065500     MOVE SC-OPERATOR-FRAGMENT     TO WS-SC-OPERATOR-FRAGMENT.
065600
065700     CLOSE SELECTION-CRITERIA-FILE.
065800
065900 0240-LOAD-SELECTION-CRITERIA-EXIT.
066000     EXIT.
066100*--------------------------------------------------------------------
066200* SECTION 0 - APPLIES ALL SEVEN SELECTION-CRITERIA DIMENSIONS TO THE
066300* POSTED MOVEMENT FILE, SORTS THE SURVIVORS NEWEST-FIRST (RECORD DATE
066400* DESCENDING, THEN ID DESCENDING, PER REQ-3102) AND LISTS THEM - THIS
066500* RUNS AHEAD OF THE TOTALS SECTIONS SO A SUPERVISOR GETS THE DETAIL
066600* LISTING AND THE SUMMARY TOTALS OFF THE SAME NIGHT'S REPORT.
066700*--------------------------------------------------------------------
066800 0500-SECTION-ZERO-MOVEMENT-SELECTION.
066900
067000     OPEN INPUT  POSTED-MOVEMENT-FILE
067100          OUTPUT SELECTED-MOVEMENT-FILE.
067200
067300     MOVE "N" TO WS-MOVEMENT-EOF-SW.
067400
067500     READ POSTED-MOVEMENT-FILE RECORD
067600          AT END SET MOVEMENT-AT-EOF TO TRUE.
067700
067800     PERFORM 0510-FILTER-ONE-MOVEMENT UNTIL MOVEMENT-AT-EOF.
067900
068000     CLOSE POSTED-MOVEMENT-FILE
068100           SELECTED-MOVEMENT-FILE.
068200
068300     SORT MOVEMENT-SELECTION-SORT-FILE
068400        ON DESCENDING KEY MVX-RECORD-DATE
068500           DESCENDING KEY MVX-ID
068600        USING SELECTED-MOVEMENT-FILE
068700        GIVING SORTED-MOVEMENT-SELECTION-FILE.
068800
068900     MOVE SPACES TO HEADING-1.
069000     MOVE "MOVEMENT SELECTION LISTING" TO HEADING-1.
069100     MOVE "DOC-NUMBER     TY WRHSE PRODCT PARTNER     QTY       AMOUNT"
069200       TO HEADING-2.
069300     PERFORM PRINT-HEADINGS.
069400
069500     OPEN INPUT SORTED-MOVEMENT-SELECTION-FILE.
069600     MOVE "N" TO WS-MVSELSRT-EOF-SW.
069700
069800     READ SORTED-MOVEMENT-SELECTION-FILE RECORD
069900          AT END SET WS-MVSELSRT-AT-EOF TO TRUE.
070000
070100     PERFORM 0590-PRINT-ONE-SELECTED-MOVEMENT UNTIL WS-MVSELSRT-AT-EOF.
070200
070300     CLOSE SORTED-MOVEMENT-SELECTION-FILE.
070400     PERFORM FINALIZE-PAGE.
070500
070600 0500-SECTION-ZERO-MOVEMENT-SELECTION-EXIT.
070700     EXIT.
070800*--------------------------------------------------------------------
070900 0510-FILTER-ONE-MOVEMENT.
071000
071100     PERFORM 0520-MOVEMENT-MATCHES-CRITERIA
071200        THRU 0520-MOVEMENT-MATCHES-CRITERIA-EXIT.
071300
071400     IF WS-CRITERIA-MATCHED
071500        MOVE SR-ID                 TO SMR-ID
071600        MOVE SR-RECORD-NO          TO SMR-RECORD-NO
071700        MOVE SR-TYPE               TO SMR-TYPE
071800        MOVE SR-WAREHOUSE-ID       TO SMR-WAREHOUSE-ID
071900        MOVE SR-PRODUCT-ID         TO SMR-PRODUCT-ID
072000        MOVE SR-QUANTITY           TO SMR-QUANTITY
072100        MOVE SR-UNIT-PRICE         TO SMR-UNIT-PRICE
072200        MOVE SR-TOTAL-AMOUNT       TO SMR-TOTAL-AMOUNT
072300        MOVE SR-SUPPLIER-CLIENT-ID TO SMR-SUPPLIER-CLIENT-ID
072400        MOVE SR-OPERATOR           TO SMR-OPERATOR
072500        MOVE SR-RECORD-DATE        TO SMR-RECORD-DATE
072600        MOVE SR-REMARK             TO SMR-REMARK
072700        MOVE SPACES                TO FILLER OF SELECTED-MOVEMENT-RECORD
072800        WRITE SELECTED-MOVEMENT-RECORD.
072900
073000     READ POSTED-MOVEMENT-FILE RECORD
073100          AT END SET MOVEMENT-AT-EOF TO TRUE.
073200
073300 0510-FILTER-ONE-MOVEMENT-EXIT.
073400     EXIT.
073500*--------------------------------------------------------------------
073600* ALL SEVEN DIMENSIONS; A CARD FIELD OF ZERO/SPACES MEANS "DO NOT
073700* FILTER ON THIS DIMENSION".  EACH TEST IS GUARDED BY THE RESULT OF
073800* THE TESTS BEFORE IT, SAME SHORT-CIRCUIT STYLE AS THE PRODUCT/
073900* WAREHOUSE TABLE-SEARCH FOUND-SWITCHES ELSEWHERE IN THIS PROGRAM.
074000*--------------------------------------------------------------------
074100 0520-MOVEMENT-MATCHES-CRITERIA.
074200
074300     SET WS-CRITERIA-MATCHED TO TRUE.
074400
074500     IF WS-SC-WAREHOUSE-ID NOT = ZERO
074600        AND SR-WAREHOUSE-ID NOT = WS-SC-WAREHOUSE-ID
074700           SET WS-CRITERIA-FAILED TO TRUE.
074800
074900     IF WS-CRITERIA-MATCHED
075000        AND WS-SC-PRODUCT-ID NOT = ZERO
075100        AND SR-PRODUCT-ID NOT = WS-SC-PRODUCT-ID
075200           SET WS-CRITERIA-FAILED TO TRUE.
075300
075400     IF WS-CRITERIA-MATCHED
075500        AND WS-SC-SUPPLIER-CLIENT-ID NOT = ZERO
075600        AND SR-SUPPLIER-CLIENT-ID NOT = WS-SC-SUPPLIER-CLIENT-ID
075700           SET WS-CRITERIA-FAILED TO TRUE.
075800
075900     IF WS-CRITERIA-MATCHED
076000        AND WS-SC-RECORD-TYPE NOT = ZERO
076100        AND SR-TYPE NOT = WS-SC-RECORD-TYPE
076200           SET WS-CRITERIA-FAILED TO TRUE.
076300
076400     IF WS-CRITERIA-MATCHED
076500        AND WS-SC-START-DATE NOT = ZERO
076600        AND SR-RECORD-DATE < WS-SC-START-DATE
076700           SET WS-CRITERIA-FAILED TO TRUE.
076800
076900     IF WS-CRITERIA-MATCHED
077000        AND WS-SC-END-DATE NOT = ZERO
077100        AND SR-RECORD-DATE > WS-SC-END-DATE
077200           SET WS-CRITERIA-FAILED TO TRUE.
077300
077400     IF WS-CRITERIA-MATCHED
077500        AND WS-SC-RECORD-NO-FRAGMENT NOT = SPACES
077600           MOVE SR-RECORD-NO             TO WS-SM-TARGET
077700           MOVE WS-SC-RECORD-NO-FRAGMENT TO WS-SM-FRAGMENT
077800           PERFORM 0530-SCAN-FOR-SUBSTRING
077900              THRU 0530-SCAN-FOR-SUBSTRING-EXIT
078000           IF NOT WS-SM-FOUND
078100              SET WS-CRITERIA-FAILED TO TRUE.
078200
078300     IF WS-CRITERIA-MATCHED
078400        AND WS-SC-OPERATOR-FRAGMENT NOT = SPACES
078500           MOVE SR-OPERATOR             TO WS-SM-TARGET
078600           MOVE WS-SC-OPERATOR-FRAGMENT TO WS-SM-FRAGMENT
078700           PERFORM 0530-SCAN-FOR-SUBSTRING
078800              THRU 0530-SCAN-FOR-SUBSTRING-EXIT
078900           IF NOT WS-SM-FOUND
079000              SET WS-CRITERIA-FAILED TO TRUE.
079100
079200 0520-MOVEMENT-MATCHES-CRITERIA-EXIT.
079300     EXIT.
079400*--------------------------------------------------------------------
079500* TRUE WHEN WS-SM-FRAGMENT OCCURS ANYWHERE INSIDE WS-SM-TARGET - USED
079600* FOR THE DOC-NUMBER AND OPERATOR "CONTAINS" CHECKS.  BOTH FIELDS ARE
079700* MEASURED FIRST (TRAILING SPACES DO NOT COUNT), THEN EVERY STARTING
079800* POSITION IN THE TARGET IS TRIED IN TURN.
079900*--------------------------------------------------------------------
080000 0530-SCAN-FOR-SUBSTRING.
080100
080200     SET WS-SM-NOT-FOUND TO TRUE.
080300     MOVE ZERO TO WS-SM-TARGET-LEN WS-SM-FRAGMENT-LEN.
080400
080500     PERFORM 0532-MEASURE-TARGET-LEN
080600        VARYING WS-SM-SCAN-POS FROM 1 BY 1 UNTIL WS-SM-SCAN-POS > 20.
080700     PERFORM 0534-MEASURE-FRAGMENT-LEN
080800        VARYING WS-SM-SCAN-POS FROM 1 BY 1 UNTIL WS-SM-SCAN-POS > 20.
080900
081000     IF WS-SM-FRAGMENT-LEN > 0
081100        AND WS-SM-FRAGMENT-LEN NOT > WS-SM-TARGET-LEN
081200        PERFORM 0536-CHECK-ONE-START-POSITION
081300           VARYING WS-SM-SCAN-POS FROM 1 BY 1
081400             UNTIL WS-SM-SCAN-POS >
081500                      (WS-SM-TARGET-LEN - WS-SM-FRAGMENT-LEN + 1)
081600                OR WS-SM-FOUND.
081700
081800 0530-SCAN-FOR-SUBSTRING-EXIT.
081900     EXIT.
082000*--------------------------------------------------------------------
082100 0532-MEASURE-TARGET-LEN.
082200
082300     IF WS-SM-TARGET (WS-SM-SCAN-POS:1) NOT = SPACE
082400        MOVE WS-SM-SCAN-POS TO WS-SM-TARGET-LEN.
082500
082600 0532-MEASURE-TARGET-LEN-EXIT.
082700     EXIT.
082800*--------------------------------------------------------------------
082900 0534-MEASURE-FRAGMENT-LEN.
083000
083100     IF WS-SM-FRAGMENT (WS-SM-SCAN-POS:1) NOT = SPACE
083200        MOVE WS-SM-SCAN-POS TO WS-SM-FRAGMENT-LEN.
083300
083400 0534-MEASURE-FRAGMENT-LEN-EXIT.
083500     EXIT.
083600*--------------------------------------------------------------------
083700 0536-CHECK-ONE-START-POSITION.
083800
083900     IF WS-SM-TARGET (WS-SM-SCAN-POS:WS-SM-FRAGMENT-LEN)
084000           = WS-SM-FRAGMENT (1:WS-SM-FRAGMENT-LEN)
084100        SET WS-SM-FOUND TO TRUE.
084200
084300 0536-CHECK-ONE-START-POSITION-EXIT.
084400     EXIT.
084500*--------------------------------------------------------------------
084600 0590-PRINT-ONE-SELECTED-MOVEMENT.
084700
084800     MOVE SMS-WAREHOUSE-ID       TO WS-SP-WAREHOUSE-ID.
084900     MOVE SMS-PRODUCT-ID         TO WS-SP-PRODUCT-ID.
085000     MOVE SMS-SUPPLIER-CLIENT-ID TO WS-SP-PARTNER-ID.
085100     MOVE SMS-QUANTITY           TO WS-SP-QUANTITY.
085200     MOVE SMS-TOTAL-AMOUNT       TO WS-SP-AMOUNT.
085300
085400     IF SMS-TYPE = 1
085500        MOVE "R" TO WS-SP-TYPE-LETTER
085600     ELSE
085700        MOVE "I" TO WS-SP-TYPE-LETTER.
085800
085900     MOVE SPACES TO PRINTER-RECORD.
086000     STRING SMS-RECORD-NO        DELIMITED BY SIZE
086100            "  "                 DELIMITED BY SIZE
086200            WS-SP-TYPE-LETTER    DELIMITED BY SIZE
086300            "  "                 DELIMITED BY SIZE
086400            WS-SP-WAREHOUSE-ID   DELIMITED BY SIZE
086500            "  "                 DELIMITED BY SIZE
086600            WS-SP-PRODUCT-ID     DELIMITED BY SIZE
086700            "  "                 DELIMITED BY SIZE
086800            WS-SP-PARTNER-ID     DELIMITED BY SIZE
086900            "  "                 DELIMITED BY SIZE
087000            WS-SP-QUANTITY       DELIMITED BY SIZE
087100            "  "                 DELIMITED BY SIZE
087200            WS-SP-AMOUNT         DELIMITED BY SIZE
087300       INTO PRINTER-RECORD.
087400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
087500     ADD 1 TO W-PRINTED-LINES.
087600
087700     IF PAGE-FULL
087800        PERFORM FINALIZE-PAGE
087900        PERFORM PRINT-HEADINGS.
088000
088100     READ SORTED-MOVEMENT-SELECTION-FILE RECORD
088200          AT END SET WS-MVSELSRT-AT-EOF TO TRUE.
088300
088400 0590-PRINT-ONE-SELECTED-MOVEMENT-EXIT.
088500     EXIT.
088600*--------------------------------------------------------------------
088700* SECTION 1 - READS THE POSTED MOVEMENT FILE ONCE, ACCUMULATING
088800* IN/OUT QUANTITY AND AMOUNT FOR RECORDS MATCHING THE SELECTION-
088900* CRITERIA CARD'S WAREHOUSE/PRODUCT/DATE-RANGE FIELDS, AND AT THE SAME
089000* TIME WRITES EVERY RECORD MATCHING THE CARD'S DATE RANGE TO THE
089100* PARTNER WORK FILE FOR SECTION 4 (PARTNER TOTALS ARE NOT NARROWED BY
089200* WAREHOUSE OR PRODUCT, ONLY BY DATE, PER REQ-3102).
089300*--------------------------------------------------------------------
089400 1000-SECTION-ONE-MOVEMENT-TOTALS.
089500
089600     OPEN INPUT  POSTED-MOVEMENT-FILE
089700          OUTPUT BY-PARTNER-FILE.
089800
089900     MOVE SPACES TO HEADING-1.
090000     MOVE "MOVEMENT TOTALS" TO HEADING-1.
090100     MOVE SPACES TO HEADING-2.
090200     PERFORM PRINT-HEADINGS.
090300
090400     READ POSTED-MOVEMENT-FILE RECORD
090500          AT END SET MOVEMENT-AT-EOF TO TRUE.
090600
090700     PERFORM 1100-ACCUMULATE-ONE-MOVEMENT UNTIL MOVEMENT-AT-EOF.
090800
090900     CLOSE POSTED-MOVEMENT-FILE
091000           BY-PARTNER-FILE.
091100
091200     PERFORM 1900-PRINT-MOVEMENT-TOTALS
091300        THRU 1900-PRINT-MOVEMENT-TOTALS-EXIT.
091400     PERFORM FINALIZE-PAGE.
091500
091600 1000-SECTION-ONE-MOVEMENT-TOTALS-EXIT.
091700     EXIT.
091800*--------------------------------------------------------------------
091900 1100-ACCUMULATE-ONE-MOVEMENT.
092000
092100     PERFORM 1050-MOVEMENT-STATS-MATCHES-CRITERIA
092200        THRU 1050-MOVEMENT-STATS-MATCHES-CRITERIA-EXIT.
092300
092400     IF WS-CRITERIA-MATCHED
092500        IF SR-IS-STOCK-IN
092600           ADD SR-QUANTITY     TO WS-IN-QUANTITY
092700           ADD SR-TOTAL-AMOUNT TO WS-IN-AMOUNT
092800        ELSE
092900           ADD SR-QUANTITY     TO WS-OUT-QUANTITY
093000           ADD SR-TOTAL-AMOUNT TO WS-OUT-AMOUNT.
093100
093200     PERFORM 1060-PARTNER-STATS-MATCHES-CRITERIA
093300        THRU 1060-PARTNER-STATS-MATCHES-CRITERIA-EXIT.
093400
093500     IF WS-CRITERIA-MATCHED
093600        MOVE SR-SUPPLIER-CLIENT-ID TO BPN-SUPPLIER-CLIENT-ID
093700        MOVE SR-TYPE               TO BPN-TYPE
093800        MOVE SR-QUANTITY           TO BPN-QUANTITY
093900        MOVE SR-TOTAL-AMOUNT       TO BPN-AMOUNT
094000        MOVE SPACES                TO FILLER OF BY-PARTNER-RECORD
094100        WRITE BY-PARTNER-RECORD.
094200
094300     READ POSTED-MOVEMENT-FILE RECORD
094400          AT END SET MOVEMENT-AT-EOF TO TRUE.
094500
094600 1100-ACCUMULATE-ONE-MOVEMENT-EXIT.
094700     EXIT.
094800*--------------------------------------------------------------------
094900* TRUE WHEN THE CURRENT POSTED-MOVEMENT-RECORD FALLS WITHIN THE
095000* CRITERIA CARD'S WAREHOUSE, PRODUCT AND DATE-RANGE DIMENSIONS (A
095100* ZERO FIELD ON THE CARD MEANS "DO NOT FILTER ON THIS DIMENSION").
095200*--------------------------------------------------------------------
095300 1050-MOVEMENT-STATS-MATCHES-CRITERIA.
095400
095500     SET WS-CRITERIA-MATCHED TO TRUE.
095600
095700     IF WS-SC-WAREHOUSE-ID NOT = ZERO
095800        AND SR-WAREHOUSE-ID NOT = WS-SC-WAREHOUSE-ID
095900           SET WS-CRITERIA-FAILED TO TRUE.
096000
096100     IF WS-CRITERIA-MATCHED
096200        AND WS-SC-PRODUCT-ID NOT = ZERO
096300        AND SR-PRODUCT-ID NOT = WS-SC-PRODUCT-ID
096400           SET WS-CRITERIA-FAILED TO TRUE.
096500
096600     IF WS-CRITERIA-MATCHED
096700        AND WS-SC-START-DATE NOT = ZERO
096800        AND SR-RECORD-DATE < WS-SC-START-DATE
096900           SET WS-CRITERIA-FAILED TO TRUE.
097000
097100     IF WS-CRITERIA-MATCHED
097200        AND WS-SC-END-DATE NOT = ZERO
097300        AND SR-RECORD-DATE > WS-SC-END-DATE
097400           SET WS-CRITERIA-FAILED TO TRUE.
097500
097600 1050-MOVEMENT-STATS-MATCHES-CRITERIA-EXIT.
097700     EXIT.
097800*--------------------------------------------------------------------
097900* TRUE WHEN THE CURRENT RECORD FALLS WITHIN THE CRITERIA CARD'S DATE
098000* RANGE - PARTNER TOTALS ARE NOT NARROWED BY WAREHOUSE OR PRODUCT.
098100*--------------------------------------------------------------------
098200 1060-PARTNER-STATS-MATCHES-CRITERIA.
098300
098400     SET WS-CRITERIA-MATCHED TO TRUE.
098500
098600     IF WS-SC-START-DATE NOT = ZERO
098700        AND SR-RECORD-DATE < WS-SC-START-DATE
098800           SET WS-CRITERIA-FAILED TO TRUE.
098900
099000     IF WS-CRITERIA-MATCHED
099100        AND WS-SC-END-DATE NOT = ZERO
099200        AND SR-RECORD-DATE > WS-SC-END-DATE
099300           SET WS-CRITERIA-FAILED TO TRUE.
099400
099500 1060-PARTNER-STATS-MATCHES-CRITERIA-EXIT.
099600     EXIT.
099700*--------------------------------------------------------------------
099800 1900-PRINT-MOVEMENT-TOTALS.
099900
100000     MOVE WS-IN-QUANTITY TO WS-PT-QTY-9.
100100     MOVE WS-IN-AMOUNT   TO WS-PT-AMT-13.
100200     MOVE SPACES TO PRINTER-RECORD.
100300     STRING "IN  QUANTITY " DELIMITED BY SIZE
100400            WS-PT-QTY-9     DELIMITED BY SIZE
100500            "  AMOUNT "     DELIMITED BY SIZE
100600            WS-PT-AMT-13    DELIMITED BY SIZE
100700       INTO PRINTER-RECORD.
100800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
100900
101000     MOVE WS-OUT-QUANTITY TO WS-PT-QTY-9.
101100     MOVE WS-OUT-AMOUNT   TO WS-PT-AMT-13.
101200     MOVE SPACES TO PRINTER-RECORD.
101300     STRING "OUT QUANTITY " DELIMITED BY SIZE
101400            WS-PT-QTY-9     DELIMITED BY SIZE
101500            "  AMOUNT "     DELIMITED BY SIZE
101600            WS-PT-AMT-13    DELIMITED BY SIZE
101700       INTO PRINTER-RECORD.
101800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
101900
102000 1900-PRINT-MOVEMENT-TOTALS-EXIT.
102100     EXIT.
102200*--------------------------------------------------------------------
102300* SECTION 2 - THE BALANCE FILE IS ALREADY SEQUENCED ASCENDING ON
102400* WAREHOUSE ID WITHIN PRODUCT ID, SO A SIMPLE SEQUENTIAL READ WITH A
102500* CONTROL BREAK ON WAREHOUSE ID IS ALL THAT IS NEEDED - NO SORT.
102600*--------------------------------------------------------------------
102700 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE.
102800
102900     OPEN INPUT INVENTORY-BALANCE-OLD.
103000
103100     MOVE SPACES TO HEADING-1.
103200     MOVE "INVENTORY BY WAREHOUSE" TO HEADING-1.
103300     MOVE "WAREHOUSE  QTY        VALUE          PRODUCTS  LOW  OVER"
103400       TO HEADING-2.
103500     PERFORM PRINT-HEADINGS.
103600
103700     MOVE "Y" TO WS-FIRST-GROUP-SW.
103800
103900     READ INVENTORY-BALANCE-OLD RECORD
104000          AT END SET BALANCE-AT-EOF TO TRUE.
104100
104200     PERFORM 2100-PROCESS-ONE-BALANCE UNTIL BALANCE-AT-EOF.
104300
104400     IF NOT WS-FIRST-GROUP
104500        PERFORM 2900-PRINT-WAREHOUSE-GROUP
104600           THRU 2900-PRINT-WAREHOUSE-GROUP-EXIT.
104700
104800     CLOSE INVENTORY-BALANCE-OLD.
104900
105000     PERFORM 2950-PRINT-GRAND-TOTAL THRU 2950-PRINT-GRAND-TOTAL-EXIT.
105100     PERFORM FINALIZE-PAGE.
105200
105300 2000-SECTION-TWO-INVENTORY-BY-WAREHOUSE-EXIT.
105400     EXIT.
105500*--------------------------------------------------------------------
105600 2100-PROCESS-ONE-BALANCE.
105700
105800     IF WS-FIRST-GROUP
105900        PERFORM 2200-START-WAREHOUSE-GROUP
106000           THRU 2200-START-WAREHOUSE-GROUP-EXIT
106100     ELSE
106200     IF INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
106300              NOT = WS-WHG-WAREHOUSE-ID
106400        PERFORM 2900-PRINT-WAREHOUSE-GROUP
106500           THRU 2900-PRINT-WAREHOUSE-GROUP-EXIT
106600        PERFORM 2200-START-WAREHOUSE-GROUP
106700           THRU 2200-START-WAREHOUSE-GROUP-EXIT.
106800
106900     PERFORM 2300-ADD-BALANCE-TO-GROUP
107000        THRU 2300-ADD-BALANCE-TO-GROUP-EXIT.
107100
107200     READ INVENTORY-BALANCE-OLD RECORD
107300          AT END SET BALANCE-AT-EOF TO TRUE.
107400
107500 2100-PROCESS-ONE-BALANCE-EXIT.
107600     EXIT.
107700*--------------------------------------------------------------------
107800 2200-START-WAREHOUSE-GROUP.
107900
108000     MOVE "N" TO WS-FIRST-GROUP-SW.
108100     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
108200       TO WS-WHG-WAREHOUSE-ID.
108300     MOVE ZERO TO WS-WHG-QUANTITY
108400                  WS-WHG-VALUE
108500                  WS-WHG-PRODUCT-COUNT
108600                  WS-WHG-LOW-COUNT
108700                  WS-WHG-OVER-COUNT
108800                  WS-WHG-LAST-PRODUCT-ID.
108900
109000 2200-START-WAREHOUSE-GROUP-EXIT.
109100     EXIT.
109200*--------------------------------------------------------------------
109300 2300-ADD-BALANCE-TO-GROUP.
109400
109500     MOVE "N" TO WS-PRODUCT-FOUND-SW.
109600     PERFORM 2350-FIND-ONE-PRODUCT-ENTRY
109700        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
109800          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.
109900
110000     IF WS-PRODUCT-ON-TABLE
110100        ADD INV-QUANTITY OF OLD-INVENTORY-RECORD TO WS-WHG-QUANTITY
110200        COMPUTE WS-WHG-VALUE ROUNDED = WS-WHG-VALUE +
110300           (INV-QUANTITY OF OLD-INVENTORY-RECORD * WS-CURRENT-PRICE)
110400        ADD 1 TO WS-WHG-PRODUCT-COUNT
110500
110600        IF INV-QUANTITY OF OLD-INVENTORY-RECORD < WS-CURRENT-MIN-STOCK
110700           ADD 1 TO WS-WHG-LOW-COUNT
110800        ELSE
110900        IF WS-CURRENT-MAX-STOCK > ZERO
111000              AND INV-QUANTITY OF OLD-INVENTORY-RECORD
111100                    > WS-CURRENT-MAX-STOCK
111200           ADD 1 TO WS-WHG-OVER-COUNT.
111300
111400 2300-ADD-BALANCE-TO-GROUP-EXIT.
111500     EXIT.
111600*--------------------------------------------------------------------
111700 2350-FIND-ONE-PRODUCT-ENTRY.
111800
111900     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB)
112000              = INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
112100        SET WS-PRODUCT-ON-TABLE TO TRUE
112200        MOVE WS-PR-TAB-PRICE (WS-PR-SEARCH-SUB) TO WS-CURRENT-PRICE
112300        MOVE WS-PR-TAB-MIN-STOCK (WS-PR-SEARCH-SUB)
112400          TO WS-CURRENT-MIN-STOCK
112500        MOVE WS-PR-TAB-MAX-STOCK (WS-PR-SEARCH-SUB)
112600          TO WS-CURRENT-MAX-STOCK.
112700
112800 2350-FIND-ONE-PRODUCT-ENTRY-EXIT.
112900     EXIT.
113000*--------------------------------------------------------------------
113100 2900-PRINT-WAREHOUSE-GROUP.
113200
113300     MOVE WS-WHG-WAREHOUSE-ID  TO WS-PT-ID-6.
113400     MOVE WS-WHG-QUANTITY      TO WS-PT-QTY-9.
113500     MOVE WS-WHG-VALUE         TO WS-PT-AMT-13.
113600     MOVE WS-WHG-PRODUCT-COUNT TO WS-PT-CNT-5.
113700
113800     MOVE SPACES TO PRINTER-RECORD.
113900     STRING WS-PT-ID-6  DELIMITED BY SIZE
114000            "  "        DELIMITED BY SIZE
114100            WS-PT-QTY-9 DELIMITED BY SIZE
114200            "  "        DELIMITED BY SIZE
114300            WS-PT-AMT-13 DELIMITED BY SIZE
114400            "  "        DELIMITED BY SIZE
114500            WS-PT-CNT-5 DELIMITED BY SIZE
114600            "  "        DELIMITED BY SIZE
114700            WS-WHG-LOW-COUNT  DELIMITED BY SIZE
114800            "  "        DELIMITED BY SIZE
114900            WS-WHG-OVER-COUNT DELIMITED BY SIZE
115000       INTO PRINTER-RECORD.
115100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
115200     ADD 1 TO W-PRINTED-LINES.
115300
115400     ADD WS-WHG-QUANTITY      TO WS-GT-QUANTITY.
115500     ADD WS-WHG-VALUE         TO WS-GT-VALUE.
115600     ADD WS-WHG-PRODUCT-COUNT TO WS-GT-PRODUCT-COUNT.
115700     ADD WS-WHG-LOW-COUNT     TO WS-GT-LOW-COUNT.
115800     ADD WS-WHG-OVER-COUNT    TO WS-GT-OVER-COUNT.
115900
116000     IF PAGE-FULL
116100        PERFORM FINALIZE-PAGE
116200        PERFORM PRINT-HEADINGS.
116300
116400 2900-PRINT-WAREHOUSE-GROUP-EXIT.
116500     EXIT.
116600*--------------------------------------------------------------------
116700 2950-PRINT-GRAND-TOTAL.
116800
116900     MOVE WS-GT-QUANTITY      TO WS-PT-QTY-9.
117000     MOVE WS-GT-VALUE         TO WS-PT-AMT-13.
117100     MOVE WS-GT-PRODUCT-COUNT TO WS-PT-CNT-5.
117200
117300     MOVE SPACES TO PRINTER-RECORD.
117400     STRING "ALL WAREHOUSES  " DELIMITED BY SIZE
117500            WS-PT-QTY-9        DELIMITED BY SIZE
117600            "  "               DELIMITED BY SIZE
117700            WS-PT-AMT-13       DELIMITED BY SIZE
117800            "  "               DELIMITED BY SIZE
117900            WS-PT-CNT-5        DELIMITED BY SIZE
118000            "  "               DELIMITED BY SIZE
118100            WS-GT-LOW-COUNT    DELIMITED BY SIZE
118200            "  "               DELIMITED BY SIZE
118300            WS-GT-OVER-COUNT   DELIMITED BY SIZE
118400       INTO PRINTER-RECORD.
118500     WRITE PRINTER-RECORD AFTER ADVANCING 2.
118600
118700 2950-PRINT-GRAND-TOTAL-EXIT.
118800     EXIT.
118900*--------------------------------------------------------------------
119000* SECTION 3 - NEEDS THE BALANCE FILE GROUPED ACROSS WAREHOUSES, SO IT
119100* IS RE-READ AND SORTED BY PRODUCT ID.
119200*--------------------------------------------------------------------
119300 3000-SECTION-THREE-BY-PRODUCT.
119400
119500     OPEN INPUT  INVENTORY-BALANCE-OLD
119600          OUTPUT BY-PRODUCT-FILE.
119700
119800     MOVE "N" TO WS-BALANCE-EOF-SW.
119900
120000     READ INVENTORY-BALANCE-OLD RECORD
120100          AT END SET BALANCE-AT-EOF TO TRUE.
120200
120300     PERFORM 3100-COPY-ONE-BALANCE-TO-WORK
120400        THRU 3100-COPY-ONE-BALANCE-TO-WORK-EXIT
120500        UNTIL BALANCE-AT-EOF.
120600
120700     CLOSE INVENTORY-BALANCE-OLD
120800           BY-PRODUCT-FILE.
120900
121000     SORT BY-PRODUCT-SORT-FILE
121100        ON ASCENDING KEY BPS-PRODUCT-ID
121200        USING BY-PRODUCT-FILE
121300        GIVING SORTED-BY-PRODUCT-FILE.
121400
121500     MOVE SPACES TO HEADING-1.
121600     MOVE "PRODUCT TOTALS" TO HEADING-1.
121700     MOVE "PRODUCT    QTY        VALUE          WAREHOUSES"
121800       TO HEADING-2.
121900     PERFORM PRINT-HEADINGS.
122000
122100     MOVE "Y" TO WS-FIRST-GROUP-SW.
122200
122300     OPEN INPUT SORTED-BY-PRODUCT-FILE.
122400     MOVE "N" TO WS-PRSORTED-EOF-SW.
122500
122600     READ SORTED-BY-PRODUCT-FILE RECORD
122700          AT END SET PRSORTED-AT-EOF TO TRUE.
122800
122900     PERFORM 3200-PROCESS-ONE-BY-PRODUCT UNTIL PRSORTED-AT-EOF.
123000
123100     IF NOT WS-FIRST-GROUP
123200        PERFORM 3900-PRINT-PRODUCT-GROUP
123300           THRU 3900-PRINT-PRODUCT-GROUP-EXIT.
123400
123500     CLOSE SORTED-BY-PRODUCT-FILE.
123600     PERFORM FINALIZE-PAGE.
123700
123800 3000-SECTION-THREE-BY-PRODUCT-EXIT.
123900     EXIT.
124000*--------------------------------------------------------------------
124100 3100-COPY-ONE-BALANCE-TO-WORK.
124200
124300     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD TO BPR-PRODUCT-ID.
124400     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
124500       TO BPR-WAREHOUSE-ID.
124600     MOVE INV-QUANTITY OF OLD-INVENTORY-RECORD TO BPR-QUANTITY.
124700     MOVE SPACES TO FILLER OF BY-PRODUCT-RECORD.
124800     WRITE BY-PRODUCT-RECORD.
124900
125000     READ INVENTORY-BALANCE-OLD RECORD
125100          AT END SET BALANCE-AT-EOF TO TRUE.
125200
125300 3100-COPY-ONE-BALANCE-TO-WORK-EXIT.
125400     EXIT.
125500*--------------------------------------------------------------------
125600 3200-PROCESS-ONE-BY-PRODUCT.
125700
125800     IF WS-FIRST-GROUP
125900        PERFORM 3300-START-PRODUCT-GROUP
126000           THRU 3300-START-PRODUCT-GROUP-EXIT
126100     ELSE
126200     IF SBP-PRODUCT-ID NOT = WS-PRG-PRODUCT-ID
126300        PERFORM 3900-PRINT-PRODUCT-GROUP
126400           THRU 3900-PRINT-PRODUCT-GROUP-EXIT
126500        PERFORM 3300-START-PRODUCT-GROUP
126600           THRU 3300-START-PRODUCT-GROUP-EXIT.
126700
126800     MOVE "N" TO WS-PRODUCT-FOUND-SW.
126900     PERFORM 3350-FIND-PRODUCT-PRICE
127000        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
127100          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.
127200
127300     ADD SBP-QUANTITY TO WS-PRG-QUANTITY.
127400     IF WS-PRODUCT-ON-TABLE
127500        COMPUTE WS-PRG-VALUE ROUNDED =
127600           WS-PRG-VALUE + (SBP-QUANTITY * WS-CURRENT-PRICE).
127700     ADD 1 TO WS-PRG-WAREHOUSE-COUNT.
127800
127900     READ SORTED-BY-PRODUCT-FILE RECORD
128000          AT END SET PRSORTED-AT-EOF TO TRUE.
128100
128200 3200-PROCESS-ONE-BY-PRODUCT-EXIT.
128300     EXIT.
128400*--------------------------------------------------------------------
128500 3300-START-PRODUCT-GROUP.
128600
128700     MOVE "N" TO WS-FIRST-GROUP-SW.
128800     MOVE SBP-PRODUCT-ID TO WS-PRG-PRODUCT-ID.
128900     MOVE ZERO TO WS-PRG-QUANTITY
129000                  WS-PRG-VALUE
129100                  WS-PRG-WAREHOUSE-COUNT.
129200
129300 3300-START-PRODUCT-GROUP-EXIT.
129400     EXIT.
129500*--------------------------------------------------------------------
129600 3350-FIND-PRODUCT-PRICE.
129700
129800     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB) = SBP-PRODUCT-ID
129900        SET WS-PRODUCT-ON-TABLE TO TRUE
130000        MOVE WS-PR-TAB-PRICE (WS-PR-SEARCH-SUB) TO WS-CURRENT-PRICE.
130100
130200 3350-FIND-PRODUCT-PRICE-EXIT.
130300     EXIT.
130400*--------------------------------------------------------------------
130500 3900-PRINT-PRODUCT-GROUP.
130600
130700     MOVE WS-PRG-PRODUCT-ID      TO WS-PT-ID-6.
130800     MOVE WS-PRG-QUANTITY        TO WS-PT-QTY-9.
130900     MOVE WS-PRG-VALUE           TO WS-PT-AMT-13.
131000     MOVE WS-PRG-WAREHOUSE-COUNT TO WS-PT-CNT-5.
131100
131200     MOVE SPACES TO PRINTER-RECORD.
131300     STRING WS-PT-ID-6   DELIMITED BY SIZE
131400            "  "         DELIMITED BY SIZE
131500            WS-PT-QTY-9  DELIMITED BY SIZE
131600            "  "         DELIMITED BY SIZE
131700            WS-PT-AMT-13 DELIMITED BY SIZE
131800            "  "         DELIMITED BY SIZE
131900            WS-PT-CNT-5  DELIMITED BY SIZE
132000       INTO PRINTER-RECORD.
132100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
132200     ADD 1 TO W-PRINTED-LINES.
132300
132400     IF PAGE-FULL
132500        PERFORM FINALIZE-PAGE
132600        PERFORM PRINT-HEADINGS.
132700
132800 3900-PRINT-PRODUCT-GROUP-EXIT.
132900     EXIT.
133000*--------------------------------------------------------------------
133100* SECTION 4 - THE PARTNER WORK FILE WAS BUILT DURING SECTION 1; SORT
133200* IT BY PARTNER ID AND CONTROL-BREAK OVER IT.
133300*--------------------------------------------------------------------
133400 4000-SECTION-FOUR-BY-PARTNER.
133500
133600     SORT BY-PARTNER-SORT-FILE
133700        ON ASCENDING KEY BPS2-SUPPLIER-CLIENT-ID
133800        USING BY-PARTNER-FILE
133900        GIVING SORTED-BY-PARTNER-FILE.
134000
134100     MOVE SPACES TO HEADING-1.
134200     MOVE "PARTNER TOTALS" TO HEADING-1.
134300     MOVE "PARTNER  IN-QTY    IN-AMT       OUT-QTY   OUT-AMT      NET-AMT"
134400       TO HEADING-2.
134500     PERFORM PRINT-HEADINGS.
134600
134700     MOVE "Y" TO WS-FIRST-GROUP-SW.
134800
134900     OPEN INPUT SORTED-BY-PARTNER-FILE.
135000     MOVE "N" TO WS-PTSORTED-EOF-SW.
135100
135200     READ SORTED-BY-PARTNER-FILE RECORD
135300          AT END SET PTSORTED-AT-EOF TO TRUE.
135400
135500     PERFORM 4100-PROCESS-ONE-BY-PARTNER UNTIL PTSORTED-AT-EOF.
135600
135700     IF NOT WS-FIRST-GROUP
135800        PERFORM 4900-PRINT-PARTNER-GROUP
135900           THRU 4900-PRINT-PARTNER-GROUP-EXIT.
136000
136100     CLOSE SORTED-BY-PARTNER-FILE.
136200     PERFORM FINALIZE-PAGE.
136300
136400 4000-SECTION-FOUR-BY-PARTNER-EXIT.
136500     EXIT.
136600*--------------------------------------------------------------------
136700 4100-PROCESS-ONE-BY-PARTNER.
136800
136900     IF WS-FIRST-GROUP
137000        PERFORM 4200-START-PARTNER-GROUP
137100           THRU 4200-START-PARTNER-GROUP-EXIT
137200     ELSE
137300     IF SBN-SUPPLIER-CLIENT-ID NOT = WS-PTG-SUPPLIER-CLIENT-ID
137400        PERFORM 4900-PRINT-PARTNER-GROUP
137500           THRU 4900-PRINT-PARTNER-GROUP-EXIT
137600        PERFORM 4200-START-PARTNER-GROUP
137700           THRU 4200-START-PARTNER-GROUP-EXIT.
137800
137900     IF SBN-TYPE = 1
138000        ADD SBN-QUANTITY TO WS-PTG-IN-QUANTITY
138100        ADD SBN-AMOUNT   TO WS-PTG-IN-AMOUNT
138200     ELSE
138300        ADD SBN-QUANTITY TO WS-PTG-OUT-QUANTITY
138400        ADD SBN-AMOUNT   TO WS-PTG-OUT-AMOUNT.
138500
138600     READ SORTED-BY-PARTNER-FILE RECORD
138700          AT END SET PTSORTED-AT-EOF TO TRUE.
138800
138900 4100-PROCESS-ONE-BY-PARTNER-EXIT.
139000     EXIT.
139100*--------------------------------------------------------------------
139200 4200-START-PARTNER-GROUP.
139300
139400     MOVE "N" TO WS-FIRST-GROUP-SW.
139500     MOVE SBN-SUPPLIER-CLIENT-ID TO WS-PTG-SUPPLIER-CLIENT-ID.
139600     MOVE ZERO TO WS-PTG-IN-QUANTITY
139700                  WS-PTG-IN-AMOUNT
139800                  WS-PTG-OUT-QUANTITY
139900                  WS-PTG-OUT-AMOUNT
140000                  WS-PTG-NET-AMOUNT.
140100
140200 4200-START-PARTNER-GROUP-EXIT.
140300     EXIT.
140400*--------------------------------------------------------------------
140500 4900-PRINT-PARTNER-GROUP.
140600
140700     COMPUTE WS-PTG-NET-AMOUNT = WS-PTG-IN-AMOUNT - WS-PTG-OUT-AMOUNT.
140800
140900     MOVE WS-PTG-SUPPLIER-CLIENT-ID TO WS-PT-ID-6.
141000     MOVE WS-PTG-IN-QUANTITY        TO WS-PT-QTY-9.
141100     MOVE WS-PT-QTY-9               TO WS-PT-IN-QTY-PRT.
141200     MOVE WS-PTG-IN-AMOUNT           TO WS-PT-AMT-13.
141300     MOVE WS-PT-AMT-13              TO WS-PT-IN-AMT-PRT.
141400     MOVE WS-PTG-OUT-QUANTITY       TO WS-PT-QTY-9.
141500     MOVE WS-PT-QTY-9               TO WS-PT-OUT-QTY-PRT.
141600     MOVE WS-PTG-OUT-AMOUNT          TO WS-PT-AMT-13.
141700     MOVE WS-PT-AMT-13              TO WS-PT-OUT-AMT-PRT.
141800     MOVE WS-PTG-NET-AMOUNT           TO WS-PT-AMT-13.
141900     MOVE WS-PT-AMT-13              TO WS-PT-NET-AMT-PRT.
142000
142100     MOVE SPACES TO PRINTER-RECORD.
142200     STRING WS-PT-ID-6         DELIMITED BY SIZE
142300            "  "                DELIMITED BY SIZE
142400            WS-PT-IN-QTY-PRT    DELIMITED BY SIZE
142500            "  "                DELIMITED BY SIZE
142600            WS-PT-IN-AMT-PRT    DELIMITED BY SIZE
142700            "  "                DELIMITED BY SIZE
142800            WS-PT-OUT-QTY-PRT   DELIMITED BY SIZE
142900            "  "                DELIMITED BY SIZE
143000            WS-PT-OUT-AMT-PRT   DELIMITED BY SIZE
143100            "  "                DELIMITED BY SIZE
143200            WS-PT-NET-AMT-PRT   DELIMITED BY SIZE
143300       INTO PRINTER-RECORD.
143400
143500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
143600     ADD 1 TO W-PRINTED-LINES.
143700
143800     IF PAGE-FULL
143900        PERFORM FINALIZE-PAGE
144000        PERFORM PRINT-HEADINGS.
144100
144200 4900-PRINT-PARTNER-GROUP-EXIT.
144300     EXIT.
144400*--------------------------------------------------------------------
144500 9000-WIND-DOWN.
144600
144700     CLOSE STATISTICS-REPORT-FILE.
144800
144900     DISPLAY "STOCK-STATISTICS - REPORT COMPLETE".
145000
145100 9000-WIND-DOWN-EXIT.
145200     EXIT.
145300*--------------------------------------------------------------------
145400 COPY "PLPRINT.CBL".
