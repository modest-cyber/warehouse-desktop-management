000100*--------------------------------------------------------------------
000200* FDWRHTX.CBL
000300* WAREHOUSE MAINTENANCE-TRANSACTION RECORD - CARRIES ONE ADD, CHANGE
000400* OR DELETE REQUEST AGAINST THE WAREHOUSE MASTER.  WHTX-ACTION-CODE
000500* TELLS warehouse-maintenance.cob WHICH 1200-/2100- PARAGRAPH APPLIES
000600* THE RECORD.  WHTX-CODE MAY ARRIVE BLANK ON AN ADD - THE PROGRAM
000700* THEN GENERATES ONE FROM PLCODEGN.CBL.
000800*--------------------------------------------------------------------
000900* 2001-03-12 RDC  REQ-2230   ORIGINAL
001000* 2001-09-04 RDC  REQ-2267   ADDED WHTX-CODE SO AN OPERATOR CAN HAND
001100*                             ENTER A CODE INSTEAD OF LETTING THE
001200*                             SYSTEM GENERATE ONE
001300*--------------------------------------------------------------------
001400     FD  WAREHOUSE-TRANSACTION-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  WAREHOUSE-TRANSACTION-RECORD.
001800         05  WHTX-ACTION-CODE            PIC X(01).
001900             88  WHTX-ADD-WAREHOUSE      VALUE "A".
002000             88  WHTX-CHANGE-WAREHOUSE   VALUE "C".
002100             88  WHTX-DELETE-WAREHOUSE   VALUE "D".
002200         05  WHTX-ID                     PIC 9(06).
002300         05  WHTX-CODE                   PIC X(14).
002400         05  WHTX-NAME                   PIC X(30).
002500         05  WHTX-ADDRESS                PIC X(40).
002600         05  WHTX-MANAGER                PIC X(20).
002700         05  WHTX-PHONE                  PIC X(15).
002800         05  WHTX-CAPACITY               PIC S9(9)V99.
002900         05  WHTX-STATUS                 PIC 9(01).
003000         05  FILLER                      PIC X(03).
