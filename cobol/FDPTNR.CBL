000100*--------------------------------------------------------------------
000200* FDPTNR.CBL
000300* SUPPLIER/CLIENT MASTER RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
000400* SC-TYPE 1 = SUPPLIER, 2 = CLIENT (CARRIED OVER FROM THE OLD VENDOR
000500* FILE'S SINGLE-FILE-BOTH-PARTIES DESIGN).
000600*--------------------------------------------------------------------
000700* 2001-03-26 RDC  REQ-2232   ORIGINAL
000800*--------------------------------------------------------------------
000900     FD  PARTNER-MASTER-OLD
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  OLD-PARTNER-RECORD.
001300         05  SC-ID              OF OLD-PARTNER-RECORD     PIC 9(06).
001400         05  SC-CODE            OF OLD-PARTNER-RECORD     PIC X(15).
001500         05  SC-NAME            OF OLD-PARTNER-RECORD     PIC X(30).
001600         05  SC-TYPE            OF OLD-PARTNER-RECORD     PIC 9(01).
001700             88  SC-IS-SUPPLIER OF OLD-PARTNER-RECORD     VALUE 1.
001800             88  SC-IS-CLIENT   OF OLD-PARTNER-RECORD     VALUE 2.
001900         05  SC-CONTACT         OF OLD-PARTNER-RECORD     PIC X(20).
002000         05  SC-PHONE           OF OLD-PARTNER-RECORD     PIC X(15).
002100         05  SC-EMAIL           OF OLD-PARTNER-RECORD     PIC X(40).
002200         05  SC-ADDRESS         OF OLD-PARTNER-RECORD     PIC X(40).
002300         05  SC-STATUS          OF OLD-PARTNER-RECORD     PIC 9(01).
002400             88  SC-ENABLED     OF OLD-PARTNER-RECORD     VALUE 1.
002500             88  SC-DISABLED    OF OLD-PARTNER-RECORD     VALUE 0.
002600         05  FILLER             OF OLD-PARTNER-RECORD     PIC X(12).
002700
002800     FD  PARTNER-MASTER-NEW
002900         LABEL RECORDS ARE STANDARD.
003000
003100     01  NEW-PARTNER-RECORD.
003200         05  SC-ID              OF NEW-PARTNER-RECORD     PIC 9(06).
003300         05  SC-CODE            OF NEW-PARTNER-RECORD     PIC X(15).
003400         05  SC-NAME            OF NEW-PARTNER-RECORD     PIC X(30).
003500         05  SC-TYPE            OF NEW-PARTNER-RECORD     PIC 9(01).
003600             88  SC-IS-SUPPLIER OF NEW-PARTNER-RECORD     VALUE 1.
003700             88  SC-IS-CLIENT   OF NEW-PARTNER-RECORD     VALUE 2.
003800         05  SC-CONTACT         OF NEW-PARTNER-RECORD     PIC X(20).
003900         05  SC-PHONE           OF NEW-PARTNER-RECORD     PIC X(15).
004000         05  SC-EMAIL           OF NEW-PARTNER-RECORD     PIC X(40).
004100         05  SC-ADDRESS         OF NEW-PARTNER-RECORD     PIC X(40).
004200         05  SC-STATUS          OF NEW-PARTNER-RECORD     PIC 9(01).
004300             88  SC-ENABLED     OF NEW-PARTNER-RECORD     VALUE 1.
004400             88  SC-DISABLED    OF NEW-PARTNER-RECORD     VALUE 0.
004500         05  FILLER             OF NEW-PARTNER-RECORD     PIC X(12).
