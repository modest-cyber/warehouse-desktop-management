000100*--------------------------------------------------------------------
000200* SLPRDTX.CBL
000300* SELECT CLAUSE FOR THE PRODUCT MAINTENANCE-TRANSACTION FILE.
000400*--------------------------------------------------------------------
000500* 2001-03-19 RDC  REQ-2231   ORIGINAL
000600*--------------------------------------------------------------------
000700     SELECT PRODUCT-TRANSACTION-FILE
000800            ASSIGN TO PRTRANS
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS WS-PRTRANS-STATUS.
