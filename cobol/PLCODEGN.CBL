000100*--------------------------------------------------------------------
000200* PLCODEGN.CBL
000300* COMMON PROCEDURE - NEXT-SEQUENCE-NUMBER AND CODE GENERATION AGAINST
000400* THE SEQUENCE-CONTROL FILE.  GENERALIZES THE OLD CONTROL-FILE'S
000500* CONTROL-LAST-VOUCHER COUNTER TO EVERY PREFIX THE SYSTEM HANDS OUT:
000600*     P    PRODUCT CODE           WH   WAREHOUSE CODE
000700*     SUP  SUPPLIER CODE          CLI  CLIENT CODE
000800*     RK   RECEIPT DOCUMENT NO.   CK   ISSUE DOCUMENT NO.
000900*     WHID/PRID/SCID/BIID/USID/SRID  INTERNAL MASTER-RECORD ID COUNTERS
001000* THE CALLER SETS CDGN-PREFIX/CDGN-DATE, PERFORMS 0100- OR 0200-, AND
001100* READS THE RESULT BACK FROM CDGN-NEXT-SEQ / CDGN-NEW-CODE.
001200*--------------------------------------------------------------------
001300* 2001-02-06 RDC  REQ-2211   ORIGINAL - BUMP-AND-STORE COUNTER
001400* 2003-05-30 RDC  REQ-2390   ADDED 0200- DOCUMENT CODE BUILDER
001500* 2004-07-14 RDC  REQ-2558   ADDED SRID - POSTED-MOVEMENT RECORDS NOW
001600*                             PULL THEIR SR-ID FROM THIS SAME COUNTER
001700*--------------------------------------------------------------------
001800 0100-GET-NEXT-SEQUENCE-NUMBER.
001900
002000     MOVE CDGN-PREFIX TO SEQ-PREFIX.
002100     MOVE CDGN-DATE   TO SEQ-DATE.
002200
002300     READ SEQUENCE-CONTROL-FILE RECORD
002400          INVALID KEY
002500              MOVE 1 TO SEQ-LAST-NUMBER
002600              WRITE SEQ-CONTROL-RECORD
002700          NOT INVALID KEY
002800              ADD 1 TO SEQ-LAST-NUMBER
002900              REWRITE SEQ-CONTROL-RECORD.
003000
003100     MOVE SEQ-LAST-NUMBER TO CDGN-NEXT-SEQ.
003200     MOVE SEQ-LAST-NUMBER TO CDGN-NEXT-SEQ-4.
003300
003400 0100-GET-NEXT-SEQUENCE-NUMBER-EXIT.
003500     EXIT.
003600*--------------------------------------------------------------------
003700 0200-BUILD-DOCUMENT-CODE.
003800
003900     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.
004000
004100     MOVE SPACES TO CDGN-NEW-CODE.
004200     STRING CDGN-PREFIX    DELIMITED BY SPACE
004300            CDGN-DATE      DELIMITED BY SIZE
004400            CDGN-NEXT-SEQ-4 DELIMITED BY SIZE
004500       INTO CDGN-NEW-CODE.
004600
004700 0200-BUILD-DOCUMENT-CODE-EXIT.
004800     EXIT.
