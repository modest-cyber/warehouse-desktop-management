000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVENTORY-WARNING.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  11/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* SCANS THE INVENTORY BALANCE FILE AND FLAGS EVERY BALANCE THAT HAS
001000* FALLEN BELOW ITS PRODUCT'S MINIMUM STOCK LEVEL (LOW) OR CLIMBED
001100* ABOVE ITS MAXIMUM (OVER).  A PRODUCT WITH NO MAXIMUM SET (ZERO)
001200* NEVER TRIGGERS AN OVER WARNING.  RUN AFTER STOCK-POSTING SO THE
001300* BALANCE FILE REFLECTS THE NIGHT'S MOVEMENTS.
001400*--------------------------------------------------------------------
001500* 1990-11-02 RDC  REQ-0980   ORIGINAL - REPLACES THE WAREHOUSE CLERKS'
001600*                             MANUAL RE-ORDER CARD FILE
001700* 1994-07-26 RDC  REQ-1199   PRODUCT LOOKUP MOVED TO AN IN-MEMORY
001800*                             TABLE, SAME TECHNIQUE AS THE POSTING RUN
001900* 1997-04-22 RDC  REQ-1840   PAGE HEADINGS/PAGE BREAK MOVED ONTO THE
002000*                             SHARED PLPRINT.CBL
002100* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE REVIEW - PROGRAM
002200*                             CARRIES NO DATE FIELDS, CERTIFIED
002300*                             COMPLIANT AS-IS
002400* 2001-04-16 RDC  REQ-2235   INVENTORY BALANCE FILE RESHAPED TO THE
002500*                             CURRENT OLD-MASTER/NEW-MASTER LAYOUT -
002600*                             THIS PROGRAM ONLY EVER OPENS THE OLD SIDE
002700* 2002-10-08 JTK  REQ-2340   A BALANCE WITH NO MATCHING PRODUCT RECORD
002800*                             IS SKIPPED INSTEAD OF ABENDING - THREE
002900*                             ORPHAN BALANCES TURNED UP AFTER A PRODUCT
003000*                             WAS DELETED OUT FROM UNDER ITS STOCK
003100*--------------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON  STATUS IS WS-TEST-RUN
003700            OFF STATUS IS WS-PRODUCTION-RUN.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SLINVEN.CBL".
004100     COPY "SLPROD.CBL".
004200
004300     SELECT WARNING-REPORT-FILE
004400            ASSIGN TO WARNRPT
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY "FDINVEN.CBL".
005000     COPY "FDPROD.CBL".
005100
005200 FD  WARNING-REPORT-FILE
005300     LABEL RECORDS ARE OMITTED.
005400
005500 01  PRINTER-RECORD                  PIC X(100).
005600
005700 WORKING-STORAGE SECTION.
005800     COPY "wsprint.cbl".
005900
006000 01  TITLE                           PIC X(40)
006100         VALUE "WAREHOUSE SERVICES - INVENTORY WARNING".
006200 01  HEADING-1                       PIC X(70)
006300         VALUE "WAREHOUSE PRODUCT PRODUCT NAME           QTY   THR  DIF".
006400 01  HEADING-2                       PIC X(70)
006500         VALUE "--------- ------- --------------------  -----  ---  ---".
006600 77  PAGE-NUMBER                     PIC 9(03)  COMP VALUE ZERO.
006700
006800 01  WS-FILE-STATUSES.
006900     05  WS-INVMASOLD-STATUS         PIC X(02).
007000         88  INVMASOLD-OK            VALUE "00".
007100         88  INVMASOLD-EOF           VALUE "10".
007200     05  WS-PRMASOLD-STATUS          PIC X(02).
007300         88  PRMASOLD-OK             VALUE "00".
007400         88  PRMASOLD-EOF            VALUE "10".
007500     05  FILLER                      PIC X(02)  VALUE SPACES.
007600
007700 01  FILLER REDEFINES WS-FILE-STATUSES.
007800     05  WS-FILE-STATUSES-ALL        PIC X(06).
007900
008000 01  WS-SWITCHES.
008100     05  WS-BALANCE-EOF-SW           PIC X(01)  VALUE "N".
008200         88  BALANCE-AT-EOF          VALUE "Y".
008300     05  WS-PRODUCT-FOUND-SW         PIC X(01)  VALUE "N".
008400         88  WS-PRODUCT-ON-TABLE     VALUE "Y".
008500     05  WS-WARNING-TYPE-SW          PIC X(01)  VALUE SPACE.
008600         88  WS-WARNING-IS-LOW       VALUE "L".
008700         88  WS-WARNING-IS-OVER      VALUE "O".
008800         88  WS-WARNING-IS-NONE      VALUE SPACE.
008900     05  FILLER                      PIC X(01).
009000
009100*--------------------------------------------------------------------
009200* PRODUCT LOOKUP TABLE, LOADED ONCE FROM THE PRODUCT MASTER.  CARRIES
009300* ONLY THE FIELDS THIS REPORT NEEDS - NAME, THRESHOLDS AND STATUS.
009400*--------------------------------------------------------------------
009500 01  WS-PRODUCT-TABLE.
009600     05  WS-PRODUCT-ENTRY             OCCURS 5000 TIMES.
009700         10  WS-PR-TAB-ID             PIC 9(06).
009800         10  WS-PR-TAB-NAME           PIC X(30).
009900         10  WS-PR-TAB-MIN-STOCK      PIC 9(07).
010000         10  WS-PR-TAB-MAX-STOCK      PIC 9(07).
010100         10  WS-PR-TAB-STATUS         PIC 9(01).
010200     05  FILLER                       PIC X(01).
010300
010400 01  FILLER REDEFINES WS-PRODUCT-TABLE.
010500     05  WS-PRODUCT-ENTRY-X           PIC X(255001).
010600
010700 77  WS-PRODUCT-TABLE-COUNT           PIC 9(04)  COMP VALUE ZERO.
010800 77  WS-PR-SEARCH-SUB                 PIC 9(04)  COMP.
010900
011000 01  WS-WORK-FIELDS.
011100     05  WS-CURRENT-PR-NAME           PIC X(30).
011200     05  WS-CURRENT-MIN-STOCK         PIC 9(07).
011300     05  WS-CURRENT-MAX-STOCK         PIC 9(07).
011400     05  WS-THRESHOLD-USED            PIC 9(07).
011500     05  WS-DIFFERENCE                PIC S9(07).
011600     05  FILLER                       PIC X(01).
011700
011800 01  WS-PRINT-FIELDS.
011900     05  WS-PT-WAREHOUSE-ID           PIC ZZZZZ9.
012000     05  WS-PT-PRODUCT-ID             PIC ZZZZZ9.
012100     05  WS-PT-QUANTITY               PIC ZZZZZZ9.
012200     05  WS-PT-THRESHOLD              PIC ZZZZZZ9.
012300     05  WS-PT-DIFFERENCE             PIC ZZZZZ9-.
012400     05  FILLER                       PIC X(01).
012500
012600 01  WS-CONTROL-COUNTS.
012700     05  WS-LOW-WARNING-COUNT         PIC 9(05)  COMP VALUE ZERO.
012800     05  WS-OVER-WARNING-COUNT        PIC 9(05)  COMP VALUE ZERO.
012900     05  WS-BALANCES-READ             PIC 9(07)  COMP VALUE ZERO.
013000     05  FILLER                       PIC X(01).
013100
013200 01  FILLER REDEFINES WS-CONTROL-COUNTS.
013300     05  WS-CONTROL-COUNTS-ALL        PIC X(18).
013400
013500 01  WS-TOTAL-LINE-FIELDS.
013600     05  WS-PT-LOW-COUNT              PIC ZZ,ZZ9.
013700     05  WS-PT-OVER-COUNT             PIC ZZ,ZZ9.
013800     05  FILLER                       PIC X(01).
013900
014000 PROCEDURE DIVISION.
014100*--------------------------------------------------------------------
014200 0100-MAIN-LINE.
014300
014400     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
014500     PERFORM 1000-SCAN-ALL-BALANCES
014600        THRU 1000-SCAN-ALL-BALANCES-EXIT
014700        UNTIL BALANCE-AT-EOF.
014800     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
014900
015000     MOVE 0 TO RETURN-CODE.
015100     STOP RUN.
015200
015300 0100-MAIN-LINE-EXIT.
015400     EXIT.
015500*--------------------------------------------------------------------
015600 0200-INITIALIZE.
015700
015800     OPEN INPUT  INVENTORY-BALANCE-OLD
015900          INPUT  PRODUCT-MASTER-OLD
016000          OUTPUT WARNING-REPORT-FILE.
016100
016200     PERFORM PRINT-HEADINGS.
016300     PERFORM 0210-LOAD-PRODUCT-TABLE THRU 0210-LOAD-PRODUCT-TABLE-EXIT.
016400
016500     READ INVENTORY-BALANCE-OLD RECORD
016600          AT END SET BALANCE-AT-EOF TO TRUE.
016700
016800 0200-INITIALIZE-EXIT.
016900     EXIT.
017000*--------------------------------------------------------------------
017100 0210-LOAD-PRODUCT-TABLE.
017200
017300     READ PRODUCT-MASTER-OLD RECORD
017400          AT END SET PRMASOLD-EOF TO TRUE.
017500
017600     PERFORM 0215-LOAD-ONE-PRODUCT-ENTRY UNTIL PRMASOLD-EOF.
017700
017800     CLOSE PRODUCT-MASTER-OLD.
017900
018000 0210-LOAD-PRODUCT-TABLE-EXIT.
018100     EXIT.
018200*--------------------------------------------------------------------
018300 0215-LOAD-ONE-PRODUCT-ENTRY.
018400
018500     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
018600     MOVE PR-ID OF OLD-PRODUCT-RECORD
018700       TO WS-PR-TAB-ID (WS-PRODUCT-TABLE-COUNT).
018800     MOVE PR-NAME OF OLD-PRODUCT-RECORD
018900       TO WS-PR-TAB-NAME (WS-PRODUCT-TABLE-COUNT).
019000     MOVE PR-MIN-STOCK OF OLD-PRODUCT-RECORD
019100       TO WS-PR-TAB-MIN-STOCK (WS-PRODUCT-TABLE-COUNT).
019200     MOVE PR-MAX-STOCK OF OLD-PRODUCT-RECORD
019300       TO WS-PR-TAB-MAX-STOCK (WS-PRODUCT-TABLE-COUNT).
019400     MOVE PR-STATUS OF OLD-PRODUCT-RECORD
019500       TO WS-PR-TAB-STATUS (WS-PRODUCT-TABLE-COUNT).
019600
019700     READ PRODUCT-MASTER-OLD RECORD
019800          AT END SET PRMASOLD-EOF TO TRUE.
019900
020000 0215-LOAD-ONE-PRODUCT-ENTRY-EXIT.
020100     EXIT.
020200*--------------------------------------------------------------------
020300 1000-SCAN-ALL-BALANCES.
020400
020500     ADD 1 TO WS-BALANCES-READ.
020600     MOVE "N" TO WS-PRODUCT-FOUND-SW.
020700     PERFORM 1100-FIND-ONE-PRODUCT-ENTRY
020800        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
020900          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.
021000
021100     IF WS-PRODUCT-ON-TABLE
021200        PERFORM 1200-CLASSIFY-BALANCE
021300           THRU 1200-CLASSIFY-BALANCE-EXIT
021400        IF NOT WS-WARNING-IS-NONE
021500           PERFORM 1300-PRINT-WARNING-LINE
021600              THRU 1300-PRINT-WARNING-LINE-EXIT.
021700
021800     READ INVENTORY-BALANCE-OLD RECORD
021900          AT END SET BALANCE-AT-EOF TO TRUE.
022000
022100 1000-SCAN-ALL-BALANCES-EXIT.
022200     EXIT.
022300*--------------------------------------------------------------------
022400 1100-FIND-ONE-PRODUCT-ENTRY.
022500
022600     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB)
022700              = INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
022800        SET WS-PRODUCT-ON-TABLE TO TRUE
022900        MOVE WS-PR-TAB-NAME (WS-PR-SEARCH-SUB) TO WS-CURRENT-PR-NAME
023000        MOVE WS-PR-TAB-MIN-STOCK (WS-PR-SEARCH-SUB)
023100          TO WS-CURRENT-MIN-STOCK
023200        MOVE WS-PR-TAB-MAX-STOCK (WS-PR-SEARCH-SUB)
023300          TO WS-CURRENT-MAX-STOCK.
023400
023500 1100-FIND-ONE-PRODUCT-ENTRY-EXIT.
023600     EXIT.
023700*--------------------------------------------------------------------
023800 1200-CLASSIFY-BALANCE.
023900
024000     SET WS-WARNING-IS-NONE TO TRUE.
024100
024200     IF INV-QUANTITY OF OLD-INVENTORY-RECORD < WS-CURRENT-MIN-STOCK
024300        SET WS-WARNING-IS-LOW TO TRUE
024400        MOVE WS-CURRENT-MIN-STOCK TO WS-THRESHOLD-USED
024500     ELSE
024600     IF WS-CURRENT-MAX-STOCK > ZERO
024700           AND INV-QUANTITY OF OLD-INVENTORY-RECORD > WS-CURRENT-MAX-STOCK
024800        SET WS-WARNING-IS-OVER TO TRUE
024900        MOVE WS-CURRENT-MAX-STOCK TO WS-THRESHOLD-USED.
025000
025100     IF WS-WARNING-IS-LOW
025200        COMPUTE WS-DIFFERENCE =
025300           INV-QUANTITY OF OLD-INVENTORY-RECORD - WS-CURRENT-MIN-STOCK
025400        ADD 1 TO WS-LOW-WARNING-COUNT
025500     ELSE
025600     IF WS-WARNING-IS-OVER
025700        COMPUTE WS-DIFFERENCE =
025800           INV-QUANTITY OF OLD-INVENTORY-RECORD - WS-CURRENT-MAX-STOCK
025900        ADD 1 TO WS-OVER-WARNING-COUNT.
026000
026100 1200-CLASSIFY-BALANCE-EXIT.
026200     EXIT.
026300*--------------------------------------------------------------------
026400 1300-PRINT-WARNING-LINE.
026500
026600     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD TO WS-PT-WAREHOUSE-ID.
026700     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD   TO WS-PT-PRODUCT-ID.
026800     MOVE INV-QUANTITY OF OLD-INVENTORY-RECORD     TO WS-PT-QUANTITY.
026900     MOVE WS-THRESHOLD-USED                        TO WS-PT-THRESHOLD.
027000     MOVE WS-DIFFERENCE                            TO WS-PT-DIFFERENCE.
027100
027200     MOVE SPACES TO PRINTER-RECORD.
027300     STRING WS-PT-WAREHOUSE-ID  DELIMITED BY SIZE
027400            "  "                DELIMITED BY SIZE
027500            WS-PT-PRODUCT-ID    DELIMITED BY SIZE
027600            "  "                DELIMITED BY SIZE
027700            WS-CURRENT-PR-NAME  DELIMITED BY SIZE
027800            "  "                DELIMITED BY SIZE
027900            WS-PT-QUANTITY      DELIMITED BY SIZE
028000            "  "                DELIMITED BY SIZE
028100            WS-PT-THRESHOLD     DELIMITED BY SIZE
028200            "  "                DELIMITED BY SIZE
028300            WS-PT-DIFFERENCE    DELIMITED BY SIZE
028400       INTO PRINTER-RECORD.
028500
028600     IF WS-WARNING-IS-LOW
028700        STRING PRINTER-RECORD (1:60) DELIMITED BY SIZE
028800               "  LOW"               DELIMITED BY SIZE
028900          INTO PRINTER-RECORD
029000     ELSE
029100        STRING PRINTER-RECORD (1:60) DELIMITED BY SIZE
029200               "  OVER"              DELIMITED BY SIZE
029300          INTO PRINTER-RECORD.
029400
029500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
029600     ADD 1 TO W-PRINTED-LINES.
029700
029800     IF PAGE-FULL
029900        PERFORM FINALIZE-PAGE
030000        PERFORM PRINT-HEADINGS.
030100
030200 1300-PRINT-WARNING-LINE-EXIT.
030300     EXIT.
030400*--------------------------------------------------------------------
030500 9000-WIND-DOWN.
030600
030700     PERFORM FINALIZE-PAGE.
030800
030900     MOVE WS-LOW-WARNING-COUNT  TO WS-PT-LOW-COUNT.
031000     MOVE WS-OVER-WARNING-COUNT TO WS-PT-OVER-COUNT.
031100
031200     MOVE SPACES TO PRINTER-RECORD.
031300     STRING "LOW-STOCK WARNINGS  - " DELIMITED BY SIZE
031400            WS-PT-LOW-COUNT         DELIMITED BY SIZE
031500       INTO PRINTER-RECORD.
031600     WRITE PRINTER-RECORD AFTER ADVANCING 2.
031700
031800     MOVE SPACES TO PRINTER-RECORD.
031900     STRING "OVER-STOCK WARNINGS - " DELIMITED BY SIZE
032000            WS-PT-OVER-COUNT        DELIMITED BY SIZE
032100       INTO PRINTER-RECORD.
032200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
032300
032400     CLOSE INVENTORY-BALANCE-OLD
032500           WARNING-REPORT-FILE.
032600
032700     DISPLAY "INVENTORY-WARNING - BALANCES READ: " WS-BALANCES-READ
032800             " LOW: " WS-LOW-WARNING-COUNT
032900             " OVER: " WS-OVER-WARNING-COUNT.
033000
033100 9000-WIND-DOWN-EXIT.
033200     EXIT.
033300*--------------------------------------------------------------------
033400 COPY "PLPRINT.CBL".
