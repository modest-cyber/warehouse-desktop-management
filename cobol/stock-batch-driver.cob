000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOCK-BATCH-DRIVER.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* THIS IS THE NIGHTLY JOB-STEP DRIVER FOR THE WAREHOUSE STOCK SYSTEM.
001000* IT REPLACES THE OLD "ACCOUNTS-PAYABLE-SYSTEM" OPERATOR MENU - THERE
001100* IS NO OPERATOR AT THIS HOUR, SO EVERY STEP RUNS UNCONDITIONALLY, IN
001200* A FIXED ORDER, AND THE RUN STOPS COLD ON THE FIRST STEP THAT COMES
001300* BACK WITH A BAD RETURN-CODE.
001400*
001500* STEP ORDER:
001600*   1 - WAREHOUSE MASTER MAINTENANCE
001700*   2 - PRODUCT MASTER MAINTENANCE
001800*   3 - SUPPLIER/CLIENT MASTER MAINTENANCE
001900*   4 - BASE-INFO (CATEGORY/UNIT) MASTER MAINTENANCE
002000*   5 - USER (OPERATOR) MAINTENANCE
002100*   6 - STOCK POSTING (RECEIPTS AND ISSUES)
002200*   7 - INVENTORY WARNING REPORT
002300*   8 - QUERY AND STATISTICS REPORT
002400*--------------------------------------------------------------------
002500* 1989-03-14 RDC  REQ-0870   ORIGINAL - FIVE MASTER STEPS ONLY, NO
002600*                             POSTING (POSTING WAS STILL A MANUAL
002700*                             LEDGER ENTRY AT CUT-OVER)
002800* 1990-09-04 RDC  REQ-0955   ADDED STEP 6 (STOCK POSTING) WHEN THE
002900*                             MANUAL LEDGER WAS RETIRED
003000* 1992-06-22 JTK  REQ-1087   ADDED STEPS 7-8 (WARNING, STATISTICS)
003100* 1995-01-30 RDC  REQ-1244   DRIVER NOW STOPS COLD ON A FAILED MASTER
003200*                             STEP INSTEAD OF SKIPPING TO POSTING
003300* 1998-11-03 LFS  REQ-1997   RUN-DATE ACQUISITION MOVED INTO SHARED
003400*                             wsdate.cbl/PLGTDATE.CBL COPYBOOKS
003500* 1999-08-23 LFS  Y2K-0042   CENTURY-WINDOW FIX - SEE wsdate.cbl
003600* 2002-11-14 RDC  REQ-2401   ADDED UPSI-0 RERUN SWITCH - OPERATIONS
003700*                             ASKED FOR A WAY TO RESUME AT STEP 6
003800*                             WITHOUT RE-RUNNING THE MASTER STEPS
003900* 2004-07-14 RDC  REQ-2558   STEP-STATUS TABLE WIDENED TO 8 STEPS
004000*--------------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED
004600            OFF STATUS IS WS-NORMAL-RUN.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*--------------------------------------------------------------------
005000* RUN-DATE WORKING STORAGE, SHARED WITH EVERY STEP THAT STAMPS A
005100* MASTER OR MOVEMENT RECORD.
005200*--------------------------------------------------------------------
005300 COPY "wsdate.cbl".
005400
005500*--------------------------------------------------------------------
005600* JOB-STEP CONTROL TABLE - ONE ENTRY PER STEP ABOVE, AND TWO VIEWS OF
005700* THE SAME BYTES SO A SINGLE COMPARE CAN ASK "DID EVERY STEP COME BACK
005800* CLEAN" WITHOUT A PERFORM-VARYING LOOP.
005900*--------------------------------------------------------------------
006000 01  WS-JOB-STEP-STATUS-TABLE.
006100     05  WS-JOB-STEP-STATUS          OCCURS 8 TIMES
006200                                      PIC X(01).
006300         88  WS-STEP-OK              VALUE "0".
006400         88  WS-STEP-FAILED          VALUE "8".
006500     05  FILLER                      PIC X(02) VALUE SPACES.
006600
006700 01  FILLER REDEFINES WS-JOB-STEP-STATUS-TABLE.
006800     05  WS-JOB-STEP-STATUS-ALL      PIC X(08).
006900         88  WS-ALL-STEPS-OK         VALUE "00000000".
007000     05  FILLER                      PIC X(02).
007100
007200 77  WS-STEP-SUBSCRIPT               PIC 9(02)  COMP.
007300
007400*--------------------------------------------------------------------
007500* RUN TIMESTAMP FOR THE JOB BANNER - KEPT AS ONE NUMERIC TIMESTAMP
007600* AND REDEFINED AS A SINGLE DISPLAY STRING FOR THE HEADER LINE.
007700*--------------------------------------------------------------------
007800 01  WS-RUN-TIMESTAMP.
007900     05  WS-RUN-TIMESTAMP-DATE       PIC 9(08).
008000     05  WS-RUN-TIMESTAMP-TIME       PIC 9(06).
008100     05  FILLER                      PIC X(01).
008200
008300 01  FILLER REDEFINES WS-RUN-TIMESTAMP.
008400     05  WS-RUN-TIMESTAMP-DISPLAY    PIC X(15).
008500
008600 01  WS-JOB-BANNER.
008700     05  FILLER                      PIC X(20)
008800                                      VALUE "STOCK BATCH RUN DATE".
008900     05  FILLER                      PIC X(02) VALUE SPACES.
009000     05  WS-BANNER-DATE              PIC 9(08).
009100     05  FILLER                      PIC X(04) VALUE SPACES.
009200     05  WS-BANNER-TIME              PIC X(15).
009300     05  FILLER                      PIC X(21) VALUE SPACES.
009400
009500 01  FILLER REDEFINES WS-JOB-BANNER.
009600     05  WS-JOB-BANNER-ALL           PIC X(70).
009700
009800 PROCEDURE DIVISION.
009900*--------------------------------------------------------------------
010000 0100-RUN-THE-JOB.
010100
010200     PERFORM 0200-INITIALIZE-THE-RUN.
010300     PERFORM 0300-RUN-ALL-JOB-STEPS THRU 0300-RUN-ALL-JOB-STEPS-EXIT.
010400     PERFORM 0900-FINISH-THE-RUN.
010500
010600     STOP RUN.
010700
010800 0100-RUN-THE-JOB-EXIT.
010900     EXIT.
011000*--------------------------------------------------------------------
011100 0200-INITIALIZE-THE-RUN.
011200
011300     MOVE "00000000" TO WS-JOB-STEP-STATUS-ALL.
011400     PERFORM 0100-GET-RUN-DATE.
011500     MOVE WS-RUN-DATE-CCYYMMDD TO WS-BANNER-DATE
011600                                   WS-RUN-TIMESTAMP-DATE.
011700     ACCEPT WS-RUN-TIMESTAMP-TIME FROM TIME.
011800     MOVE WS-RUN-TIMESTAMP-DISPLAY TO WS-BANNER-TIME.
011900     DISPLAY WS-JOB-BANNER.
012000
012100     IF WS-RERUN-REQUESTED
012200        DISPLAY "UPSI-0 ON  - RERUN REQUESTED, MASTER STEPS SKIPPED"
012300     ELSE
012400        DISPLAY "UPSI-0 OFF - NORMAL RUN, ALL STEPS EXECUTE".
012500
012600 0200-INITIALIZE-THE-RUN-EXIT.
012700     EXIT.
012800*--------------------------------------------------------------------
012900 0300-RUN-ALL-JOB-STEPS.
013000
013100     IF WS-NORMAL-RUN
013200        CALL "WAREHOUSE-MAINTENANCE"
013300        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (1)
013400        IF WS-STEP-FAILED (1)
013500           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
013600
013700     IF WS-NORMAL-RUN
013800        CALL "PRODUCT-MAINTENANCE"
013900        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (2)
014000        IF WS-STEP-FAILED (2)
014100           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
014200
014300     IF WS-NORMAL-RUN
014400        CALL "PARTNER-MAINTENANCE"
014500        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (3)
014600        IF WS-STEP-FAILED (3)
014700           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
014800
014900     IF WS-NORMAL-RUN
015000        CALL "BASEINFO-MAINTENANCE"
015100        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (4)
015200        IF WS-STEP-FAILED (4)
015300           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
015400
015500     IF WS-NORMAL-RUN
015600        CALL "USER-MAINTENANCE"
015700        MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (5)
015800        IF WS-STEP-FAILED (5)
015900           GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
016000
016100     CALL "STOCK-POSTING".
016200     MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (6).
016300     IF WS-STEP-FAILED (6)
016400        GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
016500
016600     CALL "INVENTORY-WARNING".
016700     MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (7).
016800     IF WS-STEP-FAILED (7)
016900        GO TO 0300-RUN-ALL-JOB-STEPS-EXIT.
017000
017100     CALL "STOCK-STATISTICS".
017200     MOVE RETURN-CODE TO WS-JOB-STEP-STATUS (8).
017300
017400 0300-RUN-ALL-JOB-STEPS-EXIT.
017500     EXIT.
017600*--------------------------------------------------------------------
017700 0900-FINISH-THE-RUN.
017800
017900     IF WS-ALL-STEPS-OK
018000        DISPLAY "STOCK-BATCH-DRIVER - ALL STEPS COMPLETED NORMALLY"
018100     ELSE
018200        DISPLAY "STOCK-BATCH-DRIVER - RUN STOPPED, STEP STATUS TABLE:"
018300        PERFORM 0910-DISPLAY-STEP-STATUSES
018400           VARYING WS-STEP-SUBSCRIPT FROM 1 BY 1
018500             UNTIL WS-STEP-SUBSCRIPT > 8.
018600
018700 0900-FINISH-THE-RUN-EXIT.
018800     EXIT.
018900*--------------------------------------------------------------------
019000 0910-DISPLAY-STEP-STATUSES.
019100
019200     DISPLAY "  STEP " WS-STEP-SUBSCRIPT
019300             " STATUS " WS-JOB-STEP-STATUS (WS-STEP-SUBSCRIPT).
019400
019500 0910-DISPLAY-STEP-STATUSES-EXIT.
019600     EXIT.
019700*--------------------------------------------------------------------
019800 COPY "PLGTDATE.CBL".
