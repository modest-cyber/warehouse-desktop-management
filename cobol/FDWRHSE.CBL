000100*--------------------------------------------------------------------
000200* FDWRHSE.CBL
000300* WAREHOUSE MASTER RECORD LAYOUT.  THE OLD-MASTER/NEW-MASTER PASS
000400* SHARES ONE LAYOUT, QUALIFIED "OF OLD-WAREHOUSE-RECORD" OR "OF
000500* NEW-WAREHOUSE-RECORD" WHEN A FIELD NAME ALONE IS AMBIGUOUS.
000600*--------------------------------------------------------------------
000700* 2001-03-12 RDC  REQ-2230   ORIGINAL
000800* 2001-03-12 RDC  REQ-2230   WH-CAPACITY WIDENED TO S9(9)V99 PER
000900*                             WAREHOUSE SERVICES REQUEST
001000*--------------------------------------------------------------------
001100     FD  WAREHOUSE-MASTER-OLD
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  OLD-WAREHOUSE-RECORD.
001500         05  WH-ID              OF OLD-WAREHOUSE-RECORD   PIC 9(06).
001600         05  WH-CODE            OF OLD-WAREHOUSE-RECORD   PIC X(14).
001700         05  WH-NAME            OF OLD-WAREHOUSE-RECORD   PIC X(30).
001800         05  WH-ADDRESS         OF OLD-WAREHOUSE-RECORD   PIC X(40).
001900         05  WH-MANAGER         OF OLD-WAREHOUSE-RECORD   PIC X(20).
002000         05  WH-PHONE           OF OLD-WAREHOUSE-RECORD   PIC X(15).
002100         05  WH-CAPACITY        OF OLD-WAREHOUSE-RECORD   PIC S9(9)V99.
002200         05  WH-STATUS          OF OLD-WAREHOUSE-RECORD   PIC 9(01).
002300             88  WH-ENABLED     OF OLD-WAREHOUSE-RECORD   VALUE 1.
002400             88  WH-DISABLED    OF OLD-WAREHOUSE-RECORD   VALUE 0.
002500         05  FILLER             OF OLD-WAREHOUSE-RECORD   PIC X(17).
002600
002700     FD  WAREHOUSE-MASTER-NEW
002800         LABEL RECORDS ARE STANDARD.
002900
003000     01  NEW-WAREHOUSE-RECORD.
003100         05  WH-ID              OF NEW-WAREHOUSE-RECORD   PIC 9(06).
003200         05  WH-CODE            OF NEW-WAREHOUSE-RECORD   PIC X(14).
003300         05  WH-NAME            OF NEW-WAREHOUSE-RECORD   PIC X(30).
003400         05  WH-ADDRESS         OF NEW-WAREHOUSE-RECORD   PIC X(40).
003500         05  WH-MANAGER         OF NEW-WAREHOUSE-RECORD   PIC X(20).
003600         05  WH-PHONE           OF NEW-WAREHOUSE-RECORD   PIC X(15).
003700         05  WH-CAPACITY        OF NEW-WAREHOUSE-RECORD   PIC S9(9)V99.
003800         05  WH-STATUS          OF NEW-WAREHOUSE-RECORD   PIC 9(01).
003900             88  WH-ENABLED     OF NEW-WAREHOUSE-RECORD   VALUE 1.
004000             88  WH-DISABLED    OF NEW-WAREHOUSE-RECORD   VALUE 0.
004100         05  FILLER             OF NEW-WAREHOUSE-RECORD   PIC X(17).
