000100*--------------------------------------------------------------------
000200* FDSEQCT.CBL
000300* RECORD LAYOUT FOR THE SEQUENCE-CONTROL FILE.
000400*--------------------------------------------------------------------
000500* 2001-02-06 RDC  REQ-2211   ORIGINAL
000600* 2004-07-14 RDC  REQ-2558   ADDED INTERNAL-ID COUNTER PREFIXES
000700*--------------------------------------------------------------------
000800     FD  SEQUENCE-CONTROL-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  SEQ-CONTROL-RECORD.
001200         05  SEQ-KEY.
001300             10  SEQ-PREFIX             PIC X(04).
001400             10  SEQ-DATE               PIC 9(08).
001500             10  FILLER REDEFINES SEQ-DATE.
001600                 15  SEQ-DATE-CCYY      PIC 9(04).
001700                 15  SEQ-DATE-MM        PIC 9(02).
001800                 15  SEQ-DATE-DD        PIC 9(02).
001900         05  SEQ-LAST-NUMBER            PIC 9(06).
002000         05  FILLER                     PIC X(10).
