000100*--------------------------------------------------------------------
000200* SLUSRTX.CBL
000300* SELECT CLAUSE FOR THE USER MAINTENANCE-TRANSACTION FILE.
000400*--------------------------------------------------------------------
000500* 2001-04-09 RDC  REQ-2234   ORIGINAL
000600*--------------------------------------------------------------------
000700     SELECT USER-TRANSACTION-FILE
000800            ASSIGN TO USTRANS
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS WS-USTRANS-STATUS.
