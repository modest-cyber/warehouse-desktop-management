000100*--------------------------------------------------------------------
000200* wsprint.cbl
000300* COMMON PAGE-CONTROL WORKING-STORAGE FOR PLPRINT.CBL.  THE CALLING
000400* PROGRAM DEFINES ITS OWN TITLE/HEADING-1/HEADING-2/PRINTER-RECORD
000500* AND PAGE-NUMBER, EXACTLY AS print-vendor-by-number.cob AND
000600* deductibles-report.cob DID.
000700*--------------------------------------------------------------------
000800* 1997-04-22 LFS  REQ-1840   ORIGINAL
000900*--------------------------------------------------------------------
001000 01  W-PRINTED-LINES                PIC 99     COMP.
001100     88  PAGE-FULL                  VALUE 30 THROUGH 99.
