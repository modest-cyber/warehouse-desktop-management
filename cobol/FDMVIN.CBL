000100*--------------------------------------------------------------------
000200* FDMVIN.CBL
000300* MOVEMENT-REQUEST RECORD LAYOUT - WHAT ARRIVES AHEAD OF POSTING.
000400* MRQ-RECORD-NO AND MRQ-TOTAL-AMOUNT ARE BLANK/ZERO ON INPUT; THEY
000500* ARE FILLED IN BY stock-posting.cob's 0100-/0500- PARAGRAPHS AND
000600* CARRIED FORWARD ONTO THE POSTED MOVEMENT RECORD (FDMVOUT.CBL).
000700*--------------------------------------------------------------------
000800* 2001-04-23 RDC  REQ-2236   ORIGINAL
000900*--------------------------------------------------------------------
001000     FD  MOVEMENT-REQUEST-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  MOVEMENT-REQUEST-RECORD.
001400         05  MRQ-RECORD-NO               PIC X(14).
001500         05  MRQ-TYPE                    PIC 9(01).
001600             88  MRQ-IS-STOCK-IN         VALUE 1.
001700             88  MRQ-IS-STOCK-OUT        VALUE 2.
001800         05  MRQ-WAREHOUSE-ID            PIC 9(06).
001900         05  MRQ-PRODUCT-ID              PIC 9(06).
002000         05  MRQ-QUANTITY                PIC 9(07).
002100         05  MRQ-UNIT-PRICE              PIC S9(7)V99.
002200         05  MRQ-SUPPLIER-CLIENT-ID      PIC 9(06).
002300         05  MRQ-OPERATOR                PIC X(20).
002400         05  MRQ-RECORD-DATE             PIC 9(08).
002500         05  MRQ-REMARK                  PIC X(40).
002600         05  FILLER                      PIC X(10).
