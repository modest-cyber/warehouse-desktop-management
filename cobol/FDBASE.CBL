000100*--------------------------------------------------------------------
000200* FDBASE.CBL
000300* BASE-INFO (REFERENCE CODE) MASTER RECORD LAYOUT - OLD-MASTER/
000400* NEW-MASTER PAIR.  BI-TYPE "category  " OR "unit      " (BLANK-
000500* PADDED TO 10) SELECTS THE CODE SET A RECORD BELONGS TO.
000600*--------------------------------------------------------------------
000700* 2001-04-02 RDC  REQ-2233   ORIGINAL
000800*--------------------------------------------------------------------
000900     FD  BASEINFO-MASTER-OLD
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  OLD-BASEINFO-RECORD.
001300         05  BI-ID              OF OLD-BASEINFO-RECORD    PIC 9(06).
001400         05  BI-TYPE            OF OLD-BASEINFO-RECORD    PIC X(10).
001500         05  BI-NAME            OF OLD-BASEINFO-RECORD    PIC X(30).
001600         05  BI-CODE            OF OLD-BASEINFO-RECORD    PIC X(14).
001700         05  BI-DESC            OF OLD-BASEINFO-RECORD    PIC X(40).
001800         05  BI-STATUS          OF OLD-BASEINFO-RECORD    PIC 9(01).
001900             88  BI-ENABLED     OF OLD-BASEINFO-RECORD    VALUE 1.
002000             88  BI-DISABLED    OF OLD-BASEINFO-RECORD    VALUE 0.
002100         05  FILLER             OF OLD-BASEINFO-RECORD    PIC X(01).
002200
002300     FD  BASEINFO-MASTER-NEW
002400         LABEL RECORDS ARE STANDARD.
002500
002600     01  NEW-BASEINFO-RECORD.
002700         05  BI-ID              OF NEW-BASEINFO-RECORD    PIC 9(06).
002800         05  BI-TYPE            OF NEW-BASEINFO-RECORD    PIC X(10).
002900         05  BI-NAME            OF NEW-BASEINFO-RECORD    PIC X(30).
003000         05  BI-CODE            OF NEW-BASEINFO-RECORD    PIC X(14).
003100         05  BI-DESC            OF NEW-BASEINFO-RECORD    PIC X(40).
003200         05  BI-STATUS          OF NEW-BASEINFO-RECORD    PIC 9(01).
003300             88  BI-ENABLED     OF NEW-BASEINFO-RECORD    VALUE 1.
003400             88  BI-DISABLED    OF NEW-BASEINFO-RECORD    VALUE 0.
003500         05  FILLER             OF NEW-BASEINFO-RECORD    PIC X(01).
