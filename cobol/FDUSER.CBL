000100*--------------------------------------------------------------------
000200* FDUSER.CBL
000300* OPERATOR/USER MASTER RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
000400* US-PASSWORD IS A HASHED TOKEN PRODUCED AHEAD OF THIS RUN; THE
000500* BATCH LAYER NEVER COMPUTES IT, ONLY COMPARES IT ON THE LOGIN CHECK.
000600*--------------------------------------------------------------------
000700* 2001-04-09 RDC  REQ-2234   ORIGINAL
000800*--------------------------------------------------------------------
000900     FD  USER-MASTER-OLD
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  OLD-USER-RECORD.
001300         05  US-ID              OF OLD-USER-RECORD        PIC 9(06).
001400         05  US-USERNAME        OF OLD-USER-RECORD        PIC X(20).
001500         05  US-PASSWORD        OF OLD-USER-RECORD        PIC X(32).
001600         05  US-REAL-NAME       OF OLD-USER-RECORD        PIC X(20).
001700         05  US-ROLE            OF OLD-USER-RECORD        PIC X(10).
001800         05  US-STATUS          OF OLD-USER-RECORD        PIC 9(01).
001900             88  US-ENABLED     OF OLD-USER-RECORD        VALUE 1.
002000             88  US-DISABLED    OF OLD-USER-RECORD        VALUE 0.
002100         05  FILLER             OF OLD-USER-RECORD        PIC X(01).
002200
002300     FD  USER-MASTER-NEW
002400         LABEL RECORDS ARE STANDARD.
002500
002600     01  NEW-USER-RECORD.
002700         05  US-ID              OF NEW-USER-RECORD        PIC 9(06).
002800         05  US-USERNAME        OF NEW-USER-RECORD        PIC X(20).
002900         05  US-PASSWORD        OF NEW-USER-RECORD        PIC X(32).
003000         05  US-REAL-NAME       OF NEW-USER-RECORD        PIC X(20).
003100         05  US-ROLE            OF NEW-USER-RECORD        PIC X(10).
003200         05  US-STATUS          OF NEW-USER-RECORD        PIC 9(01).
003300             88  US-ENABLED     OF NEW-USER-RECORD        VALUE 1.
003400             88  US-DISABLED    OF NEW-USER-RECORD        VALUE 0.
003500         05  FILLER             OF NEW-USER-RECORD        PIC X(01).
