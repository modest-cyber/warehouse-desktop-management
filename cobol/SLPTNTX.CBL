000100*--------------------------------------------------------------------
000200* SLPTNTX.CBL
000300* SELECT CLAUSE FOR THE SUPPLIER/CLIENT MAINTENANCE-TRANSACTION FILE.
000400*--------------------------------------------------------------------
000500* 2001-03-26 RDC  REQ-2232   ORIGINAL
000600*--------------------------------------------------------------------
000700     SELECT PARTNER-TRANSACTION-FILE
000800            ASSIGN TO PTTRANS
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS WS-PTTRANS-STATUS.
