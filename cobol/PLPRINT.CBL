000100*--------------------------------------------------------------------
000200* PLPRINT.CBL
000300* COMMON PAGE-HEADING / PAGE-BREAK PROCEDURE, SHARED BY EVERY REPORT
000400* PROGRAM IN THE SYSTEM.  THE CALLING PROGRAM MUST DEFINE, IN ITS OWN
000500* WORKING-STORAGE, A TITLE, HEADING-1, HEADING-2, A PRINTER-RECORD IN
000600* ITS FD, AND COPY wsprint.cbl FOR W-PRINTED-LINES/PAGE-FULL.
000700*--------------------------------------------------------------------
000800* 1997-04-22 LFS  REQ-1840   ORIGINAL
000900* 1999-01-11 LFS  REQ-1901   FINALIZE-PAGE NOW SKIPS TO A NEW PAGE
001000*                             WHEN THE PRINTER SUPPORTS C01
001100*--------------------------------------------------------------------
001200 PRINT-HEADINGS.
001300
001400     ADD 1 TO PAGE-NUMBER.
001500     MOVE TITLE TO PRINTER-RECORD.
001600     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
001700     MOVE HEADING-1 TO PRINTER-RECORD.
001800     WRITE PRINTER-RECORD AFTER ADVANCING 2.
001900     MOVE HEADING-2 TO PRINTER-RECORD.
002000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002100     MOVE SPACES TO PRINTER-RECORD.
002200     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002300     MOVE 4 TO W-PRINTED-LINES.
002400
002500 PRINT-HEADINGS-EXIT.
002600     EXIT.
002700*--------------------------------------------------------------------
002800 FINALIZE-PAGE.
002900
003000     MOVE SPACES TO PRINTER-RECORD.
003100     WRITE PRINTER-RECORD AFTER ADVANCING 2.
003200     MOVE 0 TO W-PRINTED-LINES.
003300
003400 FINALIZE-PAGE-EXIT.
003500     EXIT.
