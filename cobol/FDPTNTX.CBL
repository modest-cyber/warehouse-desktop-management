000100*--------------------------------------------------------------------
000200* FDPTNTX.CBL
000300* SUPPLIER/CLIENT MAINTENANCE-TRANSACTION RECORD - ONE ADD, CHANGE OR
000400* DELETE REQUEST AGAINST THE PARTNER MASTER.  PTTX-CODE MAY ARRIVE
000500* BLANK ON AN ADD - THE PROGRAM THEN GENERATES ONE FROM PLCODEGN.CBL,
000600* PREFIX "SUP" OR "CLI" DEPENDING ON PTTX-TYPE.
000700*--------------------------------------------------------------------
000800* 2001-03-26 RDC  REQ-2232   ORIGINAL
000900* 2001-09-04 RDC  REQ-2267   ADDED PTTX-CODE, SAME AS THE WAREHOUSE
001000*                             TRANSACTION FILE
001100*--------------------------------------------------------------------
001200     FD  PARTNER-TRANSACTION-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  PARTNER-TRANSACTION-RECORD.
001600         05  PTTX-ACTION-CODE            PIC X(01).
001700             88  PTTX-ADD-PARTNER        VALUE "A".
001800             88  PTTX-CHANGE-PARTNER     VALUE "C".
001900             88  PTTX-DELETE-PARTNER     VALUE "D".
002000         05  PTTX-ID                     PIC 9(06).
002100         05  PTTX-CODE                   PIC X(15).
002200         05  PTTX-NAME                   PIC X(30).
002300         05  PTTX-TYPE                   PIC 9(01).
002400         05  PTTX-CONTACT                PIC X(20).
002500         05  PTTX-PHONE                  PIC X(15).
002600         05  PTTX-EMAIL                  PIC X(40).
002700         05  PTTX-ADDRESS                PIC X(40).
002800         05  PTTX-STATUS                 PIC 9(01).
002900         05  FILLER                      PIC X(01).
