000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BASEINFO-MAINTENANCE.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* MAINTAINS THE BASE-INFO (REFERENCE CODE) MASTER - CATEGORY AND UNIT
001000* CODE SETS SHARE THIS ONE FILE, KEYED BY BI-ID, THE SAME WAY THE OLD
001100* STATE-CODE FILE CARRIED ONLY ONE KIND OF REFERENCE RECORD.  THIS
001200* RUN REPLACED THE OLD INTERACTIVE STATE-CODE-MAINTENANCE SCREEN WITH
001300* A SEQUENTIAL OLD-MASTER/NEW-MASTER UPDATE DRIVEN BY A BATCH
001400* TRANSACTION FILE PREPARED EARLIER IN THE DAY.
001500*
001600* PASS 1 MATCHES BASEINFO-TRANSACTION-FILE (CHANGE/DELETE ACTIONS
001700* ONLY) AGAINST THE OLD MASTER, WRITING THE SURVIVING/UPDATED RECORDS
001800* TO THE NEW MASTER.  PASS 2 RE-READS THE TRANSACTION FILE FOR THE
001900* ADD ACTIONS ONLY AND APPENDS THEM TO THE NEW MASTER, EACH GETTING A
002000* FRESH BI-ID FROM THE SEQUENCE-CONTROL FILE (PREFIX "BIID").
002100*--------------------------------------------------------------------
002200* 1989-04-02 RDC  REQ-0872   ORIGINAL, ADAPTED FROM THE OLD
002300*                             STATE-CODE-MAINTENANCE SCREEN
002400* 1991-02-11 JTK  REQ-1002   ADDED DELETE REFERENCE-IN-USE CHECK
002500*                             (A CATEGORY IN USE BY A PRODUCT COULD
002600*                             OTHERWISE BE REMOVED OUT FROM UNDER IT)
002700* 1994-07-19 RDC  REQ-1198   CODE-UNIQUENESS TABLE ADDED - PREVIOUSLY
002800*                             DUPLICATE BI-CODEs ONLY SURFACED WHEN
002900*                             PRODUCT-MAINTENANCE TRIED TO LOOK ONE UP
003000* 1998-11-03 LFS  REQ-1997   RUN-DATE PULLED FROM SHARED wsdate.cbl
003100* 1999-08-19 LFS  Y2K-0042   CENTURY WINDOW - SEE wsdate.cbl
003200* 2002-03-08 RDC  REQ-2310   IN-USE CHECK NOW READS THE PRODUCT MASTER
003300*                             DIRECTLY - THE CODE-TABLE COMPARE ADDED
003400*                             UNDER REQ-1002 WAS MATCHING THE RECORD
003500*                             AGAINST ITS OWN CODE AND REFUSED EVERY
003600*                             DELETE THAT HAD A CODE AT ALL
003700* 2003-02-27 RDC  REQ-2455   RETURN-CODE NOW SET NON-ZERO WHEN ANY
003800*                             TRANSACTION IS REJECTED, SO THE DRIVER
003900*                             CAN STOP THE NIGHTLY RUN
004000*--------------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON  STATUS IS WS-TEST-RUN
004600            OFF STATUS IS WS-PRODUCTION-RUN.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     COPY "SLBASE.CBL".
005000     COPY "SLBASTX.CBL".
005100     COPY "SLSEQCT.CBL".
005200     COPY "SLPROD.CBL".
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600     COPY "FDBASE.CBL".
005700     COPY "FDBASTX.CBL".
005800     COPY "FDSEQCT.CBL".
005900     COPY "FDPROD.CBL".
006000
006100 WORKING-STORAGE SECTION.
006200 COPY "wsdate.cbl".
006300 COPY "wscodegn.cbl".
006400
006500 01  WS-FILE-STATUSES.
006600     05  WS-BIMASOLD-STATUS          PIC X(02).
006700         88  BIMASOLD-OK             VALUE "00".
006800         88  BIMASOLD-EOF            VALUE "10".
006900     05  WS-BIMASNEW-STATUS          PIC X(02).
007000         88  BIMASNEW-OK             VALUE "00".
007100     05  WS-BITRANS-STATUS           PIC X(02).
007200         88  BITRANS-OK              VALUE "00".
007300         88  BITRANS-EOF             VALUE "10".
007400     05  WS-PRMASOLD-STATUS          PIC X(02).
007500         88  PRMASOLD-OK             VALUE "00".
007600         88  PRMASOLD-EOF            VALUE "10".
007700     05  FILLER                      PIC X(02) VALUE SPACES.
007800
007900 01  FILLER REDEFINES WS-FILE-STATUSES.
008000     05  WS-FILE-STATUSES-ALL        PIC X(10).
008100
008200 01  WS-SWITCHES.
008300     05  WS-OLD-MASTER-EOF-SW        PIC X(01)  VALUE "N".
008400         88  OLD-MASTER-AT-EOF       VALUE "Y".
008500     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
008600         88  TRANSACTION-AT-EOF      VALUE "Y".
008700     05  WS-ANY-REJECT-SW            PIC X(01)  VALUE "N".
008800         88  ANY-TRANSACTION-REJECTED VALUE "Y".
008900     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
009000         88  THIS-TRANSACTION-REJECTED VALUE "Y".
009100     05  FILLER                      PIC X(01).
009200
009300 01  WS-MATCH-KEYS.
009400     05  WS-OLD-KEY                  PIC 9(06)  COMP.
009500     05  WS-TXN-KEY                  PIC 9(06)  COMP.
009600     05  FILLER                      PIC X(01).
009700
009800 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
009900
010000*--------------------------------------------------------------------
010100* CODE-UNIQUENESS TABLE - LOADED FROM THE OLD MASTER AT START-UP,
010200* CHECKED BEFORE AN ADD OR A CODE CHANGE IS LET THROUGH.  2,000
010300* ENTRIES COVERS EVERY BASE-INFO CODE SET WE HAVE EVER CARRIED.
010400*--------------------------------------------------------------------
010500 01  WS-CODE-TABLE.
010600     05  WS-CODE-ENTRY               OCCURS 2000 TIMES
010700                                      PIC X(14).
010800     05  FILLER                      PIC X(01).
010900
011000 01  FILLER REDEFINES WS-CODE-TABLE.
011100     05  WS-CODE-ENTRY-X             PIC X(28001).
011200
011300 77  WS-CODE-TABLE-COUNT             PIC 9(04)  COMP VALUE ZERO.
011400 77  WS-CODE-SEARCH-SUB              PIC 9(04)  COMP.
011500 77  WS-CODE-FOUND-SW                PIC X(01).
011600     88  WS-CODE-ALREADY-USED        VALUE "Y".
011700
011800*--------------------------------------------------------------------
011900* BASEINFO-IN-USE TABLE - ONE ENTRY PER BI-ID SEEN AS A PR-CATEGORY-ID
012000* OR PR-UNIT-ID ON THE PRODUCT MASTER.  LOADED AT START-UP SO A
012100* CATEGORY OR UNIT STILL CLAIMED BY A PRODUCT CANNOT BE DELETED.
012200*--------------------------------------------------------------------
012300 01  WS-BI-USED-TABLE.
012400     05  WS-BI-USED-ENTRY            OCCURS 3000 TIMES
012500                                      PIC 9(06) COMP.
012600     05  FILLER                      PIC X(01).
012700
012800 77  WS-BI-USED-COUNT                PIC 9(04)  COMP VALUE ZERO.
012900 77  WS-BI-USED-SEARCH-SUB           PIC 9(04)  COMP.
013000 77  WS-BI-ID-TO-RECORD              PIC 9(06)  COMP.
013100 77  WS-BI-USED-FOUND-SW             PIC X(01).
013200     88  WS-BASEINFO-IN-USE          VALUE "Y".
013300
013400 01  WS-CONTROL-COUNTS.
013500     05  WS-ADDS-APPLIED             PIC 9(05)  COMP VALUE ZERO.
013600     05  WS-CHANGES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
013700     05  WS-DELETES-APPLIED          PIC 9(05)  COMP VALUE ZERO.
013800     05  WS-REJECTS                  PIC 9(05)  COMP VALUE ZERO.
013900     05  FILLER                      PIC X(01).
014000
014100*--------------------------------------------------------------------
014200* RUN-HEADER LINE FOR THE OPERATOR LOG - SAME BANNER SHAPE AS THE
014300* NIGHTLY DRIVER'S OWN HEADER LINE.
014400*--------------------------------------------------------------------
014500 01  WS-RUN-BANNER.
014600     05  FILLER                      PIC X(20)
014700                                      VALUE "BASEINFO MAINT RUN  ".
014800     05  WS-RUN-BANNER-DATE          PIC 9(08).
014900     05  FILLER                      PIC X(10) VALUE SPACES.
015000
015100 01  FILLER REDEFINES WS-RUN-BANNER.
015200     05  WS-RUN-BANNER-ALL           PIC X(38).
015300
015400 PROCEDURE DIVISION.
015500*--------------------------------------------------------------------
015600 0100-MAIN-LINE.
015700
015800     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
015900     PERFORM 1000-MATCH-CHANGES-AND-DELETES
016000        THRU 1000-MATCH-CHANGES-AND-DELETES-EXIT
016100        UNTIL OLD-MASTER-AT-EOF AND TRANSACTION-AT-EOF.
016200     PERFORM 2000-APPEND-THE-ADDS THRU 2000-APPEND-THE-ADDS-EXIT.
016300     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
016400
016500     IF ANY-TRANSACTION-REJECTED
016600        MOVE 8 TO RETURN-CODE
016700     ELSE
016800        MOVE 0 TO RETURN-CODE.
016900
017000     STOP RUN.
017100
017200 0100-MAIN-LINE-EXIT.
017300     EXIT.
017400*--------------------------------------------------------------------
017500 0200-INITIALIZE.
017600
017700     PERFORM 0100-GET-RUN-DATE.
017800     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-BANNER-DATE.
017900     DISPLAY WS-RUN-BANNER.
018000
018100     OPEN INPUT  BASEINFO-MASTER-OLD
018200          INPUT  BASEINFO-TRANSACTION-FILE
018300          OUTPUT BASEINFO-MASTER-NEW
018400          I-O    SEQUENCE-CONTROL-FILE.
018500
018600     PERFORM 0210-LOAD-CODE-TABLE THRU 0210-LOAD-CODE-TABLE-EXIT.
018700     PERFORM 0240-LOAD-BI-USED-TABLE THRU 0240-LOAD-BI-USED-TABLE-EXIT.
018800     PERFORM 0220-READ-OLD-MASTER-NEXT.
018900     PERFORM 0230-READ-TRANSACTION-NEXT.
019000
019100 0200-INITIALIZE-EXIT.
019200     EXIT.
019300*--------------------------------------------------------------------
019400 0210-LOAD-CODE-TABLE.
019500
019600     READ BASEINFO-MASTER-OLD RECORD
019700          AT END SET BIMASOLD-EOF TO TRUE.
019800
019900     PERFORM 0215-LOAD-ONE-CODE-ENTRY UNTIL BIMASOLD-EOF.
020000
020100     CLOSE BASEINFO-MASTER-OLD.
020200     OPEN INPUT BASEINFO-MASTER-OLD.
020300     SET BIMASOLD-OK TO TRUE.
020400
020500 0210-LOAD-CODE-TABLE-EXIT.
020600     EXIT.
020700*--------------------------------------------------------------------
020800 0215-LOAD-ONE-CODE-ENTRY.
020900
021000     IF BI-CODE OF OLD-BASEINFO-RECORD NOT = SPACES
021100        ADD 1 TO WS-CODE-TABLE-COUNT
021200        MOVE BI-CODE OF OLD-BASEINFO-RECORD
021300          TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
021400
021500     READ BASEINFO-MASTER-OLD RECORD
021600          AT END SET BIMASOLD-EOF TO TRUE.
021700
021800 0215-LOAD-ONE-CODE-ENTRY-EXIT.
021900     EXIT.
022000*--------------------------------------------------------------------
022100 0220-READ-OLD-MASTER-NEXT.
022200
022300     READ BASEINFO-MASTER-OLD RECORD
022400          AT END
022500              SET OLD-MASTER-AT-EOF TO TRUE
022600              MOVE WS-HIGH-KEY TO WS-OLD-KEY
022700          NOT AT END
022800              MOVE BI-ID OF OLD-BASEINFO-RECORD TO WS-OLD-KEY.
022900
023000 0220-READ-OLD-MASTER-NEXT-EXIT.
023100     EXIT.
023200*--------------------------------------------------------------------
023300 0230-READ-TRANSACTION-NEXT.
023400
023500     READ BASEINFO-TRANSACTION-FILE RECORD
023600          AT END
023700              SET TRANSACTION-AT-EOF TO TRUE
023800              MOVE WS-HIGH-KEY TO WS-TXN-KEY
023900          NOT AT END
024000              MOVE BITX-ID TO WS-TXN-KEY.
024100
024200     IF NOT TRANSACTION-AT-EOF AND BITX-ADD-BASEINFO
024300        PERFORM 0230-READ-TRANSACTION-NEXT.
024400
024500 0230-READ-TRANSACTION-NEXT-EXIT.
024600     EXIT.
024700*--------------------------------------------------------------------
024800 0240-LOAD-BI-USED-TABLE.
024900
025000     OPEN INPUT PRODUCT-MASTER-OLD.
025100
025200     READ PRODUCT-MASTER-OLD RECORD
025300          AT END SET PRMASOLD-EOF TO TRUE.
025400
025500     PERFORM 0245-LOAD-BI-USED-FROM-PRODUCT UNTIL PRMASOLD-EOF.
025600
025700     CLOSE PRODUCT-MASTER-OLD.
025800     SET PRMASOLD-OK TO TRUE.
025900
026000 0240-LOAD-BI-USED-TABLE-EXIT.
026100     EXIT.
026200*--------------------------------------------------------------------
026300 0245-LOAD-BI-USED-FROM-PRODUCT.
026400
026500     IF PR-CATEGORY-ID OF OLD-PRODUCT-RECORD NOT = 0
026600        MOVE PR-CATEGORY-ID OF OLD-PRODUCT-RECORD TO WS-BI-ID-TO-RECORD
026700        PERFORM 0260-RECORD-BI-AS-USED THRU 0260-RECORD-BI-AS-USED-EXIT.
026800
026900     IF PR-UNIT-ID OF OLD-PRODUCT-RECORD NOT = 0
027000        MOVE PR-UNIT-ID OF OLD-PRODUCT-RECORD TO WS-BI-ID-TO-RECORD
027100        PERFORM 0260-RECORD-BI-AS-USED THRU 0260-RECORD-BI-AS-USED-EXIT.
027200
027300     READ PRODUCT-MASTER-OLD RECORD
027400          AT END SET PRMASOLD-EOF TO TRUE.
027500
027600 0245-LOAD-BI-USED-FROM-PRODUCT-EXIT.
027700     EXIT.
027800*--------------------------------------------------------------------
027900* CALLER MOVES THE ID TO WS-BI-ID-TO-RECORD FIRST; THIS PARAGRAPH
028000* ADDS IT TO THE TABLE ONLY WHEN IT IS NOT ALREADY THERE.
028100*--------------------------------------------------------------------
028200 0260-RECORD-BI-AS-USED.
028300
028400     MOVE "N" TO WS-BI-USED-FOUND-SW.
028500     PERFORM 0265-CHECK-ONE-BI-USED-ENTRY
028600        VARYING WS-BI-USED-SEARCH-SUB FROM 1 BY 1
028700          UNTIL WS-BI-USED-SEARCH-SUB > WS-BI-USED-COUNT.
028800
028900     IF NOT WS-BASEINFO-IN-USE
029000        ADD 1 TO WS-BI-USED-COUNT
029100        MOVE WS-BI-ID-TO-RECORD TO WS-BI-USED-ENTRY (WS-BI-USED-COUNT).
029200
029300 0260-RECORD-BI-AS-USED-EXIT.
029400     EXIT.
029500*--------------------------------------------------------------------
029600 0265-CHECK-ONE-BI-USED-ENTRY.
029700
029800     IF WS-BI-USED-ENTRY (WS-BI-USED-SEARCH-SUB) = WS-BI-ID-TO-RECORD
029900        SET WS-BASEINFO-IN-USE TO TRUE.
030000
030100 0265-CHECK-ONE-BI-USED-ENTRY-EXIT.
030200     EXIT.
030300*--------------------------------------------------------------------
030400 1000-MATCH-CHANGES-AND-DELETES.
030500
030600     IF WS-OLD-KEY < WS-TXN-KEY
030700        WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
030800        PERFORM 0220-READ-OLD-MASTER-NEXT
030900     ELSE
031000        IF WS-OLD-KEY = WS-TXN-KEY AND NOT OLD-MASTER-AT-EOF
031100           PERFORM 1200-APPLY-CHANGE-OR-DELETE
031200              THRU 1200-APPLY-CHANGE-OR-DELETE-EXIT
031300        ELSE
031400           DISPLAY "BASEINFO-MAINTENANCE - TRANSACTION ID NOT ON FILE "
031500                   BITX-ID
031600           ADD 1 TO WS-REJECTS
031700           SET ANY-TRANSACTION-REJECTED TO TRUE
031800           PERFORM 0230-READ-TRANSACTION-NEXT.
031900
032000 1000-MATCH-CHANGES-AND-DELETES-EXIT.
032100     EXIT.
032200*--------------------------------------------------------------------
032300 1200-APPLY-CHANGE-OR-DELETE.
032400
032500     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
032600
032700     IF BITX-CHANGE-BASEINFO
032800        PERFORM 1300-VALIDATE-BASEINFO-FIELDS
032900           THRU 1300-VALIDATE-BASEINFO-FIELDS-EXIT
033000        IF THIS-TRANSACTION-REJECTED
033100           WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
033200        ELSE
033300           MOVE BITX-TYPE   TO BI-TYPE   OF OLD-BASEINFO-RECORD
033400           MOVE BITX-NAME   TO BI-NAME   OF OLD-BASEINFO-RECORD
033500           MOVE BITX-CODE   TO BI-CODE   OF OLD-BASEINFO-RECORD
033600           MOVE BITX-DESC   TO BI-DESC   OF OLD-BASEINFO-RECORD
033700           MOVE BITX-STATUS TO BI-STATUS OF OLD-BASEINFO-RECORD
033800           WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
033900           ADD 1 TO WS-CHANGES-APPLIED
034000     ELSE
034100        IF BITX-DELETE-BASEINFO
034200           MOVE "N" TO WS-BI-USED-FOUND-SW
034300           PERFORM 1420-CHECK-ONE-BI-DELETE-ENTRY
034400              VARYING WS-BI-USED-SEARCH-SUB FROM 1 BY 1
034500                UNTIL WS-BI-USED-SEARCH-SUB > WS-BI-USED-COUNT
034600           IF WS-BASEINFO-IN-USE
034700              DISPLAY "BASEINFO-MAINTENANCE - ID " BITX-ID
034800                      " STILL REFERENCED BY A PRODUCT, NOT DELETED"
034900              WRITE NEW-BASEINFO-RECORD FROM OLD-BASEINFO-RECORD
035000              ADD 1 TO WS-REJECTS
035100              SET ANY-TRANSACTION-REJECTED TO TRUE
035200           ELSE
035300              ADD 1 TO WS-DELETES-APPLIED.
035400
035500     PERFORM 0220-READ-OLD-MASTER-NEXT.
035600     PERFORM 0230-READ-TRANSACTION-NEXT.
035700
035800 1200-APPLY-CHANGE-OR-DELETE-EXIT.
035900     EXIT.
036000*--------------------------------------------------------------------
036100 1300-VALIDATE-BASEINFO-FIELDS.
036200
036300     IF BITX-NAME = SPACES OR BITX-TYPE = SPACES
036400        DISPLAY "BASEINFO-MAINTENANCE - NAME/TYPE BLANK, ID " BITX-ID
036500        ADD 1 TO WS-REJECTS
036600        SET ANY-TRANSACTION-REJECTED TO TRUE
036700        SET THIS-TRANSACTION-REJECTED TO TRUE.
036800
036900     IF BITX-STATUS NOT = 0 AND BITX-STATUS NOT = 1
037000        DISPLAY "BASEINFO-MAINTENANCE - BAD STATUS, ID " BITX-ID
037100        ADD 1 TO WS-REJECTS
037200        SET ANY-TRANSACTION-REJECTED TO TRUE
037300        SET THIS-TRANSACTION-REJECTED TO TRUE.
037400
037500 1300-VALIDATE-BASEINFO-FIELDS-EXIT.
037600     EXIT.
037700*--------------------------------------------------------------------
037800 1420-CHECK-ONE-BI-DELETE-ENTRY.
037900
038000     IF WS-BI-USED-ENTRY (WS-BI-USED-SEARCH-SUB)
038100           = BI-ID OF OLD-BASEINFO-RECORD
038200        SET WS-BASEINFO-IN-USE TO TRUE.
038300
038400 1420-CHECK-ONE-BI-DELETE-ENTRY-EXIT.
038500     EXIT.
038600*--------------------------------------------------------------------
038700 2000-APPEND-THE-ADDS.
038800
038900     CLOSE BASEINFO-MASTER-NEW
039000           BASEINFO-TRANSACTION-FILE.
039100     OPEN EXTEND BASEINFO-MASTER-NEW.
039200     OPEN INPUT  BASEINFO-TRANSACTION-FILE.
039300     MOVE "N" TO WS-TRANSACTION-EOF-SW.
039400
039500     READ BASEINFO-TRANSACTION-FILE RECORD
039600          AT END SET TRANSACTION-AT-EOF TO TRUE.
039700
039800     PERFORM 2050-APPEND-ONE-TRANSACTION UNTIL TRANSACTION-AT-EOF.
039900
040000 2000-APPEND-THE-ADDS-EXIT.
040100     EXIT.
040200*--------------------------------------------------------------------
040300 2050-APPEND-ONE-TRANSACTION.
040400
040500     IF BITX-ADD-BASEINFO
040600        PERFORM 2100-ADD-ONE-BASEINFO THRU 2100-ADD-ONE-BASEINFO-EXIT.
040700
040800     READ BASEINFO-TRANSACTION-FILE RECORD
040900          AT END SET TRANSACTION-AT-EOF TO TRUE.
041000
041100 2050-APPEND-ONE-TRANSACTION-EXIT.
041200     EXIT.
041300*--------------------------------------------------------------------
041400 2100-ADD-ONE-BASEINFO.
041500
041600     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
041700     PERFORM 1300-VALIDATE-BASEINFO-FIELDS
041800        THRU 1300-VALIDATE-BASEINFO-FIELDS-EXIT.
041900
042000     MOVE "N" TO WS-CODE-FOUND-SW.
042100     IF BITX-CODE NOT = SPACES
042200        PERFORM 2110-CHECK-ONE-ADD-CODE-ENTRY
042300           VARYING WS-CODE-SEARCH-SUB FROM 1 BY 1
042400             UNTIL WS-CODE-SEARCH-SUB > WS-CODE-TABLE-COUNT
042500        IF WS-CODE-ALREADY-USED
042600           DISPLAY "BASEINFO-MAINTENANCE - DUPLICATE CODE " BITX-CODE
042700           ADD 1 TO WS-REJECTS
042800           SET ANY-TRANSACTION-REJECTED TO TRUE
042900           SET THIS-TRANSACTION-REJECTED TO TRUE.
043000
043100     IF NOT THIS-TRANSACTION-REJECTED
043200        MOVE "BIID"          TO CDGN-PREFIX
043300        MOVE ZEROS           TO CDGN-DATE
043400        PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER
043500        MOVE CDGN-NEXT-SEQ   TO BI-ID     OF NEW-BASEINFO-RECORD
043600        MOVE BITX-TYPE       TO BI-TYPE   OF NEW-BASEINFO-RECORD
043700        MOVE BITX-NAME       TO BI-NAME   OF NEW-BASEINFO-RECORD
043800        MOVE BITX-CODE       TO BI-CODE   OF NEW-BASEINFO-RECORD
043900        MOVE BITX-DESC       TO BI-DESC   OF NEW-BASEINFO-RECORD
044000        MOVE BITX-STATUS     TO BI-STATUS OF NEW-BASEINFO-RECORD
044100        WRITE NEW-BASEINFO-RECORD
044200        ADD 1 TO WS-ADDS-APPLIED
044300        IF BITX-CODE NOT = SPACES
044400           ADD 1 TO WS-CODE-TABLE-COUNT
044500           MOVE BITX-CODE TO WS-CODE-ENTRY (WS-CODE-TABLE-COUNT).
044600
044700 2100-ADD-ONE-BASEINFO-EXIT.
044800     EXIT.
044900*--------------------------------------------------------------------
045000 2110-CHECK-ONE-ADD-CODE-ENTRY.
045100
045200     IF WS-CODE-ENTRY (WS-CODE-SEARCH-SUB) = BITX-CODE
045300        SET WS-CODE-ALREADY-USED TO TRUE.
045400
045500 2110-CHECK-ONE-ADD-CODE-ENTRY-EXIT.
045600     EXIT.
045700*--------------------------------------------------------------------
045800 9000-WIND-DOWN.
045900
046000     CLOSE BASEINFO-MASTER-OLD
046100           BASEINFO-MASTER-NEW
046200           BASEINFO-TRANSACTION-FILE
046300           SEQUENCE-CONTROL-FILE.
046400
046500     DISPLAY "BASEINFO-MAINTENANCE - ADDS: "    WS-ADDS-APPLIED
046600             " CHANGES: " WS-CHANGES-APPLIED
046700             " DELETES: " WS-DELETES-APPLIED
046800             " REJECTS: " WS-REJECTS.
046900
047000 9000-WIND-DOWN-EXIT.
047100     EXIT.
047200*--------------------------------------------------------------------
047300 COPY "PLGTDATE.CBL".
047400 COPY "PLCODEGN.CBL".
