000100*--------------------------------------------------------------------
000200* FDUSRTX.CBL
000300* USER MAINTENANCE-TRANSACTION RECORD.  USTX-ACTION-CODE "A" ADDS A
000400* NEW OPERATOR, "P" CHANGES A PASSWORD (OLD PASSWORD MUST VERIFY),
000500* "R" RESETS A PASSWORD ADMINISTRATIVELY (NO OLD PASSWORD CHECK),
000600* "D" REMOVES AN OPERATOR, AND "L" CHECKS A SIGN-ON ATTEMPT (NO
000700* MASTER RECORD IS CHANGED - USTX-LOGIN-PASSWORD IS COMPARED
000800* AGAINST THE STORED HASH AND THE RESULT IS REPORTED ONLY).
000900*--------------------------------------------------------------------
001000* 2001-04-09 RDC  REQ-2234   ORIGINAL
001100* 2009-09-08 JTK  REQ-3103   ADDED ACTION "L" (LOGIN CHECK) AND THE
001200*                             USTX-LOGIN-PASSWORD REDEFINITION - THE
001300*                             ON-LINE SIGN-ON SCREEN NOW SUBMITS ITS
001400*                             HASHED PASSWORD THROUGH THE SAME BATCH
001500*                             TRANSACTION FILE AS EVERY OTHER ACTION
001600*--------------------------------------------------------------------
001700     FD  USER-TRANSACTION-FILE
001800         LABEL RECORDS ARE STANDARD.
001900
002000     01  USER-TRANSACTION-RECORD.
002100         05  USTX-ACTION-CODE            PIC X(01).
002200             88  USTX-ADD-USER           VALUE "A".
002300             88  USTX-CHANGE-PASSWORD    VALUE "P".
002400             88  USTX-RESET-PASSWORD     VALUE "R".
002500             88  USTX-DELETE-USER        VALUE "D".
002600             88  USTX-LOGIN-CHECK        VALUE "L".
002700         05  USTX-ID                     PIC 9(06).
002800         05  USTX-USERNAME               PIC X(20).
002900         05  USTX-OLD-PASSWORD           PIC X(32).
003000         05  USTX-LOGIN-PASSWORD REDEFINES
003100             USTX-OLD-PASSWORD           PIC X(32).
003200         05  USTX-NEW-PASSWORD           PIC X(32).
003300         05  USTX-REAL-NAME              PIC X(20).
003400         05  USTX-STATUS                 PIC 9(01).
003500         05  USTX-REQUESTED-BY-ID        PIC 9(06).
003600         05  FILLER                      PIC X(08).
