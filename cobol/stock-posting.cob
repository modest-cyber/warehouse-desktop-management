000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOCK-POSTING.
000300 AUTHOR.        R D CONROY.
000400 INSTALLATION.  WAREHOUSE SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN.  09/04/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED OPERATIONS STAFF ONLY.
000800*--------------------------------------------------------------------
000900* VALIDATES AND POSTS THE NIGHT'S RECEIPTS AND ISSUES AGAINST THE
001000* INVENTORY BALANCE FILE.  RUNS IN TWO PASSES:
001100*   PASS 1 - READS THE MOVEMENT-REQUEST FILE IN ARRIVAL ORDER,
001200*            VALIDATES EACH RECORD AGAINST THE WAREHOUSE/PRODUCT
001300*            TABLES, ASSIGNS THE DOCUMENT NUMBER, AND WRITES EVERY
001400*            RECORD THAT PASSES TO A WORK FILE; FAILURES GO STRAIGHT
001500*            TO THE REJECT REPORT.
001600*   PASS 2 - SORTS THE WORK FILE BY WAREHOUSE/PRODUCT (KEEPING
001700*            ARRIVAL ORDER WITHIN A WAREHOUSE/PRODUCT PAIR), THEN
001800*            MERGES IT AGAINST THE INVENTORY BALANCE FILE SO THAT
001900*            EVERY MOVEMENT AGAINST THE SAME BALANCE IS APPLIED IN
002000*            THE ORDER IT ARRIVED, ONE RUNNING QUANTITY AT A TIME.
002100*--------------------------------------------------------------------
002200* 1990-09-04 RDC  REQ-0955   ORIGINAL - WRITTEN WHEN THE MANUAL
002300*                             RECEIVING LEDGER WAS RETIRED
002400* 1992-03-11 JTK  REQ-1062   A STOCK-OUT CAN NO LONGER DRIVE A
002500*                             BALANCE NEGATIVE - REJECTED INSTEAD,
002600*                             AFTER A WAREHOUSE OVER-ISSUED STOCK IT
002700*                             DID NOT HAVE
002800* 1994-07-26 RDC  REQ-1199   WAREHOUSE/PRODUCT EXISTENCE AND STATUS
002900*                             CHECKS MOVED TO IN-MEMORY TABLES, SAME
003000*                             TECHNIQUE AS THE MASTER MAINTENANCE RUNS
003100* 1998-11-03 LFS  REQ-1997   RUN-DATE NOW COMES FROM THE SHARED
003200*                             wsdate.cbl/PLGTDATE.CBL COPYBOOKS
003300* 1999-08-19 LFS  Y2K-0042   YEAR 2000 COMPLIANCE - CENTURY WINDOW ON
003400*                             THE RUN DATE AND ON EVERY RECORD DATE
003500* 2001-02-06 RDC  REQ-2211   RECORD-DATE "NOT LATER THAN RUN DATE"
003600*                             CHECK MOVED TO THE SHARED PLVALDT.CBL
003700* 2001-04-16 RDC  REQ-2235   INVENTORY BALANCE FILE RESHAPED TO THE
003800*                             CURRENT OLD-MASTER/NEW-MASTER LAYOUT
003900* 2001-04-23 RDC  REQ-2236   MOVEMENT-REQUEST AND POSTED-MOVEMENT
004000*                             FILES RENAMED AND RESHAPED TO THE
004100*                             CURRENT LAYOUT
004200* 2003-05-30 RDC  REQ-2390   DOCUMENT-NUMBER GENERATION (RK/CK + DATE
004300*                             + DAILY SEQUENCE) MOVED ONTO THE NEW
004400*                             PLCODEGN.CBL BUILDER
004500* 2004-07-14 RDC  REQ-2558   SR-ID NOW PULLED FROM THE SEQUENCE-
004600*                             CONTROL FILE'S SRID COUNTER INSTEAD OF
004700*                             BEING THE RECORD'S POSITION IN THE FILE
004800* 2005-06-14 LFS  REQ-2700   SORT/MERGE TECHNIQUE INTRODUCED FOR THE
004900*                             INVENTORY UPDATE PASS - A RANDOM-ACCESS
005000*                             REWRITE COULD NOT KEEP TWO MOVEMENTS
005100*                             AGAINST THE SAME BALANCE IN ARRIVAL
005200*                             ORDER WHEN BOTH FELL IN ONE RUN
005300* 2009-11-17 JTK  REQ-3015   2100- REFERENCED WS-OLD-COMPARE-WH/-PR
005400*                             AND WS-SRT-COMPARE-WH/-PR WITH NO
005500*                             WORKING-STORAGE DECLARATION BEHIND THEM
005600*                             - ADDED THE FOUR PIC 9(06) 77-ITEMS NEXT
005700*                             TO WS-HIGH-KEY
005800* 2009-12-08 JTK  REQ-3130   1310-/1320- WERE ONLY EVER SETTING THE
005900*                             FOUND SWITCH TO "E" ON AN ENABLED MATCH,
006000*                             SO 1300-'S "NOT FOUND" TEST WAS TRUE FOR
006100*                             EVERY ENABLED WAREHOUSE/PRODUCT TOO -
006200*                             REBUILT AS A PLAIN FOUND SWITCH PLUS A
006300*                             CAPTURED STATUS, CLASSIFIED INTO A
006400*                             THREE-WAY RESULT FIELD (OK/NOT-FOUND/
006500*                             DISABLED), SAME SHAPE AS WS-BI-CHECK-
006600*                             RESULT IN PRODUCT-MAINTENANCE.COB; ALSO
006700*                             DROPPED A STRAY MOVE OF MRQ-WAREHOUSE-ID
006800*                             INTO WS-PT-RECEIPT-COUNT IN 1900- THAT
006900*                             WAS NEVER READ BEFORE BEING OVERWRITTEN
007000*--------------------------------------------------------------------
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 ON  STATUS IS WS-TEST-RUN
007600            OFF STATUS IS WS-PRODUCTION-RUN.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     COPY "SLMVIN.CBL".
008000     COPY "SLMVOUT.CBL".
008100     COPY "SLWRHSE.CBL".
008200     COPY "SLPROD.CBL".
008300     COPY "SLINVEN.CBL".
008400     COPY "SLSEQCT.CBL".
008500
008600     SELECT WORK-MOVEMENT-FILE
008700            ASSIGN TO MVMTWORK
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS WS-MVMTWORK-STATUS.
009000
009100     SELECT SORTED-MOVEMENT-FILE
009200            ASSIGN TO MVMTSORT
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS IS WS-MVMTSORT-STATUS.
009500
009600     SELECT SORT-WORK-FILE
009700            ASSIGN TO MVMTSWRK.
009800
009900     SELECT REJECT-REPORT-FILE
010000            ASSIGN TO POSTRPT
010100            ORGANIZATION IS LINE SEQUENTIAL.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500     COPY "FDMVIN.CBL".
010600     COPY "FDMVOUT.CBL".
010700     COPY "FDWRHSE.CBL".
010800     COPY "FDPROD.CBL".
010900     COPY "FDINVEN.CBL".
011000     COPY "FDSEQCT.CBL".
011100
011200*--------------------------------------------------------------------
011300* WORK-MOVEMENT-RECORD - ONE RECORD PER MOVEMENT THAT PASSED PASS 1,
011400* CARRYING ITS AUTO-GENERATED DOCUMENT NUMBER AND ITS ARRIVAL SEQUENCE
011500* NUMBER (THE SORT'S TIE-BREAKER KEY).  SORTED-MOVEMENT-RECORD AND
011600* SORT-WORK-RECORD ARE BYTE-FOR-BYTE THE SAME SHAPE.
011700*--------------------------------------------------------------------
011800 FD  WORK-MOVEMENT-FILE
011900     LABEL RECORDS ARE STANDARD.
012000
012100 01  WORK-MOVEMENT-RECORD.
012200     05  WMV-WAREHOUSE-ID            PIC 9(06).
012300     05  WMV-PRODUCT-ID              PIC 9(06).
012400     05  WMV-ARRIVAL-SEQ             PIC 9(06).
012500     05  WMV-RECORD-NO               PIC X(14).
012600     05  WMV-TYPE                    PIC 9(01).
012700     05  WMV-QUANTITY                PIC 9(07).
012800     05  WMV-UNIT-PRICE              PIC S9(7)V99.
012900     05  WMV-TOTAL-AMOUNT            PIC S9(11)V99.
013000     05  WMV-SUPPLIER-CLIENT-ID      PIC 9(06).
013100     05  WMV-OPERATOR                PIC X(20).
013200     05  WMV-RECORD-DATE             PIC 9(08).
013300     05  WMV-REMARK                  PIC X(40).
013400     05  FILLER                      PIC X(05).
013500
013600 FD  SORTED-MOVEMENT-FILE
013700     LABEL RECORDS ARE STANDARD.
013800
013900 01  SORTED-MOVEMENT-RECORD.
014000     05  SMV-WAREHOUSE-ID            PIC 9(06).
014100     05  SMV-PRODUCT-ID              PIC 9(06).
014200     05  SMV-ARRIVAL-SEQ             PIC 9(06).
014300     05  SMV-RECORD-NO               PIC X(14).
014400     05  SMV-TYPE                    PIC 9(01).
014500     05  SMV-QUANTITY                PIC 9(07).
014600     05  SMV-UNIT-PRICE              PIC S9(7)V99.
014700     05  SMV-TOTAL-AMOUNT            PIC S9(11)V99.
014800     05  SMV-SUPPLIER-CLIENT-ID      PIC 9(06).
014900     05  SMV-OPERATOR                PIC X(20).
015000     05  SMV-RECORD-DATE             PIC 9(08).
015100     05  SMV-REMARK                  PIC X(40).
015200     05  FILLER                      PIC X(05).
015300
015400 SD  SORT-WORK-FILE.
015500
015600 01  SORT-WORK-RECORD.
015700     05  SWK-WAREHOUSE-ID            PIC 9(06).
015800     05  SWK-PRODUCT-ID              PIC 9(06).
015900     05  SWK-ARRIVAL-SEQ             PIC 9(06).
016000     05  SWK-RECORD-NO               PIC X(14).
016100     05  SWK-TYPE                    PIC 9(01).
016200     05  SWK-QUANTITY                PIC 9(07).
016300     05  SWK-UNIT-PRICE              PIC S9(7)V99.
016400     05  SWK-TOTAL-AMOUNT            PIC S9(11)V99.
016500     05  SWK-SUPPLIER-CLIENT-ID      PIC 9(06).
016600     05  SWK-OPERATOR                PIC X(20).
016700     05  SWK-RECORD-DATE             PIC 9(08).
016800     05  SWK-REMARK                  PIC X(40).
016900     05  FILLER                      PIC X(05).
017000
017100 FD  REJECT-REPORT-FILE
017200     LABEL RECORDS ARE OMITTED.
017300
017400 01  PRINTER-RECORD                  PIC X(100).
017500
017600 WORKING-STORAGE SECTION.
017700     COPY "wsdate.cbl".
017800     COPY "wsvaldt.cbl".
017900     COPY "wscodegn.cbl".
018000     COPY "wsprint.cbl".
018100
018200 01  TITLE                           PIC X(40)
018300         VALUE "WAREHOUSE SERVICES - STOCK POSTING RUN".
018400 01  HEADING-1                       PIC X(60)
018500         VALUE "WAREHOUSE  PRODUCT  DOC-NUMBER      TYPE  MESSAGE".
018600 01  HEADING-2                       PIC X(60)
018700         VALUE "---------  -------  --------------  ----  -------".
018800 77  PAGE-NUMBER                     PIC 9(03)  COMP VALUE ZERO.
018900
019000 01  WS-FILE-STATUSES.
019100     05  WS-MVMTIN-STATUS            PIC X(02).
019200         88  MVMTIN-OK               VALUE "00".
019300         88  MVMTIN-EOF              VALUE "10".
019400     05  WS-MVMTOUT-STATUS           PIC X(02).
019500         88  MVMTOUT-OK              VALUE "00".
019600     05  WS-WHMASOLD-STATUS          PIC X(02).
019700         88  WHMASOLD-OK             VALUE "00".
019800         88  WHMASOLD-EOF            VALUE "10".
019900     05  WS-PRMASOLD-STATUS          PIC X(02).
020000         88  PRMASOLD-OK             VALUE "00".
020100         88  PRMASOLD-EOF            VALUE "10".
020200     05  WS-INVMASOLD-STATUS         PIC X(02).
020300         88  INVMASOLD-OK            VALUE "00".
020400         88  INVMASOLD-EOF           VALUE "10".
020500     05  WS-INVMASNEW-STATUS         PIC X(02).
020600         88  INVMASNEW-OK            VALUE "00".
020700     05  WS-MVMTWORK-STATUS          PIC X(02).
020800         88  MVMTWORK-OK             VALUE "00".
020900     05  WS-MVMTSORT-STATUS          PIC X(02).
021000         88  MVMTSORT-OK             VALUE "00".
021100         88  MVMTSORT-EOF            VALUE "10".
021200     05  FILLER                      PIC X(02)  VALUE SPACES.
021300
021400 01  FILLER REDEFINES WS-FILE-STATUSES.
021500     05  WS-FILE-STATUSES-ALL        PIC X(18).
021600
021700 01  WS-SWITCHES.
021800     05  WS-TRANSACTION-EOF-SW       PIC X(01)  VALUE "N".
021900         88  TRANSACTION-AT-EOF      VALUE "Y".
022000     05  WS-OLD-BALANCE-EOF-SW       PIC X(01)  VALUE "N".
022100         88  OLD-BALANCE-AT-EOF      VALUE "Y".
022200     05  WS-SORTED-EOF-SW            PIC X(01)  VALUE "N".
022300         88  SORTED-AT-EOF           VALUE "Y".
022400     05  WS-THIS-TXN-REJECT-SW       PIC X(01)  VALUE "N".
022500         88  THIS-TRANSACTION-REJECTED VALUE "Y".
022600     05  WS-BALANCE-EXISTS-SW        PIC X(01)  VALUE "N".
022700         88  WS-BALANCE-ON-FILE      VALUE "Y".
022800     05  WS-GROUP-POSTED-SW          PIC X(01)  VALUE "N".
022900         88  WS-GROUP-HAD-A-POST     VALUE "Y".
023000     05  FILLER                      PIC X(01).
023100
023200*--------------------------------------------------------------------
023300* WAREHOUSE AND PRODUCT EXISTENCE/STATUS TABLES, LOADED ONCE AT
023400* START-UP - SAME TECHNIQUE AS THE CODE-UNIQUENESS TABLES IN THE
023500* MASTER MAINTENANCE PROGRAMS, JUST KEYED ON ID INSTEAD OF CODE.
023600*--------------------------------------------------------------------
023700 01  WS-WAREHOUSE-TABLE.
023800     05  WS-WAREHOUSE-ENTRY          OCCURS 1000 TIMES.
023900         10  WS-WH-TAB-ID            PIC 9(06).
024000         10  WS-WH-TAB-STATUS        PIC 9(01).
024100     05  FILLER                      PIC X(01).
024200
024300 01  FILLER REDEFINES WS-WAREHOUSE-TABLE.
024400     05  WS-WAREHOUSE-ENTRY-X        PIC X(7001).
024500
024600 77  WS-WAREHOUSE-TABLE-COUNT        PIC 9(04)  COMP VALUE ZERO.
024700 77  WS-WH-SEARCH-SUB                PIC 9(04)  COMP.
024800 77  WS-WH-FOUND-SW                  PIC X(01).
024900     88  WS-WAREHOUSE-ENTRY-FOUND    VALUE "Y".
025000 77  WS-WH-FOUND-STATUS              PIC 9(01).
025100 77  WS-WH-CHECK-RESULT              PIC X(01).
025200     88  WS-WH-CHECK-OK              VALUE "1".
025300     88  WS-WH-CHECK-NOT-FOUND       VALUE "2".
025400     88  WS-WH-CHECK-DISABLED        VALUE "3".
025500
025600 01  WS-PRODUCT-TABLE.
025700     05  WS-PRODUCT-ENTRY            OCCURS 5000 TIMES.
025800         10  WS-PR-TAB-ID            PIC 9(06).
025900         10  WS-PR-TAB-STATUS        PIC 9(01).
026000     05  FILLER                      PIC X(01).
026100
026200 01  FILLER REDEFINES WS-PRODUCT-TABLE.
026300     05  WS-PRODUCT-ENTRY-X          PIC X(35001).
026400
026500 77  WS-PRODUCT-TABLE-COUNT          PIC 9(04)  COMP VALUE ZERO.
026600 77  WS-PR-SEARCH-SUB                PIC 9(04)  COMP.
026700 77  WS-PR-FOUND-SW                  PIC X(01).
026800     88  WS-PRODUCT-ENTRY-FOUND      VALUE "Y".
026900 77  WS-PR-FOUND-STATUS              PIC 9(01).
027000 77  WS-PR-CHECK-RESULT              PIC X(01).
027100     88  WS-PR-CHECK-OK              VALUE "1".
027200     88  WS-PR-CHECK-NOT-FOUND       VALUE "2".
027300     88  WS-PR-CHECK-DISABLED        VALUE "3".
027400
027500 77  WS-ARRIVAL-SEQ                  PIC 9(06)  COMP VALUE ZERO.
027600 77  WS-HIGH-KEY                     PIC 9(06)  COMP VALUE 999999.
027700
027800*--------------------------------------------------------------------
027900* PASS 2 BALANCED-MERGE COMPARE FIELDS - ONE WAREHOUSE/PRODUCT KEY
028000* COPIED FROM THE OLD BALANCE SIDE, ONE FROM THE SORTED MOVEMENT
028100* SIDE, SO 2100-PROCESS-ONE-MERGE-STEP CAN COMPARE THEM WITHOUT
028200* DISTURBING THE RECORD AREAS THEMSELVES AT END OF FILE.
028300*--------------------------------------------------------------------
028400 77  WS-OLD-COMPARE-WH                PIC 9(06).
028500 77  WS-OLD-COMPARE-PR                PIC 9(06).
028600 77  WS-SRT-COMPARE-WH                PIC 9(06).
028700 77  WS-SRT-COMPARE-PR                PIC 9(06).
028800
028900*--------------------------------------------------------------------
029000* RUNNING TOTALS CARRIED ACROSS ONE WAREHOUSE/PRODUCT GROUP DURING
029100* PASS 2.
029200*--------------------------------------------------------------------
029300 01  WS-GROUP-WORK.
029400     05  WS-GROUP-WAREHOUSE-ID       PIC 9(06).
029500     05  WS-GROUP-PRODUCT-ID         PIC 9(06).
029600     05  WS-RUNNING-QUANTITY         PIC S9(09) COMP.
029700     05  WS-RUNNING-LAST-IN-DATE     PIC 9(08).
029800     05  WS-RUNNING-LAST-OUT-DATE    PIC 9(08).
029900     05  FILLER                      PIC X(01).
030000
030100 01  WS-REJECT-MESSAGE               PIC X(40).
030200
030300 01  WS-CONTROL-COUNTS.
030400     05  WS-RECEIPT-COUNT            PIC 9(07)  COMP VALUE ZERO.
030500     05  WS-RECEIPT-QUANTITY         PIC 9(09)  COMP VALUE ZERO.
030600     05  WS-ISSUE-COUNT              PIC 9(07)  COMP VALUE ZERO.
030700     05  WS-ISSUE-QUANTITY           PIC 9(09)  COMP VALUE ZERO.
030800     05  WS-REJECT-COUNT             PIC 9(07)  COMP VALUE ZERO.
030900     05  FILLER                      PIC X(01).
031000
031100 01  WS-MONEY-TOTALS.
031200     05  WS-RECEIPT-AMOUNT           PIC S9(11)V99 VALUE ZERO.
031300     05  WS-ISSUE-AMOUNT             PIC S9(11)V99 VALUE ZERO.
031400     05  FILLER                      PIC X(01).
031500
031600 01  WS-PRINT-TOTALS.
031700     05  WS-PT-RECEIPT-COUNT         PIC ZZZ,ZZ9.
031800     05  WS-PT-RECEIPT-QUANTITY      PIC ZZZ,ZZZ,ZZ9.
031900     05  WS-PT-RECEIPT-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
032000     05  WS-PT-ISSUE-COUNT           PIC ZZZ,ZZ9.
032100     05  WS-PT-ISSUE-QUANTITY        PIC ZZZ,ZZZ,ZZ9.
032200     05  WS-PT-ISSUE-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
032300     05  WS-PT-REJECT-COUNT          PIC ZZZ,ZZ9.
032400     05  FILLER                      PIC X(01).
032500
032600 PROCEDURE DIVISION.
032700*--------------------------------------------------------------------
032800 0100-MAIN-LINE.
032900
033000     PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-EXIT.
033100     PERFORM 1000-VALIDATE-ALL-MOVEMENTS
033200        THRU 1000-VALIDATE-ALL-MOVEMENTS-EXIT.
033300     CLOSE MOVEMENT-REQUEST-FILE
033400           WORK-MOVEMENT-FILE.
033500
033600     SORT SORT-WORK-FILE
033700        ON ASCENDING KEY SWK-WAREHOUSE-ID
033800                         SWK-PRODUCT-ID
033900                         SWK-ARRIVAL-SEQ
034000        USING WORK-MOVEMENT-FILE
034100        GIVING SORTED-MOVEMENT-FILE.
034200
034300     PERFORM 2000-MERGE-AND-POST-INVENTORY
034400        THRU 2000-MERGE-AND-POST-INVENTORY-EXIT.
034500     PERFORM 9000-WIND-DOWN THRU 9000-WIND-DOWN-EXIT.
034600
034700     IF WS-REJECT-COUNT NOT = ZERO
034800        MOVE 8 TO RETURN-CODE
034900     ELSE
035000        MOVE 0 TO RETURN-CODE.
035100
035200     STOP RUN.
035300
035400 0100-MAIN-LINE-EXIT.
035500     EXIT.
035600*--------------------------------------------------------------------
035700 0200-INITIALIZE.
035800
035900     PERFORM 0100-GET-RUN-DATE.
036000
036100     OPEN INPUT  MOVEMENT-REQUEST-FILE
036200          INPUT  WAREHOUSE-MASTER-OLD
036300          INPUT  PRODUCT-MASTER-OLD
036400          OUTPUT WORK-MOVEMENT-FILE
036500          I-O    SEQUENCE-CONTROL-FILE
036600          OUTPUT REJECT-REPORT-FILE.
036700
036800     PERFORM PRINT-HEADINGS.
036900     PERFORM 0210-LOAD-WAREHOUSE-TABLE
037000        THRU 0210-LOAD-WAREHOUSE-TABLE-EXIT.
037100     PERFORM 0220-LOAD-PRODUCT-TABLE
037200        THRU 0220-LOAD-PRODUCT-TABLE-EXIT.
037300
037400     READ MOVEMENT-REQUEST-FILE RECORD
037500          AT END SET TRANSACTION-AT-EOF TO TRUE.
037600
037700 0200-INITIALIZE-EXIT.
037800     EXIT.
037900*--------------------------------------------------------------------
038000 0210-LOAD-WAREHOUSE-TABLE.
038100
038200     READ WAREHOUSE-MASTER-OLD RECORD
038300          AT END SET WHMASOLD-EOF TO TRUE.
038400
038500     PERFORM 0215-LOAD-ONE-WAREHOUSE-ENTRY UNTIL WHMASOLD-EOF.
038600
038700     CLOSE WAREHOUSE-MASTER-OLD.
038800
038900 0210-LOAD-WAREHOUSE-TABLE-EXIT.
039000     EXIT.
039100*--------------------------------------------------------------------
039200 0215-LOAD-ONE-WAREHOUSE-ENTRY.
039300
039400     ADD 1 TO WS-WAREHOUSE-TABLE-COUNT.
039500     MOVE WH-ID OF OLD-WAREHOUSE-RECORD
039600       TO WS-WH-TAB-ID (WS-WAREHOUSE-TABLE-COUNT).
039700     MOVE WH-STATUS OF OLD-WAREHOUSE-RECORD
039800       TO WS-WH-TAB-STATUS (WS-WAREHOUSE-TABLE-COUNT).
039900
040000     READ WAREHOUSE-MASTER-OLD RECORD
040100          AT END SET WHMASOLD-EOF TO TRUE.
040200
040300 0215-LOAD-ONE-WAREHOUSE-ENTRY-EXIT.
040400     EXIT.
040500*--------------------------------------------------------------------
040600 0220-LOAD-PRODUCT-TABLE.
040700
040800     READ PRODUCT-MASTER-OLD RECORD
040900          AT END SET PRMASOLD-EOF TO TRUE.
041000
041100     PERFORM 0225-LOAD-ONE-PRODUCT-ENTRY UNTIL PRMASOLD-EOF.
041200
041300     CLOSE PRODUCT-MASTER-OLD.
041400
041500 0220-LOAD-PRODUCT-TABLE-EXIT.
041600     EXIT.
041700*--------------------------------------------------------------------
041800 0225-LOAD-ONE-PRODUCT-ENTRY.
041900
042000     ADD 1 TO WS-PRODUCT-TABLE-COUNT.
042100     MOVE PR-ID OF OLD-PRODUCT-RECORD
042200       TO WS-PR-TAB-ID (WS-PRODUCT-TABLE-COUNT).
042300     MOVE PR-STATUS OF OLD-PRODUCT-RECORD
042400       TO WS-PR-TAB-STATUS (WS-PRODUCT-TABLE-COUNT).
042500
042600     READ PRODUCT-MASTER-OLD RECORD
042700          AT END SET PRMASOLD-EOF TO TRUE.
042800
042900 0225-LOAD-ONE-PRODUCT-ENTRY-EXIT.
043000     EXIT.
043100*--------------------------------------------------------------------
043200 1000-VALIDATE-ALL-MOVEMENTS.
043300
043400     PERFORM 1100-VALIDATE-ONE-MOVEMENT
043500        THRU 1100-VALIDATE-ONE-MOVEMENT-EXIT
043600        UNTIL TRANSACTION-AT-EOF.
043700
043800 1000-VALIDATE-ALL-MOVEMENTS-EXIT.
043900     EXIT.
044000*--------------------------------------------------------------------
044100 1100-VALIDATE-ONE-MOVEMENT.
044200
044300     MOVE "N" TO WS-THIS-TXN-REJECT-SW.
044400     ADD 1 TO WS-ARRIVAL-SEQ.
044500
044600     IF MRQ-RECORD-NO = SPACES
044700        PERFORM 1110-GENERATE-RECORD-NO
044800           THRU 1110-GENERATE-RECORD-NO-EXIT.
044900
045000     PERFORM 1200-VALIDATE-MOVEMENT-FIELDS
045100        THRU 1200-VALIDATE-MOVEMENT-FIELDS-EXIT.
045200
045300     IF NOT THIS-TRANSACTION-REJECTED
045400        PERFORM 1300-CHECK-WAREHOUSE-AND-PRODUCT
045500           THRU 1300-CHECK-WAREHOUSE-AND-PRODUCT-EXIT.
045600
045700     IF NOT THIS-TRANSACTION-REJECTED
045800        PERFORM 1400-WRITE-WORK-RECORD
045900           THRU 1400-WRITE-WORK-RECORD-EXIT.
046000
046100     READ MOVEMENT-REQUEST-FILE RECORD
046200          AT END SET TRANSACTION-AT-EOF TO TRUE.
046300
046400 1100-VALIDATE-ONE-MOVEMENT-EXIT.
046500     EXIT.
046600*--------------------------------------------------------------------
046700 1110-GENERATE-RECORD-NO.
046800
046900     IF MRQ-IS-STOCK-IN
047000        MOVE "RK" TO CDGN-PREFIX
047100     ELSE
047200        MOVE "CK" TO CDGN-PREFIX.
047300
047400     MOVE MRQ-RECORD-DATE TO CDGN-DATE.
047500     PERFORM 0200-BUILD-DOCUMENT-CODE.
047600     MOVE CDGN-NEW-CODE (1:14) TO MRQ-RECORD-NO.
047700
047800 1110-GENERATE-RECORD-NO-EXIT.
047900     EXIT.
048000*--------------------------------------------------------------------
048100 1200-VALIDATE-MOVEMENT-FIELDS.
048200
048300     IF MRQ-RECORD-NO = SPACES
048400        MOVE "DOCUMENT NUMBER BLANK" TO WS-REJECT-MESSAGE
048500        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
048600
048700     IF NOT THIS-TRANSACTION-REJECTED
048800           AND MRQ-TYPE NOT = 1 AND MRQ-TYPE NOT = 2
048900        MOVE "MOVEMENT TYPE MUST BE 1 OR 2" TO WS-REJECT-MESSAGE
049000        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
049100
049200     IF NOT THIS-TRANSACTION-REJECTED
049300           AND (MRQ-WAREHOUSE-ID = ZERO OR MRQ-PRODUCT-ID = ZERO)
049400        MOVE "WAREHOUSE/PRODUCT ID MISSING" TO WS-REJECT-MESSAGE
049500        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
049600
049700     IF NOT THIS-TRANSACTION-REJECTED AND MRQ-QUANTITY = ZERO
049800        MOVE "QUANTITY MUST BE GREATER THAN ZERO" TO WS-REJECT-MESSAGE
049900        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
050000
050100     IF NOT THIS-TRANSACTION-REJECTED AND MRQ-UNIT-PRICE < ZERO
050200        MOVE "UNIT PRICE CANNOT BE NEGATIVE" TO WS-REJECT-MESSAGE
050300        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
050400
050500     IF NOT THIS-TRANSACTION-REJECTED
050600        MOVE MRQ-RECORD-DATE TO VLDT-DATE-TO-CHECK
050700        PERFORM 0100-VALIDATE-RECORD-DATE
050800        IF NOT VLDT-DATE-IS-VALID
050900           MOVE "RECORD DATE MISSING OR IN THE FUTURE"
051000             TO WS-REJECT-MESSAGE
051100           PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
051200
051300 1200-VALIDATE-MOVEMENT-FIELDS-EXIT.
051400     EXIT.
051500*--------------------------------------------------------------------
051600 1300-CHECK-WAREHOUSE-AND-PRODUCT.
051700
051800     MOVE "N" TO WS-WH-FOUND-SW.
051900     MOVE 0   TO WS-WH-FOUND-STATUS.
052000     PERFORM 1310-CHECK-ONE-WAREHOUSE-ENTRY
052100        VARYING WS-WH-SEARCH-SUB FROM 1 BY 1
052200          UNTIL WS-WH-SEARCH-SUB > WS-WAREHOUSE-TABLE-COUNT.
052300
052400     IF NOT WS-WAREHOUSE-ENTRY-FOUND
052500        SET WS-WH-CHECK-NOT-FOUND TO TRUE
052600     ELSE
052700        IF WS-WH-FOUND-STATUS NOT = 1
052800           SET WS-WH-CHECK-DISABLED TO TRUE
052900        ELSE
053000           SET WS-WH-CHECK-OK TO TRUE.
053100
053200     IF WS-WH-CHECK-NOT-FOUND
053300        MOVE "WAREHOUSE DOES NOT EXIST" TO WS-REJECT-MESSAGE
053400        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT
053500     ELSE
053600        IF WS-WH-CHECK-DISABLED
053700           MOVE "WAREHOUSE IS DISABLED" TO WS-REJECT-MESSAGE
053800           PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
053900
054000     IF NOT THIS-TRANSACTION-REJECTED
054100        PERFORM 1330-CHECK-PRODUCT-AND-REJECT
054200           THRU 1330-CHECK-PRODUCT-AND-REJECT-EXIT.
054300
054400 1300-CHECK-WAREHOUSE-AND-PRODUCT-EXIT.
054500     EXIT.
054600*--------------------------------------------------------------------
054700* SPLIT OUT OF 1300- SO THE PRODUCT NOT-FOUND/DISABLED TEST CAN END
054800* WITH ITS OWN PERIOD WITHOUT NESTING INSIDE THE CLASSIFICATION IF -
054900* SAME COBOL-74 DANGLING-IF/ELSE REASON 2110-CHOOSE-PARTNER-PREFIX
055000* WAS SPLIT OUT IN PARTNER-MAINTENANCE.COB.
055100*--------------------------------------------------------------------
055200 1330-CHECK-PRODUCT-AND-REJECT.
055300
055400     MOVE "N" TO WS-PR-FOUND-SW.
055500     MOVE 0   TO WS-PR-FOUND-STATUS.
055600     PERFORM 1320-CHECK-ONE-PRODUCT-ENTRY
055700        VARYING WS-PR-SEARCH-SUB FROM 1 BY 1
055800          UNTIL WS-PR-SEARCH-SUB > WS-PRODUCT-TABLE-COUNT.
055900
056000     IF NOT WS-PRODUCT-ENTRY-FOUND
056100        SET WS-PR-CHECK-NOT-FOUND TO TRUE
056200     ELSE
056300        IF WS-PR-FOUND-STATUS NOT = 1
056400           SET WS-PR-CHECK-DISABLED TO TRUE
056500        ELSE
056600           SET WS-PR-CHECK-OK TO TRUE.
056700
056800     IF WS-PR-CHECK-NOT-FOUND
056900        MOVE "PRODUCT DOES NOT EXIST" TO WS-REJECT-MESSAGE
057000        PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT
057100     ELSE
057200        IF WS-PR-CHECK-DISABLED
057300           MOVE "PRODUCT IS DISABLED" TO WS-REJECT-MESSAGE
057400           PERFORM 1900-REJECT-MOVEMENT THRU 1900-REJECT-MOVEMENT-EXIT.
057500
057600 1330-CHECK-PRODUCT-AND-REJECT-EXIT.
057700     EXIT.
057800*--------------------------------------------------------------------
057900 1310-CHECK-ONE-WAREHOUSE-ENTRY.
058000
058100     IF WS-WH-TAB-ID (WS-WH-SEARCH-SUB) = MRQ-WAREHOUSE-ID
058200        SET WS-WAREHOUSE-ENTRY-FOUND TO TRUE
058300        MOVE WS-WH-TAB-STATUS (WS-WH-SEARCH-SUB) TO WS-WH-FOUND-STATUS.
058400
058500 1310-CHECK-ONE-WAREHOUSE-ENTRY-EXIT.
058600     EXIT.
058700*--------------------------------------------------------------------
058800 1320-CHECK-ONE-PRODUCT-ENTRY.
058900
059000     IF WS-PR-TAB-ID (WS-PR-SEARCH-SUB) = MRQ-PRODUCT-ID
059100        SET WS-PRODUCT-ENTRY-FOUND TO TRUE
059200        MOVE WS-PR-TAB-STATUS (WS-PR-SEARCH-SUB) TO WS-PR-FOUND-STATUS.
059300
059400 1320-CHECK-ONE-PRODUCT-ENTRY-EXIT.
059500     EXIT.
059600*--------------------------------------------------------------------
059700 1400-WRITE-WORK-RECORD.
059800
059900     MOVE MRQ-WAREHOUSE-ID       TO WMV-WAREHOUSE-ID.
060000     MOVE MRQ-PRODUCT-ID         TO WMV-PRODUCT-ID.
060100     MOVE WS-ARRIVAL-SEQ         TO WMV-ARRIVAL-SEQ.
060200     MOVE MRQ-RECORD-NO          TO WMV-RECORD-NO.
060300     MOVE MRQ-TYPE               TO WMV-TYPE.
060400     MOVE MRQ-QUANTITY           TO WMV-QUANTITY.
060500     MOVE MRQ-UNIT-PRICE         TO WMV-UNIT-PRICE.
060600     COMPUTE WMV-TOTAL-AMOUNT = MRQ-QUANTITY * MRQ-UNIT-PRICE.
060700     MOVE MRQ-SUPPLIER-CLIENT-ID TO WMV-SUPPLIER-CLIENT-ID.
060800     MOVE MRQ-OPERATOR           TO WMV-OPERATOR.
060900     MOVE MRQ-RECORD-DATE        TO WMV-RECORD-DATE.
061000     MOVE MRQ-REMARK             TO WMV-REMARK.
061100     MOVE SPACES                 TO FILLER OF WORK-MOVEMENT-RECORD.
061200
061300     WRITE WORK-MOVEMENT-RECORD.
061400
061500 1400-WRITE-WORK-RECORD-EXIT.
061600     EXIT.
061700*--------------------------------------------------------------------
061800 1900-REJECT-MOVEMENT.
061900
062000     SET THIS-TRANSACTION-REJECTED TO TRUE.
062100     ADD 1 TO WS-REJECT-COUNT.
062200
062300     MOVE SPACES TO PRINTER-RECORD.
062400     STRING MRQ-WAREHOUSE-ID  DELIMITED BY SIZE
062500            "   "             DELIMITED BY SIZE
062600            MRQ-PRODUCT-ID    DELIMITED BY SIZE
062700            "   "             DELIMITED BY SIZE
062800            MRQ-RECORD-NO     DELIMITED BY SIZE
062900            "  "              DELIMITED BY SIZE
063000            MRQ-TYPE          DELIMITED BY SIZE
063100            "  "              DELIMITED BY SIZE
063200            WS-REJECT-MESSAGE DELIMITED BY SIZE
063300       INTO PRINTER-RECORD.
063400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
063500     ADD 1 TO W-PRINTED-LINES.
063600
063700     IF PAGE-FULL
063800        PERFORM FINALIZE-PAGE
063900        PERFORM PRINT-HEADINGS.
064000
064100 1900-REJECT-MOVEMENT-EXIT.
064200     EXIT.
064300*--------------------------------------------------------------------
064400 2000-MERGE-AND-POST-INVENTORY.
064500
064600     OPEN INPUT INVENTORY-BALANCE-OLD
064700          INPUT SORTED-MOVEMENT-FILE
064800          OUTPUT INVENTORY-BALANCE-NEW
064900          OUTPUT POSTED-MOVEMENT-FILE.
065000
065100     PERFORM 2010-READ-OLD-BALANCE-NEXT.
065200     PERFORM 2020-READ-SORTED-NEXT.
065300
065400     PERFORM 2100-PROCESS-ONE-MERGE-STEP
065500        THRU 2100-PROCESS-ONE-MERGE-STEP-EXIT
065600        UNTIL OLD-BALANCE-AT-EOF AND SORTED-AT-EOF.
065700
065800     CLOSE INVENTORY-BALANCE-OLD
065900           INVENTORY-BALANCE-NEW
066000           SORTED-MOVEMENT-FILE
066100           POSTED-MOVEMENT-FILE.
066200
066300 2000-MERGE-AND-POST-INVENTORY-EXIT.
066400     EXIT.
066500*--------------------------------------------------------------------
066600 2010-READ-OLD-BALANCE-NEXT.
066700
066800     READ INVENTORY-BALANCE-OLD RECORD
066900          AT END SET OLD-BALANCE-AT-EOF TO TRUE.
067000
067100 2010-READ-OLD-BALANCE-NEXT-EXIT.
067200     EXIT.
067300*--------------------------------------------------------------------
067400 2020-READ-SORTED-NEXT.
067500
067600     READ SORTED-MOVEMENT-FILE RECORD
067700          AT END SET SORTED-AT-EOF TO TRUE.
067800
067900 2020-READ-SORTED-NEXT-EXIT.
068000     EXIT.
068100*--------------------------------------------------------------------
068200 2100-PROCESS-ONE-MERGE-STEP.
068300
068400     IF OLD-BALANCE-AT-EOF
068500        MOVE WS-HIGH-KEY TO WS-OLD-COMPARE-WH
068600        MOVE WS-HIGH-KEY TO WS-OLD-COMPARE-PR
068700     ELSE
068800        MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
068900          TO WS-OLD-COMPARE-WH
069000        MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
069100          TO WS-OLD-COMPARE-PR.
069200
069300     IF SORTED-AT-EOF
069400        MOVE WS-HIGH-KEY TO WS-SRT-COMPARE-WH
069500        MOVE WS-HIGH-KEY TO WS-SRT-COMPARE-PR
069600     ELSE
069700        MOVE SMV-WAREHOUSE-ID TO WS-SRT-COMPARE-WH
069800        MOVE SMV-PRODUCT-ID   TO WS-SRT-COMPARE-PR.
069900
070000     IF WS-OLD-COMPARE-WH < WS-SRT-COMPARE-WH
070100        PERFORM 2200-CARRY-FORWARD-OLD-BALANCE
070200           THRU 2200-CARRY-FORWARD-OLD-BALANCE-EXIT
070300     ELSE
070400     IF WS-OLD-COMPARE-WH = WS-SRT-COMPARE-WH
070500           AND WS-OLD-COMPARE-PR < WS-SRT-COMPARE-PR
070600        PERFORM 2200-CARRY-FORWARD-OLD-BALANCE
070700           THRU 2200-CARRY-FORWARD-OLD-BALANCE-EXIT
070800     ELSE
070900     IF WS-OLD-COMPARE-WH = WS-SRT-COMPARE-WH
071000           AND WS-OLD-COMPARE-PR = WS-SRT-COMPARE-PR
071100           AND NOT OLD-BALANCE-AT-EOF
071200        PERFORM 2300-PROCESS-EXISTING-BALANCE-GROUP
071300           THRU 2300-PROCESS-EXISTING-BALANCE-GROUP-EXIT
071400     ELSE
071500        PERFORM 2400-PROCESS-NEW-BALANCE-GROUP
071600           THRU 2400-PROCESS-NEW-BALANCE-GROUP-EXIT.
071700
071800 2100-PROCESS-ONE-MERGE-STEP-EXIT.
071900     EXIT.
072000*--------------------------------------------------------------------
072100 2200-CARRY-FORWARD-OLD-BALANCE.
072200
072300     WRITE NEW-INVENTORY-RECORD FROM OLD-INVENTORY-RECORD.
072400     PERFORM 2010-READ-OLD-BALANCE-NEXT.
072500
072600 2200-CARRY-FORWARD-OLD-BALANCE-EXIT.
072700     EXIT.
072800*--------------------------------------------------------------------
072900 2300-PROCESS-EXISTING-BALANCE-GROUP.
073000
073100     MOVE INV-WAREHOUSE-ID OF OLD-INVENTORY-RECORD
073200       TO WS-GROUP-WAREHOUSE-ID.
073300     MOVE INV-PRODUCT-ID OF OLD-INVENTORY-RECORD
073400       TO WS-GROUP-PRODUCT-ID.
073500     MOVE INV-QUANTITY OF OLD-INVENTORY-RECORD
073600       TO WS-RUNNING-QUANTITY.
073700     MOVE INV-LAST-IN-DATE OF OLD-INVENTORY-RECORD
073800       TO WS-RUNNING-LAST-IN-DATE.
073900     MOVE INV-LAST-OUT-DATE OF OLD-INVENTORY-RECORD
074000       TO WS-RUNNING-LAST-OUT-DATE.
074100     SET WS-BALANCE-ON-FILE TO TRUE.
074200
074300     PERFORM 2500-APPLY-GROUP-MOVEMENTS
074400        THRU 2500-APPLY-GROUP-MOVEMENTS-EXIT
074500        UNTIL SORTED-AT-EOF
074600           OR SMV-WAREHOUSE-ID NOT = WS-GROUP-WAREHOUSE-ID
074700           OR SMV-PRODUCT-ID   NOT = WS-GROUP-PRODUCT-ID.
074800
074900     MOVE WS-GROUP-WAREHOUSE-ID
075000       TO INV-WAREHOUSE-ID OF NEW-INVENTORY-RECORD.
075100     MOVE WS-GROUP-PRODUCT-ID
075200       TO INV-PRODUCT-ID OF NEW-INVENTORY-RECORD.
075300     MOVE WS-RUNNING-QUANTITY
075400       TO INV-QUANTITY OF NEW-INVENTORY-RECORD.
075500     MOVE WS-RUNNING-LAST-IN-DATE
075600       TO INV-LAST-IN-DATE OF NEW-INVENTORY-RECORD.
075700     MOVE WS-RUNNING-LAST-OUT-DATE
075800       TO INV-LAST-OUT-DATE OF NEW-INVENTORY-RECORD.
075900     MOVE SPACES TO FILLER OF NEW-INVENTORY-RECORD.
076000     WRITE NEW-INVENTORY-RECORD.
076100
076200     PERFORM 2010-READ-OLD-BALANCE-NEXT.
076300
076400 2300-PROCESS-EXISTING-BALANCE-GROUP-EXIT.
076500     EXIT.
076600*--------------------------------------------------------------------
076700 2400-PROCESS-NEW-BALANCE-GROUP.
076800
076900     MOVE SMV-WAREHOUSE-ID TO WS-GROUP-WAREHOUSE-ID.
077000     MOVE SMV-PRODUCT-ID   TO WS-GROUP-PRODUCT-ID.
077100     MOVE ZERO             TO WS-RUNNING-QUANTITY.
077200     MOVE ZERO             TO WS-RUNNING-LAST-IN-DATE.
077300     MOVE ZERO             TO WS-RUNNING-LAST-OUT-DATE.
077400     MOVE "N" TO WS-BALANCE-EXISTS-SW.
077500     MOVE "N" TO WS-GROUP-POSTED-SW.
077600
077700     PERFORM 2500-APPLY-GROUP-MOVEMENTS
077800        THRU 2500-APPLY-GROUP-MOVEMENTS-EXIT
077900        UNTIL SORTED-AT-EOF
078000           OR SMV-WAREHOUSE-ID NOT = WS-GROUP-WAREHOUSE-ID
078100           OR SMV-PRODUCT-ID   NOT = WS-GROUP-PRODUCT-ID.
078200
078300     IF WS-GROUP-HAD-A-POST
078400        MOVE WS-GROUP-WAREHOUSE-ID
078500          TO INV-WAREHOUSE-ID OF NEW-INVENTORY-RECORD
078600        MOVE WS-GROUP-PRODUCT-ID
078700          TO INV-PRODUCT-ID OF NEW-INVENTORY-RECORD
078800        MOVE WS-RUNNING-QUANTITY
078900          TO INV-QUANTITY OF NEW-INVENTORY-RECORD
079000        MOVE WS-RUNNING-LAST-IN-DATE
079100          TO INV-LAST-IN-DATE OF NEW-INVENTORY-RECORD
079200        MOVE WS-RUNNING-LAST-OUT-DATE
079300          TO INV-LAST-OUT-DATE OF NEW-INVENTORY-RECORD
079400        MOVE SPACES TO FILLER OF NEW-INVENTORY-RECORD
079500        WRITE NEW-INVENTORY-RECORD.
079600
079700 2400-PROCESS-NEW-BALANCE-GROUP-EXIT.
079800     EXIT.
079900*--------------------------------------------------------------------
080000 2500-APPLY-GROUP-MOVEMENTS.
080100
080200     IF SMV-TYPE = 1
080300        PERFORM 2600-APPLY-STOCK-IN THRU 2600-APPLY-STOCK-IN-EXIT
080400     ELSE
080500        PERFORM 2700-APPLY-STOCK-OUT THRU 2700-APPLY-STOCK-OUT-EXIT.
080600
080700     PERFORM 2020-READ-SORTED-NEXT.
080800
080900 2500-APPLY-GROUP-MOVEMENTS-EXIT.
081000     EXIT.
081100*--------------------------------------------------------------------
081200 2600-APPLY-STOCK-IN.
081300
081400     ADD SMV-QUANTITY TO WS-RUNNING-QUANTITY.
081500     MOVE SMV-RECORD-DATE TO WS-RUNNING-LAST-IN-DATE.
081600     SET WS-BALANCE-ON-FILE TO TRUE.
081700     SET WS-GROUP-HAD-A-POST TO TRUE.
081800
081900     PERFORM 2800-POST-ONE-MOVEMENT THRU 2800-POST-ONE-MOVEMENT-EXIT.
082000
082100     ADD 1 TO WS-RECEIPT-COUNT.
082200     ADD SMV-QUANTITY TO WS-RECEIPT-QUANTITY.
082300     ADD SMV-TOTAL-AMOUNT TO WS-RECEIPT-AMOUNT.
082400
082500 2600-APPLY-STOCK-IN-EXIT.
082600     EXIT.
082700*--------------------------------------------------------------------
082800 2700-APPLY-STOCK-OUT.
082900
083000     IF NOT WS-BALANCE-ON-FILE
083100        MOVE "INVENTORY DOES NOT EXIST" TO WS-REJECT-MESSAGE
083200        PERFORM 2900-REJECT-POSTED-MOVEMENT
083300           THRU 2900-REJECT-POSTED-MOVEMENT-EXIT
083400     ELSE
083500     IF WS-RUNNING-QUANTITY < SMV-QUANTITY
083600        MOVE "INSUFFICIENT STOCK QUANTITY" TO WS-REJECT-MESSAGE
083700        PERFORM 2900-REJECT-POSTED-MOVEMENT
083800           THRU 2900-REJECT-POSTED-MOVEMENT-EXIT
083900     ELSE
084000        SUBTRACT SMV-QUANTITY FROM WS-RUNNING-QUANTITY
084100        MOVE SMV-RECORD-DATE TO WS-RUNNING-LAST-OUT-DATE
084200        PERFORM 2800-POST-ONE-MOVEMENT THRU 2800-POST-ONE-MOVEMENT-EXIT
084300        ADD 1 TO WS-ISSUE-COUNT
084400        ADD SMV-QUANTITY TO WS-ISSUE-QUANTITY
084500        ADD SMV-TOTAL-AMOUNT TO WS-ISSUE-AMOUNT.
084600
084700 2700-APPLY-STOCK-OUT-EXIT.
084800     EXIT.
084900*--------------------------------------------------------------------
085000 2800-POST-ONE-MOVEMENT.
085100
085200     MOVE "SRID" TO CDGN-PREFIX.
085300     MOVE ZEROS  TO CDGN-DATE.
085400     PERFORM 0100-GET-NEXT-SEQUENCE-NUMBER.
085500
085600     MOVE CDGN-NEXT-SEQ              TO SR-ID.
085700     MOVE SMV-RECORD-NO              TO SR-RECORD-NO.
085800     MOVE SMV-TYPE                   TO SR-TYPE.
085900     MOVE SMV-WAREHOUSE-ID           TO SR-WAREHOUSE-ID.
086000     MOVE SMV-PRODUCT-ID             TO SR-PRODUCT-ID.
086100     MOVE SMV-QUANTITY               TO SR-QUANTITY.
086200     MOVE SMV-UNIT-PRICE             TO SR-UNIT-PRICE.
086300     MOVE SMV-TOTAL-AMOUNT           TO SR-TOTAL-AMOUNT.
086400     MOVE SMV-SUPPLIER-CLIENT-ID     TO SR-SUPPLIER-CLIENT-ID.
086500     MOVE SMV-OPERATOR               TO SR-OPERATOR.
086600     MOVE SMV-RECORD-DATE            TO SR-RECORD-DATE.
086700     MOVE SMV-REMARK                 TO SR-REMARK.
086800     MOVE SPACES                     TO FILLER OF POSTED-MOVEMENT-RECORD.
086900
087000     WRITE POSTED-MOVEMENT-RECORD.
087100
087200 2800-POST-ONE-MOVEMENT-EXIT.
087300     EXIT.
087400*--------------------------------------------------------------------
087500 2900-REJECT-POSTED-MOVEMENT.
087600
087700     ADD 1 TO WS-REJECT-COUNT.
087800
087900     MOVE SPACES TO PRINTER-RECORD.
088000     STRING SMV-WAREHOUSE-ID  DELIMITED BY SIZE
088100            "   "             DELIMITED BY SIZE
088200            SMV-PRODUCT-ID    DELIMITED BY SIZE
088300            "   "             DELIMITED BY SIZE
088400            SMV-RECORD-NO     DELIMITED BY SIZE
088500            "  "              DELIMITED BY SIZE
088600            SMV-TYPE          DELIMITED BY SIZE
088700            "  "              DELIMITED BY SIZE
088800            WS-REJECT-MESSAGE DELIMITED BY SIZE
088900       INTO PRINTER-RECORD.
089000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
089100     ADD 1 TO W-PRINTED-LINES.
089200
089300     IF PAGE-FULL
089400        PERFORM FINALIZE-PAGE
089500        PERFORM PRINT-HEADINGS.
089600
089700 2900-REJECT-POSTED-MOVEMENT-EXIT.
089800     EXIT.
089900*--------------------------------------------------------------------
090000 9000-WIND-DOWN.
090100
090200     PERFORM FINALIZE-PAGE.
090300
090400     MOVE WS-RECEIPT-COUNT    TO WS-PT-RECEIPT-COUNT.
090500     MOVE WS-RECEIPT-QUANTITY TO WS-PT-RECEIPT-QUANTITY.
090600     MOVE WS-RECEIPT-AMOUNT   TO WS-PT-RECEIPT-AMOUNT.
090700     MOVE WS-ISSUE-COUNT      TO WS-PT-ISSUE-COUNT.
090800     MOVE WS-ISSUE-QUANTITY   TO WS-PT-ISSUE-QUANTITY.
090900     MOVE WS-ISSUE-AMOUNT     TO WS-PT-ISSUE-AMOUNT.
091000     MOVE WS-REJECT-COUNT     TO WS-PT-REJECT-COUNT.
091100
091200     MOVE SPACES TO PRINTER-RECORD.
091300     STRING "POSTED RECEIPTS - COUNT " DELIMITED BY SIZE
091400            WS-PT-RECEIPT-COUNT        DELIMITED BY SIZE
091500            " QTY "                    DELIMITED BY SIZE
091600            WS-PT-RECEIPT-QUANTITY     DELIMITED BY SIZE
091700            " AMOUNT "                 DELIMITED BY SIZE
091800            WS-PT-RECEIPT-AMOUNT       DELIMITED BY SIZE
091900       INTO PRINTER-RECORD.
092000     WRITE PRINTER-RECORD AFTER ADVANCING 2.
092100
092200     MOVE SPACES TO PRINTER-RECORD.
092300     STRING "POSTED ISSUES   - COUNT " DELIMITED BY SIZE
092400            WS-PT-ISSUE-COUNT          DELIMITED BY SIZE
092500            " QTY "                    DELIMITED BY SIZE
092600            WS-PT-ISSUE-QUANTITY       DELIMITED BY SIZE
092700            " AMOUNT "                 DELIMITED BY SIZE
092800            WS-PT-ISSUE-AMOUNT         DELIMITED BY SIZE
092900       INTO PRINTER-RECORD.
093000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
093100
093200     MOVE SPACES TO PRINTER-RECORD.
093300     STRING "REJECTED RECORDS - COUNT " DELIMITED BY SIZE
093400            WS-PT-REJECT-COUNT          DELIMITED BY SIZE
093500       INTO PRINTER-RECORD.
093600     WRITE PRINTER-RECORD AFTER ADVANCING 1.
093700
093800     CLOSE REJECT-REPORT-FILE
093900           SEQUENCE-CONTROL-FILE.
094000
094100     DISPLAY "STOCK-POSTING - RECEIPTS: " WS-RECEIPT-COUNT
094200             " ISSUES: " WS-ISSUE-COUNT
094300             " REJECTS: " WS-REJECT-COUNT.
094400
094500 9000-WIND-DOWN-EXIT.
094600     EXIT.
094700*--------------------------------------------------------------------
094800 COPY "PLGTDATE.CBL".
094900 COPY "PLVALDT.CBL".
095000 COPY "PLCODEGN.CBL".
095100 COPY "PLPRINT.CBL".
