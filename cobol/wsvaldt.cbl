000100*--------------------------------------------------------------------
000200* wsvaldt.cbl
000300* PARAMETER AREA SHARED WITH PLVALDT.CBL.
000400*--------------------------------------------------------------------
000500* 2001-02-06 RDC  REQ-2211   ORIGINAL
000600*--------------------------------------------------------------------
000700 77  VLDT-DATE-TO-CHECK             PIC 9(08).
000800
000900 01  WS-VLDT-RESULT                 PIC X(01).
001000     88  VLDT-DATE-IS-VALID         VALUE "Y".
001100     88  VLDT-DATE-IS-BLANK         VALUE "B".
001200     88  VLDT-DATE-IS-FUTURE        VALUE "F".
