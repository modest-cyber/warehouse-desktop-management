000100*--------------------------------------------------------------------
000200* FDPROD.CBL
000300* PRODUCT MASTER RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
000400* PR-CATEGORY-ID AND PR-UNIT-ID POINT AT BASE-INFO-RECORD ENTRIES OF
000500* TYPE "category" AND "unit" RESPECTIVELY; ZERO MEANS NOT SET.
000600*--------------------------------------------------------------------
000700* 2001-03-19 RDC  REQ-2231   ORIGINAL
000800*--------------------------------------------------------------------
000900     FD  PRODUCT-MASTER-OLD
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  OLD-PRODUCT-RECORD.
001300         05  PR-ID              OF OLD-PRODUCT-RECORD     PIC 9(06).
001400         05  PR-CODE            OF OLD-PRODUCT-RECORD     PIC X(13).
001500         05  PR-NAME            OF OLD-PRODUCT-RECORD     PIC X(30).
001600         05  PR-CATEGORY-ID     OF OLD-PRODUCT-RECORD     PIC 9(06).
001700         05  PR-UNIT-ID         OF OLD-PRODUCT-RECORD     PIC 9(06).
001800         05  PR-SPEC            OF OLD-PRODUCT-RECORD     PIC X(20).
001900         05  PR-PRICE           OF OLD-PRODUCT-RECORD     PIC S9(7)V99.
002000         05  PR-MIN-STOCK       OF OLD-PRODUCT-RECORD     PIC 9(07).
002100         05  PR-MAX-STOCK       OF OLD-PRODUCT-RECORD     PIC 9(07).
002200         05  PR-STATUS          OF OLD-PRODUCT-RECORD     PIC 9(01).
002300             88  PR-ENABLED     OF OLD-PRODUCT-RECORD     VALUE 1.
002400             88  PR-DISABLED    OF OLD-PRODUCT-RECORD     VALUE 0.
002500         05  FILLER             OF OLD-PRODUCT-RECORD     PIC X(15).
002600
002700     FD  PRODUCT-MASTER-NEW
002800         LABEL RECORDS ARE STANDARD.
002900
003000     01  NEW-PRODUCT-RECORD.
003100         05  PR-ID              OF NEW-PRODUCT-RECORD     PIC 9(06).
003200         05  PR-CODE            OF NEW-PRODUCT-RECORD     PIC X(13).
003300         05  PR-NAME            OF NEW-PRODUCT-RECORD     PIC X(30).
003400         05  PR-CATEGORY-ID     OF NEW-PRODUCT-RECORD     PIC 9(06).
003500         05  PR-UNIT-ID         OF NEW-PRODUCT-RECORD     PIC 9(06).
003600         05  PR-SPEC            OF NEW-PRODUCT-RECORD     PIC X(20).
003700         05  PR-PRICE           OF NEW-PRODUCT-RECORD     PIC S9(7)V99.
003800         05  PR-MIN-STOCK       OF NEW-PRODUCT-RECORD     PIC 9(07).
003900         05  PR-MAX-STOCK       OF NEW-PRODUCT-RECORD     PIC 9(07).
004000         05  PR-STATUS          OF NEW-PRODUCT-RECORD     PIC 9(01).
004100             88  PR-ENABLED     OF NEW-PRODUCT-RECORD     VALUE 1.
004200             88  PR-DISABLED    OF NEW-PRODUCT-RECORD     VALUE 0.
004300         05  FILLER             OF NEW-PRODUCT-RECORD     PIC X(15).
