000100*--------------------------------------------------------------------
000200* FDINVEN.CBL
000300* INVENTORY BALANCE RECORD LAYOUT - OLD-MASTER/NEW-MASTER PAIR.
000400* INV-QUANTITY IS SIGNED ONLY SO A SHORT WORKING FIELD CAN DETECT A
000500* WOULD-BE-NEGATIVE RESULT BEFORE THE REJECT; THE STORED BALANCE IS
000600* NEVER ALLOWED TO GO BELOW ZERO.
000700*--------------------------------------------------------------------
000800* 2001-04-16 RDC  REQ-2235   ORIGINAL
000900*--------------------------------------------------------------------
001000     FD  INVENTORY-BALANCE-OLD
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  OLD-INVENTORY-RECORD.
001400         05  INV-WAREHOUSE-ID   OF OLD-INVENTORY-RECORD   PIC 9(06).
001500         05  INV-PRODUCT-ID     OF OLD-INVENTORY-RECORD   PIC 9(06).
001600         05  INV-QUANTITY       OF OLD-INVENTORY-RECORD   PIC S9(07).
001700         05  INV-LAST-IN-DATE   OF OLD-INVENTORY-RECORD   PIC 9(08).
001800         05  INV-LAST-OUT-DATE  OF OLD-INVENTORY-RECORD   PIC 9(08).
001900         05  FILLER             OF OLD-INVENTORY-RECORD   PIC X(20).
002000
002100     FD  INVENTORY-BALANCE-NEW
002200         LABEL RECORDS ARE STANDARD.
002300
002400     01  NEW-INVENTORY-RECORD.
002500         05  INV-WAREHOUSE-ID   OF NEW-INVENTORY-RECORD   PIC 9(06).
002600         05  INV-PRODUCT-ID     OF NEW-INVENTORY-RECORD   PIC 9(06).
002700         05  INV-QUANTITY       OF NEW-INVENTORY-RECORD   PIC S9(07).
002800         05  INV-LAST-IN-DATE   OF NEW-INVENTORY-RECORD   PIC 9(08).
002900         05  INV-LAST-OUT-DATE  OF NEW-INVENTORY-RECORD   PIC 9(08).
003000         05  FILLER             OF NEW-INVENTORY-RECORD   PIC X(20).
