000100*--------------------------------------------------------------------
000200* SLPTNR.CBL
000300* SELECT CLAUSES FOR THE SUPPLIER/CLIENT MASTER OLD/NEW GENERATION
000400* PAIR.  ONE MASTER FILE HOLDS BOTH SUPPLIERS AND CLIENTS, SPLIT BY
000500* SC-TYPE, EXACTLY AS THE OLD SHOP KEPT ONE VENDOR FILE.
000600*--------------------------------------------------------------------
000700* 2001-03-26 RDC  REQ-2232   ORIGINAL
000800*--------------------------------------------------------------------
000900     SELECT PARTNER-MASTER-OLD
001000            ASSIGN TO PTMASOLD
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-PTMASOLD-STATUS.
001300
001400     SELECT PARTNER-MASTER-NEW
001500            ASSIGN TO PTMASNEW
001600            ORGANIZATION IS SEQUENTIAL
001700            FILE STATUS IS WS-PTMASNEW-STATUS.
