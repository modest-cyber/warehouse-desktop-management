000100*--------------------------------------------------------------------
000200* SLUSER.CBL
000300* SELECT CLAUSES FOR THE OPERATOR/USER MASTER OLD/NEW GENERATION
000400* PAIR.
000500*--------------------------------------------------------------------
000600* 2001-04-09 RDC  REQ-2234   ORIGINAL
000700*--------------------------------------------------------------------
000800     SELECT USER-MASTER-OLD
000900            ASSIGN TO USMASOLD
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS WS-USMASOLD-STATUS.
001200
001300     SELECT USER-MASTER-NEW
001400            ASSIGN TO USMASNEW
001500            ORGANIZATION IS SEQUENTIAL
001600            FILE STATUS IS WS-USMASNEW-STATUS.
