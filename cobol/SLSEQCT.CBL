000100*--------------------------------------------------------------------
000200* SLSEQCT.CBL
000300* FILE-CONTROL ENTRY FOR THE SEQUENCE-CONTROL FILE.  ONE RECORD PER
000400* CODE PREFIX (P/WH/SUP/CLI/RK/CK) AND PER INTERNAL-ID COUNTER
000500* (WHID/PRID/SCID/BIID/USID), KEYED BY PREFIX + DATE.  THIS IS THE
000600* GENERALIZED DESCENDANT OF THE OLD CONTROL-FILE'S SINGLE
000700* CONTROL-LAST-VOUCHER COUNTER.
000800*--------------------------------------------------------------------
000900* 2001-02-06 RDC  REQ-2211   ORIGINAL - ONE COUNTER PER PREFIX+DATE
001000* 2004-07-14 RDC  REQ-2558   ADDED INTERNAL-ID COUNTER PREFIXES
001100*--------------------------------------------------------------------
001200     SELECT SEQUENCE-CONTROL-FILE
001300            ASSIGN TO SEQCTL
001400            ORGANIZATION IS INDEXED
001500            ACCESS MODE IS DYNAMIC
001600            RECORD KEY IS SEQ-KEY
001700            FILE STATUS IS WS-SEQCTL-STATUS.
