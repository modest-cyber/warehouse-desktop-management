000100*--------------------------------------------------------------------
000200* wscodegn.cbl
000300* PARAMETER AREA SHARED WITH PLCODEGN.CBL.  THE CALLING PROGRAM MOVES
000400* CDGN-PREFIX/CDGN-DATE AND PERFORMS THE WANTED PARAGRAPH; THE NEW
000500* SEQUENCE/CODE COMES BACK IN CDGN-NEXT-SEQ/CDGN-NEW-CODE.
000600*--------------------------------------------------------------------
000700* 2001-02-06 RDC  REQ-2211   ORIGINAL
000800*--------------------------------------------------------------------
000900 01  CDGN-PARAMETERS.
001000     05  CDGN-PREFIX                PIC X(04).
001100     05  CDGN-DATE                  PIC 9(08).
001200     05  CDGN-NEW-CODE              PIC X(15).
001300     05  FILLER                     PIC X(08).
001400
001500 77  CDGN-NEXT-SEQ                  PIC 9(06) COMP.
001600 77  CDGN-NEXT-SEQ-4                PIC 9(04).
001700 77  WS-SEQCTL-STATUS               PIC X(02).
001800     88  SEQCTL-OK                  VALUE "00".
